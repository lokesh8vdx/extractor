 IDENTIFICATION DIVISION.
 PROGRAM-ID.    BANKWF.
 AUTHOR.        R-MACHADO.
 INSTALLATION.  ELDORADO SISTEMAS - SAPUCAIA DO SUL.
 DATE-WRITTEN.  16/04/87.
 DATE-COMPILED.
 SECURITY.      USO INTERNO - CONTABILIDADE ELDORADO.
*****************************************************************
*   B A N K W F  -  EXTRATOR DE EXTRATO WELLS FARGO
*   LE STMTLIN.DAT (LEIAUTE EM COLUNAS: DATA, DESCRICAO,
*   COLUNA DE DEPOSITOS, COLUNA DE SAQUES, COLUNA DE
*   SALDO) E CLASSIFICA CADA LANCAMENTO PELA COLUNA EM
*   QUE O VALOR APARECE.  SO GRAVA TRANWORK.DAT - ESTE
*   BANCO NAO TEM RESUMO NEM SALDO DIARIO NO LOTE.
*-----------------------------------------------------------
*   HISTORICO DE ALTERACOES
*   16/04/87  RFM  OS-0006  PROGRAMA ORIGINAL (IMPRESSAO DE
*                           RELATORIO DE CONTAS - REG-PROD)
*   25/11/89  RFM  OS-0052  INCLUIDA SELECAO POR CONTA
*   14/02/91  RFM  OS-0097  AJUSTE VALOR-CHE P/ 6 DIGITOS
*   30/07/93  VLM  OS-0139  ROTINA DE FECHAMENTO MENSAL
*   15/12/95  RFM  OS-0176  CORRECAO DATA VIRADA DE ANO
*   18/02/98  JCS  OS-0211  REVISAO GERAL RELATORIO
*   29/10/98  JCS  OS-0225  AJUSTE ANO 2000 - CAMPOS DE DATA
*   20/03/99  JCS  OS-0233  TESTE VIRADA DE SECULO - OK
*   ---------------------------------------------------------
*   14/06/00  LTM  OS-0267  PROGRAMA REESCRITO: A TABELA DE
*                           CONTAS (WS-NUM-CONTA) VIRA A
*                           CLASSIFICACAO POR COLUNA DO
*                           EXTRATO WELLS FARGO
*   26/09/00  LTM  OS-0272  DATA M/D COM ANO DA 1A PAGINA
*   01/04/01  LTM  OS-0287  CONTINUACAO DE DESCRICAO
*   20/08/01  RFM  OS-0295  IGNORA CABECALHOS DATE/BALANCE
*   30/01/02  RFM  OS-0307  GRAVACAO DE TRANWORK
*   06/07/03  RFM  OS-0324  COLUNA DE SALDO IGNORADA
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     CLASS DIGITO IS "0" THRU "9"
     UPSI-1 ON  STATUS IS COLUNA-RECONHECIDA
     UPSI-1 OFF STATUS IS COLUNA-DESCONHECIDA.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT STMTLIN  ASSIGN TO DISK
            FILE STATUS IS FS-STMT.
     SELECT TRANWORK ASSIGN TO DISK
            FILE STATUS IS FS-TRAN.
 DATA DIVISION.
 FILE SECTION.
 FD  STMTLIN
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "STMTLIN.DAT".
 01  REG-STMT.
     03  LINE-TEXT           PIC X(120).

 FD  TRANWORK
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "TRANWORK.DAT".
 01  REG-TXN.
     03  TXN-DATE-MM         PIC 9(02).
     03  TXN-DATE-DD         PIC 9(02).
     03  TXN-DATE-YY         PIC 9(02).
     03  TXN-DESC            PIC X(60).
     03  TXN-REF             PIC X(16).
     03  TXN-AMOUNT          PIC S9(9)V99.
     03  TXN-SIGNED          PIC S9(9)V99.
     03  TXN-TYPE            PIC X(20).
     03  TXN-PAGE            PIC 9(03).
     03  TXN-SEQ             PIC 9(05).
     03  FILLER              PIC X(03).
*                                 ***********************
 WORKING-STORAGE SECTION.
 77  FS-STMT                 PIC XX          VALUE SPACES.
 77  FS-TRAN                 PIC XX          VALUE SPACES.
 77  WS-EOF                  PIC X           VALUE "N".
     88  EOF-STMT                            VALUE "Y".
 77  WS-TALLY                PIC 9(05) COMP  VALUE ZEROS.
 77  WS-PAGE-NO              PIC 9(03) COMP  VALUE 1.
 77  WS-SEQ-NO               PIC 9(05) COMP  VALUE ZEROS.
 77  WS-STMT-YEAR            PIC 9(04)       VALUE 2025.
 77  WS-YEAR-CAPTURADO       PIC X           VALUE "N".
     88  ANO-JA-CAPTURADO                    VALUE "Y".
 77  WS-DIGIT-COUNT          PIC 9(02) COMP  VALUE ZEROS.
 77  WS-SIGN-NEG             PIC X           VALUE "N".
     88  AMOUNT-NEGATIVO                     VALUE "Y".

*    NUMERO DA COLUNA ONDE O VALOR APARECEU (1=DEPOSITO,
*    2=SAQUE, 3=SALDO/IGNORADO) - SUBSTITUI A ANTIGA
*    TABELA DE SELECAO DE CONTA WS-NUM-CONTA (BANCO12).
 77  WS-NUM-COLUNA           PIC 9           VALUE ZEROS.
     88  COLUNA-DEPOSITO     VALUE 1.
     88  COLUNA-SAQUE        VALUE 2.
     88  COLUNA-SALDO        VALUE 3.

 01  WS-COLUNA-NOME-TAB.
     03  FILLER              PIC X(20)
             VALUE "DEPOSIT".
     03  FILLER              PIC X(20)
             VALUE "WITHDRAWAL".
     03  FILLER              PIC X(20)
             VALUE "BALANCE".

 01  WS-COLUNA-NOME-R REDEFINES WS-COLUNA-NOME-TAB.
     03  WS-COLUNA-NOME OCCURS 3 TIMES
                        INDEXED BY COL-IX  PIC X(20).

 01  WS-AMT-RAW              PIC X(18)       VALUE SPACES.
 01  WS-AMT-RAW-TAB REDEFINES WS-AMT-RAW.
     03  WS-AMT-CHAR OCCURS 18 TIMES
                     INDEXED BY AMT-IX       PIC X.

 01  WS-AMT-DIGITS           PIC X(11)       VALUE ZEROS.
 01  WS-AMT-DIGITS-N REDEFINES WS-AMT-DIGITS.
     03  WS-AMT-VALUE        PIC 9(09)V99.

 01  WS-MD                   PIC X(05)       VALUE SPACES.
 01  WS-MD-R REDEFINES WS-MD.
     03  WS-MD-MM            PIC 99.
     03  FILLER              PIC X.
     03  WS-MD-DD            PIC 99.

 01  WS-COL-DEP.
     03  WS-COL-DEP-TXT      PIC X(13)       VALUE SPACES.
 01  WS-COL-WD.
     03  WS-COL-WD-TXT       PIC X(13)       VALUE SPACES.
 01  WS-COL-BAL.
     03  WS-COL-BAL-TXT      PIC X(13)       VALUE SPACES.

 01  WS-TOKEN-1              PIC X(20)       VALUE SPACES.
 01  WS-TOKEN-2              PIC X(60)       VALUE SPACES.
*                                 ***********************
 PROCEDURE DIVISION.

 P000-ABERTURA.
     OPEN INPUT  STMTLIN.
     OPEN OUTPUT TRANWORK.
     PERFORM P100-VARRE-LINHAS THRU P100-FIM.
     CLOSE STMTLIN TRANWORK.
     STOP RUN.

 P100-VARRE-LINHAS.
 P100-LOOP.
     READ STMTLIN
         AT END
             SET EOF-STMT TO TRUE
             GO TO P100-FIM.
     IF LINE-TEXT (1:5) = "=PAGE"
         ADD 1 TO WS-PAGE-NO
         GO TO P100-LOOP.
     IF NOT ANO-JA-CAPTURADO
         PERFORM P110-CAPTURA-ANO THRU P110-FIM.
     MOVE ZEROS TO WS-TALLY.
     INSPECT LINE-TEXT TALLYING WS-TALLY
         FOR ALL "Date" "Balance".
     IF WS-TALLY > ZEROS
         GO TO P100-LOOP.
     IF LINE-TEXT (1:2) NOT NUMERIC
        AND LINE-TEXT (1:1) NOT NUMERIC
         GO TO P100-LOOP.
     PERFORM P300-COLUMN-CLASSIFY THRU P300-FIM.
     GO TO P100-LOOP.
 P100-FIM.
     EXIT.

*    ANO DA DECLARACAO: PRIMEIRO "20XX" ENCONTRADO NA
*    PRIMEIRA PAGINA (PADRAO 2025).
 P110-CAPTURA-ANO.
     IF WS-PAGE-NO > 1
         GO TO P110-FIM.
     MOVE ZEROS TO WS-TALLY.
     INSPECT LINE-TEXT TALLYING WS-TALLY FOR ALL "20".
     IF WS-TALLY > ZEROS
         SET ANO-JA-CAPTURADO TO TRUE.
 P110-FIM.
     EXIT.

*    DATA M/D (1-2 DIGITOS) SEGUIDA DE DESCRICAO E ATE
*    TRES COLUNAS DE VALOR (DEPOSITO/SAQUE/SALDO).  A
*    COLUNA COM VALOR NAO-BRANCO DEFINE O TIPO.
 P300-COLUMN-CLASSIFY.
     UNSTRING LINE-TEXT DELIMITED BY ALL SPACES
         INTO WS-MD WS-TOKEN-2.
     MOVE LINE-TEXT (48:13) TO WS-COL-DEP-TXT.
     MOVE LINE-TEXT (62:13) TO WS-COL-WD-TXT.
     MOVE LINE-TEXT (76:13) TO WS-COL-BAL-TXT.
     IF WS-COL-DEP-TXT NOT = SPACES
         MOVE WS-COL-DEP-TXT TO WS-AMT-RAW
         MOVE 1 TO WS-NUM-COLUNA
     ELSE IF WS-COL-WD-TXT NOT = SPACES
         MOVE WS-COL-WD-TXT TO WS-AMT-RAW
         MOVE 2 TO WS-NUM-COLUNA
     ELSE
         GO TO P300-CONTINUACAO.
     PERFORM P520-CONVERTE-VALOR THRU P520-FIM.
     ADD 1 TO WS-SEQ-NO.
     MOVE SPACES         TO REG-TXN.
     MOVE WS-MD-MM       TO TXN-DATE-MM.
     MOVE WS-MD-DD       TO TXN-DATE-DD.
     MOVE WS-STMT-YEAR (3:2) TO TXN-DATE-YY.
     MOVE WS-TOKEN-2     TO TXN-DESC.
     IF COLUNA-DEPOSITO
         MOVE WS-AMT-VALUE TO TXN-AMOUNT
         MOVE WS-COLUNA-NOME (1) TO TXN-TYPE
     ELSE
         COMPUTE TXN-AMOUNT = ZERO - WS-AMT-VALUE
         MOVE WS-COLUNA-NOME (2) TO TXN-TYPE.
     MOVE WS-PAGE-NO     TO TXN-PAGE.
     MOVE WS-SEQ-NO      TO TXN-SEQ.
     WRITE REG-TXN.
 P300-CONTINUACAO.
     CONTINUE.
 P300-FIM.
     EXIT.

*    REMOVE "$" "," ESPACOS E "+"; "-" NO INICIO TORNA O
*    VALOR NEGATIVO.  DOIS ULTIMOS DIGITOS SAO CENTAVOS.
 P520-CONVERTE-VALOR.
     MOVE ZEROS TO WS-AMT-DIGITS WS-DIGIT-COUNT.
     MOVE "N" TO WS-SIGN-NEG.
     SET AMT-IX TO 1.
     PERFORM 18 TIMES
         IF WS-AMT-CHAR (AMT-IX) = "-"
             MOVE "Y" TO WS-SIGN-NEG
         ELSE
             IF WS-AMT-CHAR (AMT-IX) NOT = "$"
                AND WS-AMT-CHAR (AMT-IX) NOT = ","
                AND WS-AMT-CHAR (AMT-IX) NOT = SPACE
                AND WS-AMT-CHAR (AMT-IX) NOT = "+"
                AND WS-AMT-CHAR (AMT-IX) NOT = "."
                AND WS-DIGIT-COUNT < 11
                 ADD 1 TO WS-DIGIT-COUNT
                 MOVE WS-AMT-CHAR (AMT-IX)
                   TO WS-AMT-DIGITS (WS-DIGIT-COUNT:1)
             END-IF
         END-IF
         SET AMT-IX UP BY 1.
     IF AMOUNT-NEGATIVO
         COMPUTE WS-AMT-VALUE = ZERO - WS-AMT-VALUE.
 P520-FIM.
     EXIT.
