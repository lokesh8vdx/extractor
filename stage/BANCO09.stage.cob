 IDENTIFICATION DIVISION.
 PROGRAM-ID.    BANKCH.
 AUTHOR.        R-MACHADO.
 INSTALLATION.  ELDORADO SISTEMAS - SAPUCAIA DO SUL.
 DATE-WRITTEN.  09/04/87.
 DATE-COMPILED.
 SECURITY.      USO INTERNO - CONTABILIDADE ELDORADO.
*****************************************************************
*   B A N K C H  -  EXTRATOR DE EXTRATO CHASE
*   LE STMTLIN.DAT, FILTRA RUIDO (MARCA D'AGUA, RODAPES,
*   AVISOS), CAPTURA O CHECKING SUMMARY E EXTRAI DEPOSITS
*   AND ADDITIONS, CHECKS PAID, ATM & DEBIT CARD
*   WITHDRAWALS, ELECTRONIC WITHDRAWALS, OTHER WITHDRAWALS,
*   FEES E A DAILY ENDING BALANCE.  GRAVA TRANWORK.DAT,
*   SUMWORK.DAT E BALWORK.DAT PARA O BANKCONF CONFERIR.
*-----------------------------------------------------------
*   HISTORICO DE ALTERACOES
*   09/04/87  RFM  OS-0005  PROGRAMA ORIGINAL (IMPRESSAO DE
*                           EXTRATO BANCARIO EM FORMULARIO)
*   21/11/89  RFM  OS-0051  INCLUSAO CAMPO OBSERVACAO
*   11/02/91  RFM  OS-0096  AJUSTE VALOR-CHE P/ 6 DIGITOS
*   28/07/93  VLM  OS-0138  ROTINA DE FECHAMENTO MENSAL
*   12/12/95  RFM  OS-0175  CORRECAO DATA VIRADA DE ANO
*   16/02/98  JCS  OS-0210  REVISAO GERAL RELATORIO
*   27/10/98  JCS  OS-0224  AJUSTE ANO 2000 - CAMPOS DE DATA
*   18/03/99  JCS  OS-0232  TESTE VIRADA DE SECULO - OK
*   ---------------------------------------------------------
*   12/06/00  LTM  OS-0266  PROGRAMA REESCRITO: DEIXA DE
*                           IMPRIMIR CHEQUES E PASSA A SER
*                           O EXTRATOR DO EXTRATO CHASE
*   24/09/00  LTM  OS-0271  FILTRO DE RUIDO (WATERMARK ETC)
*   30/03/01  LTM  OS-0286  CHECKING SUMMARY POR ROTULO
*   18/08/01  RFM  OS-0294  REPARO DE MES NA DAILY ENDING
*                           BALANCE (MES QUE VOLTA/FALTA)
*   28/01/02  RFM  OS-0306  GRAVACAO DE TRANWORK/SUMWORK
*   04/07/03  RFM  OS-0323  ANO HERDADO DA 1A TRANSACAO
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     CLASS DIGITO IS "0" THRU "9"
     UPSI-1 ON  STATUS IS SECAO-RECONHECIDA
     UPSI-1 OFF STATUS IS SECAO-DESCONHECIDA.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT STMTLIN  ASSIGN TO DISK
            FILE STATUS IS FS-STMT.
     SELECT TRANWORK ASSIGN TO DISK
            FILE STATUS IS FS-TRAN.
     SELECT SUMWORK  ASSIGN TO DISK
            FILE STATUS IS FS-SUM.
     SELECT BALWORK  ASSIGN TO DISK
            FILE STATUS IS FS-BAL.
 DATA DIVISION.
 FILE SECTION.
 FD  STMTLIN
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "STMTLIN.DAT".
 01  REG-STMT.
     03  LINE-TEXT           PIC X(120).

 FD  TRANWORK
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "TRANWORK.DAT".
 01  REG-TXN.
     03  TXN-DATE-MM         PIC 9(02).
     03  TXN-DATE-DD         PIC 9(02).
     03  TXN-DATE-YY         PIC 9(02).
     03  TXN-DESC            PIC X(60).
     03  TXN-REF             PIC X(16).
     03  TXN-AMOUNT          PIC S9(9)V99.
     03  TXN-SIGNED          PIC S9(9)V99.
     03  TXN-TYPE            PIC X(20).
     03  TXN-PAGE            PIC 9(03).
     03  TXN-SEQ             PIC 9(05).
     03  FILLER              PIC X(03).

 FD  SUMWORK
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "SUMWORK.DAT".
 01  REG-SUM.
     03  SUM-BANK-CODE       PIC X(02).
     03  SUM-BEGIN-BAL       PIC S9(9)V99.
     03  SUM-END-BAL         PIC S9(9)V99.
     03  SUM-CAT-TABLE OCCURS 6 TIMES.
         05  SUM-CAT-NAME    PIC X(20).
         05  SUM-CAT-AMT     PIC S9(9)V99.
     03  FILLER              PIC X(20).

 FD  BALWORK
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "BALWORK.DAT".
 01  REG-BAL.
     03  BAL-DATE-MM         PIC 9(02).
     03  BAL-DATE-DD         PIC 9(02).
     03  BAL-DATE-YY         PIC 9(02).
     03  BAL-PRINTED         PIC S9(9)V99.
     03  BAL-COMPUTED        PIC S9(9)V99.
     03  BAL-DIFF            PIC S9(9)V99.
     03  FILLER              PIC X(10).
*                                 ***********************
 WORKING-STORAGE SECTION.
 77  FS-STMT                 PIC XX          VALUE SPACES.
 77  FS-TRAN                 PIC XX          VALUE SPACES.
 77  FS-SUM                  PIC XX          VALUE SPACES.
 77  FS-BAL                  PIC XX          VALUE SPACES.
 77  WS-EOF                  PIC X           VALUE "N".
     88  EOF-STMT                            VALUE "Y".
 77  WS-TALLY                PIC 9(05) COMP  VALUE ZEROS.
 77  WS-PAGE-NO              PIC 9(03) COMP  VALUE 1.
 77  WS-SEQ-NO               PIC 9(05) COMP  VALUE ZEROS.
 77  WS-STMT-YEAR            PIC 9(02)       VALUE 25.
 77  WS-YEAR-CAPTURADO       PIC X           VALUE "N".
     88  ANO-JA-CAPTURADO                    VALUE "Y".
 77  WS-PREV-MONTH           PIC 9(02)       VALUE 4.
 77  WS-PREV-DAY             PIC 9(02)       VALUE ZEROS.
 77  WS-DIGIT-COUNT          PIC 9(02) COMP  VALUE ZEROS.
 77  WS-SIGN-NEG             PIC X           VALUE "N".
     88  AMOUNT-NEGATIVO                     VALUE "Y".

 01  WS-CURRENT-SECTION      PIC X(20)       VALUE SPACES.
     88  SEC-SUMMARY         VALUE "CHECKING SUMMARY".
     88  SEC-DEPOSITS        VALUE "DEPOSIT".
     88  SEC-CHECKS          VALUE "CHECKS PAID".
     88  SEC-ATM-WD          VALUE "ATM WITHDRAWAL".
     88  SEC-ELEC-WD         VALUE "ELECTRONIC WITHDR".
     88  SEC-OTHER-WD        VALUE "OTHER WITHDRAWAL".
     88  SEC-FEES            VALUE "FEE".
     88  SEC-DAILY-END-BAL   VALUE "DAILY ENDING BAL".

 01  WS-AMT-RAW              PIC X(18)       VALUE SPACES.
 01  WS-AMT-RAW-TAB REDEFINES WS-AMT-RAW.
     03  WS-AMT-CHAR OCCURS 18 TIMES
                     INDEXED BY AMT-IX       PIC X.

 01  WS-AMT-DIGITS           PIC X(11)       VALUE ZEROS.
 01  WS-AMT-DIGITS-N REDEFINES WS-AMT-DIGITS.
     03  WS-AMT-VALUE        PIC 9(09)V99.

 01  WS-MMDD                 PIC X(05)       VALUE SPACES.
 01  WS-MMDD-R REDEFINES WS-MMDD.
     03  WS-MMDD-MM          PIC XX.
     03  FILLER              PIC X.
     03  WS-MMDD-DD          PIC XX.

 01  WS-TOKEN-1              PIC X(20)       VALUE SPACES.
 01  WS-TOKEN-2              PIC X(60)       VALUE SPACES.
 01  WS-RUIDO-OK             PIC X           VALUE "N".
     88  LINHA-EH-RUIDO                      VALUE "Y".
*                                 ***********************
 PROCEDURE DIVISION.

 P000-ABERTURA.
     OPEN INPUT  STMTLIN.
     OPEN OUTPUT TRANWORK.
     OPEN OUTPUT SUMWORK.
     OPEN OUTPUT BALWORK.
     MOVE SPACES TO REG-SUM.
     MOVE "CH" TO SUM-BANK-CODE.
     PERFORM P100-VARRE-LINHAS THRU P100-FIM.
     WRITE REG-SUM.
     CLOSE STMTLIN TRANWORK SUMWORK BALWORK.
     STOP RUN.

 P100-VARRE-LINHAS.
 P100-LOOP.
     READ STMTLIN
         AT END
             SET EOF-STMT TO TRUE
             GO TO P100-FIM.
     IF LINE-TEXT (1:5) = "=PAGE"
         ADD 1 TO WS-PAGE-NO
         GO TO P100-LOOP.
     PERFORM P300-FILTRO-RUIDO THRU P300-FIM.
     IF LINHA-EH-RUIDO
         GO TO P100-LOOP.
     PERFORM P150-TESTA-SECAO THRU P150-FIM.
     IF SECAO-RECONHECIDA
         GO TO P100-LOOP.
     IF SEC-SUMMARY
         PERFORM P320-CHECKING-SUMMARY THRU P320-FIM
     ELSE IF SEC-DEPOSITS OR SEC-ATM-WD OR SEC-ELEC-WD
             OR SEC-OTHER-WD OR SEC-FEES
         PERFORM P330-TXN-LINE THRU P330-FIM
     ELSE IF SEC-CHECKS
         PERFORM P340-CHECKS-PAID THRU P340-FIM
     ELSE IF SEC-DAILY-END-BAL
         PERFORM P350-DAILY-ENDING-BAL THRU P350-FIM
     END-IF.
     GO TO P100-LOOP.
 P100-FIM.
     EXIT.

*    DESCARTA MARCA D'AGUA, MARCADORES *START*/*END*,
*    RODAPES "TOTAL ..." E FRASES DE AVISO/DISCLAIMER.
 P300-FILTRO-RUIDO.
     MOVE "N" TO WS-RUIDO-OK.
     IF LINE-TEXT (1:5) = "*STAR"
        OR LINE-TEXT (1:4) = "*END"
        OR LINE-TEXT (1:5) = "TOTAL"
         MOVE "Y" TO WS-RUIDO-OK
         GO TO P300-FIM.
     MOVE ZEROS TO WS-TALLY.
     INSPECT LINE-TEXT TALLYING WS-TALLY
         FOR ALL "IMPORTANT DISCLOSURE"
                  "PLEASE CONTACT" "MEMBER FDIC".
     IF WS-TALLY > ZEROS
         MOVE "Y" TO WS-RUIDO-OK.
 P300-FIM.
     EXIT.

*    SECOES DO CHASE: CHECKING SUMMARY, DEPOSITS AND
*    ADDITIONS, CHECKS PAID, ATM & DEBIT CARD WITHDRAWALS,
*    ELECTRONIC WITHDRAWALS, OTHER WITHDRAWALS, FEES E
*    DAILY ENDING BALANCE.
 P150-TESTA-SECAO.
     SET SECAO-DESCONHECIDA TO TRUE.
     IF LINE-TEXT (1:16) = "CHECKING SUMMARY"
         SET SEC-SUMMARY TO TRUE
         SET SECAO-RECONHECIDA TO TRUE
         GO TO P150-FIM.
     IF LINE-TEXT (1:21) = "DEPOSITS AND ADDITION"
         SET SEC-DEPOSITS TO TRUE
         SET SECAO-RECONHECIDA TO TRUE
         GO TO P150-FIM.
     IF LINE-TEXT (1:11) = "CHECKS PAID"
         SET SEC-CHECKS TO TRUE
         SET SECAO-RECONHECIDA TO TRUE
         GO TO P150-FIM.
     IF LINE-TEXT (1:24) = "ATM & DEBIT CARD WITHDRA"
         SET SEC-ATM-WD TO TRUE
         SET SECAO-RECONHECIDA TO TRUE
         GO TO P150-FIM.
     IF LINE-TEXT (1:21) = "ELECTRONIC WITHDRAWAL"
         SET SEC-ELEC-WD TO TRUE
         SET SECAO-RECONHECIDA TO TRUE
         GO TO P150-FIM.
     IF LINE-TEXT (1:16) = "OTHER WITHDRAWAL"
         SET SEC-OTHER-WD TO TRUE
         SET SECAO-RECONHECIDA TO TRUE
         GO TO P150-FIM.
     IF LINE-TEXT (1:4) = "FEES"
         SET SEC-FEES TO TRUE
         SET SECAO-RECONHECIDA TO TRUE
         GO TO P150-FIM.
     IF LINE-TEXT (1:20) = "DAILY ENDING BALANCE"
         SET SEC-DAILY-END-BAL TO TRUE
         SET SECAO-RECONHECIDA TO TRUE.
 P150-FIM.
     EXIT.

*    "ROTULO [CONTAGEM] VALOR" - ROTULO MAPEADO PARA
*    BEGINNING/ENDING BALANCE, DEPOSITS, WITHDRAWALS
*    (SOMADAS), CHECKS, FEES.  SALDOS MANTEM O SINAL.
 P320-CHECKING-SUMMARY.
     MOVE ZEROS TO WS-TALLY.
     INSPECT LINE-TEXT TALLYING WS-TALLY
         FOR ALL "OPENING" "BEGINNING".
     IF WS-TALLY > ZEROS
         PERFORM P321-VALOR-DA-LINHA THRU P321-FIM
         MOVE WS-AMT-VALUE TO SUM-BEGIN-BAL
         GO TO P320-FIM.
     MOVE ZEROS TO WS-TALLY.
     INSPECT LINE-TEXT TALLYING WS-TALLY
         FOR ALL "CLOSING" "ENDING".
     IF WS-TALLY > ZEROS
         PERFORM P321-VALOR-DA-LINHA THRU P321-FIM
         MOVE WS-AMT-VALUE TO SUM-END-BAL
         GO TO P320-FIM.
     MOVE ZEROS TO WS-TALLY.
     INSPECT LINE-TEXT TALLYING WS-TALLY
         FOR ALL "DEPOSIT" "ADDITIONS".
     IF WS-TALLY > ZEROS
         PERFORM P321-VALOR-DA-LINHA THRU P321-FIM
         MOVE "DEPOSITS"     TO SUM-CAT-NAME (1)
         MOVE WS-AMT-VALUE   TO SUM-CAT-AMT (1)
         GO TO P320-FIM.
     MOVE ZEROS TO WS-TALLY.
     INSPECT LINE-TEXT TALLYING WS-TALLY
         FOR ALL "WITHDRAWAL" "DEBIT".
     IF WS-TALLY > ZEROS
         PERFORM P321-VALOR-DA-LINHA THRU P321-FIM
         MOVE "WITHDRAWALS"  TO SUM-CAT-NAME (2)
         ADD WS-AMT-VALUE    TO SUM-CAT-AMT (2)
         GO TO P320-FIM.
     MOVE ZEROS TO WS-TALLY.
     INSPECT LINE-TEXT TALLYING WS-TALLY
         FOR ALL "CHECK".
     IF WS-TALLY > ZEROS
         PERFORM P321-VALOR-DA-LINHA THRU P321-FIM
         MOVE "CHECKS"       TO SUM-CAT-NAME (3)
         MOVE WS-AMT-VALUE   TO SUM-CAT-AMT (3)
         GO TO P320-FIM.
     MOVE ZEROS TO WS-TALLY.
     INSPECT LINE-TEXT TALLYING WS-TALLY
         FOR ALL "FEE".
     IF WS-TALLY > ZEROS
         PERFORM P321-VALOR-DA-LINHA THRU P321-FIM
         MOVE "FEES"         TO SUM-CAT-NAME (4)
         MOVE WS-AMT-VALUE   TO SUM-CAT-AMT (4).
 P320-FIM.
     EXIT.

*    ISOLA O ULTIMO TOKEN DA LINHA DE RESUMO E CONVERTE.
 P321-VALOR-DA-LINHA.
     MOVE LINE-TEXT TO WS-TOKEN-2.
     MOVE SPACES TO WS-AMT-RAW.
     UNSTRING WS-TOKEN-2 DELIMITED BY ALL SPACES
         INTO WS-TOKEN-1 WS-AMT-RAW WS-TOKEN-2.
     PERFORM UNTIL WS-TOKEN-2 = SPACES
         MOVE WS-AMT-RAW TO WS-TOKEN-1
         UNSTRING WS-TOKEN-2 DELIMITED BY ALL SPACES
             INTO WS-AMT-RAW WS-TOKEN-2
     END-PERFORM.
     PERFORM P520-CONVERTE-VALOR THRU P520-FIM.
 P321-FIM.
     EXIT.

*    "MM/DD DESCRICAO VALOR"; DATA SEM MES ("/DD") HERDA
*    O MES DA TRANSACAO ANTERIOR (PADRAO 04).  VALOR
*    SEMPRE GRAVADO POSITIVO - O SINAL VEM DO TIPO.
 P330-TXN-LINE.
     UNSTRING LINE-TEXT DELIMITED BY ALL SPACES
         INTO WS-MMDD WS-TOKEN-2 WS-AMT-RAW.
     IF WS-MMDD = SPACES
         GO TO P330-FIM.
     IF WS-MMDD (1:1) = "/"
         MOVE WS-PREV-MONTH TO WS-MMDD-MM
         MOVE WS-MMDD (2:2) TO WS-MMDD-DD
     ELSE
         IF WS-MMDD (1:2) NOT NUMERIC
             GO TO P330-FIM
         END-IF.
     MOVE WS-MMDD-MM TO WS-PREV-MONTH.
     IF NOT ANO-JA-CAPTURADO
         SET ANO-JA-CAPTURADO TO TRUE.
     PERFORM P520-CONVERTE-VALOR THRU P520-FIM.
     ADD 1 TO WS-SEQ-NO.
     MOVE SPACES         TO REG-TXN.
     MOVE WS-MMDD-MM     TO TXN-DATE-MM.
     MOVE WS-MMDD-DD     TO TXN-DATE-DD.
     MOVE WS-STMT-YEAR   TO TXN-DATE-YY.
     MOVE WS-TOKEN-2     TO TXN-DESC.
     MOVE WS-AMT-VALUE   TO TXN-AMOUNT.
     IF SEC-DEPOSITS
         MOVE "DEPOSIT"              TO TXN-TYPE
     ELSE IF SEC-ATM-WD
         MOVE "ATM & DEBIT CARD WD"  TO TXN-TYPE
     ELSE IF SEC-ELEC-WD
         MOVE "ELECTRONIC WITHDRWL"  TO TXN-TYPE
     ELSE IF SEC-OTHER-WD
         MOVE "OTHER WITHDRAWAL"     TO TXN-TYPE
     ELSE
         MOVE "FEE"                  TO TXN-TYPE.
     MOVE WS-PAGE-NO     TO TXN-PAGE.
     MOVE WS-SEQ-NO      TO TXN-SEQ.
     WRITE REG-TXN.
 P330-FIM.
     EXIT.

*    "CHECKNO [DESCRICAO] MM/DD VALOR" - VALOR POSITIVO,
*    SINAL NEGATIVO E APLICADO NO BANKCONF.
 P340-CHECKS-PAID.
     UNSTRING LINE-TEXT DELIMITED BY ALL SPACES
         INTO WS-TOKEN-1 WS-MMDD WS-AMT-RAW.
     IF WS-TOKEN-1 (1:2) NOT NUMERIC
         GO TO P340-FIM.
     PERFORM P520-CONVERTE-VALOR THRU P520-FIM.
     ADD 1 TO WS-SEQ-NO.
     MOVE SPACES         TO REG-TXN.
     MOVE WS-MMDD-MM     TO TXN-DATE-MM.
     MOVE WS-MMDD-DD     TO TXN-DATE-DD.
     MOVE WS-STMT-YEAR   TO TXN-DATE-YY.
     STRING "Check #" WS-TOKEN-1 DELIMITED BY SIZE
         INTO TXN-DESC.
     MOVE WS-AMT-VALUE   TO TXN-AMOUNT.
     MOVE "CHECKS PAID"  TO TXN-TYPE.
     MOVE WS-PAGE-NO     TO TXN-PAGE.
     MOVE WS-SEQ-NO      TO TXN-SEQ.
     WRITE REG-TXN.
 P340-FIM.
     EXIT.

*    PARES "MM/DD VALOR" REPETIDOS.  REPARO: MES AUSENTE
*    HERDA O DA ENTRADA ANTERIOR; SE O DIA DIMINUI, O MES
*    HERDADO E ACRESCIDO DE 1; MES QUE VOLTA NO TEMPO E
*    SUBSTITUIDO PELO MES DA ENTRADA ANTERIOR.
 P350-DAILY-ENDING-BAL.
     MOVE LINE-TEXT TO WS-TOKEN-2.
 P350-LOOP.
     IF WS-TOKEN-2 = SPACES
         GO TO P350-FIM.
     UNSTRING WS-TOKEN-2 DELIMITED BY ALL SPACES
         INTO WS-MMDD WS-AMT-RAW WS-TOKEN-2.
     IF WS-MMDD = SPACES
         GO TO P350-FIM.
     IF WS-MMDD (1:1) = "/"
         MOVE WS-PREV-MONTH TO WS-MMDD-MM
         MOVE WS-MMDD (2:2) TO WS-MMDD-DD
     ELSE
         IF WS-MMDD (1:2) NOT NUMERIC
             GO TO P350-LOOP
         END-IF
         IF WS-MMDD-DD < WS-PREV-DAY
             COMPUTE WS-MMDD-MM = WS-PREV-MONTH + 1
         ELSE
             IF WS-MMDD-MM < WS-PREV-MONTH
                 MOVE WS-PREV-MONTH TO WS-MMDD-MM
             END-IF
         END-IF.
     MOVE WS-MMDD-MM TO WS-PREV-MONTH.
     MOVE WS-MMDD-DD TO WS-PREV-DAY.
     PERFORM P520-CONVERTE-VALOR THRU P520-FIM.
     MOVE SPACES         TO REG-BAL.
     MOVE WS-MMDD-MM     TO BAL-DATE-MM.
     MOVE WS-MMDD-DD     TO BAL-DATE-DD.
     MOVE WS-STMT-YEAR   TO BAL-DATE-YY.
     MOVE WS-AMT-VALUE   TO BAL-PRINTED.
     WRITE REG-BAL.
     GO TO P350-LOOP.
 P350-FIM.
     EXIT.

*    REMOVE "$" "," ESPACOS E "+"; "-" NO INICIO TORNA O
*    VALOR NEGATIVO.  DOIS ULTIMOS DIGITOS SAO CENTAVOS.
 P520-CONVERTE-VALOR.
     MOVE ZEROS TO WS-AMT-DIGITS WS-DIGIT-COUNT.
     MOVE "N" TO WS-SIGN-NEG.
     SET AMT-IX TO 1.
     PERFORM 18 TIMES
         IF WS-AMT-CHAR (AMT-IX) = "-"
             MOVE "Y" TO WS-SIGN-NEG
         ELSE
             IF WS-AMT-CHAR (AMT-IX) NOT = "$"
                AND WS-AMT-CHAR (AMT-IX) NOT = ","
                AND WS-AMT-CHAR (AMT-IX) NOT = SPACE
                AND WS-AMT-CHAR (AMT-IX) NOT = "+"
                AND WS-AMT-CHAR (AMT-IX) NOT = "."
                AND WS-DIGIT-COUNT < 11
                 ADD 1 TO WS-DIGIT-COUNT
                 MOVE WS-AMT-CHAR (AMT-IX)
                   TO WS-AMT-DIGITS (WS-DIGIT-COUNT:1)
             END-IF
         END-IF
         SET AMT-IX UP BY 1.
     IF AMOUNT-NEGATIVO
         COMPUTE WS-AMT-VALUE = ZERO - WS-AMT-VALUE.
 P520-FIM.
     EXIT.
