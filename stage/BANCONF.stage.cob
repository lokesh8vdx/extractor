 IDENTIFICATION DIVISION.
 PROGRAM-ID.    BANKCONF.
 AUTHOR.        R-MACHADO.
 INSTALLATION.  ELDORADO SISTEMAS - SAPUCAIA DO SUL.
 DATE-WRITTEN.  30/05/87.
 DATE-COMPILED.
 SECURITY.      USO INTERNO - CONTABILIDADE ELDORADO.
*****************************************************************
*   B A N K C O N F  -  CONFERENCIA E FECHAMENTO DE EXTRATO
*   LE TRANWORK.DAT (LANCAMENTOS), SUMWORK.DAT (TOTAIS IMPRESSOS
*   NO EXTRATO) E BALWORK.DAT (SALDOS DIARIOS IMPRESSOS).  PADRO-
*   NIZA O SINAL DE CADA LANCAMENTO, RECALCULA OS TOTAIS POR CATE-
*   GORIA E O SALDO FINAL, RECALCULA O SALDO DIARIO ACUMULADO E
*   EMITE O PARECER DE CONFERENCIA (CONFERE / NAO CONFERE).
*   GRAVA TRANOUT.DAT (EXTRATO NORMALIZADO) E OS RELATORIOS
*   SUMMRPT.PRN E BALRPT.PRN.
*-----------------------------------------------------------
*   HISTORICO DE ALTERACOES
*   30/05/87  RFM  OS-0009  PROGRAMA ORIGINAL (CONFERENCIA DE
*                           CHEQUES COMPENSADOS - TELA INTERATIVA)
*   14/09/89  RFM  OS-0049  INCLUIDA CONFIRMACAO POR TECLADO
*   22/01/91  RFM  OS-0091  AJUSTE LEIAUTE TELA CONFERENCIA
*   19/07/93  VLM  OS-0135  ROTINA DE FECHAMENTO DE LOTE
*   03/12/95  RFM  OS-0172  CORRECAO DATA VIRADA DE ANO
*   11/02/98  JCS  OS-0208  REVISAO GERAL DA TELA
*   28/10/98  JCS  OS-0224  AJUSTE ANO 2000 - CAMPOS DE DATA
*   20/03/99  JCS  OS-0232  TESTE VIRADA DE SECULO - OK
*   ---------------------------------------------------------
*   25/06/00  LTM  OS-0270  PROGRAMA REESCRITO: SAI DE TELA
*                           INTERATIVA, PASSA A LOTE (BATCH)
*   02/10/00  LTM  OS-0275  PADRONIZACAO DE SINAL POR BANCO
*   19/04/01  LTM  OS-0290  TOTAIS POR CATEGORIA E SALDO FINAL
*   14/09/01  RFM  OS-0299  CONFERENCIA DE SALDO DIARIO
*   03/02/02  RFM  OS-0310  PARECER CONFERE / NAO CONFERE
*   26/07/03  RFM  OS-0327  GRAVACAO DE TRANOUT E RELATORIOS
*   09/01/04  RFM  OS-0334  SUPORTE A EXTRATO SO-DE-LANCAMENTOS
*                           (WELLS FARGO) SEM SUMWORK/BALWORK
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
    CLASS DIGITO IS "0" THRU "9"
    C01 IS TOP-OF-FORM
    UPSI-1 ON  STATUS IS SECAO-RECONHECIDA
    UPSI-1 OFF STATUS IS SECAO-DESCONHECIDA.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
    SELECT TRANWORK ASSIGN TO DISK
           FILE STATUS IS FS-TRAN.
    SELECT SUMWORK  ASSIGN TO DISK
           FILE STATUS IS FS-SUM.
    SELECT BALWORK  ASSIGN TO DISK
           FILE STATUS IS FS-BAL.
    SELECT TRANOUT  ASSIGN TO DISK
           FILE STATUS IS FS-TOUT.
    SELECT SUMMRPT  ASSIGN TO PRINTER
           FILE STATUS IS FS-SRPT.
    SELECT BALRPT   ASSIGN TO PRINTER
           FILE STATUS IS FS-BRPT.
 DATA DIVISION.
 FILE SECTION.
 FD  TRANWORK
    LABEL RECORD IS STANDARD
    VALUE OF FILE-ID IS "TRANWORK.DAT".
 01  REG-TXN.
    03  TXN-DATE-MM         PIC 9(02).
    03  TXN-DATE-DD         PIC 9(02).
    03  TXN-DATE-YY         PIC 9(02).
    03  TXN-DESC            PIC X(60).
    03  TXN-REF             PIC X(16).
    03  TXN-AMOUNT          PIC S9(9)V99.
    03  TXN-SIGNED          PIC S9(9)V99.
    03  TXN-TYPE            PIC X(20).
    03  TXN-PAGE            PIC 9(03).
    03  TXN-SEQ             PIC 9(05).
    03  FILLER              PIC X(03).

 FD  SUMWORK
    LABEL RECORD IS STANDARD
    VALUE OF FILE-ID IS "SUMWORK.DAT".
 01  REG-SUM.
    03  SUM-BANK-CODE       PIC X(02).
    03  SUM-BEGIN-BAL       PIC S9(9)V99.
    03  SUM-END-BAL         PIC S9(9)V99.
    03  SUM-CAT-TABLE OCCURS 6 TIMES.
        05  SUM-CAT-NAME    PIC X(20).
        05  SUM-CAT-AMT     PIC S9(9)V99.
    03  FILLER              PIC X(20).
*    VISAO EM BLOCO DA TABELA DE CATEGORIAS - USADA SO PARA
*    DETECTAR REGISTRO DE RESUMO VAZIO/CORROMPIDO (TODO EM
*    BRANCO), ANTES DE TENTAR RECALCULAR AS CATEGORIAS.
 01  REG-SUM-R REDEFINES REG-SUM.
    03  FILLER              PIC X(24).
    03  SUM-CAT-FLAT        PIC X(186).
    03  FILLER              PIC X(20).

 FD  BALWORK
    LABEL RECORD IS STANDARD
    VALUE OF FILE-ID IS "BALWORK.DAT".
 01  REG-BAL.
    03  BAL-DATE-MM         PIC 9(02).
    03  BAL-DATE-DD         PIC 9(02).
    03  BAL-DATE-YY         PIC 9(02).
    03  BAL-PRINTED         PIC S9(9)V99.
    03  BAL-COMPUTED        PIC S9(9)V99.
    03  BAL-DIFF            PIC S9(9)V99.
    03  FILLER              PIC X(10).

 FD  TRANOUT
    LABEL RECORD IS STANDARD
    VALUE OF FILE-ID IS "TRANOUT.DAT".
 01  REG-TOUT.
    03  TOUT-DATE-MM        PIC 9(02).
    03  TOUT-DATE-DD        PIC 9(02).
    03  TOUT-DATE-YY        PIC 9(02).
    03  TOUT-DESC           PIC X(60).
    03  TOUT-REF            PIC X(16).
    03  TOUT-AMOUNT         PIC S9(9)V99.
    03  TOUT-SIGNED         PIC S9(9)V99.
    03  TOUT-TYPE           PIC X(20).
    03  TOUT-PAGE           PIC 9(03).
    03  TOUT-SEQ            PIC 9(05).
    03  FILLER              PIC X(03).

 FD  SUMMRPT
    LABEL RECORD IS OMITTED.
 01  REG-SUMMRPT.
    03  FILLER              PIC X(132).

 FD  BALRPT
    LABEL RECORD IS OMITTED.
 01  REG-BALRPT.
    03  FILLER              PIC X(132).
 WORKING-STORAGE SECTION.
*    CAMPOS DE CONTROLE DE ARQUIVO (STATUS PADRAO ELDORADO).
 77  FS-TRAN                 PIC XX          VALUE SPACES.
 77  FS-SUM                  PIC XX          VALUE SPACES.
 77  FS-BAL                  PIC XX          VALUE SPACES.
 77  FS-TOUT                 PIC XX          VALUE SPACES.
 77  FS-SRPT                 PIC XX          VALUE SPACES.
 77  FS-BRPT                 PIC XX          VALUE SPACES.
 77  WS-EOF-TRAN              PIC X          VALUE "N".
    88  ULT-TRAN                            VALUE "Y".
 77  WS-EOF-BAL               PIC X          VALUE "N".
    88  ULT-BAL                             VALUE "Y".
 77  WS-SEM-SUMARIO           PIC X          VALUE "N".
    88  EXTRATO-SO-LANCAMENTO                VALUE "Y".
 77  WS-TXN-COUNT             PIC 9(05) COMP  VALUE ZEROS.
 77  WS-BAL-COUNT             PIC 9(03) COMP  VALUE ZEROS.
 77  CAT-IX                   PIC 9(02) COMP  VALUE ZEROS.
 77  WS-CAT-COUNT             PIC 9(02) COMP  VALUE ZEROS.
 77  WS-BAD-CAT-COUNT         PIC 9(02) COMP  VALUE ZEROS.
 77  WS-BAD-DATE-COUNT        PIC 9(03) COMP  VALUE ZEROS.
 77  WS-TIPO-ALVO             PIC X(20)       VALUE SPACES.
 77  WS-DISCREPANCIA          PIC X           VALUE "N".
    88  HOUVE-DISCREPANCIA                  VALUE "Y".
 77  WS-INVERTE-SINAL         PIC X           VALUE "N".
    88  INVERTE-SINAL                       VALUE "Y".
 77  WS-SALDO-DIVERGE         PIC X           VALUE "N".
    88  SALDO-FINAL-DIVERGENTE              VALUE "Y".
 77  WS-SALDO-CORRIDO         PIC S9(9)V99   VALUE ZEROS.

*    TABELA DE LANCAMENTOS EM MEMORIA (CARGA DE TRANWORK.DAT).
 01  WS-TXN-TABLE.
    03  WS-TXN-ENTRY OCCURS 300 TIMES INDEXED BY TXN-IDX.
        05  WT-DATE-MM      PIC 9(02).
        05  WT-DATE-DD      PIC 9(02).
        05  WT-DATE-YY      PIC 9(02).
        05  WT-DESC         PIC X(60).
        05  WT-REF          PIC X(16).
        05  WT-AMOUNT       PIC S9(9)V99.
        05  WT-SIGNED       PIC S9(9)V99.
        05  WT-TYPE         PIC X(20).
        05  WT-PAGE         PIC 9(03).
        05  WT-SEQ          PIC 9(05).
        05  FILLER          PIC X(03).

*    TABELA DE SALDOS DIARIOS EM MEMORIA (CARGA DE BALWORK.DAT).
 01  WS-BAL-TABLE.
    03  WS-BAL-ENTRY OCCURS 40 TIMES INDEXED BY BAL-IDX.
        05  WB-DATE-MM      PIC 9(02).
        05  WB-DATE-DD      PIC 9(02).
        05  WB-DATE-YY      PIC 9(02).
        05  WB-PRINTED      PIC S9(9)V99.
        05  WB-COMPUTED     PIC S9(9)V99.
        05  WB-DIFF         PIC S9(9)V99.
        05  FILLER          PIC X(10).

*    AREA DE TRABALHO DE DATA - VISAO TRIPLICE E VISAO NUMERICA
*    UNICA, USADA PARA COMPARAR DATAS EM ORDEM CRONOLOGICA.
*    ORDEM ANO/MES/DIA (NAO MES/DIA/ANO) - SO ASSIM A CHAVE
*    NUMERICA UNICA COMPARA DATAS DE ANOS DIFERENTES EM ORDEM
*    CRONOLOGICA CORRETA.
 01  WS-DATE-WORK.
    03  WS-DW-YY             PIC 9(02).
    03  WS-DW-MM             PIC 9(02).
    03  WS-DW-DD             PIC 9(02).
    03  FILLER               PIC X(01).
 01  WS-DATE-WORK-R REDEFINES WS-DATE-WORK.
    03  WS-DW-ALL            PIC 9(06).
    03  FILLER               PIC X(01).
 77  WS-DATE-CHAVE            PIC 9(06) COMP  VALUE ZEROS.
 77  WS-LIMITE-CHAVE          PIC 9(06) COMP  VALUE ZEROS.

*    TOTAIS RECALCULADOS POR CATEGORIA (ATE 6 POR EXTRATO,
*    MESMA ORDEM DE SUM-CAT-TABLE).
 01  WS-CALC-TABLE.
    03  WS-CALC-ENTRY OCCURS 6 TIMES.
        05  WS-CALC-NAME     PIC X(20).
        05  WS-CALC-AMT      PIC S9(9)V99.
    03  FILLER               PIC X(04)  VALUE SPACES.
 77  WS-CALC-BEGIN            PIC S9(9)V99   VALUE ZEROS.
 77  WS-CALC-END              PIC S9(9)V99   VALUE ZEROS.
 77  WS-SOMA-SINALIZADA       PIC S9(9)V99   VALUE ZEROS.

*    LISTA DE CATEGORIAS DIVERGENTES, PARA MONTAGEM DA LINHA
*    "FAILED:" DO RODAPE DO RELATORIO DE RESUMO.
 01  WS-BADCAT-LIST.
    03  WS-BADCAT-ENTRY OCCURS 6 TIMES  PIC X(20).
    03  FILLER               PIC X(04)  VALUE SPACES.
 01  WS-BADCAT-LIST-R REDEFINES WS-BADCAT-LIST.
    03  WS-BADCAT-FLAT       PIC X(120).
    03  FILLER               PIC X(04).

 77  WS-DIFF                  PIC S9(9)V99   VALUE ZEROS.
 77  WS-DIFF-ABS              PIC S9(9)V99   VALUE ZEROS.
 77  WS-TOLERANCIA            PIC S9(9)V99   VALUE 0.01.

*    LINHAS DE IMPRESSAO DO RELATORIO DE RESUMO (SUMMRPT.PRN).
 01  LINHA-CABEC1.
    03  FILLER              PIC X(20)
            VALUE "RELATORIO DE RESUMO".
    03  FILLER              PIC X(10)  VALUE SPACES.
    03  CAB-BANCO           PIC X(02)  VALUE SPACES.
    03  FILLER              PIC X(04)  VALUE SPACES.
    03  FILLER              PIC X(15)  VALUE "ANO EXTRATO ".
    03  CAB-ANO             PIC 9(02)  VALUE ZEROS.
    03  FILLER              PIC X(79)  VALUE SPACES.

 01  LINHA-CABEC2.
    03  FILLER              PIC X(28)
            VALUE "TOTAL DE LANCAMENTOS LIDOS ".
    03  CAB-QTDE            PIC ZZZZ9  VALUE ZEROS.
    03  FILLER              PIC X(99)  VALUE SPACES.

 01  LINHA-COLUNAS.
    03  FILLER              PIC X(20)  VALUE "CATEGORIA".
    03  FILLER              PIC X(15)  VALUE "EXTRAIDO".
    03  FILLER              PIC X(15)  VALUE "CALCULADO".
    03  FILLER              PIC X(12)  VALUE "DIFERENCA".
    03  FILLER              PIC X(70)  VALUE SPACES.

 01  LINHA-DET.
    03  DET-CATEGORIA       PIC X(20).
    03  DET-EXTRAIDO        PIC $Z,ZZZ,ZZ9.99-.
    03  FILLER              PIC X(01)  VALUE SPACES.
    03  DET-CALCULADO       PIC $Z,ZZZ,ZZ9.99-.
    03  FILLER              PIC X(01)  VALUE SPACES.
    03  DET-DIFERENCA       PIC ZZZ,ZZ9.99-.
    03  FILLER              PIC X(71)  VALUE SPACES.

 01  LINHA-VEREDITO.
    03  VER-TEXTO           PIC X(120).
    03  FILLER              PIC X(12)  VALUE SPACES.

 01  LINHA-TRACO.
    03  FILLER              PIC X(80)  VALUE ALL "-".
    03  FILLER              PIC X(52)  VALUE SPACES.

 01  LINHA-LIMPA.
    03  FILLER              PIC X(132)
            VALUE SPACES.

*    LINHAS DE IMPRESSAO DO RELATORIO DE SALDO DIARIO (BALRPT).
 01  LINHA-CABEC-BAL.
    03  FILLER              PIC X(28)
            VALUE "RELATORIO DE SALDO DIARIO".
    03  FILLER              PIC X(04)  VALUE SPACES.
    03  CABB-BANCO          PIC X(02)  VALUE SPACES.
    03  FILLER              PIC X(98)  VALUE SPACES.

 01  LINHA-COLUNAS-BAL.
    03  FILLER              PIC X(08)  VALUE "DATA".
    03  FILLER              PIC X(15)  VALUE "SALDO IMPRESSO".
    03  FILLER              PIC X(15)  VALUE "CALCULADO".
    03  FILLER              PIC X(12)  VALUE "DIFERENCA".
    03  FILLER              PIC X(82)  VALUE SPACES.

 01  LINHA-DET-BAL.
    03  DETB-DATA-MM        PIC 99.
    03  FILLER              PIC X(01)  VALUE "/".
    03  DETB-DATA-DD        PIC 99.
    03  FILLER              PIC X(01)  VALUE "/".
    03  DETB-DATA-YY        PIC 99.
    03  FILLER              PIC X(01)  VALUE SPACES.
    03  DETB-IMPRESSO       PIC $Z,ZZZ,ZZ9.99-.
    03  FILLER              PIC X(01)  VALUE SPACES.
    03  DETB-CALCULADO      PIC $Z,ZZZ,ZZ9.99-.
    03  FILLER              PIC X(01)  VALUE SPACES.
    03  DETB-DIFERENCA      PIC ZZZ,ZZ9.99-.
    03  FILLER              PIC X(82)  VALUE SPACES.

 01  LINHA-RODAPE-BAL.
    03  FILLER              PIC X(30)  VALUE
            "DATAS COM DIVERGENCIA ......".
    03  RB-QTDE             PIC ZZ9.
    03  FILLER              PIC X(99)  VALUE SPACES.
 PROCEDURE DIVISION.

 P000-ABERTURA.
    OPEN INPUT  TRANWORK.
    OPEN INPUT  SUMWORK.
    OPEN INPUT  BALWORK.
    OPEN OUTPUT TRANOUT.
    OPEN OUTPUT SUMMRPT.
    OPEN OUTPUT BALRPT.
    MOVE SPACES TO REG-SUM.
    PERFORM P100-LOAD-WORK    THRU P100-FIM.
    PERFORM P200-STANDARDIZE-SIGN THRU P200-FIM.
    PERFORM P300-CATEGORY-TOTALS  THRU P300-FIM.
    PERFORM P400-DAILY-RUNNING-BAL THRU P400-FIM.
    PERFORM P500-VERDICT      THRU P500-FIM.
    PERFORM P600-WRITE-TRANOUT THRU P600-FIM.
    PERFORM P700-WRITE-SUMMARY-RPT THRU P700-FIM.
    PERFORM P800-WRITE-BALANCE-RPT THRU P800-FIM.
    CLOSE TRANWORK SUMWORK BALWORK TRANOUT SUMMRPT BALRPT.
    STOP RUN.

*    CARGA DAS TRES AREAS DE TRABALHO (TRANWORK, SUMWORK,
*    BALWORK) PARA A MEMORIA.  NEM TODO EXTRATOR GRAVA SUMWORK/
*    BALWORK (WELLS FARGO SO GRAVA LANCAMENTOS) - SE A PRIMEIRA
*    LEITURA DE SUMWORK JA VEM COM FIM DE ARQUIVO, O EXTRATO E
*    TRATADO COMO "SO-DE-LANCAMENTOS" (SEM PARECER DE SALDO).
*    09/01/04 RFM OS-0334 - INCLUIDO TESTE DE FIM DE ARQUIVO NA
*    PRIMEIRA LEITURA DE SUMWORK E TESTE DE REGISTRO EM BRANCO.
 P100-LOAD-WORK.
    READ SUMWORK
        AT END
            SET EXTRATO-SO-LANCAMENTO TO TRUE.
    IF NOT EXTRATO-SO-LANCAMENTO
        IF SUM-CAT-FLAT = SPACES
            SET EXTRATO-SO-LANCAMENTO TO TRUE.
    PERFORM P110-LOOP-TRAN THRU P110-FIM.
    IF NOT EXTRATO-SO-LANCAMENTO
        PERFORM P120-LOOP-BAL THRU P120-FIM.
    GO TO P100-FIM.
 P110-LOOP-TRAN.
    READ TRANWORK
        AT END
            SET ULT-TRAN TO TRUE
            GO TO P110-FIM.
    ADD 1 TO WS-TXN-COUNT.
    SET TXN-IDX TO WS-TXN-COUNT.
    MOVE TXN-DATE-MM TO WT-DATE-MM (TXN-IDX).
    MOVE TXN-DATE-DD TO WT-DATE-DD (TXN-IDX).
    MOVE TXN-DATE-YY TO WT-DATE-YY (TXN-IDX).
    MOVE TXN-DESC    TO WT-DESC    (TXN-IDX).
    MOVE TXN-REF     TO WT-REF     (TXN-IDX).
    MOVE TXN-AMOUNT  TO WT-AMOUNT  (TXN-IDX).
    MOVE TXN-TYPE    TO WT-TYPE    (TXN-IDX).
    MOVE TXN-PAGE    TO WT-PAGE    (TXN-IDX).
    MOVE TXN-SEQ     TO WT-SEQ     (TXN-IDX).
    GO TO P110-LOOP-TRAN.
 P110-FIM.
    EXIT.
 P120-LOOP-BAL.
    READ BALWORK
        AT END
            SET ULT-BAL TO TRUE
            GO TO P120-FIM.
    ADD 1 TO WS-BAL-COUNT.
    SET BAL-IDX TO WS-BAL-COUNT.
    MOVE BAL-DATE-MM TO WB-DATE-MM (BAL-IDX).
    MOVE BAL-DATE-DD TO WB-DATE-DD (BAL-IDX).
    MOVE BAL-DATE-YY TO WB-DATE-YY (BAL-IDX).
    MOVE BAL-PRINTED TO WB-PRINTED (BAL-IDX).
    GO TO P120-LOOP-BAL.
 P120-FIM.
    EXIT.
 P100-FIM.
    EXIT.

*    PADRONIZA O SINAL DE CADA LANCAMENTO EM WT-SIGNED, CONFORME
*    A REGRA DE CADA BANCO (CHASE E BANK OF AMERICA INVERTEM O
*    SINAL DAS CATEGORIAS DE SAIDA; US BANK, CITIZENS, BELLEVILLE
*    E WELLS FARGO MANTEM O SINAL JA EXTRAIDO PELO EXTRATOR).
*    14/02/95 VLM OS-0275 - PADRONIZACAO DE SINAL POR BANCO.
 P200-STANDARDIZE-SIGN.
    IF WS-TXN-COUNT = ZEROS
        GO TO P200-FIM.
    PERFORM P210-MARCA-SINAL THRU P210-FIM
        VARYING TXN-IDX FROM 1 BY 1
        UNTIL TXN-IDX > WS-TXN-COUNT.
    GO TO P200-FIM.
 P210-MARCA-SINAL.
    MOVE WT-AMOUNT (TXN-IDX) TO WT-SIGNED (TXN-IDX).
    MOVE "N" TO WS-INVERTE-SINAL.
    IF SUM-BANK-CODE = "CH"
        IF WT-TYPE (TXN-IDX) = "ATM & DEBIT CARD WD"
        OR WT-TYPE (TXN-IDX) = "ELECTRONIC WITHDRWL"
        OR WT-TYPE (TXN-IDX) = "OTHER WITHDRAWAL"
        OR WT-TYPE (TXN-IDX) = "CHECKS PAID"
        OR WT-TYPE (TXN-IDX) = "FEE"
            MOVE "Y" TO WS-INVERTE-SINAL
        END-IF
    END-IF.
    IF SUM-BANK-CODE = "BA"
        IF WT-TYPE (TXN-IDX) = "WITHDRAWALS"
        OR WT-TYPE (TXN-IDX) = "CHECKS"
        OR WT-TYPE (TXN-IDX) = "SERVICE FEES"
            MOVE "Y" TO WS-INVERTE-SINAL
        END-IF
    END-IF.
    IF INVERTE-SINAL
        IF WT-AMOUNT (TXN-IDX) NOT < ZERO
            COMPUTE WT-SIGNED (TXN-IDX) =
                    ZERO - WT-AMOUNT (TXN-IDX)
        END-IF
    END-IF.
 P210-FIM.
    EXIT.
 P200-FIM.
    EXIT.

*    TOTAIS RECALCULADOS POR CATEGORIA E SALDO FINAL RECALCULADO,
*    UM RAMO POR BANCO CONFORME O LEIAUTE QUE O EXTRATOR GRAVOU
*    EM SUM-CAT-TABLE.  EXTRATO SO-DE-LANCAMENTOS (WELLS FARGO)
*    NAO TEM FIGURA IMPRESSA PARA CONFERIR - OS TOTAIS SAO
*    CALCULADOS DIRETO DOS LANCAMENTOS E SERVEM DE BASE A SI
*    MESMOS (SEM DIVERGENCIA POSSIVEL).
*    03/07/96 JCS OS-0290 - RECALCULO DE CATEGORIAS E SALDO
*    FINAL POR BANCO.
 P300-CATEGORY-TOTALS.
    MOVE SUM-BEGIN-BAL TO WS-CALC-BEGIN.
    MOVE ZEROS TO WS-CALC-TABLE WS-CALC-END.
    MOVE ZEROS TO WS-CAT-COUNT.
    IF EXTRATO-SO-LANCAMENTO
        PERFORM P360-WF-TOTALS THRU P360-FIM
        GO TO P300-FIM.
    EVALUATE SUM-BANK-CODE
        WHEN "US"     PERFORM P310-US-TOTALS THRU P310-FIM
        WHEN "CB"     PERFORM P320-CB-TOTALS THRU P320-FIM
        WHEN "BA"     PERFORM P330-BA-TOTALS THRU P330-FIM
        WHEN "CH"     PERFORM P340-CH-TOTALS THRU P340-FIM
        WHEN "BB"     PERFORM P350-BB-TOTALS THRU P350-FIM
        WHEN OTHER    PERFORM P360-WF-TOTALS THRU P360-FIM
    END-EVALUATE.
    GO TO P300-FIM.

*    US BANK - 6 CATEGORIAS.  DEPOSITOS ENTRAM COMO POSITIVOS,
*    SAQUES/CHEQUES SAO COMPARADOS EM MODULO (VALOR ABSOLUTO).
 P310-US-TOTALS.
    MOVE 6 TO WS-CAT-COUNT.
    MOVE "CUSTOMER DEPOSITS" TO WS-CALC-NAME (1) WS-TIPO-ALVO.
    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (1).
    MOVE "OTHER DEPOSITS"    TO WS-CALC-NAME (2) WS-TIPO-ALVO.
    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (2).
    MOVE "CARD DEPOSITS"     TO WS-CALC-NAME (3) WS-TIPO-ALVO.
    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (3).
    MOVE "CARD WITHDRAWALS"  TO WS-CALC-NAME (4) WS-TIPO-ALVO.
    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
    COMPUTE WS-CALC-AMT (4) = ZERO - WS-SOMA-SINALIZADA.
    MOVE "OTHER WITHDRAWALS" TO WS-CALC-NAME (5) WS-TIPO-ALVO.
    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
    COMPUTE WS-CALC-AMT (5) = ZERO - WS-SOMA-SINALIZADA.
    MOVE "CHECKS PAID"       TO WS-CALC-NAME (6) WS-TIPO-ALVO.
    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
    COMPUTE WS-CALC-AMT (6) = ZERO - WS-SOMA-SINALIZADA.
    PERFORM P395-SOMA-TUDO THRU P395-FIM.
    COMPUTE WS-CALC-END = WS-CALC-BEGIN + WS-SOMA-SINALIZADA.
 P310-FIM.
    EXIT.

*    CITIZENS BANK - 3 CATEGORIAS.  CHEQUES E DEBITOS JA SAO
*    NEGATIVOS (MESMA CONVENCAO DO EXTRATO); O VALOR IMPRESSO
*    (POSITIVO) E INVERTIDO PARA COMPARAR COM O CALCULADO.
 P320-CB-TOTALS.
    MOVE 3 TO WS-CAT-COUNT.
    MOVE "CHECKS"   TO WS-CALC-NAME (1) WS-TIPO-ALVO.
    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (1).
    COMPUTE SUM-CAT-AMT (1) = ZERO - SUM-CAT-AMT (1).
    MOVE "DEBITS"   TO WS-CALC-NAME (2) WS-TIPO-ALVO.
    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (2).
    COMPUTE SUM-CAT-AMT (2) = ZERO - SUM-CAT-AMT (2).
    MOVE "DEPOSITS" TO WS-CALC-NAME (3) WS-TIPO-ALVO.
    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (3).
    PERFORM P395-SOMA-TUDO THRU P395-FIM.
    COMPUTE WS-CALC-END = WS-CALC-BEGIN + WS-SOMA-SINALIZADA.
 P320-FIM.
    EXIT.

*    BANK OF AMERICA - 4 CATEGORIAS.  OS VALORES JA VEM COM O
*    SINAL IMPRESSO NO EXTRATO (SAQUES/CHEQUES/TARIFAS NEGATIVOS).
 P330-BA-TOTALS.
    MOVE 4 TO WS-CAT-COUNT.
    MOVE "DEPOSITS"     TO WS-CALC-NAME (1) WS-TIPO-ALVO.
    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (1).
    MOVE "WITHDRAWALS"  TO WS-CALC-NAME (2) WS-TIPO-ALVO.
    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (2).
    MOVE "CHECKS"       TO WS-CALC-NAME (3) WS-TIPO-ALVO.
    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (3).
    MOVE "SERVICE FEES" TO WS-CALC-NAME (4) WS-TIPO-ALVO.
    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (4).
    PERFORM P395-SOMA-TUDO THRU P395-FIM.
    COMPUTE WS-CALC-END = WS-CALC-BEGIN + WS-SOMA-SINALIZADA.
 P330-FIM.
    EXIT.

*    CHASE - 4 CATEGORIAS IMPRESSAS, MAS "WITHDRAWALS" AGRUPA
*    TRES TIPOS DE LANCAMENTO (ATM/CARTAO, ELETRONICO, OUTROS).
 P340-CH-TOTALS.
    MOVE 4 TO WS-CAT-COUNT.
    MOVE "DEPOSITS"    TO WS-CALC-NAME (1).
    MOVE "DEPOSIT"     TO WS-TIPO-ALVO.
    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (1).
    MOVE "WITHDRAWALS" TO WS-CALC-NAME (2).
    PERFORM P344-CH-SAQUES THRU P344-FIM.
    MOVE "CHECKS"      TO WS-CALC-NAME (3).
    MOVE "CHECKS PAID" TO WS-TIPO-ALVO.
    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (3).
    MOVE "FEES"        TO WS-CALC-NAME (4).
    MOVE "FEE"         TO WS-TIPO-ALVO.
    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (4).
    PERFORM P395-SOMA-TUDO THRU P395-FIM.
    COMPUTE WS-CALC-END = WS-CALC-BEGIN + WS-SOMA-SINALIZADA.
 P340-FIM.
    EXIT.
 P344-CH-SAQUES.
    MOVE ZERO TO WS-SOMA-SINALIZADA.
    IF WS-TXN-COUNT = ZEROS
        GO TO P344-FIM.
    PERFORM P345-SAQUES-LOOP THRU P345-FIM
        VARYING TXN-IDX FROM 1 BY 1 UNTIL TXN-IDX > WS-TXN-COUNT.
    GO TO P344-FIM.
 P345-SAQUES-LOOP.
    IF WT-TYPE (TXN-IDX) = "ATM & DEBIT CARD WD"
    OR WT-TYPE (TXN-IDX) = "ELECTRONIC WITHDRWL"
    OR WT-TYPE (TXN-IDX) = "OTHER WITHDRAWAL"
        ADD WT-SIGNED (TXN-IDX) TO WS-SOMA-SINALIZADA.
 P345-FIM.
    EXIT.
 P344-FIM.
    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (2).
    EXIT.

*    BANK OF BELLEVILLE - FLUXO LIQUIDO, RECEITA E DESPESA JA
*    FORAM ACUMULADOS PELO EXTRATOR; RECALCULADOS AQUI PARA
*    CONFERENCIA INDEPENDENTE.
 P350-BB-TOTALS.
    MOVE 3 TO WS-CAT-COUNT.
    MOVE "TOTAL INCOME"  TO WS-CALC-NAME (2).
    MOVE "CREDIT"        TO WS-TIPO-ALVO.
    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (2).
    MOVE "TOTAL EXPENSE" TO WS-CALC-NAME (3).
    MOVE "DEBIT"         TO WS-TIPO-ALVO.
    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (3).
    MOVE "NET FLOW"      TO WS-CALC-NAME (1).
    PERFORM P395-SOMA-TUDO THRU P395-FIM.
    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (1).
    COMPUTE WS-CALC-END = WS-CALC-BEGIN + WS-SOMA-SINALIZADA.
 P350-FIM.
    EXIT.

*    WELLS FARGO (E QUALQUER EXTRATO SEM SUMWORK.DAT) - SO EXISTE
*    A FIGURA CALCULADA, NAO HA FIGURA IMPRESSA PARA CONFERIR.
*    O EXTRAIDO REPETE O CALCULADO (DIFERENCA SEMPRE ZERO).
 P360-WF-TOTALS.
    MOVE 3 TO WS-CAT-COUNT.
    MOVE "DEPOSITS"    TO WS-CALC-NAME (1).
    MOVE "DEPOSIT"     TO WS-TIPO-ALVO.
    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (1).
    MOVE "WITHDRAWALS" TO WS-CALC-NAME (2).
    MOVE "WITHDRAWAL"  TO WS-TIPO-ALVO.
    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
    COMPUTE WS-CALC-AMT (2) = ZERO - WS-SOMA-SINALIZADA.
    MOVE "NET FLOW"    TO WS-CALC-NAME (3).
    PERFORM P395-SOMA-TUDO THRU P395-FIM.
    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (3).
*    NAO HA FIGURA IMPRESSA - O EXTRAIDO REPETE O CALCULADO.
    MOVE WS-CALC-NAME (1) TO SUM-CAT-NAME (1).
    MOVE WS-CALC-NAME (2) TO SUM-CAT-NAME (2).
    MOVE WS-CALC-NAME (3) TO SUM-CAT-NAME (3).
    MOVE WS-CALC-AMT  (1) TO SUM-CAT-AMT  (1).
    MOVE WS-CALC-AMT  (2) TO SUM-CAT-AMT  (2).
    MOVE WS-CALC-AMT  (3) TO SUM-CAT-AMT  (3).
    MOVE ZEROS TO WS-CALC-BEGIN WS-CALC-END SUM-BEGIN-BAL
                  SUM-END-BAL.
 P360-FIM.
    EXIT.
 P300-FIM.
    EXIT.

*    SOMA O SINAL PADRONIZADO DE TODOS OS LANCAMENTOS CUJO TIPO
*    CASA COM WS-TIPO-ALVO.  ROTINA COMUM A TODOS OS BANCOS.
 P390-SOMA-POR-TIPO.
    MOVE ZERO TO WS-SOMA-SINALIZADA.
    IF WS-TXN-COUNT = ZEROS
        GO TO P390-FIM.
    PERFORM P391-SOMA-LOOP THRU P391-FIM
        VARYING TXN-IDX FROM 1 BY 1 UNTIL TXN-IDX > WS-TXN-COUNT.
    GO TO P390-FIM.
 P391-SOMA-LOOP.
    IF WT-TYPE (TXN-IDX) = WS-TIPO-ALVO
        ADD WT-SIGNED (TXN-IDX) TO WS-SOMA-SINALIZADA.
 P391-FIM.
    EXIT.
 P390-FIM.
    EXIT.

*    SOMA O SINAL PADRONIZADO DE TODOS OS LANCAMENTOS, SEM
*    RESTRICAO DE TIPO - USADA NO SALDO FINAL RECALCULADO.
 P395-SOMA-TUDO.
    MOVE ZERO TO WS-SOMA-SINALIZADA.
    IF WS-TXN-COUNT = ZEROS
        GO TO P395-FIM.
    PERFORM P396-SOMA-TUDO-LOOP THRU P396-FIM
        VARYING TXN-IDX FROM 1 BY 1 UNTIL TXN-IDX > WS-TXN-COUNT.
    GO TO P395-FIM.
 P396-SOMA-TUDO-LOOP.
    ADD WT-SIGNED (TXN-IDX) TO WS-SOMA-SINALIZADA.
 P396-FIM.
    EXIT.
 P395-FIM.
    EXIT.

*    SALDO CORRIDO DIARIO - PARA CADA DATA DO EXTRATO, O SALDO
*    RECALCULADO E O SALDO INICIAL MAIS TODOS OS LANCAMENTOS DE
*    DATA MENOR OU IGUAL, EM ORDEM CRONOLOGICA (ANO/MES/DIA).
*    NAO SE APLICA A WELLS FARGO (EXTRATO SO-DE-LANCAMENTOS).
*    19/11/96 JCS OS-0299 - CONFERENCIA DE SALDO CORRIDO DIARIO.
 P400-DAILY-RUNNING-BAL.
    IF WS-BAL-COUNT = ZEROS
        GO TO P400-FIM.
    IF EXTRATO-SO-LANCAMENTO
        GO TO P400-FIM.
    PERFORM P410-BAL-LOOP THRU P410-FIM
        VARYING BAL-IDX FROM 1 BY 1 UNTIL BAL-IDX > WS-BAL-COUNT.
    GO TO P400-FIM.
 P410-BAL-LOOP.
    MOVE WB-DATE-MM (BAL-IDX) TO WS-DW-MM.
    MOVE WB-DATE-DD (BAL-IDX) TO WS-DW-DD.
    MOVE WB-DATE-YY (BAL-IDX) TO WS-DW-YY.
    MOVE WS-DW-ALL            TO WS-LIMITE-CHAVE.
    MOVE WS-CALC-BEGIN        TO WS-SALDO-CORRIDO.
    IF WS-TXN-COUNT NOT = ZEROS
        PERFORM P420-SALDO-LOOP THRU P420-FIM
            VARYING TXN-IDX FROM 1 BY 1
                UNTIL TXN-IDX > WS-TXN-COUNT.
    MOVE WS-SALDO-CORRIDO TO WB-COMPUTED (BAL-IDX).
    COMPUTE WB-DIFF (BAL-IDX) =
            WB-PRINTED (BAL-IDX) - WB-COMPUTED (BAL-IDX).
 P410-FIM.
    EXIT.
*    DATA IMPRESTAVEL (NAO NUMERICA) NA LINHA DE LANCAMENTO E
*    IGNORADA NA SOMA - OS 09.05.98 (RFM) NUNCA CHEGOU A OCORRER
*    DE VERDADE, MAS A REGRA FICA PARA O DIA EM QUE UM EXTRATOR
*    NOVO ENTREGAR DATA MAL FORMADA.
 P420-SALDO-LOOP.
    IF WT-DATE-MM (TXN-IDX) NOT NUMERIC
        GO TO P420-FIM.
    IF WT-DATE-DD (TXN-IDX) NOT NUMERIC
        GO TO P420-FIM.
    IF WT-DATE-YY (TXN-IDX) NOT NUMERIC
        GO TO P420-FIM.
    MOVE WT-DATE-MM (TXN-IDX) TO WS-DW-MM.
    MOVE WT-DATE-DD (TXN-IDX) TO WS-DW-DD.
    MOVE WT-DATE-YY (TXN-IDX) TO WS-DW-YY.
    MOVE WS-DW-ALL            TO WS-DATE-CHAVE.
    IF WS-DATE-CHAVE NOT > WS-LIMITE-CHAVE
        ADD WT-SIGNED (TXN-IDX) TO WS-SALDO-CORRIDO.
 P420-FIM.
    EXIT.
 P400-FIM.
    EXIT.

*    PARECER FINAL DE CONFERENCIA - PASSA SE TODAS AS DIFERENCAS
*    DE RESUMO E DE SALDO DIARIO FICAREM DENTRO DA TOLERANCIA DE
*    R$ 0,01; DO CONTRARIO FALHA, RELACIONANDO AS CATEGORIAS
*    DIVERGENTES E A QUANTIDADE DE DATAS DIVERGENTES.
*    08/04/97 LTM OS-0310 - PARECER PASSA/FALHA COM TOLERANCIA.
 P500-VERDICT.
    MOVE SPACES TO WS-BADCAT-LIST.
    MOVE ZEROS  TO WS-BAD-CAT-COUNT WS-BAD-DATE-COUNT.
    MOVE "N"    TO WS-DISCREPANCIA WS-SALDO-DIVERGE.
    IF WS-CAT-COUNT NOT = ZEROS
        PERFORM P510-CAT-LOOP THRU P510-FIM
            VARYING CAT-IX FROM 1 BY 1
                UNTIL CAT-IX > WS-CAT-COUNT.
    IF NOT EXTRATO-SO-LANCAMENTO
        PERFORM P515-SALDO-FINAL THRU P515-FIM.
    IF WS-BAL-COUNT NOT = ZEROS
        IF NOT EXTRATO-SO-LANCAMENTO
            PERFORM P530-BAL-LOOP THRU P530-FIM
                VARYING BAL-IDX FROM 1 BY 1
                    UNTIL BAL-IDX > WS-BAL-COUNT.
    IF WS-BAD-CAT-COUNT NOT = ZEROS
        SET HOUVE-DISCREPANCIA TO TRUE.
    IF SALDO-FINAL-DIVERGENTE
        SET HOUVE-DISCREPANCIA TO TRUE.
    IF WS-BAD-DATE-COUNT NOT = ZEROS
        SET HOUVE-DISCREPANCIA TO TRUE.
    GO TO P500-FIM.
 P510-CAT-LOOP.
    COMPUTE WS-DIFF = SUM-CAT-AMT (CAT-IX) - WS-CALC-AMT (CAT-IX).
    IF WS-DIFF < ZERO
        COMPUTE WS-DIFF-ABS = ZERO - WS-DIFF
    ELSE
        MOVE WS-DIFF TO WS-DIFF-ABS.
    IF WS-DIFF-ABS > WS-TOLERANCIA
        ADD 1 TO WS-BAD-CAT-COUNT
        MOVE SUM-CAT-NAME (CAT-IX)
          TO WS-BADCAT-ENTRY (WS-BAD-CAT-COUNT).
 P510-FIM.
    EXIT.
 P515-SALDO-FINAL.
    COMPUTE WS-DIFF = SUM-END-BAL - WS-CALC-END.
    IF WS-DIFF < ZERO
        COMPUTE WS-DIFF-ABS = ZERO - WS-DIFF
    ELSE
        MOVE WS-DIFF TO WS-DIFF-ABS.
    IF WS-DIFF-ABS > WS-TOLERANCIA
        SET SALDO-FINAL-DIVERGENTE TO TRUE.
 P515-FIM.
    EXIT.
 P530-BAL-LOOP.
    COMPUTE WS-DIFF = WB-DIFF (BAL-IDX).
    IF WS-DIFF < ZERO
        COMPUTE WS-DIFF-ABS = ZERO - WS-DIFF
    ELSE
        MOVE WS-DIFF TO WS-DIFF-ABS.
    IF WS-DIFF-ABS > WS-TOLERANCIA
        ADD 1 TO WS-BAD-DATE-COUNT.
 P530-FIM.
    EXIT.
 P500-FIM.
    EXIT.

*    GRAVA TRANOUT.DAT COM OS LANCAMENTOS JA DE SINAL
*    PADRONIZADO.  A ORDEM DE GRAVACAO E A MESMA ORDEM DE
*    LEITURA DE TRANWORK (OS EXTRATORES JA GRAVAM EM ORDEM
*    CRESCENTE DE DATA/SEQUENCIA) - NAO HA CLASSIFICACAO (SORT)
*    NESTA CASA PARA ESTA ROTINA.
*    17/09/00 LTM OS-0327 - EXPORTACAO E RELATORIOS EM LOTE.
 P600-WRITE-TRANOUT.
    IF WS-TXN-COUNT = ZEROS
        GO TO P600-FIM.
    PERFORM P610-TOUT-LOOP THRU P610-FIM
        VARYING TXN-IDX FROM 1 BY 1
            UNTIL TXN-IDX > WS-TXN-COUNT.
    GO TO P600-FIM.
 P610-TOUT-LOOP.
    MOVE WT-DATE-MM (TXN-IDX) TO TOUT-DATE-MM.
    MOVE WT-DATE-DD (TXN-IDX) TO TOUT-DATE-DD.
    MOVE WT-DATE-YY (TXN-IDX) TO TOUT-DATE-YY.
    MOVE WT-DESC    (TXN-IDX) TO TOUT-DESC.
    MOVE WT-REF     (TXN-IDX) TO TOUT-REF.
    MOVE WT-AMOUNT  (TXN-IDX) TO TOUT-AMOUNT.
    MOVE WT-SIGNED  (TXN-IDX) TO TOUT-SIGNED.
    MOVE WT-TYPE    (TXN-IDX) TO TOUT-TYPE.
    MOVE WT-PAGE    (TXN-IDX) TO TOUT-PAGE.
    MOVE WT-SEQ     (TXN-IDX) TO TOUT-SEQ.
    WRITE REG-TOUT.
 P610-FIM.
    EXIT.
 P600-FIM.
    EXIT.

*    EMITE O RELATORIO DE RESUMO (SUMMRPT) - CABECALHO, UMA
*    LINHA POR CATEGORIA RECALCULADA E O PARECER FINAL.
 P700-WRITE-SUMMARY-RPT.
    MOVE SUM-BANK-CODE  TO CAB-BANCO.
    MOVE WS-TXN-COUNT   TO CAB-QTDE.
    IF WS-TXN-COUNT NOT = ZEROS
        MOVE WT-DATE-YY (1) TO CAB-ANO.
    WRITE REG-SUMMRPT FROM LINHA-CABEC1 AFTER ADVANCING C01.
    WRITE REG-SUMMRPT FROM LINHA-CABEC2 AFTER ADVANCING 1.
    WRITE REG-SUMMRPT FROM LINHA-LIMPA  AFTER ADVANCING 1.
    WRITE REG-SUMMRPT FROM LINHA-COLUNAS AFTER ADVANCING 1.
    WRITE REG-SUMMRPT FROM LINHA-TRACO  AFTER ADVANCING 1.
    IF WS-CAT-COUNT NOT = ZEROS
        PERFORM P710-DET-LOOP THRU P710-FIM
            VARYING CAT-IX FROM 1 BY 1
                UNTIL CAT-IX > WS-CAT-COUNT.
    IF NOT EXTRATO-SO-LANCAMENTO
        MOVE "SALDO INICIAL"    TO DET-CATEGORIA
        MOVE SUM-BEGIN-BAL      TO DET-EXTRAIDO
        MOVE WS-CALC-BEGIN      TO DET-CALCULADO
        MOVE ZEROS              TO DET-DIFERENCA
        WRITE REG-SUMMRPT FROM LINHA-DET AFTER ADVANCING 1
        MOVE "SALDO FINAL"      TO DET-CATEGORIA
        MOVE SUM-END-BAL        TO DET-EXTRAIDO
        MOVE WS-CALC-END        TO DET-CALCULADO
        COMPUTE DET-DIFERENCA = SUM-END-BAL - WS-CALC-END
        WRITE REG-SUMMRPT FROM LINHA-DET AFTER ADVANCING 1.
    WRITE REG-SUMMRPT FROM LINHA-TRACO  AFTER ADVANCING 1.
    IF HOUVE-DISCREPANCIA
        MOVE "PARECER: FALHOU" TO VER-TEXTO
    ELSE
        MOVE "PARECER: CONFERE" TO VER-TEXTO.
    WRITE REG-SUMMRPT FROM LINHA-VEREDITO AFTER ADVANCING 1.
    IF WS-BAD-CAT-COUNT NOT = ZEROS
        MOVE SPACES TO VER-TEXTO
        STRING "FAILED: "     DELIMITED BY SIZE
               WS-BADCAT-FLAT DELIMITED BY SIZE
            INTO VER-TEXTO
        WRITE REG-SUMMRPT FROM LINHA-VEREDITO AFTER ADVANCING 1.
    IF SALDO-FINAL-DIVERGENTE
        MOVE "SALDO FINAL DIVERGENTE" TO VER-TEXTO
        WRITE REG-SUMMRPT FROM LINHA-VEREDITO AFTER ADVANCING 1.
    IF WS-BAD-DATE-COUNT NOT = ZEROS
        MOVE WS-BAD-DATE-COUNT TO RB-QTDE
        MOVE SPACES TO VER-TEXTO
        STRING "DATAS DIVERGENTES: " DELIMITED BY SIZE
               RB-QTDE             DELIMITED BY SIZE
            INTO VER-TEXTO
        WRITE REG-SUMMRPT FROM LINHA-VEREDITO AFTER ADVANCING 1.
    GO TO P700-FIM.
 P710-DET-LOOP.
    MOVE SUM-CAT-NAME (CAT-IX) TO DET-CATEGORIA.
    MOVE SUM-CAT-AMT  (CAT-IX) TO DET-EXTRAIDO.
    MOVE WS-CALC-AMT  (CAT-IX) TO DET-CALCULADO.
    COMPUTE DET-DIFERENCA =
            SUM-CAT-AMT (CAT-IX) - WS-CALC-AMT (CAT-IX).
    WRITE REG-SUMMRPT FROM LINHA-DET AFTER ADVANCING 1.
 P710-FIM.
    EXIT.
 P700-FIM.
    EXIT.

*    EMITE O RELATORIO DE SALDO DIARIO (BALRPT) - UMA LINHA POR
*    DATA COM SALDO IMPRESSO NO EXTRATO, SEM DUPLICAR SE O
*    EXTRATO E SO-DE-LANCAMENTOS (WELLS FARGO NAO TEM ESTE
*    RELATORIO).
 P800-WRITE-BALANCE-RPT.
    IF EXTRATO-SO-LANCAMENTO
        GO TO P800-FIM.
    MOVE SUM-BANK-CODE TO CABB-BANCO.
    WRITE REG-BALRPT FROM LINHA-CABEC-BAL AFTER ADVANCING C01.
    WRITE REG-BALRPT FROM LINHA-LIMPA     AFTER ADVANCING 1.
    WRITE REG-BALRPT FROM LINHA-COLUNAS-BAL AFTER ADVANCING 1.
    WRITE REG-BALRPT FROM LINHA-TRACO     AFTER ADVANCING 1.
    IF WS-BAL-COUNT NOT = ZEROS
        PERFORM P810-DET-BAL-LOOP THRU P810-FIM
            VARYING BAL-IDX FROM 1 BY 1
                UNTIL BAL-IDX > WS-BAL-COUNT.
    WRITE REG-BALRPT FROM LINHA-TRACO     AFTER ADVANCING 1.
    MOVE WS-BAD-DATE-COUNT TO RB-QTDE.
    WRITE REG-BALRPT FROM LINHA-RODAPE-BAL AFTER ADVANCING 1.
    GO TO P800-FIM.
 P810-DET-BAL-LOOP.
    MOVE WB-DATE-MM  (BAL-IDX) TO DETB-DATA-MM.
    MOVE WB-DATE-DD  (BAL-IDX) TO DETB-DATA-DD.
    MOVE WB-DATE-YY  (BAL-IDX) TO DETB-DATA-YY.
    MOVE WB-PRINTED  (BAL-IDX) TO DETB-IMPRESSO.
    MOVE WB-COMPUTED (BAL-IDX) TO DETB-CALCULADO.
    MOVE WB-DIFF     (BAL-IDX) TO DETB-DIFERENCA.
    WRITE REG-BALRPT FROM LINHA-DET-BAL AFTER ADVANCING 1.
 P810-FIM.
    EXIT.
 P800-FIM.
    EXIT.
