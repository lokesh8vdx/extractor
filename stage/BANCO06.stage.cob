 IDENTIFICATION DIVISION.
 PROGRAM-ID.    BANKBA.
 AUTHOR.        R-MACHADO.
 INSTALLATION.  ELDORADO SISTEMAS - SAPUCAIA DO SUL.
 DATE-WRITTEN.  02/04/87.
 DATE-COMPILED.
 SECURITY.      USO INTERNO - CONTABILIDADE ELDORADO.
*****************************************************************
*   B A N K B A  -  EXTRATOR DE EXTRATO BANK OF AMERICA
*   LE STMTLIN.DAT E EXTRAI DEPOSITS AND OTHER CREDITS,
*   WITHDRAWALS AND OTHER DEBITS, CHECKS, SERVICE FEES E
*   O DAILY LEDGER BALANCES.  GRAVA TRANWORK.DAT,
*   SUMWORK.DAT E BALWORK.DAT PARA O BANKCONF CONFERIR.
*-----------------------------------------------------------
*   HISTORICO DE ALTERACOES
*   02/04/87  RFM  OS-0004  PROGRAMA ORIGINAL (CTRL BCO.DAT)
*   18/11/89  RFM  OS-0050  INCLUSAO CAMPO OBSERVACAO
*   08/02/91  RFM  OS-0095  AJUSTE VALOR-CHE P/ 6 DIGITOS
*   25/07/93  VLM  OS-0137  ROTINA DE FECHAMENTO MENSAL
*   09/12/95  RFM  OS-0174  CORRECAO DATA VIRADA DE ANO
*   13/02/98  JCS  OS-0209  REVISAO GERAL CADASTRO
*   25/10/98  JCS  OS-0223  AJUSTE ANO 2000 - CAMPOS DE DATA
*   16/03/99  JCS  OS-0231  TESTE VIRADA DE SECULO - OK
*   ---------------------------------------------------------
*   10/06/00  LTM  OS-0265  PROGRAMA REESCRITO: EXTRATOR DO
*                           EXTRATO BANK OF AMERICA
*   22/09/00  LTM  OS-0270  QUATRO SECOES + DAILY LEDGER
*   28/03/01  LTM  OS-0285  CHECKS COM NUMERO OPCIONAL
*   16/08/01  RFM  OS-0293  RESUMO DA PRIMEIRA PAGINA
*   26/01/02  RFM  OS-0305  GRAVACAO DE TRANWORK/SUMWORK
*   02/07/03  RFM  OS-0322  ANO DO DAILY LEDGER HERDADO
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     CLASS DIGITO IS "0" THRU "9"
     UPSI-1 ON  STATUS IS SECAO-RECONHECIDA
     UPSI-1 OFF STATUS IS SECAO-DESCONHECIDA.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT STMTLIN  ASSIGN TO DISK
            FILE STATUS IS FS-STMT.
     SELECT TRANWORK ASSIGN TO DISK
            FILE STATUS IS FS-TRAN.
     SELECT SUMWORK  ASSIGN TO DISK
            FILE STATUS IS FS-SUM.
     SELECT BALWORK  ASSIGN TO DISK
            FILE STATUS IS FS-BAL.
 DATA DIVISION.
 FILE SECTION.
 FD  STMTLIN
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "STMTLIN.DAT".
 01  REG-STMT.
     03  LINE-TEXT           PIC X(120).

 FD  TRANWORK
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "TRANWORK.DAT".
 01  REG-TXN.
     03  TXN-DATE-MM         PIC 9(02).
     03  TXN-DATE-DD         PIC 9(02).
     03  TXN-DATE-YY         PIC 9(02).
     03  TXN-DESC            PIC X(60).
     03  TXN-REF             PIC X(16).
     03  TXN-AMOUNT          PIC S9(9)V99.
     03  TXN-SIGNED          PIC S9(9)V99.
     03  TXN-TYPE            PIC X(20).
     03  TXN-PAGE            PIC 9(03).
     03  TXN-SEQ             PIC 9(05).
     03  FILLER              PIC X(03).

 FD  SUMWORK
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "SUMWORK.DAT".
 01  REG-SUM.
     03  SUM-BANK-CODE       PIC X(02).
     03  SUM-BEGIN-BAL       PIC S9(9)V99.
     03  SUM-END-BAL         PIC S9(9)V99.
     03  SUM-CAT-TABLE OCCURS 6 TIMES.
         05  SUM-CAT-NAME    PIC X(20).
         05  SUM-CAT-AMT     PIC S9(9)V99.
     03  FILLER              PIC X(20).

 FD  BALWORK
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "BALWORK.DAT".
 01  REG-BAL.
     03  BAL-DATE-MM         PIC 9(02).
     03  BAL-DATE-DD         PIC 9(02).
     03  BAL-DATE-YY         PIC 9(02).
     03  BAL-PRINTED         PIC S9(9)V99.
     03  BAL-COMPUTED        PIC S9(9)V99.
     03  BAL-DIFF            PIC S9(9)V99.
     03  FILLER              PIC X(10).
*                                 ***********************
 WORKING-STORAGE SECTION.
 77  FS-STMT                 PIC XX          VALUE SPACES.
 77  FS-TRAN                 PIC XX          VALUE SPACES.
 77  FS-SUM                  PIC XX          VALUE SPACES.
 77  FS-BAL                  PIC XX          VALUE SPACES.
 77  WS-EOF                  PIC X           VALUE "N".
     88  EOF-STMT                            VALUE "Y".
 77  WS-TALLY                PIC 9(05) COMP  VALUE ZEROS.
 77  WS-PAGE-NO              PIC 9(03) COMP  VALUE 1.
 77  WS-SEQ-NO               PIC 9(05) COMP  VALUE ZEROS.
 77  WS-STMT-YEAR            PIC 9(02)       VALUE 25.
 77  WS-YEAR-CAPTURADO       PIC X           VALUE "N".
     88  ANO-JA-CAPTURADO                    VALUE "Y".
 77  WS-DIGIT-COUNT          PIC 9(02) COMP  VALUE ZEROS.
 77  WS-SIGN-NEG             PIC X           VALUE "N".
     88  AMOUNT-NEGATIVO                     VALUE "Y".

 01  WS-CURRENT-SECTION      PIC X(20)       VALUE SPACES.
     88  SEC-DEPOSITS        VALUE "DEPOSITS".
     88  SEC-WITHDRAWALS     VALUE "WITHDRAWALS".
     88  SEC-CHECKS          VALUE "CHECKS".
     88  SEC-SVC-FEES        VALUE "SERVICE FEES".
     88  SEC-DAILY-LEDGER    VALUE "DAILY LEDGER".

 01  WS-AMT-RAW              PIC X(18)       VALUE SPACES.
 01  WS-AMT-RAW-TAB REDEFINES WS-AMT-RAW.
     03  WS-AMT-CHAR OCCURS 18 TIMES
                     INDEXED BY AMT-IX       PIC X.

 01  WS-AMT-DIGITS           PIC X(11)       VALUE ZEROS.
 01  WS-AMT-DIGITS-N REDEFINES WS-AMT-DIGITS.
     03  WS-AMT-VALUE        PIC 9(09)V99.

 01  WS-MMDDYY                PIC X(08)      VALUE SPACES.
 01  WS-MMDDYY-R REDEFINES WS-MMDDYY.
     03  WS-FULL-MM          PIC XX.
     03  FILLER              PIC X.
     03  WS-FULL-DD          PIC XX.
     03  FILLER              PIC X.
     03  WS-FULL-YY          PIC XX.

 01  WS-MMDD                 PIC X(05)       VALUE SPACES.
 01  WS-MMDD-R REDEFINES WS-MMDD.
     03  WS-MMDD-MM          PIC XX.
     03  FILLER              PIC X.
     03  WS-MMDD-DD          PIC XX.

 01  WS-TOKEN-1              PIC X(20)       VALUE SPACES.
 01  WS-TOKEN-2              PIC X(60)       VALUE SPACES.
*                                 ***********************
 PROCEDURE DIVISION.

 P000-ABERTURA.
     OPEN INPUT  STMTLIN.
     OPEN OUTPUT TRANWORK.
     OPEN OUTPUT SUMWORK.
     OPEN OUTPUT BALWORK.
     MOVE SPACES TO REG-SUM.
     MOVE "BA" TO SUM-BANK-CODE.
     PERFORM P100-VARRE-LINHAS THRU P100-FIM.
     WRITE REG-SUM.
     CLOSE STMTLIN TRANWORK SUMWORK BALWORK.
     STOP RUN.

 P100-VARRE-LINHAS.
 P100-LOOP.
     READ STMTLIN
         AT END
             SET EOF-STMT TO TRUE
             GO TO P100-FIM.
     IF LINE-TEXT (1:5) = "=PAGE"
         ADD 1 TO WS-PAGE-NO
         GO TO P100-LOOP.
     PERFORM P150-TESTA-SECAO THRU P150-FIM.
     IF SECAO-RECONHECIDA
         GO TO P100-LOOP.
     IF WS-CURRENT-SECTION = SPACES
         PERFORM P400-SUMMARY-CAPTURE THRU P400-FIM
         GO TO P100-LOOP.
     IF SEC-DEPOSITS OR SEC-WITHDRAWALS OR SEC-SVC-FEES
         PERFORM P310-DEP-WD-FEE-LINE THRU P310-FIM
     ELSE IF SEC-CHECKS
         PERFORM P320-CHECKS-LINE THRU P320-FIM
     ELSE IF SEC-DAILY-LEDGER
         PERFORM P330-DAILY-LEDGER THRU P330-FIM
     END-IF.
     GO TO P100-LOOP.
 P100-FIM.
     EXIT.

 P150-TESTA-SECAO.
     SET SECAO-DESCONHECIDA TO TRUE.
     IF LINE-TEXT (1:24) = "Deposits and other credi"
         SET SEC-DEPOSITS TO TRUE
         SET SECAO-RECONHECIDA TO TRUE
         GO TO P150-FIM.
     IF LINE-TEXT (1:27) = "Withdrawals and other debi"
         SET SEC-WITHDRAWALS TO TRUE
         SET SECAO-RECONHECIDA TO TRUE
         GO TO P150-FIM.
     IF LINE-TEXT (1:6) = "Checks"
         SET SEC-CHECKS TO TRUE
         SET SECAO-RECONHECIDA TO TRUE
         GO TO P150-FIM.
     IF LINE-TEXT (1:12) = "Service fees"
         SET SEC-SVC-FEES TO TRUE
         SET SECAO-RECONHECIDA TO TRUE
         GO TO P150-FIM.
     IF LINE-TEXT (1:19) = "Daily ledger balanc"
         SET SEC-DAILY-LEDGER TO TRUE
         SET SECAO-RECONHECIDA TO TRUE.
 P150-FIM.
     EXIT.

*    "MM/DD/YY DESCRICAO VALOR" - VALOR GRAVADO COMO
*    IMPRESSO (O SINAL FICA A CARGO DO BANKCONF).  LINHA
*    SEM DATA CONTINUA A DESCRICAO ANTERIOR.
 P310-DEP-WD-FEE-LINE.
     UNSTRING LINE-TEXT DELIMITED BY ALL SPACES
         INTO WS-MMDDYY WS-TOKEN-2 WS-AMT-RAW.
     IF WS-MMDDYY (1:1) NOT NUMERIC
         GO TO P310-FIM.
     IF NOT ANO-JA-CAPTURADO
         MOVE WS-FULL-YY TO WS-STMT-YEAR
         SET ANO-JA-CAPTURADO TO TRUE.
     PERFORM P510-ISOLA-VALOR THRU P510-FIM.
     PERFORM P520-CONVERTE-VALOR THRU P520-FIM.
     ADD 1 TO WS-SEQ-NO.
     MOVE SPACES         TO REG-TXN.
     MOVE WS-FULL-MM     TO TXN-DATE-MM.
     MOVE WS-FULL-DD     TO TXN-DATE-DD.
     MOVE WS-FULL-YY     TO TXN-DATE-YY.
     MOVE WS-TOKEN-2     TO TXN-DESC.
     MOVE WS-AMT-VALUE   TO TXN-AMOUNT.
     IF SEC-DEPOSITS
         MOVE "DEPOSITS"      TO TXN-TYPE
     ELSE IF SEC-WITHDRAWALS
         MOVE "WITHDRAWALS"   TO TXN-TYPE
     ELSE
         MOVE "SERVICE FEES"  TO TXN-TYPE.
     MOVE WS-PAGE-NO     TO TXN-PAGE.
     MOVE WS-SEQ-NO      TO TXN-SEQ.
     WRITE REG-TXN.
 P310-FIM.
     EXIT.

*    "MM/DD/YY [CHECKNO[*]] VALOR" - NUMERO OPCIONAL.
 P320-CHECKS-LINE.
     UNSTRING LINE-TEXT DELIMITED BY ALL SPACES
         INTO WS-MMDDYY WS-TOKEN-1 WS-AMT-RAW.
     IF WS-MMDDYY (1:1) NOT NUMERIC
         GO TO P320-FIM.
     IF WS-AMT-RAW = SPACES
         MOVE WS-TOKEN-1 TO WS-AMT-RAW
         MOVE SPACES     TO WS-TOKEN-1.
     PERFORM P520-CONVERTE-VALOR THRU P520-FIM.
     ADD 1 TO WS-SEQ-NO.
     MOVE SPACES         TO REG-TXN.
     MOVE WS-FULL-MM     TO TXN-DATE-MM.
     MOVE WS-FULL-DD     TO TXN-DATE-DD.
     MOVE WS-FULL-YY     TO TXN-DATE-YY.
     IF WS-TOKEN-1 = SPACES
         STRING "Check (No #)" DELIMITED BY SIZE
             INTO TXN-DESC
     ELSE
         STRING "Check #" WS-TOKEN-1 DELIMITED BY SIZE
             INTO TXN-DESC.
     MOVE WS-AMT-VALUE   TO TXN-AMOUNT.
     MOVE "CHECKS"       TO TXN-TYPE.
     MOVE WS-PAGE-NO     TO TXN-PAGE.
     MOVE WS-SEQ-NO      TO TXN-SEQ.
     WRITE REG-TXN.
 P320-FIM.
     EXIT.

*    PARES "MM/DD BALANCE" REPETIDOS; ANO ANEXADO DEPOIS
*    (HERDADO DA PRIMEIRA TRANSACAO, PADRAO 25).
 P330-DAILY-LEDGER.
     MOVE LINE-TEXT TO WS-TOKEN-2.
 P330-LOOP.
     IF WS-TOKEN-2 = SPACES
         GO TO P330-FIM.
     UNSTRING WS-TOKEN-2 DELIMITED BY ALL SPACES
         INTO WS-MMDD WS-AMT-RAW WS-TOKEN-2.
     IF WS-MMDD (1:1) NOT NUMERIC
         GO TO P330-FIM.
     PERFORM P520-CONVERTE-VALOR THRU P520-FIM.
     MOVE SPACES         TO REG-BAL.
     MOVE WS-MMDD-MM     TO BAL-DATE-MM.
     MOVE WS-MMDD-DD     TO BAL-DATE-DD.
     MOVE WS-STMT-YEAR   TO BAL-DATE-YY.
     MOVE WS-AMT-VALUE   TO BAL-PRINTED.
     WRITE REG-BAL.
     GO TO P330-LOOP.
 P330-FIM.
     EXIT.

*    RESUMO DA PRIMEIRA PAGINA: BEGINNING BALANCE ON,
*    DEPOSITS AND OTHER CREDITS, WITHDRAWALS AND OTHER
*    DEBITS, CHECKS, SERVICE FEES, ENDING BALANCE ON.
 P400-SUMMARY-CAPTURE.
     IF LINE-TEXT (1:20) = "Beginning balance on"
         MOVE LINE-TEXT (32:20) TO WS-AMT-RAW
         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
         MOVE WS-AMT-VALUE TO SUM-BEGIN-BAL
         GO TO P400-FIM.
     IF LINE-TEXT (1:24) = "Deposits and other credi"
         MOVE "DEPOSITS"   TO SUM-CAT-NAME (1)
         MOVE LINE-TEXT (26:20) TO WS-AMT-RAW
         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
         MOVE WS-AMT-VALUE TO SUM-CAT-AMT (1)
         GO TO P400-FIM.
     IF LINE-TEXT (1:27) = "Withdrawals and other debi"
         MOVE "WITHDRAWALS" TO SUM-CAT-NAME (2)
         MOVE LINE-TEXT (29:20) TO WS-AMT-RAW
         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
         MOVE WS-AMT-VALUE TO SUM-CAT-AMT (2)
         GO TO P400-FIM.
     IF LINE-TEXT (1:6) = "Checks"
         MOVE "CHECKS"     TO SUM-CAT-NAME (3)
         MOVE LINE-TEXT (10:20) TO WS-AMT-RAW
         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
         MOVE WS-AMT-VALUE TO SUM-CAT-AMT (3)
         GO TO P400-FIM.
     IF LINE-TEXT (1:12) = "Service fees"
         MOVE "SERVICE FEES" TO SUM-CAT-NAME (4)
         MOVE LINE-TEXT (14:20) TO WS-AMT-RAW
         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
         MOVE WS-AMT-VALUE TO SUM-CAT-AMT (4)
         GO TO P400-FIM.
     IF LINE-TEXT (1:17) = "Ending balance on"
         MOVE LINE-TEXT (29:20) TO WS-AMT-RAW
         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
         MOVE WS-AMT-VALUE TO SUM-END-BAL.
 P400-FIM.
     EXIT.

*    ISOLA O ULTIMO TOKEN NUMERICO DA DESCRICAO (VALOR),
*    QUANDO O UNSTRING PRINCIPAL O DEIXOU GRUDADO NELA.
 P510-ISOLA-VALOR.
     IF WS-AMT-RAW = SPACES
         MOVE WS-TOKEN-2 TO WS-AMT-RAW.
 P510-FIM.
     EXIT.

*    REMOVE "$" "," ESPACOS E "+"; "-" NO INICIO TORNA O
*    VALOR NEGATIVO.  DOIS ULTIMOS DIGITOS SAO CENTAVOS.
 P520-CONVERTE-VALOR.
     MOVE ZEROS TO WS-AMT-DIGITS WS-DIGIT-COUNT.
     MOVE "N" TO WS-SIGN-NEG.
     SET AMT-IX TO 1.
     PERFORM 18 TIMES
         IF WS-AMT-CHAR (AMT-IX) = "-"
             MOVE "Y" TO WS-SIGN-NEG
         ELSE
             IF WS-AMT-CHAR (AMT-IX) NOT = "$"
                AND WS-AMT-CHAR (AMT-IX) NOT = ","
                AND WS-AMT-CHAR (AMT-IX) NOT = SPACE
                AND WS-AMT-CHAR (AMT-IX) NOT = "+"
                AND WS-AMT-CHAR (AMT-IX) NOT = "."
                AND WS-DIGIT-COUNT < 11
                 ADD 1 TO WS-DIGIT-COUNT
                 MOVE WS-AMT-CHAR (AMT-IX)
                   TO WS-AMT-DIGITS (WS-DIGIT-COUNT:1)
             END-IF
         END-IF
         SET AMT-IX UP BY 1.
     IF AMOUNT-NEGATIVO
         COMPUTE WS-AMT-VALUE = ZERO - WS-AMT-VALUE.
 P520-FIM.
     EXIT.
