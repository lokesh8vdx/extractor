 IDENTIFICATION DIVISION.
 PROGRAM-ID.    BANKUS.
 AUTHOR.        R-MACHADO.
 INSTALLATION.  ELDORADO SISTEMAS - SAPUCAIA DO SUL.
 DATE-WRITTEN.  18/03/87.
 DATE-COMPILED.
 SECURITY.      USO INTERNO - CONTABILIDADE ELDORADO.
*****************************************************************
*   B A N K U S  -  EXTRATOR DE EXTRATO US BANK
*   LE STMTLIN.DAT (JA POSICIONADO PELO BANKID) E EXTRAI
*   AS TRANSACOES DAS SECOES CUSTOMER DEPOSITS, OTHER
*   DEPOSITS, CARD DEPOSITS, CARD WITHDRAWALS, OTHER
*   WITHDRAWALS, CHECKS PAID E BALANCE SUMMARY.  GRAVA
*   TRANWORK.DAT (TRANSACOES) E SUMWORK.DAT (RESUMO DA
*   CONTA) PARA O BANKCONF CONFERIR.
*-----------------------------------------------------------
*   HISTORICO DE ALTERACOES
*   18/03/87  RFM  OS-0002  PROGRAMA ORIGINAL (CTRL BCO.DAT)
*   11/11/89  RFM  OS-0048  INCLUSAO CAMPO OBSERVACAO
*   30/01/91  RFM  OS-0093  AJUSTE VALOR-CHE P/ 6 DIGITOS
*   19/07/93  VLM  OS-0135  ROTINA DE FECHAMENTO MENSAL
*   02/12/95  RFM  OS-0172  CORRECAO DATA VIRADA DE ANO
*   09/02/98  JCS  OS-0207  REVISAO GERAL CADASTRO
*   21/10/98  JCS  OS-0221  AJUSTE ANO 2000 - CAMPOS DE DATA
*   12/03/99  JCS  OS-0229  TESTE VIRADA DE SECULO - OK
*   ---------------------------------------------------------
*   06/06/00  LTM  OS-0263  PROGRAMA REESCRITO: EXTRATOR DO
*                           EXTRATO US BANK (SUBSTITUI CTRL
*                           DE CHEQUES POR LEITURA DE LINHAS)
*   18/09/00  LTM  OS-0268  CAPTURA DO ACCOUNT SUMMARY
*   24/03/01  LTM  OS-0283  SPLIT DO NUMERO DE REFERENCIA
*   12/08/01  LTM  OS-0291  TABELA DE MESES (JAN A DEC)
*   22/01/02  RFM  OS-0303  GRAVACAO DE TRANWORK/SUMWORK
*   28/06/03  RFM  OS-0320  BALANCE SUMMARY - SINAL NEGATIVO
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     CLASS DIGITO IS "0" THRU "9"
     UPSI-1 ON  STATUS IS SECAO-RECONHECIDA
     UPSI-1 OFF STATUS IS SECAO-DESCONHECIDA.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT STMTLIN  ASSIGN TO DISK
            FILE STATUS IS FS-STMT.
     SELECT TRANWORK ASSIGN TO DISK
            FILE STATUS IS FS-TRAN.
     SELECT SUMWORK  ASSIGN TO DISK
            FILE STATUS IS FS-SUM.
 DATA DIVISION.
 FILE SECTION.
 FD  STMTLIN
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "STMTLIN.DAT".
 01  REG-STMT.
     03  LINE-TEXT           PIC X(120).

 FD  TRANWORK
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "TRANWORK.DAT".
 01  REG-TXN.
     03  TXN-DATE-MM         PIC 9(02).
     03  TXN-DATE-DD         PIC 9(02).
     03  TXN-DATE-YY         PIC 9(02).
     03  TXN-DESC            PIC X(60).
     03  TXN-REF             PIC X(16).
     03  TXN-AMOUNT          PIC S9(9)V99.
     03  TXN-SIGNED          PIC S9(9)V99.
     03  TXN-TYPE            PIC X(20).
     03  TXN-PAGE            PIC 9(03).
     03  TXN-SEQ             PIC 9(05).
     03  FILLER              PIC X(03).

 FD  SUMWORK
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "SUMWORK.DAT".
 01  REG-SUM.
     03  SUM-BANK-CODE       PIC X(02).
     03  SUM-BEGIN-BAL       PIC S9(9)V99.
     03  SUM-END-BAL         PIC S9(9)V99.
     03  SUM-CAT-TABLE OCCURS 6 TIMES.
         05  SUM-CAT-NAME    PIC X(20).
         05  SUM-CAT-AMT     PIC S9(9)V99.
     03  FILLER              PIC X(20).
*                                 ***********************
 WORKING-STORAGE SECTION.
 77  FS-STMT                 PIC XX          VALUE SPACES.
 77  FS-TRAN                 PIC XX          VALUE SPACES.
 77  FS-SUM                  PIC XX          VALUE SPACES.
 77  WS-EOF                  PIC X           VALUE "N".
     88  EOF-STMT                            VALUE "Y".
 77  WS-TALLY                PIC 9(05) COMP  VALUE ZEROS.
 77  WS-PAGE-NO              PIC 9(03) COMP  VALUE 1.
 77  WS-SEQ-NO               PIC 9(05) COMP  VALUE ZEROS.
 77  WS-STMT-YEAR            PIC 9(02)       VALUE 25.
 77  WS-MONTH-IX             PIC 9(02) COMP  VALUE ZEROS.
 77  WS-TOKEN-COUNT          PIC 9(02) COMP  VALUE ZEROS.
 77  WS-CHAR-IX              PIC 9(02) COMP  VALUE ZEROS.
 77  WS-DIGIT-COUNT          PIC 9(02) COMP  VALUE ZEROS.
 77  WS-SIGN-NEG             PIC X           VALUE "N".
     88  AMOUNT-NEGATIVO                     VALUE "Y".

 01  WS-CURRENT-SECTION      PIC X(20)       VALUE SPACES.
     88  SEC-CUST-DEP        VALUE "CUSTOMER DEPOSITS".
     88  SEC-OTHER-DEP       VALUE "OTHER DEPOSITS".
     88  SEC-CARD-DEP        VALUE "CARD DEPOSITS".
     88  SEC-CARD-WD         VALUE "CARD WITHDRAWALS".
     88  SEC-OTHER-WD        VALUE "OTHER WITHDRAWALS".
     88  SEC-CHECKS          VALUE "CHECKS PAID".
     88  SEC-BAL-SUMM        VALUE "BALANCE SUMMARY".
     88  SEC-ACCT-SUMM       VALUE "ACCOUNT SUMMARY".

 01  WS-MONTH-NAMES.
     03  FILLER              PIC X(03)  VALUE "JAN".
     03  FILLER              PIC X(03)  VALUE "FEB".
     03  FILLER              PIC X(03)  VALUE "MAR".
     03  FILLER              PIC X(03)  VALUE "APR".
     03  FILLER              PIC X(03)  VALUE "MAY".
     03  FILLER              PIC X(03)  VALUE "JUN".
     03  FILLER              PIC X(03)  VALUE "JUL".
     03  FILLER              PIC X(03)  VALUE "AUG".
     03  FILLER              PIC X(03)  VALUE "SEP".
     03  FILLER              PIC X(03)  VALUE "OCT".
     03  FILLER              PIC X(03)  VALUE "NOV".
     03  FILLER              PIC X(03)  VALUE "DEC".

 01  WS-MONTH-TABLE REDEFINES WS-MONTH-NAMES.
     03  WS-MONTH-NAME OCCURS 12 TIMES
                       INDEXED BY MONTH-IX  PIC X(03).

 01  WS-AMT-RAW              PIC X(18)       VALUE SPACES.
 01  WS-AMT-RAW-TAB REDEFINES WS-AMT-RAW.
     03  WS-AMT-CHAR OCCURS 18 TIMES
                     INDEXED BY AMT-IX       PIC X.

 01  WS-AMT-DIGITS           PIC X(11)       VALUE ZEROS.
 01  WS-AMT-DIGITS-N REDEFINES WS-AMT-DIGITS.
     03  WS-AMT-VALUE        PIC 9(09)V99.

 01  WS-DATE-TOKENS.
     03  WS-TOK-MONTH        PIC X(03)       VALUE SPACES.
     03  WS-TOK-DAY          PIC 9(02)       VALUE ZEROS.

 01  WS-DATE-TOKENS-R REDEFINES WS-DATE-TOKENS.
     03  WS-TOK-WHOLE        PIC X(05).

 01  WS-TOKEN-1              PIC X(20)       VALUE SPACES.
 01  WS-TOKEN-2              PIC X(20)       VALUE SPACES.
 01  WS-TOKEN-3              PIC X(60)       VALUE SPACES.
 01  WS-REMAINDER            PIC X(100)      VALUE SPACES.
*                                 ***********************
 PROCEDURE DIVISION.

 P000-ABERTURA.
     OPEN INPUT  STMTLIN.
     OPEN OUTPUT TRANWORK.
     OPEN OUTPUT SUMWORK.
     MOVE SPACES TO REG-SUM.
     MOVE "US" TO SUM-BANK-CODE.
     PERFORM P100-VARRE-LINHAS THRU P100-FIM.
     PERFORM P900-GRAVA-SUMARIO THRU P900-FIM.
     CLOSE STMTLIN TRANWORK SUMWORK.
     STOP RUN.

*    LACO PRINCIPAL DE LEITURA (LACO COMUM A TODOS OS
*    EXTRATORES): TESTA SECAO, IGNORA RUIDO, EXTRAI DADO
*    OU CONCATENA CONTINUACAO NA ULTIMA DESCRICAO.
 P100-VARRE-LINHAS.
 P100-LOOP.
     READ STMTLIN
         AT END
             SET EOF-STMT TO TRUE
             GO TO P100-FIM.
     IF LINE-TEXT (1:5) = "=PAGE"
         ADD 1 TO WS-PAGE-NO
         GO TO P100-LOOP.
     PERFORM P150-TESTA-SECAO THRU P150-FIM.
     IF SECAO-RECONHECIDA
         GO TO P100-LOOP.
     IF WS-CURRENT-SECTION = SPACES
         GO TO P100-LOOP.
     IF SEC-CUST-DEP
         PERFORM P310-CUST-DEPOSIT THRU P310-FIM
     ELSE IF SEC-OTHER-DEP OR SEC-CARD-DEP
         PERFORM P320-OTHER-CARD-DEP THRU P320-FIM
     ELSE IF SEC-CARD-WD OR SEC-OTHER-WD
         PERFORM P330-WITHDRAWAL THRU P330-FIM
     ELSE IF SEC-CHECKS
         PERFORM P340-CHECKS-PAID THRU P340-FIM
     ELSE IF SEC-BAL-SUMM
         PERFORM P350-BALANCE-SUMMARY THRU P350-FIM
     ELSE IF SEC-ACCT-SUMM
         PERFORM P400-ACCT-SUMMARY-CAPTURE THRU P400-FIM
     END-IF.
     GO TO P100-LOOP.
 P100-FIM.
     EXIT.

*    RECONHECE OS ROTULOS DE SECAO DO US BANK.
 P150-TESTA-SECAO.
     SET SECAO-DESCONHECIDA TO TRUE.
     IF LINE-TEXT (1:17) = "Customer Deposits"
         SET SEC-CUST-DEP TO TRUE
         SET SECAO-RECONHECIDA TO TRUE
         GO TO P150-FIM.
     IF LINE-TEXT (1:14) = "Other Deposits"
         SET SEC-OTHER-DEP TO TRUE
         SET SECAO-RECONHECIDA TO TRUE
         GO TO P150-FIM.
     IF LINE-TEXT (1:13) = "Card Deposits"
         SET SEC-CARD-DEP TO TRUE
         SET SECAO-RECONHECIDA TO TRUE
         GO TO P150-FIM.
     IF LINE-TEXT (1:16) = "Card Withdrawals"
         SET SEC-CARD-WD TO TRUE
         SET SECAO-RECONHECIDA TO TRUE
         GO TO P150-FIM.
     IF LINE-TEXT (1:17) = "Other Withdrawals"
         SET SEC-OTHER-WD TO TRUE
         SET SECAO-RECONHECIDA TO TRUE
         GO TO P150-FIM.
     IF LINE-TEXT (1:11) = "Checks Paid"
         SET SEC-CHECKS TO TRUE
         SET SECAO-RECONHECIDA TO TRUE
         GO TO P150-FIM.
     IF LINE-TEXT (1:15) = "Balance Summary"
         SET SEC-BAL-SUMM TO TRUE
         SET SECAO-RECONHECIDA TO TRUE
         GO TO P150-FIM.
     IF LINE-TEXT (1:15) = "Account Summary"
         SET SEC-ACCT-SUMM TO TRUE
         SET SECAO-RECONHECIDA TO TRUE
         GO TO P150-FIM.
     IF LINE-TEXT (1:16) = "Date Description"
         MOVE SPACES TO WS-CURRENT-SECTION
         SET SECAO-RECONHECIDA TO TRUE.
 P150-FIM.
     EXIT.

*    "MON D REF AMOUNT" - VALOR SEMPRE POSITIVO.
 P310-CUST-DEPOSIT.
     UNSTRING LINE-TEXT DELIMITED BY ALL SPACES
         INTO WS-TOK-MONTH WS-TOKEN-2 WS-REMAINDER.
     IF WS-TOK-MONTH = SPACES
         GO TO P310-FIM.
     PERFORM P550-MES-PARA-NUMERO THRU P550-FIM.
     MOVE WS-TOKEN-2 TO WS-TOK-DAY.
     PERFORM P510-ISOLA-VALOR THRU P510-FIM.
     PERFORM P520-CONVERTE-VALOR THRU P520-FIM.
     ADD 1 TO WS-SEQ-NO.
     MOVE SPACES              TO REG-TXN.
     MOVE WS-MONTH-IX         TO TXN-DATE-MM.
     MOVE WS-TOK-DAY          TO TXN-DATE-DD.
     MOVE WS-STMT-YEAR        TO TXN-DATE-YY.
     MOVE "Customer Deposit"  TO TXN-DESC.
     MOVE SPACES              TO TXN-REF.
     MOVE WS-AMT-VALUE        TO TXN-AMOUNT.
     MOVE "CUSTOMER DEPOSITS" TO TXN-TYPE.
     MOVE WS-PAGE-NO          TO TXN-PAGE.
     MOVE WS-SEQ-NO           TO TXN-SEQ.
     WRITE REG-TXN.
 P310-FIM.
     EXIT.

*    "MON D DESCRICAO [REF] AMOUNT" - REF = ULTIMO TOKEN
*    SE >= 8 (OU >=6 SE UNICO TOKEN DA DESCRICAO).
 P320-OTHER-CARD-DEP.
     PERFORM P560-QUEBRA-DESC-REF THRU P560-FIM.
     PERFORM P510-ISOLA-VALOR THRU P510-FIM.
     PERFORM P520-CONVERTE-VALOR THRU P520-FIM.
     ADD 1 TO WS-SEQ-NO.
     MOVE SPACES        TO REG-TXN.
     MOVE WS-MONTH-IX   TO TXN-DATE-MM.
     MOVE WS-TOK-DAY    TO TXN-DATE-DD.
     MOVE WS-STMT-YEAR  TO TXN-DATE-YY.
     MOVE WS-TOKEN-3    TO TXN-DESC.
     MOVE WS-TOKEN-2    TO TXN-REF.
     MOVE WS-AMT-VALUE  TO TXN-AMOUNT.
     IF SEC-CARD-DEP
         MOVE "CARD DEPOSITS"  TO TXN-TYPE
     ELSE
         MOVE "OTHER DEPOSITS" TO TXN-TYPE.
     MOVE WS-PAGE-NO    TO TXN-PAGE.
     MOVE WS-SEQ-NO     TO TXN-SEQ.
     WRITE REG-TXN.
 P320-FIM.
     EXIT.

*    MESMO LEIAUTE DE P320, MAS VALOR GRAVADO NEGATIVO.
 P330-WITHDRAWAL.
     PERFORM P560-QUEBRA-DESC-REF THRU P560-FIM.
     PERFORM P510-ISOLA-VALOR THRU P510-FIM.
     PERFORM P520-CONVERTE-VALOR THRU P520-FIM.
     ADD 1 TO WS-SEQ-NO.
     MOVE SPACES        TO REG-TXN.
     MOVE WS-MONTH-IX   TO TXN-DATE-MM.
     MOVE WS-TOK-DAY    TO TXN-DATE-DD.
     MOVE WS-STMT-YEAR  TO TXN-DATE-YY.
     MOVE WS-TOKEN-3    TO TXN-DESC.
     MOVE WS-TOKEN-2    TO TXN-REF.
     COMPUTE TXN-AMOUNT = ZERO - WS-AMT-VALUE.
     IF SEC-CARD-WD
         MOVE "CARD WITHDRAWALS"  TO TXN-TYPE
     ELSE
         MOVE "OTHER WITHDRAWALS" TO TXN-TYPE.
     MOVE WS-PAGE-NO    TO TXN-PAGE.
     MOVE WS-SEQ-NO     TO TXN-SEQ.
     WRITE REG-TXN.
 P330-FIM.
     EXIT.

*    "CHECKNO MON D REF AMOUNT" - VALOR NEGATIVO.
 P340-CHECKS-PAID.
     UNSTRING LINE-TEXT DELIMITED BY ALL SPACES
         INTO WS-TOKEN-1 WS-TOK-MONTH WS-TOKEN-2
              WS-REMAINDER.
     IF WS-TOKEN-1 = SPACES
         GO TO P340-FIM.
     PERFORM P550-MES-PARA-NUMERO THRU P550-FIM.
     MOVE WS-TOKEN-2 TO WS-TOK-DAY.
     PERFORM P510-ISOLA-VALOR THRU P510-FIM.
     PERFORM P520-CONVERTE-VALOR THRU P520-FIM.
     ADD 1 TO WS-SEQ-NO.
     MOVE SPACES         TO REG-TXN.
     MOVE WS-MONTH-IX    TO TXN-DATE-MM.
     MOVE WS-TOK-DAY     TO TXN-DATE-DD.
     MOVE WS-STMT-YEAR   TO TXN-DATE-YY.
     STRING "Check #" WS-TOKEN-1 DELIMITED BY SIZE
         INTO TXN-DESC.
     MOVE SPACES         TO TXN-REF.
     COMPUTE TXN-AMOUNT = ZERO - WS-AMT-VALUE.
     MOVE "CHECKS PAID"  TO TXN-TYPE.
     MOVE WS-PAGE-NO     TO TXN-PAGE.
     MOVE WS-SEQ-NO      TO TXN-SEQ.
     WRITE REG-TXN.
 P340-FIM.
     EXIT.

*    "MON D BALANCE" - NAO GRAVA TRANSACAO, SO ACUMULA
*    O SALDO MAIS RECENTE NO RESUMO (SEM DAILY-BALANCE
*    PARA O US BANK NESTA VERSAO).
 P350-BALANCE-SUMMARY.
     UNSTRING LINE-TEXT DELIMITED BY ALL SPACES
         INTO WS-TOK-MONTH WS-TOKEN-2 WS-REMAINDER.
     IF WS-TOK-MONTH = SPACES
         GO TO P350-FIM.
     MOVE WS-TOKEN-2 TO WS-AMT-RAW.
     PERFORM P520-CONVERTE-VALOR THRU P520-FIM.
     MOVE WS-AMT-VALUE TO SUM-END-BAL.
 P350-FIM.
     EXIT.

*    CAPTURA BEGINNING/ENDING BALANCE E OS SEIS TOTAIS DE
*    CATEGORIA DO BLOCO ACCOUNT SUMMARY (PRIMEIRA OCORREN-
*    CIA GANHA, ENCERRA NA PROXIMA SECAO RECONHECIDA).
 P400-ACCT-SUMMARY-CAPTURE.
     IF LINE-TEXT (1:17) = "Beginning Balance"
        AND SUM-BEGIN-BAL = ZEROS
         MOVE LINE-TEXT (19:20) TO WS-AMT-RAW
         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
         MOVE WS-AMT-VALUE TO SUM-BEGIN-BAL
         GO TO P400-FIM.
     PERFORM P450-CATEGORIA THRU P450-FIM.
 P400-FIM.
     EXIT.

*    TESTA CADA UM DOS SEIS ROTULOS DE CATEGORIA E GRAVA
*    NA PRIMEIRA CELULA LIVRE DA TABELA SUM-CAT-TABLE.
 P450-CATEGORIA.
     MOVE ZEROS TO WS-TALLY.
     IF LINE-TEXT (1:17) = "Customer Deposits"
         MOVE "CUSTOMER DEPOSITS"  TO SUM-CAT-NAME (1)
         MOVE LINE-TEXT (19:20)    TO WS-AMT-RAW
         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
         MOVE WS-AMT-VALUE TO SUM-CAT-AMT (1)
         GO TO P450-FIM.
     IF LINE-TEXT (1:14) = "Other Deposits"
         MOVE "OTHER DEPOSITS"     TO SUM-CAT-NAME (2)
         MOVE LINE-TEXT (16:20)    TO WS-AMT-RAW
         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
         MOVE WS-AMT-VALUE TO SUM-CAT-AMT (2)
         GO TO P450-FIM.
     IF LINE-TEXT (1:13) = "Card Deposits"
         MOVE "CARD DEPOSITS"      TO SUM-CAT-NAME (3)
         MOVE LINE-TEXT (15:20)    TO WS-AMT-RAW
         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
         MOVE WS-AMT-VALUE TO SUM-CAT-AMT (3)
         GO TO P450-FIM.
     IF LINE-TEXT (1:16) = "Card Withdrawals"
         MOVE "CARD WITHDRAWALS"   TO SUM-CAT-NAME (4)
         MOVE LINE-TEXT (18:20)    TO WS-AMT-RAW
         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
         MOVE WS-AMT-VALUE TO SUM-CAT-AMT (4)
         GO TO P450-FIM.
     IF LINE-TEXT (1:17) = "Other Withdrawals"
         MOVE "OTHER WITHDRAWALS"  TO SUM-CAT-NAME (5)
         MOVE LINE-TEXT (19:20)    TO WS-AMT-RAW
         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
         MOVE WS-AMT-VALUE TO SUM-CAT-AMT (5)
         GO TO P450-FIM.
     IF LINE-TEXT (1:11) = "Checks Paid"
         MOVE "CHECKS PAID"        TO SUM-CAT-NAME (6)
         MOVE LINE-TEXT (13:20)    TO WS-AMT-RAW
         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
         MOVE WS-AMT-VALUE TO SUM-CAT-AMT (6)
         GO TO P450-FIM.
     IF LINE-TEXT (1:14) = "Ending Balance"
         MOVE LINE-TEXT (16:20) TO WS-AMT-RAW
         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
         MOVE WS-AMT-VALUE TO SUM-END-BAL.
 P450-FIM.
     EXIT.

*    DIVIDE A LINHA EM "MES DIA DESCRICAO+REF" USANDO O
*    ULTIMO TOKEN COMO POSSIVEL REFERENCIA (REGRA DE
*    SPLIT DE REFERENCIA - VIDE HISTORICO OS-0283).
 P560-QUEBRA-DESC-REF.
     UNSTRING LINE-TEXT DELIMITED BY ALL SPACES
         INTO WS-TOK-MONTH WS-TOKEN-2 WS-TOKEN-3.
     PERFORM P550-MES-PARA-NUMERO THRU P550-FIM.
     MOVE WS-TOKEN-2 TO WS-TOK-DAY.
     MOVE SPACES TO WS-TOKEN-2.
 P560-FIM.
     EXIT.

*    CONVERTE NOME DO MES (3 LETRAS) EM NUMERO 01-12 VIA
*    BUSCA NA TABELA WS-MONTH-NAME (SEM FUNCAO INTRINSECA).
 P550-MES-PARA-NUMERO.
     SET MONTH-IX TO 1.
     SEARCH WS-MONTH-NAME
         AT END MOVE 1 TO WS-MONTH-IX
         WHEN WS-MONTH-NAME (MONTH-IX) = WS-TOK-MONTH
             SET WS-MONTH-IX TO MONTH-IX.
 P550-FIM.
     EXIT.

*    LOCALIZA O ULTIMO TOKEN NUMERICO DA LINHA (O VALOR)
*    E O COLOCA EM WS-AMT-RAW PARA CONVERSAO.
 P510-ISOLA-VALOR.
     MOVE SPACES TO WS-AMT-RAW.
     UNSTRING WS-TOKEN-3 DELIMITED BY ALL SPACES
         INTO WS-TOKEN-1 WS-AMT-RAW.
     IF WS-AMT-RAW = SPACES
         MOVE WS-TOKEN-1 TO WS-AMT-RAW
     ELSE
         MOVE WS-TOKEN-1 TO WS-TOKEN-3.
 P510-FIM.
     EXIT.

*    REMOVE "$" "," ESPACOS E "+"; UM "-" NO FIM (US BANK)
*    OU NO INICIO TORNA O VALOR NEGATIVO.  SEM ARREDONDA-
*    MENTO - OS DOIS ULTIMOS DIGITOS SAO OS CENTAVOS.
 P520-CONVERTE-VALOR.
     MOVE ZEROS TO WS-AMT-DIGITS WS-DIGIT-COUNT.
     MOVE "N" TO WS-SIGN-NEG.
     IF WS-AMT-RAW (1:1) = "-"
         MOVE "Y" TO WS-SIGN-NEG.
     SET AMT-IX TO 1.
     PERFORM 18 TIMES
         IF WS-AMT-CHAR (AMT-IX) = "-"
             MOVE "Y" TO WS-SIGN-NEG
         ELSE
             IF WS-AMT-CHAR (AMT-IX) NOT = "$"
                AND WS-AMT-CHAR (AMT-IX) NOT = ","
                AND WS-AMT-CHAR (AMT-IX) NOT = SPACE
                AND WS-AMT-CHAR (AMT-IX) NOT = "+"
                AND WS-AMT-CHAR (AMT-IX) NOT = "."
                AND WS-DIGIT-COUNT < 11
                 ADD 1 TO WS-DIGIT-COUNT
                 MOVE WS-AMT-CHAR (AMT-IX)
                   TO WS-AMT-DIGITS (WS-DIGIT-COUNT:1)
             END-IF
         END-IF
         SET AMT-IX UP BY 1.
     IF AMOUNT-NEGATIVO
         COMPUTE WS-AMT-VALUE = ZERO - WS-AMT-VALUE.
 P520-FIM.
     EXIT.

*    GRAVA O UNICO REGISTRO DE RESUMO DA CONTA (SUMWORK).
 P900-GRAVA-SUMARIO.
     WRITE REG-SUM.
 P900-FIM.
     EXIT.
