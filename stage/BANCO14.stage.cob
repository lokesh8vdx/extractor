 IDENTIFICATION DIVISION.
 PROGRAM-ID.    BANKBB.
 AUTHOR.        R-MACHADO.
 INSTALLATION.  ELDORADO SISTEMAS - SAPUCAIA DO SUL.
 DATE-WRITTEN.  23/04/87.
 DATE-COMPILED.
 SECURITY.      USO INTERNO - CONTABILIDADE ELDORADO.
*****************************************************************
*   B A N K B B  -  EXTRATOR DE EXTRATO BANK OF BELLEVILLE
*   LE STMTLIN.DAT E EXTRAI ALL CREDIT ACTIVITY (CREDITO),
*   ELECTRONIC DEBITS E CHECKS AND OTHER DEBITS (DEBITO).
*   IGNORA A DAILY BALANCE SUMMARY.  ACUMULA RECEITA,
*   DESPESA, FLUXO LIQUIDO E SALDO CORRENTE POR DATA.
*   GRAVA TRANWORK.DAT E SUMWORK.DAT PARA O BANKCONF.
*-----------------------------------------------------------
*   HISTORICO DE ALTERACOES
*   23/04/87  RFM  OS-0007  PROGRAMA ORIGINAL (IMPRESSAO DE
*                           RELATORIO DE CONTAS - REG-PROD)
*   28/11/89  RFM  OS-0053  INCLUIDA SELECAO POR CONTA
*   18/02/91  RFM  OS-0098  AJUSTE VALOR-CHE P/ 6 DIGITOS
*   02/08/93  VLM  OS-0140  ROTINA DE FECHAMENTO MENSAL
*   19/12/95  RFM  OS-0177  CORRECAO DATA VIRADA DE ANO
*   20/02/98  JCS  OS-0212  REVISAO GERAL RELATORIO
*   31/10/98  JCS  OS-0226  AJUSTE ANO 2000 - CAMPOS DE DATA
*   22/03/99  JCS  OS-0234  TESTE VIRADA DE SECULO - OK
*   ---------------------------------------------------------
*   16/06/00  LTM  OS-0268  PROGRAMA REESCRITO: EXTRATOR DO
*                           EXTRATO BANK OF BELLEVILLE
*   28/09/00  LTM  OS-0273  TOTAIS DE RECEITA E DESPESA
*   03/04/01  LTM  OS-0288  SALDO CORRENTE POR DATA
*   22/08/01  RFM  OS-0296  IGNORA DAILY BALANCE SUMMARY
*   01/02/02  RFM  OS-0308  GRAVACAO DE TRANWORK/SUMWORK
*   08/07/03  RFM  OS-0325  ANO PADRAO DE 2 DIGITOS 25
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     CLASS DIGITO IS "0" THRU "9"
     UPSI-1 ON  STATUS IS SECAO-RECONHECIDA
     UPSI-1 OFF STATUS IS SECAO-DESCONHECIDA.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT STMTLIN  ASSIGN TO DISK
            FILE STATUS IS FS-STMT.
     SELECT TRANWORK ASSIGN TO DISK
            FILE STATUS IS FS-TRAN.
     SELECT SUMWORK  ASSIGN TO DISK
            FILE STATUS IS FS-SUM.
 DATA DIVISION.
 FILE SECTION.
 FD  STMTLIN
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "STMTLIN.DAT".
 01  REG-STMT.
     03  LINE-TEXT           PIC X(120).

 FD  TRANWORK
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "TRANWORK.DAT".
 01  REG-TXN.
     03  TXN-DATE-MM         PIC 9(02).
     03  TXN-DATE-DD         PIC 9(02).
     03  TXN-DATE-YY         PIC 9(02).
     03  TXN-DESC            PIC X(60).
     03  TXN-REF             PIC X(16).
     03  TXN-AMOUNT          PIC S9(9)V99.
     03  TXN-SIGNED          PIC S9(9)V99.
     03  TXN-TYPE            PIC X(20).
     03  TXN-PAGE            PIC 9(03).
     03  TXN-SEQ             PIC 9(05).
     03  FILLER              PIC X(03).

 FD  SUMWORK
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "SUMWORK.DAT".
 01  REG-SUM.
     03  SUM-BANK-CODE       PIC X(02).
     03  SUM-BEGIN-BAL       PIC S9(9)V99.
     03  SUM-END-BAL         PIC S9(9)V99.
     03  SUM-CAT-TABLE OCCURS 6 TIMES.
         05  SUM-CAT-NAME    PIC X(20).
         05  SUM-CAT-AMT     PIC S9(9)V99.
     03  FILLER              PIC X(20).
*                                 ***********************
 WORKING-STORAGE SECTION.
 77  FS-STMT                 PIC XX          VALUE SPACES.
 77  FS-TRAN                 PIC XX          VALUE SPACES.
 77  FS-SUM                  PIC XX          VALUE SPACES.
 77  WS-EOF                  PIC X           VALUE "N".
     88  EOF-STMT                            VALUE "Y".
 77  WS-TALLY                PIC 9(05) COMP  VALUE ZEROS.
 77  WS-PAGE-NO              PIC 9(03) COMP  VALUE 1.
 77  WS-SEQ-NO               PIC 9(05) COMP  VALUE ZEROS.
 77  WS-STMT-YEAR            PIC 9(02)       VALUE 25.
 77  WS-DIGIT-COUNT          PIC 9(02) COMP  VALUE ZEROS.
 77  WS-SIGN-NEG             PIC X           VALUE "N".
     88  AMOUNT-NEGATIVO                     VALUE "Y".
 77  WS-TOTAL-RECEITA        PIC S9(9)V99      VALUE ZEROS.
 77  WS-TOTAL-DESPESA        PIC S9(9)V99      VALUE ZEROS.
 77  WS-SALDO-CORRENTE       PIC S9(9)V99      VALUE ZEROS.

 01  WS-CURRENT-SECTION      PIC X(20)       VALUE SPACES.
     88  SEC-CREDIT          VALUE "CREDIT".
     88  SEC-DEBIT           VALUE "DEBIT".
     88  SEC-DAILY-IGNORADA  VALUE "IGNORE".

 01  WS-AMT-RAW              PIC X(18)       VALUE SPACES.
 01  WS-AMT-RAW-TAB REDEFINES WS-AMT-RAW.
     03  WS-AMT-CHAR OCCURS 18 TIMES
                     INDEXED BY AMT-IX       PIC X.

 01  WS-AMT-DIGITS           PIC X(11)       VALUE ZEROS.
 01  WS-AMT-DIGITS-N REDEFINES WS-AMT-DIGITS.
     03  WS-AMT-VALUE        PIC 9(09)V99.

 01  WS-MMDDYY                PIC X(08)      VALUE SPACES.
 01  WS-MMDDYY-R REDEFINES WS-MMDDYY.
     03  WS-FULL-MM          PIC XX.
     03  FILLER              PIC X.
     03  WS-FULL-DD          PIC XX.
     03  FILLER              PIC X.
     03  WS-FULL-YY          PIC XX.

 01  WS-TOKEN-1              PIC X(60)       VALUE SPACES.
*                                 ***********************
 PROCEDURE DIVISION.

 P000-ABERTURA.
     OPEN INPUT  STMTLIN.
     OPEN OUTPUT TRANWORK.
     OPEN OUTPUT SUMWORK.
     MOVE SPACES TO REG-SUM.
     MOVE "BB" TO SUM-BANK-CODE.
     PERFORM P100-VARRE-LINHAS THRU P100-FIM.
     MOVE "NET FLOW"       TO SUM-CAT-NAME (1).
     COMPUTE SUM-CAT-AMT (1) =
             WS-TOTAL-RECEITA + WS-TOTAL-DESPESA.
     MOVE "TOTAL INCOME"   TO SUM-CAT-NAME (2).
     MOVE WS-TOTAL-RECEITA TO SUM-CAT-AMT (2).
     MOVE "TOTAL EXPENSE"  TO SUM-CAT-NAME (3).
     MOVE WS-TOTAL-DESPESA TO SUM-CAT-AMT (3).
     MOVE WS-SALDO-CORRENTE TO SUM-END-BAL.
     WRITE REG-SUM.
     CLOSE STMTLIN TRANWORK SUMWORK.
     STOP RUN.

*    LACO PRINCIPAL: RECONHECE SECAO, IGNORA DAILY
*    BALANCE SUMMARY, EXTRAI TRANSACAO NAS DEMAIS.
 P100-VARRE-LINHAS.
 P100-LOOP.
     READ STMTLIN
         AT END
             SET EOF-STMT TO TRUE
             GO TO P100-FIM.
     IF LINE-TEXT (1:5) = "=PAGE"
         ADD 1 TO WS-PAGE-NO
         GO TO P100-LOOP.
     PERFORM P150-TESTA-SECAO THRU P150-FIM.
     IF SECAO-RECONHECIDA
         GO TO P100-LOOP.
     IF SEC-CREDIT OR SEC-DEBIT
         PERFORM P310-TXN-LINE THRU P310-FIM.
     GO TO P100-LOOP.
 P100-FIM.
     EXIT.

 P150-TESTA-SECAO.
     SET SECAO-DESCONHECIDA TO TRUE.
     IF LINE-TEXT (1:19) = "ALL CREDIT ACTIVITY"
         SET SEC-CREDIT TO TRUE
         SET SECAO-RECONHECIDA TO TRUE
         GO TO P150-FIM.
     IF LINE-TEXT (1:16) = "ELECTRONIC DEBIT"
        OR LINE-TEXT (1:22) = "CHECKS AND OTHER DEBIT"
         SET SEC-DEBIT TO TRUE
         SET SECAO-RECONHECIDA TO TRUE
         GO TO P150-FIM.
     IF LINE-TEXT (1:21) = "DAILY BALANCE SUMMARY"
         SET SEC-DAILY-IGNORADA TO TRUE
         SET SECAO-RECONHECIDA TO TRUE.
 P150-FIM.
     EXIT.

*    "MM/DD/YY DESCRICAO VALOR" - DEBITOS GRAVADOS
*    NEGATIVOS; ACUMULA RECEITA/DESPESA E O SALDO
*    CORRENTE (CUMULATIVO NA ORDEM DE LEITURA).
 P310-TXN-LINE.
     UNSTRING LINE-TEXT DELIMITED BY ALL SPACES
         INTO WS-MMDDYY WS-TOKEN-1 WS-AMT-RAW.
     IF WS-MMDDYY (1:1) NOT NUMERIC
         GO TO P310-FIM.
     PERFORM P520-CONVERTE-VALOR THRU P520-FIM.
     ADD 1 TO WS-SEQ-NO.
     MOVE SPACES         TO REG-TXN.
     MOVE WS-FULL-MM     TO TXN-DATE-MM.
     MOVE WS-FULL-DD     TO TXN-DATE-DD.
     MOVE WS-FULL-YY     TO TXN-DATE-YY.
     MOVE WS-TOKEN-1     TO TXN-DESC.
     IF SEC-CREDIT
         MOVE WS-AMT-VALUE TO TXN-AMOUNT
         MOVE "CREDIT"     TO TXN-TYPE
         ADD WS-AMT-VALUE  TO WS-TOTAL-RECEITA
         ADD WS-AMT-VALUE  TO WS-SALDO-CORRENTE
     ELSE
         COMPUTE TXN-AMOUNT = ZERO - WS-AMT-VALUE
         MOVE "DEBIT"      TO TXN-TYPE
         SUBTRACT WS-AMT-VALUE FROM WS-TOTAL-DESPESA
         SUBTRACT WS-AMT-VALUE FROM WS-SALDO-CORRENTE.
     MOVE WS-PAGE-NO     TO TXN-PAGE.
     MOVE WS-SEQ-NO      TO TXN-SEQ.
     WRITE REG-TXN.
 P310-FIM.
     EXIT.

*    REMOVE "$" "," ESPACOS E "+"; "-" NO INICIO TORNA O
*    VALOR NEGATIVO.  DOIS ULTIMOS DIGITOS SAO CENTAVOS.
 P520-CONVERTE-VALOR.
     MOVE ZEROS TO WS-AMT-DIGITS WS-DIGIT-COUNT.
     MOVE "N" TO WS-SIGN-NEG.
     SET AMT-IX TO 1.
     PERFORM 18 TIMES
         IF WS-AMT-CHAR (AMT-IX) = "-"
             MOVE "Y" TO WS-SIGN-NEG
         ELSE
             IF WS-AMT-CHAR (AMT-IX) NOT = "$"
                AND WS-AMT-CHAR (AMT-IX) NOT = ","
                AND WS-AMT-CHAR (AMT-IX) NOT = SPACE
                AND WS-AMT-CHAR (AMT-IX) NOT = "+"
                AND WS-AMT-CHAR (AMT-IX) NOT = "."
                AND WS-DIGIT-COUNT < 11
                 ADD 1 TO WS-DIGIT-COUNT
                 MOVE WS-AMT-CHAR (AMT-IX)
                   TO WS-AMT-DIGITS (WS-DIGIT-COUNT:1)
             END-IF
         END-IF
         SET AMT-IX UP BY 1.
     IF AMOUNT-NEGATIVO
         COMPUTE WS-AMT-VALUE = ZERO - WS-AMT-VALUE.
 P520-FIM.
     EXIT.
