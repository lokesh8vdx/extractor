 IDENTIFICATION DIVISION.
 PROGRAM-ID.    BANKCB.
 AUTHOR.        R-MACHADO.
 INSTALLATION.  ELDORADO SISTEMAS - SAPUCAIA DO SUL.
 DATE-WRITTEN.  25/03/87.
 DATE-COMPILED.
 SECURITY.      USO INTERNO - CONTABILIDADE ELDORADO.
*****************************************************************
*   B A N K C B  -  EXTRATOR DE EXTRATO CITIZENS BANK
*   LE STMTLIN.DAT E EXTRAI CHEQUES (CHECKS), DEBITOS,
*   DEPOSITOS E O SALDO DIARIO (DAILY BALANCE).  GRAVA
*   TRANWORK.DAT E SUMWORK.DAT PARA O BANKCONF CONFERIR.
*-----------------------------------------------------------
*   HISTORICO DE ALTERACOES
*   25/03/87  RFM  OS-0003  PROGRAMA ORIGINAL (CTRL BCO.DAT)
*   14/11/89  RFM  OS-0049  INCLUSAO CAMPO OBSERVACAO
*   04/02/91  RFM  OS-0094  AJUSTE VALOR-CHE P/ 6 DIGITOS
*   21/07/93  VLM  OS-0136  ROTINA DE FECHAMENTO MENSAL
*   05/12/95  RFM  OS-0173  CORRECAO DATA VIRADA DE ANO
*   11/02/98  JCS  OS-0208  REVISAO GERAL CADASTRO
*   23/10/98  JCS  OS-0222  AJUSTE ANO 2000 - CAMPOS DE DATA
*   14/03/99  JCS  OS-0230  TESTE VIRADA DE SECULO - OK
*   ---------------------------------------------------------
*   08/06/00  LTM  OS-0264  PROGRAMA REESCRITO: EXTRATOR DO
*                           EXTRATO CITIZENS BANK
*   20/09/00  LTM  OS-0269  TRIPLA CHECKNO/VALOR/DATA
*   26/03/01  LTM  OS-0284  SALDO DIARIO (DAILYBALANCE)
*   14/08/01  LTM  OS-0292  RESUMO DA PRIMEIRA PAGINA
*   24/01/02  RFM  OS-0304  GRAVACAO DE TRANWORK/SUMWORK
*   30/06/03  RFM  OS-0321  ANO PADRAO 2025 QUANDO AUSENTE
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     CLASS DIGITO IS "0" THRU "9"
     UPSI-1 ON  STATUS IS SECAO-RECONHECIDA
     UPSI-1 OFF STATUS IS SECAO-DESCONHECIDA.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT STMTLIN  ASSIGN TO DISK
            FILE STATUS IS FS-STMT.
     SELECT TRANWORK ASSIGN TO DISK
            FILE STATUS IS FS-TRAN.
     SELECT SUMWORK  ASSIGN TO DISK
            FILE STATUS IS FS-SUM.
     SELECT BALWORK  ASSIGN TO DISK
            FILE STATUS IS FS-BAL.
 DATA DIVISION.
 FILE SECTION.
 FD  STMTLIN
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "STMTLIN.DAT".
 01  REG-STMT.
     03  LINE-TEXT           PIC X(120).

 FD  TRANWORK
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "TRANWORK.DAT".
 01  REG-TXN.
     03  TXN-DATE-MM         PIC 9(02).
     03  TXN-DATE-DD         PIC 9(02).
     03  TXN-DATE-YY         PIC 9(02).
     03  TXN-DESC            PIC X(60).
     03  TXN-REF             PIC X(16).
     03  TXN-AMOUNT          PIC S9(9)V99.
     03  TXN-SIGNED          PIC S9(9)V99.
     03  TXN-TYPE            PIC X(20).
     03  TXN-PAGE            PIC 9(03).
     03  TXN-SEQ             PIC 9(05).
     03  FILLER              PIC X(03).

 FD  SUMWORK
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "SUMWORK.DAT".
 01  REG-SUM.
     03  SUM-BANK-CODE       PIC X(02).
     03  SUM-BEGIN-BAL       PIC S9(9)V99.
     03  SUM-END-BAL         PIC S9(9)V99.
     03  SUM-CAT-TABLE OCCURS 6 TIMES.
         05  SUM-CAT-NAME    PIC X(20).
         05  SUM-CAT-AMT     PIC S9(9)V99.
     03  FILLER              PIC X(20).

 FD  BALWORK
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "BALWORK.DAT".
 01  REG-BAL.
     03  BAL-DATE-MM         PIC 9(02).
     03  BAL-DATE-DD         PIC 9(02).
     03  BAL-DATE-YY         PIC 9(02).
     03  BAL-PRINTED         PIC S9(9)V99.
     03  BAL-COMPUTED        PIC S9(9)V99.
     03  BAL-DIFF            PIC S9(9)V99.
     03  FILLER              PIC X(10).
*                                 ***********************
 WORKING-STORAGE SECTION.
 77  FS-STMT                 PIC XX          VALUE SPACES.
 77  FS-TRAN                 PIC XX          VALUE SPACES.
 77  FS-SUM                  PIC XX          VALUE SPACES.
 77  FS-BAL                  PIC XX          VALUE SPACES.
 77  WS-EOF                  PIC X           VALUE "N".
     88  EOF-STMT                            VALUE "Y".
 77  WS-TALLY                PIC 9(05) COMP  VALUE ZEROS.
 77  WS-PAGE-NO              PIC 9(03) COMP  VALUE 1.
 77  WS-SEQ-NO               PIC 9(05) COMP  VALUE ZEROS.
 77  WS-STMT-YEAR            PIC 9(02)       VALUE 25.
 77  WS-CHECK-NO             PIC 9(02) COMP  VALUE ZEROS.
 77  WS-DIGIT-COUNT          PIC 9(02) COMP  VALUE ZEROS.
 77  WS-SIGN-NEG             PIC X           VALUE "N".
     88  AMOUNT-NEGATIVO                     VALUE "Y".
 77  WS-STARRED              PIC X           VALUE "N".
     88  CHECK-FORA-SEQ                      VALUE "Y".

 01  WS-CURRENT-SECTION      PIC X(20)       VALUE SPACES.
     88  SEC-CHECKS          VALUE "CHECKS".
     88  SEC-DEBITS          VALUE "DEBITS".
     88  SEC-DEPOSITS        VALUE "DEPOSITS".
     88  SEC-DAILY-BAL       VALUE "DAILYBALANCE".

 01  WS-AMT-RAW              PIC X(18)       VALUE SPACES.
 01  WS-AMT-RAW-TAB REDEFINES WS-AMT-RAW.
     03  WS-AMT-CHAR OCCURS 18 TIMES
                     INDEXED BY AMT-IX       PIC X.

 01  WS-AMT-DIGITS           PIC X(11)       VALUE ZEROS.
 01  WS-AMT-DIGITS-N REDEFINES WS-AMT-DIGITS.
     03  WS-AMT-VALUE        PIC 9(09)V99.

 01  WS-MMDD                 PIC X(05)       VALUE SPACES.
 01  WS-MMDD-R REDEFINES WS-MMDD.
     03  WS-MMDD-MM          PIC XX.
     03  FILLER              PIC X.
     03  WS-MMDD-DD          PIC XX.

 01  WS-TOKEN-1              PIC X(20)       VALUE SPACES.
 01  WS-TOKEN-2              PIC X(20)       VALUE SPACES.
 01  WS-TOKEN-3              PIC X(60)       VALUE SPACES.
 01  WS-CONTINUA-OK          PIC X           VALUE "Y".
     88  LINHA-EH-CONTINUACAO                VALUE "Y".
*                                 ***********************
 PROCEDURE DIVISION.

 P000-ABERTURA.
     OPEN INPUT  STMTLIN.
     OPEN OUTPUT TRANWORK.
     OPEN OUTPUT SUMWORK.
     OPEN OUTPUT BALWORK.
     MOVE SPACES TO REG-SUM.
     MOVE "CB" TO SUM-BANK-CODE.
     PERFORM P100-VARRE-LINHAS THRU P100-FIM.
     WRITE REG-SUM.
     CLOSE STMTLIN TRANWORK SUMWORK BALWORK.
     STOP RUN.

 P100-VARRE-LINHAS.
 P100-LOOP.
     READ STMTLIN
         AT END
             SET EOF-STMT TO TRUE
             GO TO P100-FIM.
     IF LINE-TEXT (1:5) = "=PAGE"
         ADD 1 TO WS-PAGE-NO
         GO TO P100-LOOP.
     PERFORM P150-TESTA-SECAO THRU P150-FIM.
     IF SECAO-RECONHECIDA
         GO TO P100-LOOP.
     IF WS-CURRENT-SECTION = SPACES
         PERFORM P400-SUMMARY-CAPTURE THRU P400-FIM
         GO TO P100-LOOP.
     IF SEC-CHECKS
         PERFORM P310-CHECKS THRU P310-FIM
     ELSE IF SEC-DEBITS OR SEC-DEPOSITS
         PERFORM P320-DEBITS-DEPOSITS THRU P320-FIM
     ELSE IF SEC-DAILY-BAL
         PERFORM P330-DAILY-BALANCE THRU P330-FIM
     END-IF.
     GO TO P100-LOOP.
 P100-FIM.
     EXIT.

*    "CHECKS" TAMBEM COBRE OTHERDEBITS/ATM-PURCHASES E AS
*    VARIANTES "CONTINUED" - TRATADAS COMO A MESMA SECAO.
 P150-TESTA-SECAO.
     SET SECAO-DESCONHECIDA TO TRUE.
     IF LINE-TEXT (1:6) = "Checks"
         SET SEC-CHECKS TO TRUE
         SET SECAO-RECONHECIDA TO TRUE
         GO TO P150-FIM.
     IF LINE-TEXT (1:6) = "Debits"
        OR LINE-TEXT (1:10) = "OtherDebit"
        OR LINE-TEXT (1:12) = "ATM/Purchase"
         SET SEC-DEBITS TO TRUE
         SET SECAO-RECONHECIDA TO TRUE
         GO TO P150-FIM.
     IF LINE-TEXT (1:16) = "Deposits&Credits"
         SET SEC-DEPOSITS TO TRUE
         SET SECAO-RECONHECIDA TO TRUE
         GO TO P150-FIM.
     IF LINE-TEXT (1:12) = "DailyBalance"
         SET SEC-DAILY-BAL TO TRUE
         SET SECAO-RECONHECIDA TO TRUE.
 P150-FIM.
     EXIT.

*    TRIPLAS "CHECKNO[*] AMOUNT MM/DD" REPETIDAS NA LINHA.
*    "*" NO NUMERO INDICA CHEQUE FORA DE SEQUENCIA.
 P310-CHECKS.
     MOVE LINE-TEXT TO WS-TOKEN-3.
 P310-LOOP.
     IF WS-TOKEN-3 = SPACES
         GO TO P310-FIM.
     UNSTRING WS-TOKEN-3 DELIMITED BY ALL SPACES
         INTO WS-TOKEN-1 WS-AMT-RAW WS-MMDD WS-TOKEN-3.
     IF WS-TOKEN-1 = SPACES
         GO TO P310-FIM.
     MOVE "N" TO WS-STARRED.
     IF WS-TOKEN-1 (6:1) = "*"
         MOVE "Y" TO WS-STARRED.
     PERFORM P520-CONVERTE-VALOR THRU P520-FIM.
     ADD 1 TO WS-SEQ-NO.
     MOVE SPACES         TO REG-TXN.
     MOVE WS-MMDD-MM     TO TXN-DATE-MM.
     MOVE WS-MMDD-DD     TO TXN-DATE-DD.
     MOVE WS-STMT-YEAR   TO TXN-DATE-YY.
     IF CHECK-FORA-SEQ
         STRING "Check #" WS-TOKEN-1 " (Out of sequence)"
             DELIMITED BY SIZE INTO TXN-DESC
     ELSE
         STRING "Check #" WS-TOKEN-1
             DELIMITED BY SIZE INTO TXN-DESC.
     COMPUTE TXN-AMOUNT = ZERO - WS-AMT-VALUE.
     MOVE "CHECKS"       TO TXN-TYPE.
     MOVE WS-PAGE-NO     TO TXN-PAGE.
     MOVE WS-SEQ-NO      TO TXN-SEQ.
     WRITE REG-TXN.
     GO TO P310-LOOP.
 P310-FIM.
     EXIT.

*    "MM/DD AMOUNT DESCRICAO" - DEPOSITOS POSITIVOS,
*    DEBITOS NEGATIVOS.  CONTINUACAO EXCLUI LINHAS COM
*    DATE/AMOUNT/DESCRIPTION/TOTAL/CONTINUED.
 P320-DEBITS-DEPOSITS.
     UNSTRING LINE-TEXT DELIMITED BY ALL SPACES
         INTO WS-MMDD WS-AMT-RAW WS-TOKEN-3.
     IF WS-MMDD (1:1) NOT NUMERIC
         PERFORM P360-TESTA-CONTINUACAO THRU P360-FIM
         GO TO P320-FIM.
     PERFORM P520-CONVERTE-VALOR THRU P520-FIM.
     ADD 1 TO WS-SEQ-NO.
     MOVE SPACES         TO REG-TXN.
     MOVE WS-MMDD-MM     TO TXN-DATE-MM.
     MOVE WS-MMDD-DD     TO TXN-DATE-DD.
     MOVE WS-STMT-YEAR   TO TXN-DATE-YY.
     MOVE WS-TOKEN-3     TO TXN-DESC.
     IF SEC-DEPOSITS
         MOVE WS-AMT-VALUE TO TXN-AMOUNT
         MOVE "DEPOSITS"   TO TXN-TYPE
     ELSE
         COMPUTE TXN-AMOUNT = ZERO - WS-AMT-VALUE
         MOVE "DEBITS"     TO TXN-TYPE.
     MOVE WS-PAGE-NO     TO TXN-PAGE.
     MOVE WS-SEQ-NO      TO TXN-SEQ.
     WRITE REG-TXN.
 P320-FIM.
     EXIT.

*    LINHA SEM DATA INICIAL: CONTINUACAO DA ULTIMA
*    DESCRICAO, SALVO SE FOR RUIDO DE CABECALHO/RODAPE.
 P360-TESTA-CONTINUACAO.
     MOVE "Y" TO WS-CONTINUA-OK.
     MOVE ZEROS TO WS-TALLY.
     INSPECT LINE-TEXT TALLYING WS-TALLY
         FOR ALL "DATE" "AMOUNT" "DESCRIPTION"
                  "TOTAL" "CONTINUED".
     IF WS-TALLY > ZEROS
         MOVE "N" TO WS-CONTINUA-OK.
 P360-FIM.
     EXIT.

*    PARES "MM/DD BALANCE" REPETIDOS - SO GRAVA PENDENCIA
*    DE DIFERENCA (COMPUTADA DEPOIS PELO BANKCONF).
 P330-DAILY-BALANCE.
     MOVE LINE-TEXT TO WS-TOKEN-3.
 P330-LOOP.
     IF WS-TOKEN-3 = SPACES
         GO TO P330-FIM.
     UNSTRING WS-TOKEN-3 DELIMITED BY ALL SPACES
         INTO WS-MMDD WS-AMT-RAW WS-TOKEN-3.
     IF WS-MMDD (1:1) NOT NUMERIC
         GO TO P330-FIM.
     PERFORM P520-CONVERTE-VALOR THRU P520-FIM.
     MOVE SPACES         TO REG-BAL.
     MOVE WS-MMDD-MM     TO BAL-DATE-MM.
     MOVE WS-MMDD-DD     TO BAL-DATE-DD.
     MOVE WS-STMT-YEAR   TO BAL-DATE-YY.
     MOVE WS-AMT-VALUE   TO BAL-PRINTED.
     WRITE REG-BAL.
     GO TO P330-LOOP.
 P330-FIM.
     EXIT.

*    RESUMO DA PRIMEIRA PAGINA: PREVIOUSBALANCE, CHECKS,
*    DEBITS, DEPOSITS&CREDIT, CURRENTBALANCE (VALORES
*    IMPRESSOS GUARDADOS COMO MAGNITUDE POSITIVA).
 P400-SUMMARY-CAPTURE.
     IF LINE-TEXT (1:15) = "PreviousBalance"
         MOVE LINE-TEXT (17:20) TO WS-AMT-RAW
         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
         MOVE WS-AMT-VALUE TO SUM-BEGIN-BAL
         GO TO P400-FIM.
     IF LINE-TEXT (1:6) = "Checks"
         MOVE "CHECKS"     TO SUM-CAT-NAME (1)
         MOVE LINE-TEXT (10:20) TO WS-AMT-RAW
         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
         MOVE WS-AMT-VALUE TO SUM-CAT-AMT (1)
         GO TO P400-FIM.
     IF LINE-TEXT (1:6) = "Debits"
         MOVE "DEBITS"     TO SUM-CAT-NAME (2)
         MOVE LINE-TEXT (10:20) TO WS-AMT-RAW
         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
         MOVE WS-AMT-VALUE TO SUM-CAT-AMT (2)
         GO TO P400-FIM.
     IF LINE-TEXT (1:16) = "Deposits&Credit"
         MOVE "DEPOSITS"   TO SUM-CAT-NAME (3)
         MOVE LINE-TEXT (18:20) TO WS-AMT-RAW
         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
         MOVE WS-AMT-VALUE TO SUM-CAT-AMT (3)
         GO TO P400-FIM.
     IF LINE-TEXT (1:14) = "CurrentBalance"
         MOVE LINE-TEXT (16:20) TO WS-AMT-RAW
         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
         MOVE WS-AMT-VALUE TO SUM-END-BAL.
 P400-FIM.
     EXIT.

*    REMOVE "$" "," ESPACOS E "+"; "-" NO INICIO OU FIM
*    TORNA O VALOR NEGATIVO.  DOIS ULTIMOS DIGITOS SAO
*    OS CENTAVOS (SEM ARREDONDAMENTO).
 P520-CONVERTE-VALOR.
     MOVE ZEROS TO WS-AMT-DIGITS WS-DIGIT-COUNT.
     MOVE "N" TO WS-SIGN-NEG.
     SET AMT-IX TO 1.
     PERFORM 18 TIMES
         IF WS-AMT-CHAR (AMT-IX) = "-"
             MOVE "Y" TO WS-SIGN-NEG
         ELSE
             IF WS-AMT-CHAR (AMT-IX) NOT = "$"
                AND WS-AMT-CHAR (AMT-IX) NOT = ","
                AND WS-AMT-CHAR (AMT-IX) NOT = SPACE
                AND WS-AMT-CHAR (AMT-IX) NOT = "+"
                AND WS-AMT-CHAR (AMT-IX) NOT = "."
                AND WS-DIGIT-COUNT < 11
                 ADD 1 TO WS-DIGIT-COUNT
                 MOVE WS-AMT-CHAR (AMT-IX)
                   TO WS-AMT-DIGITS (WS-DIGIT-COUNT:1)
             END-IF
         END-IF
         SET AMT-IX UP BY 1.
     IF AMOUNT-NEGATIVO
         COMPUTE WS-AMT-VALUE = ZERO - WS-AMT-VALUE.
 P520-FIM.
     EXIT.
