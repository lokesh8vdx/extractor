 IDENTIFICATION DIVISION.
 PROGRAM-ID.    BANKID.
 AUTHOR.        R-MACHADO.
 INSTALLATION.  ELDORADO SISTEMAS - SAPUCAIA DO SUL.
 DATE-WRITTEN.  12/03/87.
 DATE-COMPILED.
 SECURITY.      USO INTERNO - CONTABILIDADE ELDORADO.
*****************************************************************
*   B A N K I D  -  IDENTIFICADOR DE BANCO / DESPACHANTE
*   LE O EXTRATO JA CONVERTIDO PARA TEXTO (STMTLIN.DAT),
*   RECONHECE O BANCO EMISSOR PELAS PALAVRAS-CHAVE DO
*   CABECALHO E ENCADEIA (CHAIN) PARA O EXTRATOR PROPRIO
*   DO BANCO.  SE O BANCO NAO FOR RECONHECIDO, GRAVA A
*   MENSAGEM "BANK NOT SUPPORTED" E ENCERRA O LOTE.
*-----------------------------------------------------------
*   HISTORICO DE ALTERACOES
*   12/03/87  RFM  OS-0001  PROGRAMA ORIGINAL (CTRL BCO.DAT)
*   05/09/89  RFM  OS-0044  INCLUIDA TELA DE CONFERENCIA
*   22/01/91  RFM  OS-0091  AJUSTE LEIAUTE REG-BCO P/ TITULOS
*   14/07/93  VLM  OS-0133  ROTINA DE FECHAMENTO MENSAL
*   30/11/95  RFM  OS-0170  CORRECAO DATA VENCTO VIRADA ANO
*   03/02/98  JCS  OS-0205  REVISAO GERAL CONTROLE DE CHEQUES
*   19/10/98  JCS  OS-0219  AJUSTE ANO 2000 - CAMPOS DE DATA
*   11/03/99  JCS  OS-0227  TESTE VIRADA DE SECULO - OK
*   ---------------------------------------------------------
*   02/06/00  LTM  OS-0261  PROGRAMA REESCRITO: DEIXA DE SER
*                           CADASTRO DE CHEQUES E PASSA A SER
*                           IDENTIFICADOR DE EXTRATO BANCARIO
*                           DO LOTE DE CONFERENCIA (BANKxx)
*   14/09/00  LTM  OS-0266  VARREDURA DAS 3 PRIMEIRAS PAGINAS
*                           DO EXTRATO (FINGERPRINT)
*   20/03/01  LTM  OS-0281  INCLUIDO CHASE E WELLS FARGO
*   08/08/01  LTM  OS-0289  REGRA "FIRST CITIZENS" NAO
*                           CONFUNDIR COM "CITIZENS BANK"
*   17/01/02  RFM  OS-0301  DESPACHO DINAMICO VIA CHAMADOR
*                           (IGUAL AO MENU - VIDE BANCO36)
*   25/06/03  RFM  OS-0318  MENSAGEM DE BANCO NAO SUPORTADO
*****************************************************************
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     CLASS LETRA-MAIUSCULA IS "A" THRU "Z"
     UPSI-0 ON  STATUS IS BANCO-NAO-IDENTIFICADO
     UPSI-0 OFF STATUS IS BANCO-IDENTIFICADO.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT STMTLIN  ASSIGN TO DISK
            FILE STATUS IS FS-STMT.
 DATA DIVISION.
 FILE SECTION.
 FD  STMTLIN
     LABEL RECORD IS STANDARD
     VALUE OF FILE-ID IS "STMTLIN.DAT".
 01  REG-STMT.
     03  LINE-TEXT           PIC X(120).
*                                 ***********************
 WORKING-STORAGE SECTION.
 77  FS-STMT                 PIC XX          VALUE SPACES.
 77  WS-EOF                  PIC X           VALUE "N".
     88  EOF-STMT                            VALUE "Y".
 77  WS-PAGE-COUNT           PIC 9(03) COMP  VALUE ZEROS.
 77  WS-LINE-COUNT           PIC 9(05) COMP  VALUE ZEROS.
 77  WS-BUFF-LINES           PIC 9(03) COMP  VALUE ZEROS.
 77  WS-TALLY                PIC 9(05) COMP  VALUE ZEROS.
 77  WS-BANK-CODE            PIC X(02)       VALUE SPACES.

 01  WS-LINE-LOWER.
     03  WS-LINE-LOWER-X     PIC X(120)      VALUE SPACES.

 01  WS-SCAN-AREA.
     03  WS-SCAN-LINE OCCURS 40 TIMES
                       INDEXED BY SCAN-IX    PIC X(120).

 01  WS-SCAN-TABLE-R REDEFINES WS-SCAN-AREA.
     03  WS-SCAN-WHOLE       PIC X(4800).

 01  WS-DATE.
     03  WS-YY               PIC 99.
     03  WS-MM               PIC 99.
     03  WS-DD               PIC 99.

 01  WS-DATE-NUM REDEFINES WS-DATE.
     03  WS-DATE-6           PIC 9(06).

 01  CHAMADOR.
     03  FILLER              PIC X(04)  VALUE "BANK".
     03  CHAM-BANK-CODE      PIC X(02)  VALUE SPACES.
     03  FILLER              PIC X(04)  VALUE ".COM".

 01  CHAMADOR-ALT REDEFINES CHAMADOR.
     03  CHAM-NOME-10        PIC X(10).

 01  MSG-NAO-SUPORTADO.
     03  FILLER              PIC X(20)  VALUE SPACES.
     03  FILLER              PIC X(19)
             VALUE "BANK NOT SUPPORTED".
     03  FILLER              PIC X(41)  VALUE SPACES.
*                                 ***********************
 PROCEDURE DIVISION.

 P000-ABERTURA.
     OPEN INPUT STMTLIN.
     IF FS-STMT NOT = "00"
         DISPLAY "BANKID - ERRO ABERTURA FS=" FS-STMT
         STOP RUN.
     PERFORM P100-VARRE-FINGERPRINT THRU P100-FIM.
     PERFORM P150-TESTA-CHASE THRU P150-FIM.
     IF WS-BANK-CODE = SPACES
         PERFORM P160-TESTA-USBANK THRU P160-FIM.
     IF WS-BANK-CODE = SPACES
         PERFORM P170-TESTA-BOA THRU P170-FIM.
     IF WS-BANK-CODE = SPACES
         PERFORM P180-TESTA-CITIZENS THRU P180-FIM.
     IF WS-BANK-CODE = SPACES
         PERFORM P190-TESTA-WELLS THRU P190-FIM.
     CLOSE STMTLIN.
     IF WS-BANK-CODE = SPACES
         GO TO P900-NAO-SUPORTADO.
     GO TO P200-DESPACHA.

*    VARRE ATE 3 PAGINAS (40 LINHAS) E MONTA UM BLOCO EM
*    MINUSCULAS PARA TESTE DE PALAVRA-CHAVE.
 P100-VARRE-FINGERPRINT.
     MOVE SPACES TO WS-SCAN-AREA.
     MOVE ZEROS  TO WS-PAGE-COUNT WS-BUFF-LINES.
 P100-LOOP.
     READ STMTLIN
         AT END
             SET EOF-STMT TO TRUE
             GO TO P100-FIM.
     IF LINE-TEXT (1:5) = "=PAGE"
         ADD 1 TO WS-PAGE-COUNT
         IF WS-PAGE-COUNT > 3
             GO TO P100-FIM
         END-IF
         GO TO P100-LOOP.
     IF WS-BUFF-LINES < 40
         ADD 1 TO WS-BUFF-LINES
         SET SCAN-IX TO WS-BUFF-LINES
         MOVE LINE-TEXT TO WS-SCAN-LINE (SCAN-IX)
         INSPECT WS-SCAN-LINE (SCAN-IX)
             CONVERTING
             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
          TO "abcdefghijklmnopqrstuvwxyz".
     GO TO P100-LOOP.
 P100-FIM.
     EXIT.

*    CHASE: "CHASE" COM "JPMORGAN" OU "CHASE BANK", OU
*    "CHASE.COM".
 P150-TESTA-CHASE.
     MOVE ZEROS TO WS-TALLY.
     INSPECT WS-SCAN-WHOLE TALLYING WS-TALLY
         FOR ALL "chase".
     IF WS-TALLY = ZEROS
         GO TO P150-FIM.
     MOVE ZEROS TO WS-TALLY.
     INSPECT WS-SCAN-WHOLE TALLYING WS-TALLY
         FOR ALL "jpmorgan".
     IF WS-TALLY > ZEROS
         MOVE "CH" TO WS-BANK-CODE
         GO TO P150-FIM.
     MOVE ZEROS TO WS-TALLY.
     INSPECT WS-SCAN-WHOLE TALLYING WS-TALLY
         FOR ALL "chase bank".
     IF WS-TALLY > ZEROS
         MOVE "CH" TO WS-BANK-CODE
         GO TO P150-FIM.
     MOVE ZEROS TO WS-TALLY.
     INSPECT WS-SCAN-WHOLE TALLYING WS-TALLY
         FOR ALL "chase.com".
     IF WS-TALLY > ZEROS
         MOVE "CH" TO WS-BANK-CODE.
 P150-FIM.
     EXIT.

 P160-TESTA-USBANK.
     MOVE ZEROS TO WS-TALLY.
     INSPECT WS-SCAN-WHOLE TALLYING WS-TALLY
         FOR ALL "u.s. bank".
     IF WS-TALLY > ZEROS
         MOVE "US" TO WS-BANK-CODE
         GO TO P160-FIM.
     MOVE ZEROS TO WS-TALLY.
     INSPECT WS-SCAN-WHOLE TALLYING WS-TALLY
         FOR ALL "us bank".
     IF WS-TALLY > ZEROS
         MOVE "US" TO WS-BANK-CODE.
 P160-FIM.
     EXIT.

 P170-TESTA-BOA.
     MOVE ZEROS TO WS-TALLY.
     INSPECT WS-SCAN-WHOLE TALLYING WS-TALLY
         FOR ALL "bank of america".
     IF WS-TALLY > ZEROS
         MOVE "BA" TO WS-BANK-CODE
         GO TO P170-FIM.
     MOVE ZEROS TO WS-TALLY.
     INSPECT WS-SCAN-WHOLE TALLYING WS-TALLY
         FOR ALL "bofa".
     IF WS-TALLY > ZEROS
         MOVE "BA" TO WS-BANK-CODE.
 P170-FIM.
     EXIT.

*    CITIZENS BANK, MAS NUNCA "FIRST CITIZENS BANK".
 P180-TESTA-CITIZENS.
     MOVE ZEROS TO WS-TALLY.
     INSPECT WS-SCAN-WHOLE TALLYING WS-TALLY
         FOR ALL "citizens bank".
     IF WS-TALLY = ZEROS
         GO TO P180-TESTA-URL.
     MOVE ZEROS TO WS-TALLY.
     INSPECT WS-SCAN-WHOLE TALLYING WS-TALLY
         FOR ALL "first citizens bank".
     IF WS-TALLY > ZEROS
         GO TO P180-TESTA-URL.
     MOVE "CB" TO WS-BANK-CODE.
     GO TO P180-FIM.
 P180-TESTA-URL.
     MOVE ZEROS TO WS-TALLY.
     INSPECT WS-SCAN-WHOLE TALLYING WS-TALLY
         FOR ALL "citizensbank.com".
     IF WS-TALLY > ZEROS
         MOVE "CB" TO WS-BANK-CODE.
 P180-FIM.
     EXIT.

*    WELLS FARGO: URL OU "1-800-CALL-WELLS" TESTADOS SO
*    DEPOIS DE CHASE, PARA NAO CONFUNDIR OS DOIS.
 P190-TESTA-WELLS.
     MOVE ZEROS TO WS-TALLY.
     INSPECT WS-SCAN-WHOLE TALLYING WS-TALLY
         FOR ALL "wellsfargo.com".
     IF WS-TALLY > ZEROS
         MOVE "WF" TO WS-BANK-CODE
         GO TO P190-FIM.
     MOVE ZEROS TO WS-TALLY.
     INSPECT WS-SCAN-WHOLE TALLYING WS-TALLY
         FOR ALL "1-800-call-wells".
     IF WS-TALLY > ZEROS
         MOVE "WF" TO WS-BANK-CODE
         GO TO P190-FIM.
     MOVE ZEROS TO WS-TALLY.
     INSPECT WS-SCAN-WHOLE TALLYING WS-TALLY
         FOR ALL "wells fargo".
     IF WS-TALLY > ZEROS
         MOVE "WF" TO WS-BANK-CODE.
 P190-FIM.
     EXIT.

*    MONTA O NOME DO EXTRATOR (BANKxx.COM) E ENCADEIA, IGUAL
*    AO MENU DO SUPERMERCADO MONTANDO MERCnn.COM (BANCO36).
 P200-DESPACHA.
     MOVE WS-BANK-CODE TO CHAM-BANK-CODE.
     CHAIN CHAMADOR.

 P900-NAO-SUPORTADO.
     DISPLAY MSG-NAO-SUPORTADO.
     STOP RUN.
