000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BANKCONF.
000300 AUTHOR.        R-MACHADO.
000400 INSTALLATION.  ELDORADO SISTEMAS - SAPUCAIA DO SUL.
000500 DATE-WRITTEN.  30/05/87.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONTABILIDADE ELDORADO.
000800*****************************************************************
000900*   B A N K C O N F  -  CONFERENCIA E FECHAMENTO DE EXTRATO
001000*   LE TRANWORK.DAT (LANCAMENTOS), SUMWORK.DAT (TOTAIS IMPRESSOS
001100*   NO EXTRATO) E BALWORK.DAT (SALDOS DIARIOS IMPRESSOS).  PADRO-
001200*   NIZA O SINAL DE CADA LANCAMENTO, RECALCULA OS TOTAIS POR CATE-
001300*   GORIA E O SALDO FINAL, RECALCULA O SALDO DIARIO ACUMULADO E
001400*   EMITE O PARECER DE CONFERENCIA (CONFERE / NAO CONFERE).
001500*   GRAVA TRANOUT.DAT (EXTRATO NORMALIZADO) E OS RELATORIOS
001600*   SUMMRPT.PRN E BALRPT.PRN.
001700*-----------------------------------------------------------
001800*   HISTORICO DE ALTERACOES
001900*   30/05/87  RFM  OS-0009  PROGRAMA ORIGINAL (CONFERENCIA DE
002000*                           CHEQUES COMPENSADOS - TELA INTERATIVA)
002100*   14/09/89  RFM  OS-0049  INCLUIDA CONFIRMACAO POR TECLADO
002200*   22/01/91  RFM  OS-0091  AJUSTE LEIAUTE TELA CONFERENCIA
002300*   19/07/93  VLM  OS-0135  ROTINA DE FECHAMENTO DE LOTE
002400*   03/12/95  RFM  OS-0172  CORRECAO DATA VIRADA DE ANO
002500*   11/02/98  JCS  OS-0208  REVISAO GERAL DA TELA
002600*   28/10/98  JCS  OS-0224  AJUSTE ANO 2000 - CAMPOS DE DATA
002700*   20/03/99  JCS  OS-0232  TESTE VIRADA DE SECULO - OK
002800*   ---------------------------------------------------------
002900*   25/06/00  LTM  OS-0270  PROGRAMA REESCRITO: SAI DE TELA
003000*                           INTERATIVA, PASSA A LOTE (BATCH)
003100*   02/10/00  LTM  OS-0275  PADRONIZACAO DE SINAL POR BANCO
003200*   19/04/01  LTM  OS-0290  TOTAIS POR CATEGORIA E SALDO FINAL
003300*   14/09/01  RFM  OS-0299  CONFERENCIA DE SALDO DIARIO
003400*   03/02/02  RFM  OS-0310  PARECER CONFERE / NAO CONFERE
003500*   26/07/03  RFM  OS-0327  GRAVACAO DE TRANOUT E RELATORIOS
003600*   09/01/04  RFM  OS-0334  SUPORTE A EXTRATO SO-DE-LANCAMENTOS
003700*                           (WELLS FARGO) SEM SUMWORK/BALWORK
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100    CLASS DIGITO IS "0" THRU "9"
004200    C01 IS TOP-OF-FORM
004300    UPSI-1 ON  STATUS IS SECAO-RECONHECIDA
004400    UPSI-1 OFF STATUS IS SECAO-DESCONHECIDA.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700    SELECT TRANWORK ASSIGN TO DISK
004800           FILE STATUS IS FS-TRAN.
004900    SELECT SUMWORK  ASSIGN TO DISK
005000           FILE STATUS IS FS-SUM.
005100    SELECT BALWORK  ASSIGN TO DISK
005200           FILE STATUS IS FS-BAL.
005300    SELECT TRANOUT  ASSIGN TO DISK
005400           FILE STATUS IS FS-TOUT.
005500    SELECT SUMMRPT  ASSIGN TO PRINTER
005600           FILE STATUS IS FS-SRPT.
005700    SELECT BALRPT   ASSIGN TO PRINTER
005800           FILE STATUS IS FS-BRPT.
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  TRANWORK
006200    LABEL RECORD IS STANDARD
006300    VALUE OF FILE-ID IS "TRANWORK.DAT".
006400 01  REG-TXN.
006500    03  TXN-DATE-MM         PIC 9(02).
006600    03  TXN-DATE-DD         PIC 9(02).
006700    03  TXN-DATE-YY         PIC 9(02).
006800    03  TXN-DESC            PIC X(60).
006900    03  TXN-REF             PIC X(16).
007000    03  TXN-AMOUNT          PIC S9(9)V99.
007100    03  TXN-SIGNED          PIC S9(9)V99.
007200    03  TXN-TYPE            PIC X(20).
007300    03  TXN-PAGE            PIC 9(03).
007400    03  TXN-SEQ             PIC 9(05).
007500    03  FILLER              PIC X(03).
007600
007700 FD  SUMWORK
007800    LABEL RECORD IS STANDARD
007900    VALUE OF FILE-ID IS "SUMWORK.DAT".
008000 01  REG-SUM.
008100    03  SUM-BANK-CODE       PIC X(02).
008200    03  SUM-BEGIN-BAL       PIC S9(9)V99.
008300    03  SUM-END-BAL         PIC S9(9)V99.
008400    03  SUM-CAT-TABLE OCCURS 6 TIMES.
008500        05  SUM-CAT-NAME    PIC X(20).
008600        05  SUM-CAT-AMT     PIC S9(9)V99.
008700    03  FILLER              PIC X(20).
008800*    VISAO EM BLOCO DA TABELA DE CATEGORIAS - USADA SO PARA
008900*    DETECTAR REGISTRO DE RESUMO VAZIO/CORROMPIDO (TODO EM
009000*    BRANCO), ANTES DE TENTAR RECALCULAR AS CATEGORIAS.
009100 01  REG-SUM-R REDEFINES REG-SUM.
009200    03  FILLER              PIC X(24).
009300    03  SUM-CAT-FLAT        PIC X(186).
009400    03  FILLER              PIC X(20).
009500
009600 FD  BALWORK
009700    LABEL RECORD IS STANDARD
009800    VALUE OF FILE-ID IS "BALWORK.DAT".
009900 01  REG-BAL.
010000    03  BAL-DATE-MM         PIC 9(02).
010100    03  BAL-DATE-DD         PIC 9(02).
010200    03  BAL-DATE-YY         PIC 9(02).
010300    03  BAL-PRINTED         PIC S9(9)V99.
010400    03  BAL-COMPUTED        PIC S9(9)V99.
010500    03  BAL-DIFF            PIC S9(9)V99.
010600    03  FILLER              PIC X(10).
010700
010800 FD  TRANOUT
010900    LABEL RECORD IS STANDARD
011000    VALUE OF FILE-ID IS "TRANOUT.DAT".
011100 01  REG-TOUT.
011200    03  TOUT-DATE-MM        PIC 9(02).
011300    03  TOUT-DATE-DD        PIC 9(02).
011400    03  TOUT-DATE-YY        PIC 9(02).
011500    03  TOUT-DESC           PIC X(60).
011600    03  TOUT-REF            PIC X(16).
011700    03  TOUT-AMOUNT         PIC S9(9)V99.
011800    03  TOUT-SIGNED         PIC S9(9)V99.
011900    03  TOUT-TYPE           PIC X(20).
012000    03  TOUT-PAGE           PIC 9(03).
012100    03  TOUT-SEQ            PIC 9(05).
012200    03  FILLER              PIC X(03).
012300
012400 FD  SUMMRPT
012500    LABEL RECORD IS OMITTED.
012600 01  REG-SUMMRPT.
012700    03  FILLER              PIC X(132).
012800
012900 FD  BALRPT
013000    LABEL RECORD IS OMITTED.
013100 01  REG-BALRPT.
013200    03  FILLER              PIC X(132).
013300 WORKING-STORAGE SECTION.
013400*    CAMPOS DE CONTROLE DE ARQUIVO (STATUS PADRAO ELDORADO).
013500 77  FS-TRAN                 PIC XX          VALUE SPACES.
013600 77  FS-SUM                  PIC XX          VALUE SPACES.
013700 77  FS-BAL                  PIC XX          VALUE SPACES.
013800 77  FS-TOUT                 PIC XX          VALUE SPACES.
013900 77  FS-SRPT                 PIC XX          VALUE SPACES.
014000 77  FS-BRPT                 PIC XX          VALUE SPACES.
014100 77  WS-EOF-TRAN              PIC X          VALUE "N".
014200    88  ULT-TRAN                            VALUE "Y".
014300 77  WS-EOF-BAL               PIC X          VALUE "N".
014400    88  ULT-BAL                             VALUE "Y".
014500 77  WS-SEM-SUMARIO           PIC X          VALUE "N".
014600    88  EXTRATO-SO-LANCAMENTO                VALUE "Y".
014700 77  WS-TXN-COUNT             PIC 9(05) COMP  VALUE ZEROS.
014800 77  WS-BAL-COUNT             PIC 9(03) COMP  VALUE ZEROS.
014900 77  CAT-IX                   PIC 9(02) COMP  VALUE ZEROS.
015000 77  WS-CAT-COUNT             PIC 9(02) COMP  VALUE ZEROS.
015100 77  WS-BAD-CAT-COUNT         PIC 9(02) COMP  VALUE ZEROS.
015200 77  WS-BAD-DATE-COUNT        PIC 9(03) COMP  VALUE ZEROS.
015300 77  WS-TIPO-ALVO             PIC X(20)       VALUE SPACES.
015400 77  WS-DISCREPANCIA          PIC X           VALUE "N".
015500    88  HOUVE-DISCREPANCIA                  VALUE "Y".
015600 77  WS-INVERTE-SINAL         PIC X           VALUE "N".
015700    88  INVERTE-SINAL                       VALUE "Y".
015800 77  WS-SALDO-DIVERGE         PIC X           VALUE "N".
015900    88  SALDO-FINAL-DIVERGENTE              VALUE "Y".
016000 77  WS-SALDO-CORRIDO         PIC S9(9)V99   VALUE ZEROS.
016100
016200*    TABELA DE LANCAMENTOS EM MEMORIA (CARGA DE TRANWORK.DAT).
016300 01  WS-TXN-TABLE.
016400    03  WS-TXN-ENTRY OCCURS 300 TIMES INDEXED BY TXN-IDX.
016500        05  WT-DATE-MM      PIC 9(02).
016600        05  WT-DATE-DD      PIC 9(02).
016700        05  WT-DATE-YY      PIC 9(02).
016800        05  WT-DESC         PIC X(60).
016900        05  WT-REF          PIC X(16).
017000        05  WT-AMOUNT       PIC S9(9)V99.
017100        05  WT-SIGNED       PIC S9(9)V99.
017200        05  WT-TYPE         PIC X(20).
017300        05  WT-PAGE         PIC 9(03).
017400        05  WT-SEQ          PIC 9(05).
017500        05  FILLER          PIC X(03).
017600
017700*    TABELA DE SALDOS DIARIOS EM MEMORIA (CARGA DE BALWORK.DAT).
017800 01  WS-BAL-TABLE.
017900    03  WS-BAL-ENTRY OCCURS 40 TIMES INDEXED BY BAL-IDX.
018000        05  WB-DATE-MM      PIC 9(02).
018100        05  WB-DATE-DD      PIC 9(02).
018200        05  WB-DATE-YY      PIC 9(02).
018300        05  WB-PRINTED      PIC S9(9)V99.
018400        05  WB-COMPUTED     PIC S9(9)V99.
018500        05  WB-DIFF         PIC S9(9)V99.
018600        05  FILLER          PIC X(10).
018700
018800*    AREA DE TRABALHO DE DATA - VISAO TRIPLICE E VISAO NUMERICA
018900*    UNICA, USADA PARA COMPARAR DATAS EM ORDEM CRONOLOGICA.
019000*    ORDEM ANO/MES/DIA (NAO MES/DIA/ANO) - SO ASSIM A CHAVE
019100*    NUMERICA UNICA COMPARA DATAS DE ANOS DIFERENTES EM ORDEM
019200*    CRONOLOGICA CORRETA.
019300 01  WS-DATE-WORK.
019400    03  WS-DW-YY             PIC 9(02).
019500    03  WS-DW-MM             PIC 9(02).
019600    03  WS-DW-DD             PIC 9(02).
019700    03  FILLER               PIC X(01).
019800 01  WS-DATE-WORK-R REDEFINES WS-DATE-WORK.
019900    03  WS-DW-ALL            PIC 9(06).
020000    03  FILLER               PIC X(01).
020100 77  WS-DATE-CHAVE            PIC 9(06) COMP  VALUE ZEROS.
020200 77  WS-LIMITE-CHAVE          PIC 9(06) COMP  VALUE ZEROS.
020300
020400*    TOTAIS RECALCULADOS POR CATEGORIA (ATE 6 POR EXTRATO,
020500*    MESMA ORDEM DE SUM-CAT-TABLE).
020600 01  WS-CALC-TABLE.
020700    03  WS-CALC-ENTRY OCCURS 6 TIMES.
020800        05  WS-CALC-NAME     PIC X(20).
020900        05  WS-CALC-AMT      PIC S9(9)V99.
021000    03  FILLER               PIC X(04)  VALUE SPACES.
021100 77  WS-CALC-BEGIN            PIC S9(9)V99   VALUE ZEROS.
021200 77  WS-CALC-END              PIC S9(9)V99   VALUE ZEROS.
021300 77  WS-SOMA-SINALIZADA       PIC S9(9)V99   VALUE ZEROS.
021400
021500*    LISTA DE CATEGORIAS DIVERGENTES, PARA MONTAGEM DA LINHA
021600*    "FAILED:" DO RODAPE DO RELATORIO DE RESUMO.
021700 01  WS-BADCAT-LIST.
021800    03  WS-BADCAT-ENTRY OCCURS 6 TIMES  PIC X(20).
021900    03  FILLER               PIC X(04)  VALUE SPACES.
022000 01  WS-BADCAT-LIST-R REDEFINES WS-BADCAT-LIST.
022100    03  WS-BADCAT-FLAT       PIC X(120).
022200    03  FILLER               PIC X(04).
022300
022400 77  WS-DIFF                  PIC S9(9)V99   VALUE ZEROS.
022500 77  WS-DIFF-ABS              PIC S9(9)V99   VALUE ZEROS.
022600 77  WS-TOLERANCIA            PIC S9(9)V99   VALUE 0.01.
022700
022800*    LINHAS DE IMPRESSAO DO RELATORIO DE RESUMO (SUMMRPT.PRN).
022900 01  LINHA-CABEC1.
023000    03  FILLER              PIC X(20)
023100            VALUE "RELATORIO DE RESUMO".
023200    03  FILLER              PIC X(10)  VALUE SPACES.
023300    03  CAB-BANCO           PIC X(02)  VALUE SPACES.
023400    03  FILLER              PIC X(04)  VALUE SPACES.
023500    03  FILLER              PIC X(15)  VALUE "ANO EXTRATO ".
023600    03  CAB-ANO             PIC 9(02)  VALUE ZEROS.
023700    03  FILLER              PIC X(79)  VALUE SPACES.
023800
023900 01  LINHA-CABEC2.
024000    03  FILLER              PIC X(28)
024100            VALUE "TOTAL DE LANCAMENTOS LIDOS ".
024200    03  CAB-QTDE            PIC ZZZZ9  VALUE ZEROS.
024300    03  FILLER              PIC X(99)  VALUE SPACES.
024400
024500 01  LINHA-COLUNAS.
024600    03  FILLER              PIC X(20)  VALUE "CATEGORIA".
024700    03  FILLER              PIC X(15)  VALUE "EXTRAIDO".
024800    03  FILLER              PIC X(15)  VALUE "CALCULADO".
024900    03  FILLER              PIC X(12)  VALUE "DIFERENCA".
025000    03  FILLER              PIC X(70)  VALUE SPACES.
025100
025200 01  LINHA-DET.
025300    03  DET-CATEGORIA       PIC X(20).
025400    03  DET-EXTRAIDO        PIC $Z,ZZZ,ZZ9.99-.
025500    03  FILLER              PIC X(01)  VALUE SPACES.
025600    03  DET-CALCULADO       PIC $Z,ZZZ,ZZ9.99-.
025700    03  FILLER              PIC X(01)  VALUE SPACES.
025800    03  DET-DIFERENCA       PIC ZZZ,ZZ9.99-.
025900    03  FILLER              PIC X(71)  VALUE SPACES.
026000
026100 01  LINHA-VEREDITO.
026200    03  VER-TEXTO           PIC X(120).
026300    03  FILLER              PIC X(12)  VALUE SPACES.
026400
026500 01  LINHA-TRACO.
026600    03  FILLER              PIC X(80)  VALUE ALL "-".
026700    03  FILLER              PIC X(52)  VALUE SPACES.
026800
026900 01  LINHA-LIMPA.
027000    03  FILLER              PIC X(132)
027100            VALUE SPACES.
027200
027300*    LINHAS DE IMPRESSAO DO RELATORIO DE SALDO DIARIO (BALRPT).
027400 01  LINHA-CABEC-BAL.
027500    03  FILLER              PIC X(28)
027600            VALUE "RELATORIO DE SALDO DIARIO".
027700    03  FILLER              PIC X(04)  VALUE SPACES.
027800    03  CABB-BANCO          PIC X(02)  VALUE SPACES.
027900    03  FILLER              PIC X(98)  VALUE SPACES.
028000
028100 01  LINHA-COLUNAS-BAL.
028200    03  FILLER              PIC X(08)  VALUE "DATA".
028300    03  FILLER              PIC X(15)  VALUE "SALDO IMPRESSO".
028400    03  FILLER              PIC X(15)  VALUE "CALCULADO".
028500    03  FILLER              PIC X(12)  VALUE "DIFERENCA".
028600    03  FILLER              PIC X(82)  VALUE SPACES.
028700
028800 01  LINHA-DET-BAL.
028900    03  DETB-DATA-MM        PIC 99.
029000    03  FILLER              PIC X(01)  VALUE "/".
029100    03  DETB-DATA-DD        PIC 99.
029200    03  FILLER              PIC X(01)  VALUE "/".
029300    03  DETB-DATA-YY        PIC 99.
029400    03  FILLER              PIC X(01)  VALUE SPACES.
029500    03  DETB-IMPRESSO       PIC $Z,ZZZ,ZZ9.99-.
029600    03  FILLER              PIC X(01)  VALUE SPACES.
029700    03  DETB-CALCULADO      PIC $Z,ZZZ,ZZ9.99-.
029800    03  FILLER              PIC X(01)  VALUE SPACES.
029900    03  DETB-DIFERENCA      PIC ZZZ,ZZ9.99-.
030000    03  FILLER              PIC X(82)  VALUE SPACES.
030100
030200 01  LINHA-RODAPE-BAL.
030300    03  FILLER              PIC X(30)  VALUE
030400            "DATAS COM DIVERGENCIA ......".
030500    03  RB-QTDE             PIC ZZ9.
030600    03  FILLER              PIC X(99)  VALUE SPACES.
030700 PROCEDURE DIVISION.
030800
030900 P000-ABERTURA.
031000    OPEN INPUT  TRANWORK.
031100    OPEN INPUT  SUMWORK.
031200    OPEN INPUT  BALWORK.
031300    OPEN OUTPUT TRANOUT.
031400    OPEN OUTPUT SUMMRPT.
031500    OPEN OUTPUT BALRPT.
031600    MOVE SPACES TO REG-SUM.
031700    PERFORM P100-LOAD-WORK    THRU P100-FIM.
031800    PERFORM P200-STANDARDIZE-SIGN THRU P200-FIM.
031900    PERFORM P300-CATEGORY-TOTALS  THRU P300-FIM.
032000    PERFORM P400-DAILY-RUNNING-BAL THRU P400-FIM.
032100    PERFORM P500-VERDICT      THRU P500-FIM.
032200    PERFORM P600-WRITE-TRANOUT THRU P600-FIM.
032300    PERFORM P700-WRITE-SUMMARY-RPT THRU P700-FIM.
032400    PERFORM P800-WRITE-BALANCE-RPT THRU P800-FIM.
032500    CLOSE TRANWORK SUMWORK BALWORK TRANOUT SUMMRPT BALRPT.
032600    STOP RUN.
032700
032800*    CARGA DAS TRES AREAS DE TRABALHO (TRANWORK, SUMWORK,
032900*    BALWORK) PARA A MEMORIA.  NEM TODO EXTRATOR GRAVA SUMWORK/
033000*    BALWORK (WELLS FARGO SO GRAVA LANCAMENTOS) - SE A PRIMEIRA
033100*    LEITURA DE SUMWORK JA VEM COM FIM DE ARQUIVO, O EXTRATO E
033200*    TRATADO COMO "SO-DE-LANCAMENTOS" (SEM PARECER DE SALDO).
033300*    09/01/04 RFM OS-0334 - INCLUIDO TESTE DE FIM DE ARQUIVO NA
033400*    PRIMEIRA LEITURA DE SUMWORK E TESTE DE REGISTRO EM BRANCO.
033500 P100-LOAD-WORK.
033600    READ SUMWORK
033700        AT END
033800            SET EXTRATO-SO-LANCAMENTO TO TRUE.
033900    IF NOT EXTRATO-SO-LANCAMENTO
034000        IF SUM-CAT-FLAT = SPACES
034100            SET EXTRATO-SO-LANCAMENTO TO TRUE.
034200    PERFORM P110-LOOP-TRAN THRU P110-FIM.
034300    IF NOT EXTRATO-SO-LANCAMENTO
034400        PERFORM P120-LOOP-BAL THRU P120-FIM.
034500    GO TO P100-FIM.
034600 P110-LOOP-TRAN.
034700    READ TRANWORK
034800        AT END
034900            SET ULT-TRAN TO TRUE
035000            GO TO P110-FIM.
035100    ADD 1 TO WS-TXN-COUNT.
035200    SET TXN-IDX TO WS-TXN-COUNT.
035300    MOVE TXN-DATE-MM TO WT-DATE-MM (TXN-IDX).
035400    MOVE TXN-DATE-DD TO WT-DATE-DD (TXN-IDX).
035500    MOVE TXN-DATE-YY TO WT-DATE-YY (TXN-IDX).
035600    MOVE TXN-DESC    TO WT-DESC    (TXN-IDX).
035700    MOVE TXN-REF     TO WT-REF     (TXN-IDX).
035800    MOVE TXN-AMOUNT  TO WT-AMOUNT  (TXN-IDX).
035900    MOVE TXN-TYPE    TO WT-TYPE    (TXN-IDX).
036000    MOVE TXN-PAGE    TO WT-PAGE    (TXN-IDX).
036100    MOVE TXN-SEQ     TO WT-SEQ     (TXN-IDX).
036200    GO TO P110-LOOP-TRAN.
036300 P110-FIM.
036400    EXIT.
036500 P120-LOOP-BAL.
036600    READ BALWORK
036700        AT END
036800            SET ULT-BAL TO TRUE
036900            GO TO P120-FIM.
037000    ADD 1 TO WS-BAL-COUNT.
037100    SET BAL-IDX TO WS-BAL-COUNT.
037200    MOVE BAL-DATE-MM TO WB-DATE-MM (BAL-IDX).
037300    MOVE BAL-DATE-DD TO WB-DATE-DD (BAL-IDX).
037400    MOVE BAL-DATE-YY TO WB-DATE-YY (BAL-IDX).
037500    MOVE BAL-PRINTED TO WB-PRINTED (BAL-IDX).
037600    GO TO P120-LOOP-BAL.
037700 P120-FIM.
037800    EXIT.
037900 P100-FIM.
038000    EXIT.
038100
038200*    PADRONIZA O SINAL DE CADA LANCAMENTO EM WT-SIGNED, CONFORME
038300*    A REGRA DE CADA BANCO (CHASE E BANK OF AMERICA INVERTEM O
038400*    SINAL DAS CATEGORIAS DE SAIDA; US BANK, CITIZENS, BELLEVILLE
038500*    E WELLS FARGO MANTEM O SINAL JA EXTRAIDO PELO EXTRATOR).
038600*    14/02/95 VLM OS-0275 - PADRONIZACAO DE SINAL POR BANCO.
038700 P200-STANDARDIZE-SIGN.
038800    IF WS-TXN-COUNT = ZEROS
038900        GO TO P200-FIM.
039000    PERFORM P210-MARCA-SINAL THRU P210-FIM
039100        VARYING TXN-IDX FROM 1 BY 1
039200        UNTIL TXN-IDX > WS-TXN-COUNT.
039300    GO TO P200-FIM.
039400 P210-MARCA-SINAL.
039500    MOVE WT-AMOUNT (TXN-IDX) TO WT-SIGNED (TXN-IDX).
039600    MOVE "N" TO WS-INVERTE-SINAL.
039700    IF SUM-BANK-CODE = "CH"
039800        IF WT-TYPE (TXN-IDX) = "ATM & DEBIT CARD WD"
039900        OR WT-TYPE (TXN-IDX) = "ELECTRONIC WITHDRWL"
040000        OR WT-TYPE (TXN-IDX) = "OTHER WITHDRAWAL"
040100        OR WT-TYPE (TXN-IDX) = "CHECKS PAID"
040200        OR WT-TYPE (TXN-IDX) = "FEE"
040300            MOVE "Y" TO WS-INVERTE-SINAL
040400        END-IF
040500    END-IF.
040600    IF SUM-BANK-CODE = "BA"
040700        IF WT-TYPE (TXN-IDX) = "WITHDRAWALS"
040800        OR WT-TYPE (TXN-IDX) = "CHECKS"
040900        OR WT-TYPE (TXN-IDX) = "SERVICE FEES"
041000            MOVE "Y" TO WS-INVERTE-SINAL
041100        END-IF
041200    END-IF.
041300    IF INVERTE-SINAL
041400        IF WT-AMOUNT (TXN-IDX) NOT < ZERO
041500            COMPUTE WT-SIGNED (TXN-IDX) =
041600                    ZERO - WT-AMOUNT (TXN-IDX)
041700        END-IF
041800    END-IF.
041900 P210-FIM.
042000    EXIT.
042100 P200-FIM.
042200    EXIT.
042300
042400*    TOTAIS RECALCULADOS POR CATEGORIA E SALDO FINAL RECALCULADO,
042500*    UM RAMO POR BANCO CONFORME O LEIAUTE QUE O EXTRATOR GRAVOU
042600*    EM SUM-CAT-TABLE.  EXTRATO SO-DE-LANCAMENTOS (WELLS FARGO)
042700*    NAO TEM FIGURA IMPRESSA PARA CONFERIR - OS TOTAIS SAO
042800*    CALCULADOS DIRETO DOS LANCAMENTOS E SERVEM DE BASE A SI
042900*    MESMOS (SEM DIVERGENCIA POSSIVEL).
043000*    03/07/96 JCS OS-0290 - RECALCULO DE CATEGORIAS E SALDO
043100*    FINAL POR BANCO.
043200 P300-CATEGORY-TOTALS.
043300    MOVE SUM-BEGIN-BAL TO WS-CALC-BEGIN.
043400    MOVE ZEROS TO WS-CALC-TABLE WS-CALC-END.
043500    MOVE ZEROS TO WS-CAT-COUNT.
043600    IF EXTRATO-SO-LANCAMENTO
043700        PERFORM P360-WF-TOTALS THRU P360-FIM
043800        GO TO P300-FIM.
043900    EVALUATE SUM-BANK-CODE
044000        WHEN "US"     PERFORM P310-US-TOTALS THRU P310-FIM
044100        WHEN "CB"     PERFORM P320-CB-TOTALS THRU P320-FIM
044200        WHEN "BA"     PERFORM P330-BA-TOTALS THRU P330-FIM
044300        WHEN "CH"     PERFORM P340-CH-TOTALS THRU P340-FIM
044400        WHEN "BB"     PERFORM P350-BB-TOTALS THRU P350-FIM
044500        WHEN OTHER    PERFORM P360-WF-TOTALS THRU P360-FIM
044600    END-EVALUATE.
044700    GO TO P300-FIM.
044800
044900*    US BANK - 6 CATEGORIAS.  DEPOSITOS ENTRAM COMO POSITIVOS,
045000*    SAQUES/CHEQUES SAO COMPARADOS EM MODULO (VALOR ABSOLUTO).
045100 P310-US-TOTALS.
045200    MOVE 6 TO WS-CAT-COUNT.
045300    MOVE "CUSTOMER DEPOSITS" TO WS-CALC-NAME (1) WS-TIPO-ALVO.
045400    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
045500    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (1).
045600    MOVE "OTHER DEPOSITS"    TO WS-CALC-NAME (2) WS-TIPO-ALVO.
045700    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
045800    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (2).
045900    MOVE "CARD DEPOSITS"     TO WS-CALC-NAME (3) WS-TIPO-ALVO.
046000    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
046100    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (3).
046200    MOVE "CARD WITHDRAWALS"  TO WS-CALC-NAME (4) WS-TIPO-ALVO.
046300    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
046400    COMPUTE WS-CALC-AMT (4) = ZERO - WS-SOMA-SINALIZADA.
046500    MOVE "OTHER WITHDRAWALS" TO WS-CALC-NAME (5) WS-TIPO-ALVO.
046600    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
046700    COMPUTE WS-CALC-AMT (5) = ZERO - WS-SOMA-SINALIZADA.
046800    MOVE "CHECKS PAID"       TO WS-CALC-NAME (6) WS-TIPO-ALVO.
046900    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
047000    COMPUTE WS-CALC-AMT (6) = ZERO - WS-SOMA-SINALIZADA.
047100    PERFORM P395-SOMA-TUDO THRU P395-FIM.
047200    COMPUTE WS-CALC-END = WS-CALC-BEGIN + WS-SOMA-SINALIZADA.
047300 P310-FIM.
047400    EXIT.
047500
047600*    CITIZENS BANK - 3 CATEGORIAS.  CHEQUES E DEBITOS JA SAO
047700*    NEGATIVOS (MESMA CONVENCAO DO EXTRATO); O VALOR IMPRESSO
047800*    (POSITIVO) E INVERTIDO PARA COMPARAR COM O CALCULADO.
047900 P320-CB-TOTALS.
048000    MOVE 3 TO WS-CAT-COUNT.
048100    MOVE "CHECKS"   TO WS-CALC-NAME (1) WS-TIPO-ALVO.
048200    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
048300    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (1).
048400    COMPUTE SUM-CAT-AMT (1) = ZERO - SUM-CAT-AMT (1).
048500    MOVE "DEBITS"   TO WS-CALC-NAME (2) WS-TIPO-ALVO.
048600    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
048700    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (2).
048800    COMPUTE SUM-CAT-AMT (2) = ZERO - SUM-CAT-AMT (2).
048900    MOVE "DEPOSITS" TO WS-CALC-NAME (3) WS-TIPO-ALVO.
049000    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
049100    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (3).
049200    PERFORM P395-SOMA-TUDO THRU P395-FIM.
049300    COMPUTE WS-CALC-END = WS-CALC-BEGIN + WS-SOMA-SINALIZADA.
049400 P320-FIM.
049500    EXIT.
049600
049700*    BANK OF AMERICA - 4 CATEGORIAS.  OS VALORES JA VEM COM O
049800*    SINAL IMPRESSO NO EXTRATO (SAQUES/CHEQUES/TARIFAS NEGATIVOS).
049900 P330-BA-TOTALS.
050000    MOVE 4 TO WS-CAT-COUNT.
050100    MOVE "DEPOSITS"     TO WS-CALC-NAME (1) WS-TIPO-ALVO.
050200    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
050300    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (1).
050400    MOVE "WITHDRAWALS"  TO WS-CALC-NAME (2) WS-TIPO-ALVO.
050500    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
050600    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (2).
050700    MOVE "CHECKS"       TO WS-CALC-NAME (3) WS-TIPO-ALVO.
050800    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
050900    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (3).
051000    MOVE "SERVICE FEES" TO WS-CALC-NAME (4) WS-TIPO-ALVO.
051100    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
051200    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (4).
051300    PERFORM P395-SOMA-TUDO THRU P395-FIM.
051400    COMPUTE WS-CALC-END = WS-CALC-BEGIN + WS-SOMA-SINALIZADA.
051500 P330-FIM.
051600    EXIT.
051700
051800*    CHASE - 4 CATEGORIAS IMPRESSAS, MAS "WITHDRAWALS" AGRUPA
051900*    TRES TIPOS DE LANCAMENTO (ATM/CARTAO, ELETRONICO, OUTROS).
052000 P340-CH-TOTALS.
052100    MOVE 4 TO WS-CAT-COUNT.
052200    MOVE "DEPOSITS"    TO WS-CALC-NAME (1).
052300    MOVE "DEPOSIT"     TO WS-TIPO-ALVO.
052400    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
052500    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (1).
052600    MOVE "WITHDRAWALS" TO WS-CALC-NAME (2).
052700    PERFORM P344-CH-SAQUES THRU P344-FIM.
052800    MOVE "CHECKS"      TO WS-CALC-NAME (3).
052900    MOVE "CHECKS PAID" TO WS-TIPO-ALVO.
053000    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
053100    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (3).
053200    MOVE "FEES"        TO WS-CALC-NAME (4).
053300    MOVE "FEE"         TO WS-TIPO-ALVO.
053400    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
053500    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (4).
053600    PERFORM P395-SOMA-TUDO THRU P395-FIM.
053700    COMPUTE WS-CALC-END = WS-CALC-BEGIN + WS-SOMA-SINALIZADA.
053800 P340-FIM.
053900    EXIT.
054000 P344-CH-SAQUES.
054100    MOVE ZERO TO WS-SOMA-SINALIZADA.
054200    IF WS-TXN-COUNT = ZEROS
054300        GO TO P344-FIM.
054400    PERFORM P345-SAQUES-LOOP THRU P345-FIM
054500        VARYING TXN-IDX FROM 1 BY 1 UNTIL TXN-IDX > WS-TXN-COUNT.
054600    GO TO P344-FIM.
054700 P345-SAQUES-LOOP.
054800    IF WT-TYPE (TXN-IDX) = "ATM & DEBIT CARD WD"
054900    OR WT-TYPE (TXN-IDX) = "ELECTRONIC WITHDRWL"
055000    OR WT-TYPE (TXN-IDX) = "OTHER WITHDRAWAL"
055100        ADD WT-SIGNED (TXN-IDX) TO WS-SOMA-SINALIZADA.
055200 P345-FIM.
055300    EXIT.
055400 P344-FIM.
055500    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (2).
055600    EXIT.
055700
055800*    BANK OF BELLEVILLE - FLUXO LIQUIDO, RECEITA E DESPESA JA
055900*    FORAM ACUMULADOS PELO EXTRATOR; RECALCULADOS AQUI PARA
056000*    CONFERENCIA INDEPENDENTE.
056100 P350-BB-TOTALS.
056200    MOVE 3 TO WS-CAT-COUNT.
056300    MOVE "TOTAL INCOME"  TO WS-CALC-NAME (2).
056400    MOVE "CREDIT"        TO WS-TIPO-ALVO.
056500    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
056600    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (2).
056700    MOVE "TOTAL EXPENSE" TO WS-CALC-NAME (3).
056800    MOVE "DEBIT"         TO WS-TIPO-ALVO.
056900    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
057000    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (3).
057100    MOVE "NET FLOW"      TO WS-CALC-NAME (1).
057200    PERFORM P395-SOMA-TUDO THRU P395-FIM.
057300    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (1).
057400    COMPUTE WS-CALC-END = WS-CALC-BEGIN + WS-SOMA-SINALIZADA.
057500 P350-FIM.
057600    EXIT.
057700
057800*    WELLS FARGO (E QUALQUER EXTRATO SEM SUMWORK.DAT) - SO EXISTE
057900*    A FIGURA CALCULADA, NAO HA FIGURA IMPRESSA PARA CONFERIR.
058000*    O EXTRAIDO REPETE O CALCULADO (DIFERENCA SEMPRE ZERO).
058100 P360-WF-TOTALS.
058200    MOVE 3 TO WS-CAT-COUNT.
058300    MOVE "DEPOSITS"    TO WS-CALC-NAME (1).
058400    MOVE "DEPOSIT"     TO WS-TIPO-ALVO.
058500    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
058600    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (1).
058700    MOVE "WITHDRAWALS" TO WS-CALC-NAME (2).
058800    MOVE "WITHDRAWAL"  TO WS-TIPO-ALVO.
058900    PERFORM P390-SOMA-POR-TIPO THRU P390-FIM.
059000    COMPUTE WS-CALC-AMT (2) = ZERO - WS-SOMA-SINALIZADA.
059100    MOVE "NET FLOW"    TO WS-CALC-NAME (3).
059200    PERFORM P395-SOMA-TUDO THRU P395-FIM.
059300    MOVE WS-SOMA-SINALIZADA TO WS-CALC-AMT (3).
059400*    NAO HA FIGURA IMPRESSA - O EXTRAIDO REPETE O CALCULADO.
059500    MOVE WS-CALC-NAME (1) TO SUM-CAT-NAME (1).
059600    MOVE WS-CALC-NAME (2) TO SUM-CAT-NAME (2).
059700    MOVE WS-CALC-NAME (3) TO SUM-CAT-NAME (3).
059800    MOVE WS-CALC-AMT  (1) TO SUM-CAT-AMT  (1).
059900    MOVE WS-CALC-AMT  (2) TO SUM-CAT-AMT  (2).
060000    MOVE WS-CALC-AMT  (3) TO SUM-CAT-AMT  (3).
060100    MOVE ZEROS TO WS-CALC-BEGIN WS-CALC-END SUM-BEGIN-BAL
060200                  SUM-END-BAL.
060300 P360-FIM.
060400    EXIT.
060500 P300-FIM.
060600    EXIT.
060700
060800*    SOMA O SINAL PADRONIZADO DE TODOS OS LANCAMENTOS CUJO TIPO
060900*    CASA COM WS-TIPO-ALVO.  ROTINA COMUM A TODOS OS BANCOS.
061000 P390-SOMA-POR-TIPO.
061100    MOVE ZERO TO WS-SOMA-SINALIZADA.
061200    IF WS-TXN-COUNT = ZEROS
061300        GO TO P390-FIM.
061400    PERFORM P391-SOMA-LOOP THRU P391-FIM
061500        VARYING TXN-IDX FROM 1 BY 1 UNTIL TXN-IDX > WS-TXN-COUNT.
061600    GO TO P390-FIM.
061700 P391-SOMA-LOOP.
061800    IF WT-TYPE (TXN-IDX) = WS-TIPO-ALVO
061900        ADD WT-SIGNED (TXN-IDX) TO WS-SOMA-SINALIZADA.
062000 P391-FIM.
062100    EXIT.
062200 P390-FIM.
062300    EXIT.
062400
062500*    SOMA O SINAL PADRONIZADO DE TODOS OS LANCAMENTOS, SEM
062600*    RESTRICAO DE TIPO - USADA NO SALDO FINAL RECALCULADO.
062700 P395-SOMA-TUDO.
062800    MOVE ZERO TO WS-SOMA-SINALIZADA.
062900    IF WS-TXN-COUNT = ZEROS
063000        GO TO P395-FIM.
063100    PERFORM P396-SOMA-TUDO-LOOP THRU P396-FIM
063200        VARYING TXN-IDX FROM 1 BY 1 UNTIL TXN-IDX > WS-TXN-COUNT.
063300    GO TO P395-FIM.
063400 P396-SOMA-TUDO-LOOP.
063500    ADD WT-SIGNED (TXN-IDX) TO WS-SOMA-SINALIZADA.
063600 P396-FIM.
063700    EXIT.
063800 P395-FIM.
063900    EXIT.
064000
064100*    SALDO CORRIDO DIARIO - PARA CADA DATA DO EXTRATO, O SALDO
064200*    RECALCULADO E O SALDO INICIAL MAIS TODOS OS LANCAMENTOS DE
064300*    DATA MENOR OU IGUAL, EM ORDEM CRONOLOGICA (ANO/MES/DIA).
064400*    NAO SE APLICA A WELLS FARGO (EXTRATO SO-DE-LANCAMENTOS).
064500*    19/11/96 JCS OS-0299 - CONFERENCIA DE SALDO CORRIDO DIARIO.
064600 P400-DAILY-RUNNING-BAL.
064700    IF WS-BAL-COUNT = ZEROS
064800        GO TO P400-FIM.
064900    IF EXTRATO-SO-LANCAMENTO
065000        GO TO P400-FIM.
065100    PERFORM P410-BAL-LOOP THRU P410-FIM
065200        VARYING BAL-IDX FROM 1 BY 1 UNTIL BAL-IDX > WS-BAL-COUNT.
065300    GO TO P400-FIM.
065400 P410-BAL-LOOP.
065500    MOVE WB-DATE-MM (BAL-IDX) TO WS-DW-MM.
065600    MOVE WB-DATE-DD (BAL-IDX) TO WS-DW-DD.
065700    MOVE WB-DATE-YY (BAL-IDX) TO WS-DW-YY.
065800    MOVE WS-DW-ALL            TO WS-LIMITE-CHAVE.
065900    MOVE WS-CALC-BEGIN        TO WS-SALDO-CORRIDO.
066000    IF WS-TXN-COUNT NOT = ZEROS
066100        PERFORM P420-SALDO-LOOP THRU P420-FIM
066200            VARYING TXN-IDX FROM 1 BY 1
066300                UNTIL TXN-IDX > WS-TXN-COUNT.
066400    MOVE WS-SALDO-CORRIDO TO WB-COMPUTED (BAL-IDX).
066500    COMPUTE WB-DIFF (BAL-IDX) =
066600            WB-PRINTED (BAL-IDX) - WB-COMPUTED (BAL-IDX).
066700 P410-FIM.
066800    EXIT.
066900*    DATA IMPRESTAVEL (NAO NUMERICA) NA LINHA DE LANCAMENTO E
067000*    IGNORADA NA SOMA - OS 09.05.98 (RFM) NUNCA CHEGOU A OCORRER
067100*    DE VERDADE, MAS A REGRA FICA PARA O DIA EM QUE UM EXTRATOR
067200*    NOVO ENTREGAR DATA MAL FORMADA.
067300 P420-SALDO-LOOP.
067400    IF WT-DATE-MM (TXN-IDX) NOT NUMERIC
067500        GO TO P420-FIM.
067600    IF WT-DATE-DD (TXN-IDX) NOT NUMERIC
067700        GO TO P420-FIM.
067800    IF WT-DATE-YY (TXN-IDX) NOT NUMERIC
067900        GO TO P420-FIM.
068000    MOVE WT-DATE-MM (TXN-IDX) TO WS-DW-MM.
068100    MOVE WT-DATE-DD (TXN-IDX) TO WS-DW-DD.
068200    MOVE WT-DATE-YY (TXN-IDX) TO WS-DW-YY.
068300    MOVE WS-DW-ALL            TO WS-DATE-CHAVE.
068400    IF WS-DATE-CHAVE NOT > WS-LIMITE-CHAVE
068500        ADD WT-SIGNED (TXN-IDX) TO WS-SALDO-CORRIDO.
068600 P420-FIM.
068700    EXIT.
068800 P400-FIM.
068900    EXIT.
069000
069100*    PARECER FINAL DE CONFERENCIA - PASSA SE TODAS AS DIFERENCAS
069200*    DE RESUMO E DE SALDO DIARIO FICAREM DENTRO DA TOLERANCIA DE
069300*    R$ 0,01; DO CONTRARIO FALHA, RELACIONANDO AS CATEGORIAS
069400*    DIVERGENTES E A QUANTIDADE DE DATAS DIVERGENTES.
069500*    08/04/97 LTM OS-0310 - PARECER PASSA/FALHA COM TOLERANCIA.
069600 P500-VERDICT.
069700    MOVE SPACES TO WS-BADCAT-LIST.
069800    MOVE ZEROS  TO WS-BAD-CAT-COUNT WS-BAD-DATE-COUNT.
069900    MOVE "N"    TO WS-DISCREPANCIA WS-SALDO-DIVERGE.
070000    IF WS-CAT-COUNT NOT = ZEROS
070100        PERFORM P510-CAT-LOOP THRU P510-FIM
070200            VARYING CAT-IX FROM 1 BY 1
070300                UNTIL CAT-IX > WS-CAT-COUNT.
070400    IF NOT EXTRATO-SO-LANCAMENTO
070500        PERFORM P515-SALDO-FINAL THRU P515-FIM.
070600    IF WS-BAL-COUNT NOT = ZEROS
070700        IF NOT EXTRATO-SO-LANCAMENTO
070800            PERFORM P530-BAL-LOOP THRU P530-FIM
070900                VARYING BAL-IDX FROM 1 BY 1
071000                    UNTIL BAL-IDX > WS-BAL-COUNT.
071100    IF WS-BAD-CAT-COUNT NOT = ZEROS
071200        SET HOUVE-DISCREPANCIA TO TRUE.
071300    IF SALDO-FINAL-DIVERGENTE
071400        SET HOUVE-DISCREPANCIA TO TRUE.
071500    IF WS-BAD-DATE-COUNT NOT = ZEROS
071600        SET HOUVE-DISCREPANCIA TO TRUE.
071700    GO TO P500-FIM.
071800 P510-CAT-LOOP.
071900    COMPUTE WS-DIFF = SUM-CAT-AMT (CAT-IX) - WS-CALC-AMT (CAT-IX).
072000    IF WS-DIFF < ZERO
072100        COMPUTE WS-DIFF-ABS = ZERO - WS-DIFF
072200    ELSE
072300        MOVE WS-DIFF TO WS-DIFF-ABS.
072400    IF WS-DIFF-ABS > WS-TOLERANCIA
072500        ADD 1 TO WS-BAD-CAT-COUNT
072600        MOVE SUM-CAT-NAME (CAT-IX)
072700          TO WS-BADCAT-ENTRY (WS-BAD-CAT-COUNT).
072800 P510-FIM.
072900    EXIT.
073000 P515-SALDO-FINAL.
073100    COMPUTE WS-DIFF = SUM-END-BAL - WS-CALC-END.
073200    IF WS-DIFF < ZERO
073300        COMPUTE WS-DIFF-ABS = ZERO - WS-DIFF
073400    ELSE
073500        MOVE WS-DIFF TO WS-DIFF-ABS.
073600    IF WS-DIFF-ABS > WS-TOLERANCIA
073700        SET SALDO-FINAL-DIVERGENTE TO TRUE.
073800 P515-FIM.
073900    EXIT.
074000 P530-BAL-LOOP.
074100    COMPUTE WS-DIFF = WB-DIFF (BAL-IDX).
074200    IF WS-DIFF < ZERO
074300        COMPUTE WS-DIFF-ABS = ZERO - WS-DIFF
074400    ELSE
074500        MOVE WS-DIFF TO WS-DIFF-ABS.
074600    IF WS-DIFF-ABS > WS-TOLERANCIA
074700        ADD 1 TO WS-BAD-DATE-COUNT.
074800 P530-FIM.
074900    EXIT.
075000 P500-FIM.
075100    EXIT.
075200
075300*    GRAVA TRANOUT.DAT COM OS LANCAMENTOS JA DE SINAL
075400*    PADRONIZADO.  A ORDEM DE GRAVACAO E A MESMA ORDEM DE
075500*    LEITURA DE TRANWORK (OS EXTRATORES JA GRAVAM EM ORDEM
075600*    CRESCENTE DE DATA/SEQUENCIA) - NAO HA CLASSIFICACAO (SORT)
075700*    NESTA CASA PARA ESTA ROTINA.
075800*    17/09/00 LTM OS-0327 - EXPORTACAO E RELATORIOS EM LOTE.
075900 P600-WRITE-TRANOUT.
076000    IF WS-TXN-COUNT = ZEROS
076100        GO TO P600-FIM.
076200    PERFORM P610-TOUT-LOOP THRU P610-FIM
076300        VARYING TXN-IDX FROM 1 BY 1
076400            UNTIL TXN-IDX > WS-TXN-COUNT.
076500    GO TO P600-FIM.
076600 P610-TOUT-LOOP.
076700    MOVE WT-DATE-MM (TXN-IDX) TO TOUT-DATE-MM.
076800    MOVE WT-DATE-DD (TXN-IDX) TO TOUT-DATE-DD.
076900    MOVE WT-DATE-YY (TXN-IDX) TO TOUT-DATE-YY.
077000    MOVE WT-DESC    (TXN-IDX) TO TOUT-DESC.
077100    MOVE WT-REF     (TXN-IDX) TO TOUT-REF.
077200    MOVE WT-AMOUNT  (TXN-IDX) TO TOUT-AMOUNT.
077300    MOVE WT-SIGNED  (TXN-IDX) TO TOUT-SIGNED.
077400    MOVE WT-TYPE    (TXN-IDX) TO TOUT-TYPE.
077500    MOVE WT-PAGE    (TXN-IDX) TO TOUT-PAGE.
077600    MOVE WT-SEQ     (TXN-IDX) TO TOUT-SEQ.
077700    WRITE REG-TOUT.
077800 P610-FIM.
077900    EXIT.
078000 P600-FIM.
078100    EXIT.
078200
078300*    EMITE O RELATORIO DE RESUMO (SUMMRPT) - CABECALHO, UMA
078400*    LINHA POR CATEGORIA RECALCULADA E O PARECER FINAL.
078500 P700-WRITE-SUMMARY-RPT.
078600    MOVE SUM-BANK-CODE  TO CAB-BANCO.
078700    MOVE WS-TXN-COUNT   TO CAB-QTDE.
078800    IF WS-TXN-COUNT NOT = ZEROS
078900        MOVE WT-DATE-YY (1) TO CAB-ANO.
079000    WRITE REG-SUMMRPT FROM LINHA-CABEC1 AFTER ADVANCING C01.
079100    WRITE REG-SUMMRPT FROM LINHA-CABEC2 AFTER ADVANCING 1.
079200    WRITE REG-SUMMRPT FROM LINHA-LIMPA  AFTER ADVANCING 1.
079300    WRITE REG-SUMMRPT FROM LINHA-COLUNAS AFTER ADVANCING 1.
079400    WRITE REG-SUMMRPT FROM LINHA-TRACO  AFTER ADVANCING 1.
079500    IF WS-CAT-COUNT NOT = ZEROS
079600        PERFORM P710-DET-LOOP THRU P710-FIM
079700            VARYING CAT-IX FROM 1 BY 1
079800                UNTIL CAT-IX > WS-CAT-COUNT.
079900    IF NOT EXTRATO-SO-LANCAMENTO
080000        MOVE "SALDO INICIAL"    TO DET-CATEGORIA
080100        MOVE SUM-BEGIN-BAL      TO DET-EXTRAIDO
080200        MOVE WS-CALC-BEGIN      TO DET-CALCULADO
080300        MOVE ZEROS              TO DET-DIFERENCA
080400        WRITE REG-SUMMRPT FROM LINHA-DET AFTER ADVANCING 1
080500        MOVE "SALDO FINAL"      TO DET-CATEGORIA
080600        MOVE SUM-END-BAL        TO DET-EXTRAIDO
080700        MOVE WS-CALC-END        TO DET-CALCULADO
080800        COMPUTE DET-DIFERENCA = SUM-END-BAL - WS-CALC-END
080900        WRITE REG-SUMMRPT FROM LINHA-DET AFTER ADVANCING 1.
081000    WRITE REG-SUMMRPT FROM LINHA-TRACO  AFTER ADVANCING 1.
081100    IF HOUVE-DISCREPANCIA
081200        MOVE "PARECER: FALHOU" TO VER-TEXTO
081300    ELSE
081400        MOVE "PARECER: CONFERE" TO VER-TEXTO.
081500    WRITE REG-SUMMRPT FROM LINHA-VEREDITO AFTER ADVANCING 1.
081600    IF WS-BAD-CAT-COUNT NOT = ZEROS
081700        MOVE SPACES TO VER-TEXTO
081800        STRING "FAILED: "     DELIMITED BY SIZE
081900               WS-BADCAT-FLAT DELIMITED BY SIZE
082000            INTO VER-TEXTO
082100        WRITE REG-SUMMRPT FROM LINHA-VEREDITO AFTER ADVANCING 1.
082200    IF SALDO-FINAL-DIVERGENTE
082300        MOVE "SALDO FINAL DIVERGENTE" TO VER-TEXTO
082400        WRITE REG-SUMMRPT FROM LINHA-VEREDITO AFTER ADVANCING 1.
082500    IF WS-BAD-DATE-COUNT NOT = ZEROS
082600        MOVE WS-BAD-DATE-COUNT TO RB-QTDE
082700        MOVE SPACES TO VER-TEXTO
082800        STRING "DATAS DIVERGENTES: " DELIMITED BY SIZE
082900               RB-QTDE             DELIMITED BY SIZE
083000            INTO VER-TEXTO
083100        WRITE REG-SUMMRPT FROM LINHA-VEREDITO AFTER ADVANCING 1.
083200    GO TO P700-FIM.
083300 P710-DET-LOOP.
083400    MOVE SUM-CAT-NAME (CAT-IX) TO DET-CATEGORIA.
083500    MOVE SUM-CAT-AMT  (CAT-IX) TO DET-EXTRAIDO.
083600    MOVE WS-CALC-AMT  (CAT-IX) TO DET-CALCULADO.
083700    COMPUTE DET-DIFERENCA =
083800            SUM-CAT-AMT (CAT-IX) - WS-CALC-AMT (CAT-IX).
083900    WRITE REG-SUMMRPT FROM LINHA-DET AFTER ADVANCING 1.
084000 P710-FIM.
084100    EXIT.
084200 P700-FIM.
084300    EXIT.
084400
084500*    EMITE O RELATORIO DE SALDO DIARIO (BALRPT) - UMA LINHA POR
084600*    DATA COM SALDO IMPRESSO NO EXTRATO, SEM DUPLICAR SE O
084700*    EXTRATO E SO-DE-LANCAMENTOS (WELLS FARGO NAO TEM ESTE
084800*    RELATORIO).
084900 P800-WRITE-BALANCE-RPT.
085000    IF EXTRATO-SO-LANCAMENTO
085100        GO TO P800-FIM.
085200    MOVE SUM-BANK-CODE TO CABB-BANCO.
085300    WRITE REG-BALRPT FROM LINHA-CABEC-BAL AFTER ADVANCING C01.
085400    WRITE REG-BALRPT FROM LINHA-LIMPA     AFTER ADVANCING 1.
085500    WRITE REG-BALRPT FROM LINHA-COLUNAS-BAL AFTER ADVANCING 1.
085600    WRITE REG-BALRPT FROM LINHA-TRACO     AFTER ADVANCING 1.
085700    IF WS-BAL-COUNT NOT = ZEROS
085800        PERFORM P810-DET-BAL-LOOP THRU P810-FIM
085900            VARYING BAL-IDX FROM 1 BY 1
086000                UNTIL BAL-IDX > WS-BAL-COUNT.
086100    WRITE REG-BALRPT FROM LINHA-TRACO     AFTER ADVANCING 1.
086200    MOVE WS-BAD-DATE-COUNT TO RB-QTDE.
086300    WRITE REG-BALRPT FROM LINHA-RODAPE-BAL AFTER ADVANCING 1.
086400    GO TO P800-FIM.
086500 P810-DET-BAL-LOOP.
086600    MOVE WB-DATE-MM  (BAL-IDX) TO DETB-DATA-MM.
086700    MOVE WB-DATE-DD  (BAL-IDX) TO DETB-DATA-DD.
086800    MOVE WB-DATE-YY  (BAL-IDX) TO DETB-DATA-YY.
086900    MOVE WB-PRINTED  (BAL-IDX) TO DETB-IMPRESSO.
087000    MOVE WB-COMPUTED (BAL-IDX) TO DETB-CALCULADO.
087100    MOVE WB-DIFF     (BAL-IDX) TO DETB-DIFERENCA.
087200    WRITE REG-BALRPT FROM LINHA-DET-BAL AFTER ADVANCING 1.
087300 P810-FIM.
087400    EXIT.
087500 P800-FIM.
087600    EXIT.
