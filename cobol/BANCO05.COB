000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BANKCB.
000300 AUTHOR.        R-MACHADO.
000400 INSTALLATION.  ELDORADO SISTEMAS - SAPUCAIA DO SUL.
000500 DATE-WRITTEN.  25/03/87.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONTABILIDADE ELDORADO.
000800*****************************************************************
000900*   B A N K C B  -  EXTRATOR DE EXTRATO CITIZENS BANK
001000*   LE STMTLIN.DAT E EXTRAI CHEQUES (CHECKS), DEBITOS,
001100*   DEPOSITOS E O SALDO DIARIO (DAILY BALANCE).  GRAVA
001200*   TRANWORK.DAT E SUMWORK.DAT PARA O BANKCONF CONFERIR.
001300*-----------------------------------------------------------
001400*   HISTORICO DE ALTERACOES
001500*   25/03/87  RFM  OS-0003  PROGRAMA ORIGINAL (CTRL BCO.DAT)
001600*   14/11/89  RFM  OS-0049  INCLUSAO CAMPO OBSERVACAO
001700*   04/02/91  RFM  OS-0094  AJUSTE VALOR-CHE P/ 6 DIGITOS
001800*   21/07/93  VLM  OS-0136  ROTINA DE FECHAMENTO MENSAL
001900*   05/12/95  RFM  OS-0173  CORRECAO DATA VIRADA DE ANO
002000*   11/02/98  JCS  OS-0208  REVISAO GERAL CADASTRO
002100*   23/10/98  JCS  OS-0222  AJUSTE ANO 2000 - CAMPOS DE DATA
002200*   14/03/99  JCS  OS-0230  TESTE VIRADA DE SECULO - OK
002300*   ---------------------------------------------------------
002400*   08/06/00  LTM  OS-0264  PROGRAMA REESCRITO: EXTRATOR DO
002500*                           EXTRATO CITIZENS BANK
002600*   20/09/00  LTM  OS-0269  TRIPLA CHECKNO/VALOR/DATA
002700*   26/03/01  LTM  OS-0284  SALDO DIARIO (DAILYBALANCE)
002800*   14/08/01  LTM  OS-0292  RESUMO DA PRIMEIRA PAGINA
002900*   24/01/02  RFM  OS-0304  GRAVACAO DE TRANWORK/SUMWORK
003000*   30/06/03  RFM  OS-0321  ANO PADRAO 2025 QUANDO AUSENTE
003100*   21/11/03  RFM  OS-0328  UNSTRING DE ARIDADE FIXA PERDIA
003200*                           TRIPLAS DE CHEQUE E PARES DE SALDO
003300*                           ALEM DA PRIMEIRA OCORRENCIA NA
003400*                           LINHA, E TRUNCAVA A DESCRICAO DE
003500*                           DEBITS/DEPOSITS NA 1A PALAVRA.
003600*                           QUEBRA DE TOKENS REFEITA VIA
003700*                           TABELA (P505/P580).
003800*   24/11/03  RFM  OS-0329  P360-TESTA-CONTINUACAO CALCULAVA
003900*                           WS-CONTINUA-OK MAS NADA USAVA O
004000*                           RESULTADO - LINHA DE CONTINUACAO EM
004100*                           DEBITS/DEPOSITS ERA SEMPRE PERDIDA.
004200*                           LANCAMENTO PENDENTE (BUFFER) CRIADO
004300*                           PARA ANEXAR A DESCRICAO ANTES DE
004400*                           GRAVAR EM TRANWORK.
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     CLASS DIGITO IS "0" THRU "9"
004900     UPSI-1 ON  STATUS IS SECAO-RECONHECIDA
005000     UPSI-1 OFF STATUS IS SECAO-DESCONHECIDA.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT STMTLIN  ASSIGN TO DISK
005400            FILE STATUS IS FS-STMT.
005500     SELECT TRANWORK ASSIGN TO DISK
005600            FILE STATUS IS FS-TRAN.
005700     SELECT SUMWORK  ASSIGN TO DISK
005800            FILE STATUS IS FS-SUM.
005900     SELECT BALWORK  ASSIGN TO DISK
006000            FILE STATUS IS FS-BAL.
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  STMTLIN
006400     LABEL RECORD IS STANDARD
006500     VALUE OF FILE-ID IS "STMTLIN.DAT".
006600 01  REG-STMT.
006700     03  LINE-TEXT           PIC X(120).
006800     03  FILLER              PIC X(01).
006900
007000 FD  TRANWORK
007100     LABEL RECORD IS STANDARD
007200     VALUE OF FILE-ID IS "TRANWORK.DAT".
007300 01  REG-TXN.
007400     03  TXN-DATE-MM         PIC 9(02).
007500     03  TXN-DATE-DD         PIC 9(02).
007600     03  TXN-DATE-YY         PIC 9(02).
007700     03  TXN-DESC            PIC X(60).
007800     03  TXN-REF             PIC X(16).
007900     03  TXN-AMOUNT          PIC S9(9)V99.
008000     03  TXN-SIGNED          PIC S9(9)V99.
008100     03  TXN-TYPE            PIC X(20).
008200     03  TXN-PAGE            PIC 9(03).
008300     03  TXN-SEQ             PIC 9(05).
008400     03  FILLER              PIC X(03).
008500
008600 FD  SUMWORK
008700     LABEL RECORD IS STANDARD
008800     VALUE OF FILE-ID IS "SUMWORK.DAT".
008900 01  REG-SUM.
009000     03  SUM-BANK-CODE       PIC X(02).
009100     03  SUM-BEGIN-BAL       PIC S9(9)V99.
009200     03  SUM-END-BAL         PIC S9(9)V99.
009300     03  SUM-CAT-TABLE OCCURS 6 TIMES.
009400         05  SUM-CAT-NAME    PIC X(20).
009500         05  SUM-CAT-AMT     PIC S9(9)V99.
009600     03  FILLER              PIC X(20).
009700
009800 FD  BALWORK
009900     LABEL RECORD IS STANDARD
010000     VALUE OF FILE-ID IS "BALWORK.DAT".
010100 01  REG-BAL.
010200     03  BAL-DATE-MM         PIC 9(02).
010300     03  BAL-DATE-DD         PIC 9(02).
010400     03  BAL-DATE-YY         PIC 9(02).
010500     03  BAL-PRINTED         PIC S9(9)V99.
010600     03  BAL-COMPUTED        PIC S9(9)V99.
010700     03  BAL-DIFF            PIC S9(9)V99.
010800     03  FILLER              PIC X(10).
010900*                                 ***********************
011000 WORKING-STORAGE SECTION.
011100 77  FS-STMT                 PIC XX          VALUE SPACES.
011200 77  FS-TRAN                 PIC XX          VALUE SPACES.
011300 77  FS-SUM                  PIC XX          VALUE SPACES.
011400 77  FS-BAL                  PIC XX          VALUE SPACES.
011500 77  WS-EOF                  PIC X           VALUE "N".
011600     88  EOF-STMT                            VALUE "Y".
011700 77  WS-TALLY                PIC 9(05) COMP  VALUE ZEROS.
011800 77  WS-PAGE-NO              PIC 9(03) COMP  VALUE 1.
011900 77  WS-SEQ-NO               PIC 9(05) COMP  VALUE ZEROS.
012000 77  WS-STMT-YEAR            PIC 9(02)       VALUE 25.
012100 77  WS-CHECK-NO             PIC 9(02) COMP  VALUE ZEROS.
012200 77  WS-DIGIT-COUNT          PIC 9(02) COMP  VALUE ZEROS.
012300 77  WS-TOKEN-COUNT          PIC 9(02) COMP  VALUE ZEROS.
012400 77  WS-CHAR-IX              PIC 9(03) COMP  VALUE ZEROS.
012500 77  WS-TRIP-IX              PIC 9(02) COMP  VALUE ZEROS.
012600 77  WS-JOIN-FROM            PIC 9(02) COMP  VALUE ZEROS.
012700 77  WS-JOIN-TO              PIC 9(02) COMP  VALUE ZEROS.
012800 77  WS-JOIN-IX              PIC 9(02) COMP  VALUE ZEROS.
012900 77  WS-SIGN-NEG             PIC X           VALUE "N".
013000     88  AMOUNT-NEGATIVO                     VALUE "Y".
013100 77  WS-STARRED              PIC X           VALUE "N".
013200     88  CHECK-FORA-SEQ                      VALUE "Y".
013300
013400 01  WS-CURRENT-SECTION      PIC X(20)       VALUE SPACES.
013500     88  SEC-CHECKS          VALUE "CHECKS".
013600     88  SEC-DEBITS          VALUE "DEBITS".
013700     88  SEC-DEPOSITS        VALUE "DEPOSITS".
013800     88  SEC-DAILY-BAL       VALUE "DAILYBALANCE".
013900
014000 01  WS-AMT-RAW              PIC X(18)       VALUE SPACES.
014100 01  WS-AMT-RAW-TAB REDEFINES WS-AMT-RAW.
014200     03  WS-AMT-CHAR OCCURS 18 TIMES
014300                     INDEXED BY AMT-IX       PIC X.
014400
014500 01  WS-AMT-DIGITS           PIC X(11)       VALUE ZEROS.
014600 01  WS-AMT-DIGITS-N REDEFINES WS-AMT-DIGITS.
014700     03  WS-AMT-VALUE        PIC 9(09)V99.
014800
014900 01  WS-MMDD                 PIC X(05)       VALUE SPACES.
015000 01  WS-MMDD-R REDEFINES WS-MMDD.
015100     03  WS-MMDD-MM          PIC XX.
015200     03  FILLER              PIC X.
015300     03  WS-MMDD-DD          PIC XX.
015400
015500 01  WS-TOKEN-1              PIC X(20)       VALUE SPACES.
015600 01  WS-REMAINDER            PIC X(100)      VALUE SPACES.
015700 01  WS-WORK-LINE            PIC X(100)      VALUE SPACES.
015800 01  WS-CONTINUA-OK          PIC X           VALUE "Y".
015900     88  LINHA-EH-CONTINUACAO                VALUE "Y".
016000
016100*    TABELA DE TOKENS (SEPARADOS POR ESPACO) DE UMA LINHA -
016200*    USADA PARA NAO PERDER TRIPLAS/PARES ALEM DA PRIMEIRA
016300*    OCORRENCIA NEM TRUNCAR DESCRICAO DE VARIAS PALAVRAS
016400*    (OS-0328).
016500 01  WS-TOKEN-TAB.
016600     03  WS-TOKEN-ENTRY OCCURS 15 TIMES PIC X(20).
016700     03  FILLER                        PIC X(01).
016800
016900 01  WS-CONT-TEXTO           PIC X(60)       VALUE SPACES.
017000 77  WS-DESC-LEN             PIC 9(02) COMP  VALUE ZEROS.
017100 77  WS-CONT-LEN             PIC 9(02) COMP  VALUE ZEROS.
017200
017300 77  WS-TEM-PENDENTE         PIC X           VALUE "N".
017400     88  HA-PENDENTE                         VALUE "Y".
017500*
017600*    LANCAMENTO PENDENTE: A GRAVACAO EM TRANWORK E ADIADA ATE O
017700*    PROXIMO LANCAMENTO, MUDANCA DE SECAO, MUDANCA DE PAGINA OU
017800*    FIM DE ARQUIVO, PARA QUE UMA LINHA DE CONTINUACAO POSSA
017900*    SER ANEXADA A DESCRICAO ANTES DA GRAVACAO (OS-0329).
018000 01  WS-PEND-TXN.
018100     03  PEND-DATE-MM        PIC 9(02).
018200     03  PEND-DATE-DD        PIC 9(02).
018300     03  PEND-DATE-YY        PIC 9(02).
018400     03  PEND-DESC           PIC X(60).
018500     03  PEND-AMOUNT         PIC S9(9)V99.
018600     03  PEND-TYPE           PIC X(20).
018700     03  PEND-PAGE           PIC 9(03).
018800     03  PEND-SEQ            PIC 9(05).
018900     03  FILLER              PIC X(03).
019000*                                 ***********************
019100 PROCEDURE DIVISION.
019200
019300 P000-ABERTURA.
019400     OPEN INPUT  STMTLIN.
019500     OPEN OUTPUT TRANWORK.
019600     OPEN OUTPUT SUMWORK.
019700     OPEN OUTPUT BALWORK.
019800     MOVE SPACES TO REG-SUM.
019900     MOVE "CB" TO SUM-BANK-CODE.
020000     PERFORM P100-VARRE-LINHAS THRU P100-FIM.
020100     WRITE REG-SUM.
020200     CLOSE STMTLIN TRANWORK SUMWORK BALWORK.
020300     STOP RUN.
020400
020500 P100-VARRE-LINHAS.
020600 P100-LOOP.
020700     READ STMTLIN
020800         AT END
020900             PERFORM P290-FLUSH-PENDENTE THRU P290-FIM
021000             SET EOF-STMT TO TRUE
021100             GO TO P100-FIM.
021200     IF LINE-TEXT (1:5) = "=PAGE"
021300         PERFORM P290-FLUSH-PENDENTE THRU P290-FIM
021400         ADD 1 TO WS-PAGE-NO
021500         GO TO P100-LOOP.
021600     PERFORM P150-TESTA-SECAO THRU P150-FIM.
021700     IF SECAO-RECONHECIDA
021800         PERFORM P290-FLUSH-PENDENTE THRU P290-FIM
021900         GO TO P100-LOOP.
022000     IF WS-CURRENT-SECTION = SPACES
022100         PERFORM P400-SUMMARY-CAPTURE THRU P400-FIM
022200         GO TO P100-LOOP.
022300     IF SEC-CHECKS
022400         PERFORM P310-CHECKS THRU P310-FIM
022500     ELSE IF SEC-DEBITS OR SEC-DEPOSITS
022600         PERFORM P320-DEBITS-DEPOSITS THRU P320-FIM
022700     ELSE IF SEC-DAILY-BAL
022800         PERFORM P330-DAILY-BALANCE THRU P330-FIM
022900     END-IF.
023000     GO TO P100-LOOP.
023100 P100-FIM.
023200     EXIT.
023300
023400*    "CHECKS" TAMBEM COBRE OTHERDEBITS/ATM-PURCHASES E AS
023500*    VARIANTES "CONTINUED" - TRATADAS COMO A MESMA SECAO.
023600 P150-TESTA-SECAO.
023700     SET SECAO-DESCONHECIDA TO TRUE.
023800     IF LINE-TEXT (1:6) = "Checks"
023900         SET SEC-CHECKS TO TRUE
024000         SET SECAO-RECONHECIDA TO TRUE
024100         GO TO P150-FIM.
024200     IF LINE-TEXT (1:6) = "Debits"
024300        OR LINE-TEXT (1:10) = "OtherDebit"
024400        OR LINE-TEXT (1:12) = "ATM/Purchase"
024500         SET SEC-DEBITS TO TRUE
024600         SET SECAO-RECONHECIDA TO TRUE
024700         GO TO P150-FIM.
024800     IF LINE-TEXT (1:16) = "Deposits&Credits"
024900         SET SEC-DEPOSITS TO TRUE
025000         SET SECAO-RECONHECIDA TO TRUE
025100         GO TO P150-FIM.
025200     IF LINE-TEXT (1:12) = "DailyBalance"
025300         SET SEC-DAILY-BAL TO TRUE
025400         SET SECAO-RECONHECIDA TO TRUE.
025500 P150-FIM.
025600     EXIT.
025700
025800*    TRIPLAS "CHECKNO[*] AMOUNT MM/DD" REPETIDAS NA LINHA.
025900*    "*" NO NUMERO INDICA CHEQUE FORA DE SEQUENCIA.  TODAS AS
026000*    TRIPLAS DA LINHA SAO PROCESSADAS, NAO SO A PRIMEIRA
026100*    (OS-0328).
026200 P310-CHECKS.
026300     MOVE LINE-TEXT TO WS-REMAINDER.
026400     PERFORM P505-QUEBRA-TOKENS THRU P505-FIM.
026500     MOVE 1 TO WS-TRIP-IX.
026600 P310-LOOP.
026700     IF WS-TRIP-IX + 2 > WS-TOKEN-COUNT
026800         GO TO P310-FIM.
026900     MOVE WS-TOKEN-ENTRY (WS-TRIP-IX)     TO WS-TOKEN-1.
027000     IF WS-TOKEN-1 = SPACES
027100         GO TO P310-FIM.
027200     MOVE WS-TOKEN-ENTRY (WS-TRIP-IX + 1) TO WS-AMT-RAW.
027300     MOVE WS-TOKEN-ENTRY (WS-TRIP-IX + 2) TO WS-MMDD.
027400     MOVE "N" TO WS-STARRED.
027500     IF WS-TOKEN-1 (6:1) = "*"
027600         MOVE "Y" TO WS-STARRED.
027700     PERFORM P520-CONVERTE-VALOR THRU P520-FIM.
027800     ADD 1 TO WS-SEQ-NO.
027900     MOVE SPACES         TO REG-TXN.
028000     MOVE WS-MMDD-MM     TO TXN-DATE-MM.
028100     MOVE WS-MMDD-DD     TO TXN-DATE-DD.
028200     MOVE WS-STMT-YEAR   TO TXN-DATE-YY.
028300     IF CHECK-FORA-SEQ
028400         STRING "Check #" WS-TOKEN-1 " (Out of sequence)"
028500             DELIMITED BY SIZE INTO TXN-DESC
028600     ELSE
028700         STRING "Check #" WS-TOKEN-1
028800             DELIMITED BY SIZE INTO TXN-DESC.
028900     COMPUTE TXN-AMOUNT = ZERO - WS-AMT-VALUE.
029000     MOVE "CHECKS"       TO TXN-TYPE.
029100     MOVE WS-PAGE-NO     TO TXN-PAGE.
029200     MOVE WS-SEQ-NO      TO TXN-SEQ.
029300     WRITE REG-TXN.
029400     ADD 3 TO WS-TRIP-IX.
029500     GO TO P310-LOOP.
029600 P310-FIM.
029700     EXIT.
029800
029900*    "MM/DD AMOUNT DESCRICAO" - DEPOSITOS POSITIVOS,
030000*    DEBITOS NEGATIVOS.  LINHA SEM DATA NA FRENTE VAI PARA
030100*    P360-TESTA-CONTINUACAO CONTINUAR A DESCRICAO DO
030200*    LANCAMENTO PENDENTE.  DESCRICAO PODE TER VARIAS PALAVRAS
030300*    (OS-0328, OS-0329).
030400 P320-DEBITS-DEPOSITS.
030500     MOVE LINE-TEXT TO WS-REMAINDER.
030600     PERFORM P505-QUEBRA-TOKENS THRU P505-FIM.
030700     IF WS-TOKEN-COUNT < 2
030800         PERFORM P360-TESTA-CONTINUACAO THRU P360-FIM
030900         GO TO P320-FIM.
031000     MOVE WS-TOKEN-ENTRY (1) TO WS-MMDD.
031100     IF WS-MMDD (1:1) NOT NUMERIC
031200         PERFORM P360-TESTA-CONTINUACAO THRU P360-FIM
031300         GO TO P320-FIM.
031400     MOVE WS-TOKEN-ENTRY (2) TO WS-AMT-RAW.
031500     PERFORM P290-FLUSH-PENDENTE THRU P290-FIM.
031600     PERFORM P520-CONVERTE-VALOR THRU P520-FIM.
031700     MOVE 3            TO WS-JOIN-FROM.
031800     MOVE WS-TOKEN-COUNT TO WS-JOIN-TO.
031900     ADD 1 TO WS-SEQ-NO.
032000     MOVE SPACES         TO WS-PEND-TXN.
032100     PERFORM P580-MONTA-DESCRICAO THRU P580-FIM.
032200     MOVE WS-MMDD-MM     TO PEND-DATE-MM.
032300     MOVE WS-MMDD-DD     TO PEND-DATE-DD.
032400     MOVE WS-STMT-YEAR   TO PEND-DATE-YY.
032500     IF SEC-DEPOSITS
032600         MOVE WS-AMT-VALUE TO PEND-AMOUNT
032700         MOVE "DEPOSITS"   TO PEND-TYPE
032800     ELSE
032900         COMPUTE PEND-AMOUNT = ZERO - WS-AMT-VALUE
033000         MOVE "DEBITS"     TO PEND-TYPE.
033100     MOVE WS-PAGE-NO     TO PEND-PAGE.
033200     MOVE WS-SEQ-NO      TO PEND-SEQ.
033300     SET HA-PENDENTE     TO TRUE.
033400 P320-FIM.
033500     EXIT.
033600
033700*    GRAVA O LANCAMENTO PENDENTE (SE HOUVER) EM TRANWORK E
033800*    LIMPA O PONTEIRO - CHAMADO ANTES DE MONTAR O PROXIMO
033900*    LANCAMENTO, NA MUDANCA DE SECAO, NA MUDANCA DE PAGINA OU
034000*    NO FIM DO ARQUIVO (OS-0329).
034100 P290-FLUSH-PENDENTE.
034200     IF NOT HA-PENDENTE
034300         GO TO P290-FIM.
034400     MOVE SPACES        TO REG-TXN.
034500     MOVE PEND-DATE-MM  TO TXN-DATE-MM.
034600     MOVE PEND-DATE-DD  TO TXN-DATE-DD.
034700     MOVE PEND-DATE-YY  TO TXN-DATE-YY.
034800     MOVE PEND-DESC     TO TXN-DESC.
034900     MOVE PEND-AMOUNT   TO TXN-AMOUNT.
035000     MOVE PEND-TYPE     TO TXN-TYPE.
035100     MOVE PEND-PAGE     TO TXN-PAGE.
035200     MOVE PEND-SEQ      TO TXN-SEQ.
035300     WRITE REG-TXN.
035400     MOVE "N" TO WS-TEM-PENDENTE.
035500 P290-FIM.
035600     EXIT.
035700
035800*    LINHA SEM DATA INICIAL: CONTINUACAO DO LANCAMENTO
035900*    PENDENTE, SALVO SE FOR RUIDO DE CABECALHO/RODAPE
036000*    (DATE/AMOUNT/DESCRIPTION/TOTAL/CONTINUED) OU SE NAO
036100*    HOUVER LANCAMENTO PENDENTE (OS-0328, OS-0329).
036200 P360-TESTA-CONTINUACAO.
036300     MOVE "Y" TO WS-CONTINUA-OK.
036400     MOVE ZEROS TO WS-TALLY.
036500     INSPECT LINE-TEXT TALLYING WS-TALLY
036600         FOR ALL "DATE" "AMOUNT" "DESCRIPTION"
036700                  "TOTAL" "CONTINUED".
036800     IF WS-TALLY > ZEROS
036900         MOVE "N" TO WS-CONTINUA-OK.
037000     IF NOT LINHA-EH-CONTINUACAO
037100         GO TO P360-FIM.
037200     IF NOT HA-PENDENTE
037300         GO TO P360-FIM.
037400     MOVE LINE-TEXT (1:60) TO WS-CONT-TEXTO.
037500     IF WS-CONT-TEXTO = SPACES
037600         GO TO P360-FIM.
037700     MOVE ZEROS TO WS-CONT-LEN.
037800     INSPECT WS-CONT-TEXTO TALLYING WS-CONT-LEN FOR TRAILING SPACES.
037900     COMPUTE WS-CONT-LEN = 60 - WS-CONT-LEN.
038000     MOVE PEND-DESC TO WS-WORK-LINE.
038100     MOVE ZEROS TO WS-DESC-LEN.
038200     INSPECT WS-WORK-LINE TALLYING WS-DESC-LEN FOR TRAILING SPACES.
038300     COMPUTE WS-DESC-LEN = 100 - WS-DESC-LEN.
038400     IF WS-DESC-LEN = ZEROS
038500         MOVE WS-CONT-TEXTO (1:WS-CONT-LEN) TO PEND-DESC
038600         GO TO P360-FIM.
038700     STRING WS-WORK-LINE (1:WS-DESC-LEN)  DELIMITED BY SIZE
038800            SPACE                         DELIMITED BY SIZE
038900            WS-CONT-TEXTO (1:WS-CONT-LEN) DELIMITED BY SIZE
039000         INTO PEND-DESC.
039100 P360-FIM.
039200     EXIT.
039300
039400*    PARES "MM/DD BALANCE" REPETIDOS - TODOS OS PARES DA LINHA
039500*    SAO GRAVADOS, NAO SO O PRIMEIRO (OS-0328).  DIFERENCA
039600*    E SO COMPUTADA DEPOIS PELO BANKCONF.
039700 P330-DAILY-BALANCE.
039800     MOVE LINE-TEXT TO WS-REMAINDER.
039900     PERFORM P505-QUEBRA-TOKENS THRU P505-FIM.
040000     MOVE 1 TO WS-TRIP-IX.
040100 P330-LOOP.
040200     IF WS-TRIP-IX + 1 > WS-TOKEN-COUNT
040300         GO TO P330-FIM.
040400     MOVE WS-TOKEN-ENTRY (WS-TRIP-IX) TO WS-MMDD.
040500     IF WS-MMDD (1:1) NOT NUMERIC
040600         GO TO P330-FIM.
040700     MOVE WS-TOKEN-ENTRY (WS-TRIP-IX + 1) TO WS-AMT-RAW.
040800     PERFORM P520-CONVERTE-VALOR THRU P520-FIM.
040900     MOVE SPACES         TO REG-BAL.
041000     MOVE WS-MMDD-MM     TO BAL-DATE-MM.
041100     MOVE WS-MMDD-DD     TO BAL-DATE-DD.
041200     MOVE WS-STMT-YEAR   TO BAL-DATE-YY.
041300     MOVE WS-AMT-VALUE   TO BAL-PRINTED.
041400     WRITE REG-BAL.
041500     ADD 2 TO WS-TRIP-IX.
041600     GO TO P330-LOOP.
041700 P330-FIM.
041800     EXIT.
041900
042000*    RESUMO DA PRIMEIRA PAGINA: PREVIOUSBALANCE, CHECKS,
042100*    DEBITS, DEPOSITS&CREDIT, CURRENTBALANCE (VALORES
042200*    IMPRESSOS GUARDADOS COMO MAGNITUDE POSITIVA).
042300 P400-SUMMARY-CAPTURE.
042400     IF LINE-TEXT (1:15) = "PreviousBalance"
042500         MOVE LINE-TEXT (17:20) TO WS-AMT-RAW
042600         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
042700         MOVE WS-AMT-VALUE TO SUM-BEGIN-BAL
042800         GO TO P400-FIM.
042900     IF LINE-TEXT (1:6) = "Checks"
043000         MOVE "CHECKS"     TO SUM-CAT-NAME (1)
043100         MOVE LINE-TEXT (10:20) TO WS-AMT-RAW
043200         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
043300         MOVE WS-AMT-VALUE TO SUM-CAT-AMT (1)
043400         GO TO P400-FIM.
043500     IF LINE-TEXT (1:6) = "Debits"
043600         MOVE "DEBITS"     TO SUM-CAT-NAME (2)
043700         MOVE LINE-TEXT (10:20) TO WS-AMT-RAW
043800         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
043900         MOVE WS-AMT-VALUE TO SUM-CAT-AMT (2)
044000         GO TO P400-FIM.
044100     IF LINE-TEXT (1:16) = "Deposits&Credit"
044200         MOVE "DEPOSITS"   TO SUM-CAT-NAME (3)
044300         MOVE LINE-TEXT (18:20) TO WS-AMT-RAW
044400         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
044500         MOVE WS-AMT-VALUE TO SUM-CAT-AMT (3)
044600         GO TO P400-FIM.
044700     IF LINE-TEXT (1:14) = "CurrentBalance"
044800         MOVE LINE-TEXT (16:20) TO WS-AMT-RAW
044900         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
045000         MOVE WS-AMT-VALUE TO SUM-END-BAL.
045100 P400-FIM.
045200     EXIT.
045300
045400*    REMOVE "$" "," ESPACOS E "+"; "-" NO INICIO OU FIM
045500*    TORNA O VALOR NEGATIVO.  DOIS ULTIMOS DIGITOS SAO
045600*    OS CENTAVOS (SEM ARREDONDAMENTO).
045700 P520-CONVERTE-VALOR.
045800     MOVE ZEROS TO WS-AMT-DIGITS WS-DIGIT-COUNT.
045900     MOVE "N" TO WS-SIGN-NEG.
046000     PERFORM P525-CONVERTE-LOOP THRU P525-FIM
046100         VARYING AMT-IX FROM 1 BY 1 UNTIL AMT-IX > 18.
046200     IF AMOUNT-NEGATIVO
046300         COMPUTE WS-AMT-VALUE = ZERO - WS-AMT-VALUE.
046400     GO TO P520-FIM.
046500 P525-CONVERTE-LOOP.
046600     IF WS-AMT-CHAR (AMT-IX) = "-"
046700         MOVE "Y" TO WS-SIGN-NEG
046800     ELSE
046900         IF WS-AMT-CHAR (AMT-IX) NOT = "$"
047000            AND WS-AMT-CHAR (AMT-IX) NOT = ","
047100            AND WS-AMT-CHAR (AMT-IX) NOT = SPACE
047200            AND WS-AMT-CHAR (AMT-IX) NOT = "+"
047300            AND WS-AMT-CHAR (AMT-IX) NOT = "."
047400            AND WS-DIGIT-COUNT < 11
047500             ADD 1 TO WS-DIGIT-COUNT
047600             MOVE WS-AMT-CHAR (AMT-IX)
047700               TO WS-AMT-DIGITS (WS-DIGIT-COUNT:1)
047800         END-IF
047900     END-IF.
048000 P525-FIM.
048100     EXIT.
048200 P520-FIM.
048300     EXIT.
048400
048500*    QUEBRA WS-REMAINDER (CARREGADO PELO CHAMADOR A PARTIR DE
048600*    LINE-TEXT) EM ATE 15 TOKENS SEPARADOS POR ESPACO, EM
048700*    WS-TOKEN-TAB.  WS-TOKEN-COUNT FICA COM A QUANTIDADE REAL DE
048800*    TOKENS DA LINHA (OS-0328).
048900 P505-QUEBRA-TOKENS.
049000     MOVE ZEROS  TO WS-TOKEN-COUNT.
049100     MOVE SPACES TO WS-TOKEN-TAB.
049200 P505-LOOP.
049300     IF WS-REMAINDER = SPACES
049400         GO TO P505-FIM.
049500     IF WS-TOKEN-COUNT NOT < 15
049600         GO TO P505-FIM.
049700     ADD 1 TO WS-TOKEN-COUNT.
049800     MOVE 1 TO WS-CHAR-IX.
049900     UNSTRING WS-REMAINDER DELIMITED BY ALL SPACES
050000         INTO WS-TOKEN-ENTRY (WS-TOKEN-COUNT)
050100         WITH POINTER WS-CHAR-IX.
050200     IF WS-CHAR-IX > 100
050300         MOVE SPACES TO WS-REMAINDER
050400     ELSE
050500         MOVE WS-REMAINDER (WS-CHAR-IX:) TO WS-WORK-LINE
050600         MOVE WS-WORK-LINE TO WS-REMAINDER.
050700     GO TO P505-LOOP.
050800 P505-FIM.
050900     EXIT.
051000
051100*    JUNTA OS TOKENS WS-JOIN-FROM ATE WS-JOIN-TO (SEPARADOS POR
051200*    UM ESPACO) EM PEND-DESC - A DESCRICAO DE VARIAS PALAVRAS
051300*    APOS A DATA/VALOR DE DEBITS/DEPOSITS (OS-0328, OS-0329).
051400 P580-MONTA-DESCRICAO.
051500     MOVE SPACES TO PEND-DESC.
051600     IF WS-JOIN-FROM > WS-JOIN-TO
051700         GO TO P580-FIM.
051800     MOVE WS-TOKEN-ENTRY (WS-JOIN-FROM) TO PEND-DESC.
051900     MOVE WS-JOIN-FROM TO WS-JOIN-IX.
052000 P580-LOOP.
052100     IF WS-JOIN-IX NOT < WS-JOIN-TO
052200         GO TO P580-FIM.
052300     ADD 1 TO WS-JOIN-IX.
052400     MOVE SPACES TO WS-WORK-LINE.
052500     STRING PEND-DESC                    DELIMITED BY SPACE
052600            SPACE                        DELIMITED BY SIZE
052700            WS-TOKEN-ENTRY (WS-JOIN-IX)  DELIMITED BY SPACE
052800         INTO WS-WORK-LINE.
052900     MOVE WS-WORK-LINE TO PEND-DESC.
053000     GO TO P580-LOOP.
053100 P580-FIM.
053200     EXIT.
