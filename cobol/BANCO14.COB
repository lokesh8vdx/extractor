000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BANKBB.
000300 AUTHOR.        R-MACHADO.
000400 INSTALLATION.  ELDORADO SISTEMAS - SAPUCAIA DO SUL.
000500 DATE-WRITTEN.  23/04/87.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONTABILIDADE ELDORADO.
000800*****************************************************************
000900*   B A N K B B  -  EXTRATOR DE EXTRATO BANK OF BELLEVILLE
001000*   LE STMTLIN.DAT E EXTRAI ALL CREDIT ACTIVITY (CREDITO),
001100*   ELECTRONIC DEBITS E CHECKS AND OTHER DEBITS (DEBITO).
001200*   IGNORA A DAILY BALANCE SUMMARY.  ACUMULA RECEITA,
001300*   DESPESA, FLUXO LIQUIDO E SALDO CORRENTE POR DATA.
001400*   GRAVA TRANWORK.DAT E SUMWORK.DAT PARA O BANKCONF.
001500*-----------------------------------------------------------
001600*   HISTORICO DE ALTERACOES
001700*   23/04/87  RFM  OS-0007  PROGRAMA ORIGINAL (IMPRESSAO DE
001800*                           RELATORIO DE CONTAS - REG-PROD)
001900*   28/11/89  RFM  OS-0053  INCLUIDA SELECAO POR CONTA
002000*   18/02/91  RFM  OS-0098  AJUSTE VALOR-CHE P/ 6 DIGITOS
002100*   02/08/93  VLM  OS-0140  ROTINA DE FECHAMENTO MENSAL
002200*   19/12/95  RFM  OS-0177  CORRECAO DATA VIRADA DE ANO
002300*   20/02/98  JCS  OS-0212  REVISAO GERAL RELATORIO
002400*   31/10/98  JCS  OS-0226  AJUSTE ANO 2000 - CAMPOS DE DATA
002500*   22/03/99  JCS  OS-0234  TESTE VIRADA DE SECULO - OK
002600*   ---------------------------------------------------------
002700*   16/06/00  LTM  OS-0268  PROGRAMA REESCRITO: EXTRATOR DO
002800*                           EXTRATO BANK OF BELLEVILLE
002900*   28/09/00  LTM  OS-0273  TOTAIS DE RECEITA E DESPESA
003000*   03/04/01  LTM  OS-0288  SALDO CORRENTE POR DATA
003100*   22/08/01  RFM  OS-0296  IGNORA DAILY BALANCE SUMMARY
003200*   01/02/02  RFM  OS-0308  GRAVACAO DE TRANWORK/SUMWORK
003300*   08/07/03  RFM  OS-0325  ANO PADRAO DE 2 DIGITOS 25
003400*   24/11/03  RFM  OS-0330  QUEBRA DE TOKENS REFEITA VIA TABELA
003500*                           (P505) - VALOR ERA PERDIDO QUANDO A
003600*                           DESCRICAO TINHA MAIS DE UMA PALAVRA
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     CLASS DIGITO IS "0" THRU "9"
004100     UPSI-1 ON  STATUS IS SECAO-RECONHECIDA
004200     UPSI-1 OFF STATUS IS SECAO-DESCONHECIDA.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT STMTLIN  ASSIGN TO DISK
004600            FILE STATUS IS FS-STMT.
004700     SELECT TRANWORK ASSIGN TO DISK
004800            FILE STATUS IS FS-TRAN.
004900     SELECT SUMWORK  ASSIGN TO DISK
005000            FILE STATUS IS FS-SUM.
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  STMTLIN
005400     LABEL RECORD IS STANDARD
005500     VALUE OF FILE-ID IS "STMTLIN.DAT".
005600 01  REG-STMT.
005700     03  LINE-TEXT           PIC X(120).
005800     03  FILLER              PIC X(01).
005900
006000 FD  TRANWORK
006100     LABEL RECORD IS STANDARD
006200     VALUE OF FILE-ID IS "TRANWORK.DAT".
006300 01  REG-TXN.
006400     03  TXN-DATE-MM         PIC 9(02).
006500     03  TXN-DATE-DD         PIC 9(02).
006600     03  TXN-DATE-YY         PIC 9(02).
006700     03  TXN-DESC            PIC X(60).
006800     03  TXN-REF             PIC X(16).
006900     03  TXN-AMOUNT          PIC S9(9)V99.
007000     03  TXN-SIGNED          PIC S9(9)V99.
007100     03  TXN-TYPE            PIC X(20).
007200     03  TXN-PAGE            PIC 9(03).
007300     03  TXN-SEQ             PIC 9(05).
007400     03  FILLER              PIC X(03).
007500
007600 FD  SUMWORK
007700     LABEL RECORD IS STANDARD
007800     VALUE OF FILE-ID IS "SUMWORK.DAT".
007900 01  REG-SUM.
008000     03  SUM-BANK-CODE       PIC X(02).
008100     03  SUM-BEGIN-BAL       PIC S9(9)V99.
008200     03  SUM-END-BAL         PIC S9(9)V99.
008300     03  SUM-CAT-TABLE OCCURS 6 TIMES.
008400         05  SUM-CAT-NAME    PIC X(20).
008500         05  SUM-CAT-AMT     PIC S9(9)V99.
008600     03  FILLER              PIC X(20).
008700*                                 ***********************
008800 WORKING-STORAGE SECTION.
008900 77  FS-STMT                 PIC XX          VALUE SPACES.
009000 77  FS-TRAN                 PIC XX          VALUE SPACES.
009100 77  FS-SUM                  PIC XX          VALUE SPACES.
009200 77  WS-EOF                  PIC X           VALUE "N".
009300     88  EOF-STMT                            VALUE "Y".
009400 77  WS-TALLY                PIC 9(05) COMP  VALUE ZEROS.
009500 77  WS-PAGE-NO              PIC 9(03) COMP  VALUE 1.
009600 77  WS-SEQ-NO               PIC 9(05) COMP  VALUE ZEROS.
009700 77  WS-STMT-YEAR            PIC 9(02)       VALUE 25.
009800 77  WS-DIGIT-COUNT          PIC 9(02) COMP  VALUE ZEROS.
009900 77  WS-SIGN-NEG             PIC X           VALUE "N".
010000     88  AMOUNT-NEGATIVO                     VALUE "Y".
010100 77  WS-TOTAL-RECEITA        PIC S9(9)V99      VALUE ZEROS.
010200 77  WS-TOTAL-DESPESA        PIC S9(9)V99      VALUE ZEROS.
010300 77  WS-SALDO-CORRENTE       PIC S9(9)V99      VALUE ZEROS.
010400
010500 01  WS-CURRENT-SECTION      PIC X(20)       VALUE SPACES.
010600     88  SEC-CREDIT          VALUE "CREDIT".
010700     88  SEC-DEBIT           VALUE "DEBIT".
010800     88  SEC-DAILY-IGNORADA  VALUE "IGNORE".
010900
011000 01  WS-AMT-RAW              PIC X(18)       VALUE SPACES.
011100 01  WS-AMT-RAW-TAB REDEFINES WS-AMT-RAW.
011200     03  WS-AMT-CHAR OCCURS 18 TIMES
011300                     INDEXED BY AMT-IX       PIC X.
011400
011500 01  WS-AMT-DIGITS           PIC X(11)       VALUE ZEROS.
011600 01  WS-AMT-DIGITS-N REDEFINES WS-AMT-DIGITS.
011700     03  WS-AMT-VALUE        PIC 9(09)V99.
011800
011900 01  WS-MMDDYY                PIC X(08)      VALUE SPACES.
012000 01  WS-MMDDYY-R REDEFINES WS-MMDDYY.
012100     03  WS-FULL-MM          PIC XX.
012200     03  FILLER              PIC X.
012300     03  WS-FULL-DD          PIC XX.
012400     03  FILLER              PIC X.
012500     03  WS-FULL-YY          PIC XX.
012600
012700 01  WS-REMAINDER            PIC X(100)      VALUE SPACES.
012800 01  WS-WORK-LINE            PIC X(100)      VALUE SPACES.
012900 77  WS-TOKEN-COUNT          PIC 9(02) COMP  VALUE ZEROS.
013000 77  WS-CHAR-IX              PIC 9(03) COMP  VALUE ZEROS.
013100 77  WS-JOIN-IX              PIC 9(02) COMP  VALUE ZEROS.
013200 77  WS-JOIN-TO              PIC 9(02) COMP  VALUE ZEROS.
013300*
013400*    TABELA DE TOKENS (SEPARADOS POR ESPACO) DE UMA LINHA DE
013500*    CREDIT/DEBIT - ACHA O ULTIMO TOKEN REAL (VALOR) MESMO
013600*    COM DESCRICAO DE VARIAS PALAVRAS (OS-0330).
013700 01  WS-TOKEN-TAB.
013800     03  WS-TOKEN-ENTRY OCCURS 10 TIMES PIC X(20).
013900     03  FILLER                        PIC X(01).
014000*                                 ***********************
014100 PROCEDURE DIVISION.
014200
014300 P000-ABERTURA.
014400     OPEN INPUT  STMTLIN.
014500     OPEN OUTPUT TRANWORK.
014600     OPEN OUTPUT SUMWORK.
014700     MOVE SPACES TO REG-SUM.
014800     MOVE "BB" TO SUM-BANK-CODE.
014900     PERFORM P100-VARRE-LINHAS THRU P100-FIM.
015000     MOVE "NET FLOW"       TO SUM-CAT-NAME (1).
015100     COMPUTE SUM-CAT-AMT (1) =
015200             WS-TOTAL-RECEITA + WS-TOTAL-DESPESA.
015300     MOVE "TOTAL INCOME"   TO SUM-CAT-NAME (2).
015400     MOVE WS-TOTAL-RECEITA TO SUM-CAT-AMT (2).
015500     MOVE "TOTAL EXPENSE"  TO SUM-CAT-NAME (3).
015600     MOVE WS-TOTAL-DESPESA TO SUM-CAT-AMT (3).
015700     MOVE WS-SALDO-CORRENTE TO SUM-END-BAL.
015800     WRITE REG-SUM.
015900     CLOSE STMTLIN TRANWORK SUMWORK.
016000     STOP RUN.
016100
016200*    LACO PRINCIPAL: RECONHECE SECAO, IGNORA DAILY
016300*    BALANCE SUMMARY, EXTRAI TRANSACAO NAS DEMAIS.
016400 P100-VARRE-LINHAS.
016500 P100-LOOP.
016600     READ STMTLIN
016700         AT END
016800             SET EOF-STMT TO TRUE
016900             GO TO P100-FIM.
017000     IF LINE-TEXT (1:5) = "=PAGE"
017100         ADD 1 TO WS-PAGE-NO
017200         GO TO P100-LOOP.
017300     PERFORM P150-TESTA-SECAO THRU P150-FIM.
017400     IF SECAO-RECONHECIDA
017500         GO TO P100-LOOP.
017600     IF SEC-CREDIT OR SEC-DEBIT
017700         PERFORM P310-TXN-LINE THRU P310-FIM.
017800     GO TO P100-LOOP.
017900 P100-FIM.
018000     EXIT.
018100
018200 P150-TESTA-SECAO.
018300     SET SECAO-DESCONHECIDA TO TRUE.
018400     IF LINE-TEXT (1:19) = "ALL CREDIT ACTIVITY"
018500         SET SEC-CREDIT TO TRUE
018600         SET SECAO-RECONHECIDA TO TRUE
018700         GO TO P150-FIM.
018800     IF LINE-TEXT (1:16) = "ELECTRONIC DEBIT"
018900        OR LINE-TEXT (1:22) = "CHECKS AND OTHER DEBIT"
019000         SET SEC-DEBIT TO TRUE
019100         SET SECAO-RECONHECIDA TO TRUE
019200         GO TO P150-FIM.
019300     IF LINE-TEXT (1:21) = "DAILY BALANCE SUMMARY"
019400         SET SEC-DAILY-IGNORADA TO TRUE
019500         SET SECAO-RECONHECIDA TO TRUE.
019600 P150-FIM.
019700     EXIT.
019800
019900*    "MM/DD/YY DESCRICAO VALOR" - DEBITOS GRAVADOS
020000*    NEGATIVOS; ACUMULA RECEITA/DESPESA E O SALDO
020100*    CORRENTE (CUMULATIVO NA ORDEM DE LEITURA).  O VALOR E
020200*    SEMPRE O ULTIMO TOKEN, E A DESCRICAO PODE TER VARIAS
020300*    PALAVRAS NO MEIO (OS-0330).
020400 P310-TXN-LINE.
020500     MOVE LINE-TEXT TO WS-REMAINDER.
020600     PERFORM P505-QUEBRA-TOKENS THRU P505-FIM.
020700     IF WS-TOKEN-COUNT < 3
020800         GO TO P310-FIM.
020900     MOVE WS-TOKEN-ENTRY (1) TO WS-MMDDYY.
021000     IF WS-MMDDYY (1:1) NOT NUMERIC
021100         GO TO P310-FIM.
021200     MOVE WS-TOKEN-ENTRY (WS-TOKEN-COUNT) TO WS-AMT-RAW.
021300     PERFORM P520-CONVERTE-VALOR THRU P520-FIM.
021400     COMPUTE WS-JOIN-TO = WS-TOKEN-COUNT - 1.
021500     ADD 1 TO WS-SEQ-NO.
021600     MOVE SPACES         TO REG-TXN.
021700     PERFORM P580-MONTA-DESCRICAO THRU P580-FIM.
021800     MOVE WS-FULL-MM     TO TXN-DATE-MM.
021900     MOVE WS-FULL-DD     TO TXN-DATE-DD.
022000     MOVE WS-FULL-YY     TO TXN-DATE-YY.
022100     IF SEC-CREDIT
022200         MOVE WS-AMT-VALUE TO TXN-AMOUNT
022300         MOVE "CREDIT"     TO TXN-TYPE
022400         ADD WS-AMT-VALUE  TO WS-TOTAL-RECEITA
022500         ADD WS-AMT-VALUE  TO WS-SALDO-CORRENTE
022600     ELSE
022700         COMPUTE TXN-AMOUNT = ZERO - WS-AMT-VALUE
022800         MOVE "DEBIT"      TO TXN-TYPE
022900         SUBTRACT WS-AMT-VALUE FROM WS-TOTAL-DESPESA
023000         SUBTRACT WS-AMT-VALUE FROM WS-SALDO-CORRENTE.
023100     MOVE WS-PAGE-NO     TO TXN-PAGE.
023200     MOVE WS-SEQ-NO      TO TXN-SEQ.
023300     WRITE REG-TXN.
023400 P310-FIM.
023500     EXIT.
023600
023700*    QUEBRA WS-REMAINDER (CARREGADO PELO CHAMADOR A PARTIR DE
023800*    LINE-TEXT) EM ATE 10 TOKENS SEPARADOS POR ESPACO, EM
023900*    WS-TOKEN-TAB.  WS-TOKEN-COUNT FICA COM A QUANTIDADE REAL
024000*    DE TOKENS - O ULTIMO E SEMPRE O VALOR (OS-0330).
024100 P505-QUEBRA-TOKENS.
024200     MOVE ZEROS  TO WS-TOKEN-COUNT.
024300     MOVE SPACES TO WS-TOKEN-TAB.
024400 P505-LOOP.
024500     IF WS-REMAINDER = SPACES
024600         GO TO P505-FIM.
024700     IF WS-TOKEN-COUNT NOT < 10
024800         GO TO P505-FIM.
024900     ADD 1 TO WS-TOKEN-COUNT.
025000     MOVE 1 TO WS-CHAR-IX.
025100     UNSTRING WS-REMAINDER DELIMITED BY ALL SPACES
025200         INTO WS-TOKEN-ENTRY (WS-TOKEN-COUNT)
025300         WITH POINTER WS-CHAR-IX.
025400     IF WS-CHAR-IX > 100
025500         MOVE SPACES TO WS-REMAINDER
025600     ELSE
025700         MOVE WS-REMAINDER (WS-CHAR-IX:) TO WS-WORK-LINE
025800         MOVE WS-WORK-LINE TO WS-REMAINDER.
025900     GO TO P505-LOOP.
026000 P505-FIM.
026100     EXIT.
026200
026300*    JUNTA OS TOKENS 2 ATE WS-JOIN-TO (SEPARADOS POR UM
026400*    ESPACO) EM TXN-DESC - A DESCRICAO DE VARIAS PALAVRAS
026500*    ENTRE A DATA E O VALOR (OS-0330).
026600 P580-MONTA-DESCRICAO.
026700     MOVE SPACES TO TXN-DESC.
026800     IF WS-JOIN-TO < 2
026900         GO TO P580-FIM.
027000     MOVE WS-TOKEN-ENTRY (2) TO TXN-DESC.
027100     MOVE 2 TO WS-JOIN-IX.
027200 P580-LOOP.
027300     IF WS-JOIN-IX NOT < WS-JOIN-TO
027400         GO TO P580-FIM.
027500     ADD 1 TO WS-JOIN-IX.
027600     MOVE SPACES TO WS-WORK-LINE.
027700     STRING TXN-DESC                     DELIMITED BY SPACE
027800            SPACE                        DELIMITED BY SIZE
027900            WS-TOKEN-ENTRY (WS-JOIN-IX)  DELIMITED BY SPACE
028000         INTO WS-WORK-LINE.
028100     MOVE WS-WORK-LINE TO TXN-DESC.
028200     GO TO P580-LOOP.
028300 P580-FIM.
028400     EXIT.
028500
028600*    REMOVE "$" "," ESPACOS E "+"; "-" NO INICIO TORNA O
028700*    VALOR NEGATIVO.  DOIS ULTIMOS DIGITOS SAO CENTAVOS.
028800 P520-CONVERTE-VALOR.
028900     MOVE ZEROS TO WS-AMT-DIGITS WS-DIGIT-COUNT.
029000     MOVE "N" TO WS-SIGN-NEG.
029100     PERFORM P525-CONVERTE-LOOP THRU P525-FIM
029200         VARYING AMT-IX FROM 1 BY 1 UNTIL AMT-IX > 18.
029300     IF AMOUNT-NEGATIVO
029400         COMPUTE WS-AMT-VALUE = ZERO - WS-AMT-VALUE.
029500     GO TO P520-FIM.
029600 P525-CONVERTE-LOOP.
029700     IF WS-AMT-CHAR (AMT-IX) = "-"
029800         MOVE "Y" TO WS-SIGN-NEG
029900     ELSE
030000         IF WS-AMT-CHAR (AMT-IX) NOT = "$"
030100            AND WS-AMT-CHAR (AMT-IX) NOT = ","
030200            AND WS-AMT-CHAR (AMT-IX) NOT = SPACE
030300            AND WS-AMT-CHAR (AMT-IX) NOT = "+"
030400            AND WS-AMT-CHAR (AMT-IX) NOT = "."
030500            AND WS-DIGIT-COUNT < 11
030600             ADD 1 TO WS-DIGIT-COUNT
030700             MOVE WS-AMT-CHAR (AMT-IX)
030800               TO WS-AMT-DIGITS (WS-DIGIT-COUNT:1)
030900         END-IF
031000     END-IF.
031100 P525-FIM.
031200     EXIT.
031300 P520-FIM.
031400     EXIT.
