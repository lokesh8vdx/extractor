000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BANKCH.
000300 AUTHOR.        R-MACHADO.
000400 INSTALLATION.  ELDORADO SISTEMAS - SAPUCAIA DO SUL.
000500 DATE-WRITTEN.  09/04/87.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONTABILIDADE ELDORADO.
000800*****************************************************************
000900*   B A N K C H  -  EXTRATOR DE EXTRATO CHASE
001000*   LE STMTLIN.DAT, FILTRA RUIDO (MARCA D'AGUA, RODAPES,
001100*   AVISOS), CAPTURA O CHECKING SUMMARY E EXTRAI DEPOSITS
001200*   AND ADDITIONS, CHECKS PAID, ATM & DEBIT CARD
001300*   WITHDRAWALS, ELECTRONIC WITHDRAWALS, OTHER WITHDRAWALS,
001400*   FEES E A DAILY ENDING BALANCE.  GRAVA TRANWORK.DAT,
001500*   SUMWORK.DAT E BALWORK.DAT PARA O BANKCONF CONFERIR.
001600*-----------------------------------------------------------
001700*   HISTORICO DE ALTERACOES
001800*   09/04/87  RFM  OS-0005  PROGRAMA ORIGINAL (IMPRESSAO DE
001900*                           EXTRATO BANCARIO EM FORMULARIO)
002000*   21/11/89  RFM  OS-0051  INCLUSAO CAMPO OBSERVACAO
002100*   11/02/91  RFM  OS-0096  AJUSTE VALOR-CHE P/ 6 DIGITOS
002200*   28/07/93  VLM  OS-0138  ROTINA DE FECHAMENTO MENSAL
002300*   12/12/95  RFM  OS-0175  CORRECAO DATA VIRADA DE ANO
002400*   16/02/98  JCS  OS-0210  REVISAO GERAL RELATORIO
002500*   27/10/98  JCS  OS-0224  AJUSTE ANO 2000 - CAMPOS DE DATA
002600*   18/03/99  JCS  OS-0232  TESTE VIRADA DE SECULO - OK
002700*   ---------------------------------------------------------
002800*   12/06/00  LTM  OS-0266  PROGRAMA REESCRITO: DEIXA DE
002900*                           IMPRIMIR CHEQUES E PASSA A SER
003000*                           O EXTRATOR DO EXTRATO CHASE
003100*   24/09/00  LTM  OS-0271  FILTRO DE RUIDO (WATERMARK ETC)
003200*   30/03/01  LTM  OS-0286  CHECKING SUMMARY POR ROTULO
003300*   18/08/01  RFM  OS-0294  REPARO DE MES NA DAILY ENDING
003400*                           BALANCE (MES QUE VOLTA/FALTA)
003500*   28/01/02  RFM  OS-0306  GRAVACAO DE TRANWORK/SUMWORK
003600*   04/07/03  RFM  OS-0323  ANO HERDADO DA 1A TRANSACAO
003700*   24/11/03  RFM  OS-0329  UNSTRING DE ARIDADE FIXA CORTAVA A
003800*                           DESCRICAO DE DEPOSITS/WITHDRAWALS/
003900*                           FEES E O NUMERO DE CHECKS COM
004000*                           DESCRICAO, PERDIA O VALOR REAL (O
004100*                           ULTIMO TOKEN); O ROTULO DO CHECKING
004200*                           SUMMARY E OS PARES DA DAILY ENDING
004300*                           BALANCE PODIAM ENTRAR EM LACO SEM
004400*                           FIM.  QUEBRA DE TOKENS REFEITA VIA
004500*                           TABELA (P505/P580).
004600*   28/11/03  RFM  OS-0330  LINHA DE CONTINUACAO EM DEPOSITS/
004700*                           WITHDRAWALS/FEES/CHECKS PAID SO
004800*                           PODIA SER A PROXIMA LINHA LIDA -
004900*                           MUDANCA DE PAGINA OU SECAO ENTRE A
005000*                           TRANSACAO E SUA CONTINUACAO GRAVAVA
005100*                           A TRANSACAO SEM O TEXTO ADICIONAL.
005200*                           LANCAMENTO PENDENTE (BUFFER) CRIADO;
005300*                           A GRAVACAO EM TRANWORK E ADIADA ATE
005400*                           A PROXIMA TRANSACAO, MUDANCA DE
005500*                           PAGINA, MUDANCA DE SECAO OU FIM DE
005600*                           ARQUIVO.  ROTULOS, IDS DE RASTREIO,
005700*                           EXPLICACOES DE TARIFA E DESCRICOES
005800*                           DUPLICADAS NAO SAO ANEXADOS.
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     CLASS DIGITO IS "0" THRU "9"
006300     UPSI-1 ON  STATUS IS SECAO-RECONHECIDA
006400     UPSI-1 OFF STATUS IS SECAO-DESCONHECIDA.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT STMTLIN  ASSIGN TO DISK
006800            FILE STATUS IS FS-STMT.
006900     SELECT TRANWORK ASSIGN TO DISK
007000            FILE STATUS IS FS-TRAN.
007100     SELECT SUMWORK  ASSIGN TO DISK
007200            FILE STATUS IS FS-SUM.
007300     SELECT BALWORK  ASSIGN TO DISK
007400            FILE STATUS IS FS-BAL.
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  STMTLIN
007800     LABEL RECORD IS STANDARD
007900     VALUE OF FILE-ID IS "STMTLIN.DAT".
008000 01  REG-STMT.
008100     03  LINE-TEXT           PIC X(120).
008200     03  FILLER              PIC X(01).
008300
008400 FD  TRANWORK
008500     LABEL RECORD IS STANDARD
008600     VALUE OF FILE-ID IS "TRANWORK.DAT".
008700 01  REG-TXN.
008800     03  TXN-DATE-MM         PIC 9(02).
008900     03  TXN-DATE-DD         PIC 9(02).
009000     03  TXN-DATE-YY         PIC 9(02).
009100     03  TXN-DESC            PIC X(60).
009200     03  TXN-REF             PIC X(16).
009300     03  TXN-AMOUNT          PIC S9(9)V99.
009400     03  TXN-SIGNED          PIC S9(9)V99.
009500     03  TXN-TYPE            PIC X(20).
009600     03  TXN-PAGE            PIC 9(03).
009700     03  TXN-SEQ             PIC 9(05).
009800     03  FILLER              PIC X(03).
009900
010000 FD  SUMWORK
010100     LABEL RECORD IS STANDARD
010200     VALUE OF FILE-ID IS "SUMWORK.DAT".
010300 01  REG-SUM.
010400     03  SUM-BANK-CODE       PIC X(02).
010500     03  SUM-BEGIN-BAL       PIC S9(9)V99.
010600     03  SUM-END-BAL         PIC S9(9)V99.
010700     03  SUM-CAT-TABLE OCCURS 6 TIMES.
010800         05  SUM-CAT-NAME    PIC X(20).
010900         05  SUM-CAT-AMT     PIC S9(9)V99.
011000     03  FILLER              PIC X(20).
011100
011200 FD  BALWORK
011300     LABEL RECORD IS STANDARD
011400     VALUE OF FILE-ID IS "BALWORK.DAT".
011500 01  REG-BAL.
011600     03  BAL-DATE-MM         PIC 9(02).
011700     03  BAL-DATE-DD         PIC 9(02).
011800     03  BAL-DATE-YY         PIC 9(02).
011900     03  BAL-PRINTED         PIC S9(9)V99.
012000     03  BAL-COMPUTED        PIC S9(9)V99.
012100     03  BAL-DIFF            PIC S9(9)V99.
012200     03  FILLER              PIC X(10).
012300*                                 ***********************
012400 WORKING-STORAGE SECTION.
012500 77  FS-STMT                 PIC XX          VALUE SPACES.
012600 77  FS-TRAN                 PIC XX          VALUE SPACES.
012700 77  FS-SUM                  PIC XX          VALUE SPACES.
012800 77  FS-BAL                  PIC XX          VALUE SPACES.
012900 77  WS-EOF                  PIC X           VALUE "N".
013000     88  EOF-STMT                            VALUE "Y".
013100 77  WS-TALLY                PIC 9(05) COMP  VALUE ZEROS.
013200 77  WS-PAGE-NO              PIC 9(03) COMP  VALUE 1.
013300 77  WS-SEQ-NO               PIC 9(05) COMP  VALUE ZEROS.
013400 77  WS-STMT-YEAR            PIC 9(02)       VALUE 25.
013500 77  WS-YEAR-CAPTURADO       PIC X           VALUE "N".
013600     88  ANO-JA-CAPTURADO                    VALUE "Y".
013700 77  WS-PREV-MONTH           PIC 9(02)       VALUE 4.
013800 77  WS-PREV-DAY             PIC 9(02)       VALUE ZEROS.
013900 77  WS-DIGIT-COUNT          PIC 9(02) COMP  VALUE ZEROS.
014000 77  WS-TOKEN-COUNT          PIC 9(02) COMP  VALUE ZEROS.
014100 77  WS-CHAR-IX              PIC 9(03) COMP  VALUE ZEROS.
014200 77  WS-TRIP-IX              PIC 9(02) COMP  VALUE ZEROS.
014300 77  WS-JOIN-FROM            PIC 9(02) COMP  VALUE ZEROS.
014400 77  WS-JOIN-TO              PIC 9(02) COMP  VALUE ZEROS.
014500 77  WS-JOIN-IX              PIC 9(02) COMP  VALUE ZEROS.
014600 77  WS-SIGN-NEG             PIC X           VALUE "N".
014700     88  AMOUNT-NEGATIVO                     VALUE "Y".
014800
014900 01  WS-CURRENT-SECTION      PIC X(20)       VALUE SPACES.
015000     88  SEC-SUMMARY         VALUE "CHECKING SUMMARY".
015100     88  SEC-DEPOSITS        VALUE "DEPOSIT".
015200     88  SEC-CHECKS          VALUE "CHECKS PAID".
015300     88  SEC-ATM-WD          VALUE "ATM WITHDRAWAL".
015400     88  SEC-ELEC-WD         VALUE "ELECTRONIC WITHDR".
015500     88  SEC-OTHER-WD        VALUE "OTHER WITHDRAWAL".
015600     88  SEC-FEES            VALUE "FEE".
015700     88  SEC-DAILY-END-BAL   VALUE "DAILY ENDING BAL".
015800
015900 01  WS-AMT-RAW              PIC X(18)       VALUE SPACES.
016000 01  WS-AMT-RAW-TAB REDEFINES WS-AMT-RAW.
016100     03  WS-AMT-CHAR OCCURS 18 TIMES
016200                     INDEXED BY AMT-IX       PIC X.
016300
016400 01  WS-AMT-DIGITS           PIC X(11)       VALUE ZEROS.
016500 01  WS-AMT-DIGITS-N REDEFINES WS-AMT-DIGITS.
016600     03  WS-AMT-VALUE        PIC 9(09)V99.
016700
016800 01  WS-MMDD                 PIC X(05)       VALUE SPACES.
016900 01  WS-MMDD-R REDEFINES WS-MMDD.
017000     03  WS-MMDD-MM          PIC XX.
017100     03  FILLER              PIC X.
017200     03  WS-MMDD-DD          PIC XX.
017300
017400 01  WS-TOKEN-1              PIC X(20)       VALUE SPACES.
017500 01  WS-REMAINDER            PIC X(100)      VALUE SPACES.
017600 01  WS-WORK-LINE            PIC X(100)      VALUE SPACES.
017700 01  WS-RUIDO-OK             PIC X           VALUE "N".
017800     88  LINHA-EH-RUIDO                      VALUE "Y".
017900
018000*    TABELA DE TOKENS (SEPARADOS POR ESPACO) DE UMA LINHA -
018100*    ACHA O ULTIMO TOKEN REAL (VALOR) MESMO COM ROTULO/
018200*    DESCRICAO DE VARIAS PALAVRAS, E NAO PERDE PARES ALEM DO
018300*    PRIMEIRO NA DAILY ENDING BALANCE (OS-0329).
018400 01  WS-TOKEN-TAB.
018500     03  WS-TOKEN-ENTRY OCCURS 15 TIMES PIC X(20).
018600     03  FILLER                        PIC X(01).
018700
018800 01  WS-CONT-TEXTO           PIC X(60)       VALUE SPACES.
018900 77  WS-DESC-LEN             PIC 9(02) COMP  VALUE ZEROS.
019000 77  WS-CONT-LEN             PIC 9(02) COMP  VALUE ZEROS.
019100
019200 77  WS-TEM-PENDENTE         PIC X           VALUE "N".
019300     88  HA-PENDENTE                         VALUE "Y".
019400*
019500*    LANCAMENTO PENDENTE: A GRAVACAO EM TRANWORK E ADIADA ATE A
019600*    PROXIMA TRANSACAO DA MESMA SECAO, MUDANCA DE PAGINA,
019700*    MUDANCA DE SECAO OU FIM DE ARQUIVO, PARA QUE UMA LINHA DE
019800*    CONTINUACAO (SEM ROTULO, ID DE RASTREIO, EXPLICACAO DE
019900*    TARIFA OU DESCRICAO DUPLICADA) POSSA SER ANEXADA A
020000*    DESCRICAO ANTES DA GRAVACAO (OS-0330).
020100 01  WS-PEND-TXN.
020200     03  PEND-DATE-MM        PIC 9(02).
020300     03  PEND-DATE-DD        PIC 9(02).
020400     03  PEND-DATE-YY        PIC 9(02).
020500     03  PEND-DESC           PIC X(60).
020600     03  PEND-AMOUNT         PIC S9(9)V99.
020700     03  PEND-TYPE           PIC X(20).
020800     03  PEND-PAGE           PIC 9(03).
020900     03  PEND-SEQ            PIC 9(05).
021000     03  FILLER              PIC X(03).
021100*                                 ***********************
021200 PROCEDURE DIVISION.
021300
021400 P000-ABERTURA.
021500     OPEN INPUT  STMTLIN.
021600     OPEN OUTPUT TRANWORK.
021700     OPEN OUTPUT SUMWORK.
021800     OPEN OUTPUT BALWORK.
021900     MOVE SPACES TO REG-SUM.
022000     MOVE "CH" TO SUM-BANK-CODE.
022100     PERFORM P100-VARRE-LINHAS THRU P100-FIM.
022200     WRITE REG-SUM.
022300     CLOSE STMTLIN TRANWORK SUMWORK BALWORK.
022400     STOP RUN.
022500
022600 P100-VARRE-LINHAS.
022700 P100-LOOP.
022800     READ STMTLIN
022900         AT END
023000             PERFORM P290-FLUSH-PENDENTE THRU P290-FIM
023100             SET EOF-STMT TO TRUE
023200             GO TO P100-FIM.
023300     IF LINE-TEXT (1:5) = "=PAGE"
023400         PERFORM P290-FLUSH-PENDENTE THRU P290-FIM
023500         ADD 1 TO WS-PAGE-NO
023600         GO TO P100-LOOP.
023700     PERFORM P300-FILTRO-RUIDO THRU P300-FIM.
023800     IF LINHA-EH-RUIDO
023900         PERFORM P290-FLUSH-PENDENTE THRU P290-FIM
024000         GO TO P100-LOOP.
024100     PERFORM P150-TESTA-SECAO THRU P150-FIM.
024200     IF SECAO-RECONHECIDA
024300         PERFORM P290-FLUSH-PENDENTE THRU P290-FIM
024400         GO TO P100-LOOP.
024500     IF SEC-SUMMARY
024600         PERFORM P320-CHECKING-SUMMARY THRU P320-FIM
024700     ELSE IF SEC-DEPOSITS OR SEC-ATM-WD OR SEC-ELEC-WD
024800             OR SEC-OTHER-WD OR SEC-FEES
024900         PERFORM P330-TXN-LINE THRU P330-FIM
025000     ELSE IF SEC-CHECKS
025100         PERFORM P340-CHECKS-PAID THRU P340-FIM
025200     ELSE IF SEC-DAILY-END-BAL
025300         PERFORM P350-DAILY-ENDING-BAL THRU P350-FIM
025400     END-IF.
025500     GO TO P100-LOOP.
025600 P100-FIM.
025700     EXIT.
025800
025900*    DESCARTA MARCA D'AGUA, MARCADORES *START*/*END*,
026000*    RODAPES "TOTAL ..." E FRASES DE AVISO/DISCLAIMER.
026100 P300-FILTRO-RUIDO.
026200     MOVE "N" TO WS-RUIDO-OK.
026300     IF LINE-TEXT (1:5) = "*STAR"
026400        OR LINE-TEXT (1:4) = "*END"
026500        OR LINE-TEXT (1:5) = "TOTAL"
026600         MOVE "Y" TO WS-RUIDO-OK
026700         GO TO P300-FIM.
026800     MOVE ZEROS TO WS-TALLY.
026900     INSPECT LINE-TEXT TALLYING WS-TALLY
027000         FOR ALL "IMPORTANT DISCLOSURE"
027100                  "PLEASE CONTACT" "MEMBER FDIC".
027200     IF WS-TALLY > ZEROS
027300         MOVE "Y" TO WS-RUIDO-OK.
027400 P300-FIM.
027500     EXIT.
027600
027700*    SECOES DO CHASE: CHECKING SUMMARY, DEPOSITS AND
027800*    ADDITIONS, CHECKS PAID, ATM & DEBIT CARD WITHDRAWALS,
027900*    ELECTRONIC WITHDRAWALS, OTHER WITHDRAWALS, FEES E
028000*    DAILY ENDING BALANCE.
028100 P150-TESTA-SECAO.
028200     SET SECAO-DESCONHECIDA TO TRUE.
028300     IF LINE-TEXT (1:16) = "CHECKING SUMMARY"
028400         SET SEC-SUMMARY TO TRUE
028500         SET SECAO-RECONHECIDA TO TRUE
028600         GO TO P150-FIM.
028700     IF LINE-TEXT (1:21) = "DEPOSITS AND ADDITION"
028800         SET SEC-DEPOSITS TO TRUE
028900         SET SECAO-RECONHECIDA TO TRUE
029000         GO TO P150-FIM.
029100     IF LINE-TEXT (1:11) = "CHECKS PAID"
029200         SET SEC-CHECKS TO TRUE
029300         SET SECAO-RECONHECIDA TO TRUE
029400         GO TO P150-FIM.
029500     IF LINE-TEXT (1:24) = "ATM & DEBIT CARD WITHDRA"
029600         SET SEC-ATM-WD TO TRUE
029700         SET SECAO-RECONHECIDA TO TRUE
029800         GO TO P150-FIM.
029900     IF LINE-TEXT (1:21) = "ELECTRONIC WITHDRAWAL"
030000         SET SEC-ELEC-WD TO TRUE
030100         SET SECAO-RECONHECIDA TO TRUE
030200         GO TO P150-FIM.
030300     IF LINE-TEXT (1:16) = "OTHER WITHDRAWAL"
030400         SET SEC-OTHER-WD TO TRUE
030500         SET SECAO-RECONHECIDA TO TRUE
030600         GO TO P150-FIM.
030700     IF LINE-TEXT (1:4) = "FEES"
030800         SET SEC-FEES TO TRUE
030900         SET SECAO-RECONHECIDA TO TRUE
031000         GO TO P150-FIM.
031100     IF LINE-TEXT (1:20) = "DAILY ENDING BALANCE"
031200         SET SEC-DAILY-END-BAL TO TRUE
031300         SET SECAO-RECONHECIDA TO TRUE.
031400 P150-FIM.
031500     EXIT.
031600
031700*    "ROTULO [CONTAGEM] VALOR" - ROTULO MAPEADO PARA
031800*    BEGINNING/ENDING BALANCE, DEPOSITS, WITHDRAWALS
031900*    (SOMADAS), CHECKS, FEES.  SALDOS MANTEM O SINAL.
032000 P320-CHECKING-SUMMARY.
032100     MOVE ZEROS TO WS-TALLY.
032200     INSPECT LINE-TEXT TALLYING WS-TALLY
032300         FOR ALL "OPENING" "BEGINNING".
032400     IF WS-TALLY > ZEROS
032500         PERFORM P321-VALOR-DA-LINHA THRU P321-FIM
032600         MOVE WS-AMT-VALUE TO SUM-BEGIN-BAL
032700         GO TO P320-FIM.
032800     MOVE ZEROS TO WS-TALLY.
032900     INSPECT LINE-TEXT TALLYING WS-TALLY
033000         FOR ALL "CLOSING" "ENDING".
033100     IF WS-TALLY > ZEROS
033200         PERFORM P321-VALOR-DA-LINHA THRU P321-FIM
033300         MOVE WS-AMT-VALUE TO SUM-END-BAL
033400         GO TO P320-FIM.
033500     MOVE ZEROS TO WS-TALLY.
033600     INSPECT LINE-TEXT TALLYING WS-TALLY
033700         FOR ALL "DEPOSIT" "ADDITIONS".
033800     IF WS-TALLY > ZEROS
033900         PERFORM P321-VALOR-DA-LINHA THRU P321-FIM
034000         MOVE "DEPOSITS"     TO SUM-CAT-NAME (1)
034100         MOVE WS-AMT-VALUE   TO SUM-CAT-AMT (1)
034200         GO TO P320-FIM.
034300     MOVE ZEROS TO WS-TALLY.
034400     INSPECT LINE-TEXT TALLYING WS-TALLY
034500         FOR ALL "WITHDRAWAL" "DEBIT".
034600     IF WS-TALLY > ZEROS
034700         PERFORM P321-VALOR-DA-LINHA THRU P321-FIM
034800         MOVE "WITHDRAWALS"  TO SUM-CAT-NAME (2)
034900         ADD WS-AMT-VALUE    TO SUM-CAT-AMT (2)
035000         GO TO P320-FIM.
035100     MOVE ZEROS TO WS-TALLY.
035200     INSPECT LINE-TEXT TALLYING WS-TALLY
035300         FOR ALL "CHECK".
035400     IF WS-TALLY > ZEROS
035500         PERFORM P321-VALOR-DA-LINHA THRU P321-FIM
035600         MOVE "CHECKS"       TO SUM-CAT-NAME (3)
035700         MOVE WS-AMT-VALUE   TO SUM-CAT-AMT (3)
035800         GO TO P320-FIM.
035900     MOVE ZEROS TO WS-TALLY.
036000     INSPECT LINE-TEXT TALLYING WS-TALLY
036100         FOR ALL "FEE".
036200     IF WS-TALLY > ZEROS
036300         PERFORM P321-VALOR-DA-LINHA THRU P321-FIM
036400         MOVE "FEES"         TO SUM-CAT-NAME (4)
036500         MOVE WS-AMT-VALUE   TO SUM-CAT-AMT (4).
036600 P320-FIM.
036700     EXIT.
036800
036900*    ISOLA O ULTIMO TOKEN DA LINHA DE RESUMO (O VALOR), NAO
037000*    IMPORTA QUANTAS PALAVRAS TEM O ROTULO, E CONVERTE
037100*    (OS-0329).
037200 P321-VALOR-DA-LINHA.
037300     MOVE LINE-TEXT TO WS-REMAINDER.
037400     PERFORM P505-QUEBRA-TOKENS THRU P505-FIM.
037500     IF WS-TOKEN-COUNT = ZEROS
037600         MOVE SPACES TO WS-AMT-RAW
037700         GO TO P321-FIM.
037800     MOVE WS-TOKEN-ENTRY (WS-TOKEN-COUNT) TO WS-AMT-RAW.
037900     PERFORM P520-CONVERTE-VALOR THRU P520-FIM.
038000 P321-FIM.
038100     EXIT.
038200
038300*    "MM/DD DESCRICAO VALOR"; DATA SEM MES ("/DD") HERDA
038400*    O MES DA TRANSACAO ANTERIOR (PADRAO 04).  VALOR
038500*    SEMPRE GRAVADO POSITIVO - O SINAL VEM DO TIPO.  A
038600*    DESCRICAO PODE TER VARIAS PALAVRAS - O VALOR E SEMPRE
038700*    O ULTIMO TOKEN DA LINHA (OS-0329).  LANCAMENTO FICA
038800*    PENDENTE ATE A PROXIMA TRANSACAO, MUDANCA DE PAGINA OU
038900*    SECAO, PARA RECEBER LINHA DE CONTINUACAO (OS-0330).
039000 P330-TXN-LINE.
039100     MOVE LINE-TEXT TO WS-REMAINDER.
039200     PERFORM P505-QUEBRA-TOKENS THRU P505-FIM.
039300     IF WS-TOKEN-COUNT < 2
039400         PERFORM P335-CONTINUACAO THRU P335-FIM
039500         GO TO P330-FIM.
039600     MOVE WS-TOKEN-ENTRY (1) TO WS-MMDD.
039700     IF WS-MMDD = SPACES
039800         PERFORM P335-CONTINUACAO THRU P335-FIM
039900         GO TO P330-FIM.
040000     IF WS-MMDD (1:1) = "/"
040100         MOVE WS-PREV-MONTH TO WS-MMDD-MM
040200         MOVE WS-MMDD (2:2) TO WS-MMDD-DD
040300     ELSE
040400         IF WS-MMDD (1:2) NOT NUMERIC
040500             PERFORM P335-CONTINUACAO THRU P335-FIM
040600             GO TO P330-FIM
040700         END-IF.
040800     MOVE WS-MMDD-MM TO WS-PREV-MONTH.
040900     IF NOT ANO-JA-CAPTURADO
041000         SET ANO-JA-CAPTURADO TO TRUE.
041100     MOVE WS-TOKEN-ENTRY (WS-TOKEN-COUNT) TO WS-AMT-RAW.
041200     PERFORM P520-CONVERTE-VALOR THRU P520-FIM.
041300     MOVE 2               TO WS-JOIN-FROM.
041400     COMPUTE WS-JOIN-TO = WS-TOKEN-COUNT - 1.
041500     PERFORM P290-FLUSH-PENDENTE THRU P290-FIM.
041600     ADD 1 TO WS-SEQ-NO.
041700     MOVE SPACES         TO REG-TXN.
041800     PERFORM P580-MONTA-DESCRICAO THRU P580-FIM.
041900     MOVE WS-MMDD-MM     TO TXN-DATE-MM.
042000     MOVE WS-MMDD-DD     TO TXN-DATE-DD.
042100     MOVE WS-STMT-YEAR   TO TXN-DATE-YY.
042200     MOVE WS-AMT-VALUE   TO TXN-AMOUNT.
042300     IF SEC-DEPOSITS
042400         MOVE "DEPOSIT"              TO TXN-TYPE
042500     ELSE IF SEC-ATM-WD
042600         MOVE "ATM & DEBIT CARD WD"  TO TXN-TYPE
042700     ELSE IF SEC-ELEC-WD
042800         MOVE "ELECTRONIC WITHDRWL"  TO TXN-TYPE
042900     ELSE IF SEC-OTHER-WD
043000         MOVE "OTHER WITHDRAWAL"     TO TXN-TYPE
043100     ELSE
043200         MOVE "FEE"                  TO TXN-TYPE.
043300     MOVE WS-PAGE-NO     TO TXN-PAGE.
043400     MOVE WS-SEQ-NO      TO TXN-SEQ.
043500     MOVE TXN-DATE-MM    TO PEND-DATE-MM.
043600     MOVE TXN-DATE-DD    TO PEND-DATE-DD.
043700     MOVE TXN-DATE-YY    TO PEND-DATE-YY.
043800     MOVE TXN-DESC       TO PEND-DESC.
043900     MOVE TXN-AMOUNT     TO PEND-AMOUNT.
044000     MOVE TXN-TYPE       TO PEND-TYPE.
044100     MOVE TXN-PAGE       TO PEND-PAGE.
044200     MOVE TXN-SEQ        TO PEND-SEQ.
044300     SET HA-PENDENTE     TO TRUE.
044400 P330-FIM.
044500     EXIT.
044600
044700*    GRAVA O LANCAMENTO PENDENTE (SE HOUVER) EM TRANWORK.
044800 P290-FLUSH-PENDENTE.
044900     IF NOT HA-PENDENTE
045000         GO TO P290-FIM.
045100     MOVE SPACES        TO REG-TXN.
045200     MOVE PEND-DATE-MM  TO TXN-DATE-MM.
045300     MOVE PEND-DATE-DD  TO TXN-DATE-DD.
045400     MOVE PEND-DATE-YY  TO TXN-DATE-YY.
045500     MOVE PEND-DESC     TO TXN-DESC.
045600     MOVE PEND-AMOUNT   TO TXN-AMOUNT.
045700     MOVE PEND-TYPE     TO TXN-TYPE.
045800     MOVE PEND-PAGE     TO TXN-PAGE.
045900     MOVE PEND-SEQ      TO TXN-SEQ.
046000     WRITE REG-TXN.
046100     MOVE "N" TO WS-TEM-PENDENTE.
046200 P290-FIM.
046300     EXIT.
046400
046500*    LINHA SEM ROTULO DE DATA/VALOR VALIDO NA MESMA SECAO E
046600*    MESMA PAGINA: SO CONTINUA A DESCRICAO PENDENTE SE NAO FOR
046700*    ROTULO DE COLUNA, ID DE RASTREIO, EXPLICACAO DE TARIFA OU
046800*    REPETICAO DA DESCRICAO JA ANEXADA (OS-0330).
046900 P335-CONTINUACAO.
047000     IF NOT HA-PENDENTE
047100         GO TO P335-FIM.
047200     MOVE LINE-TEXT (1:60) TO WS-CONT-TEXTO.
047300     IF WS-CONT-TEXTO = SPACES
047400         GO TO P335-FIM.
047500     MOVE ZEROS TO WS-TALLY.
047600     INSPECT WS-CONT-TEXTO TALLYING WS-TALLY
047700         FOR ALL "DATE" "DESCRIPTION" "AMOUNT" "TRACKING"
047800                  "REFERENCE" "EXPLANATION".
047900     IF WS-TALLY > ZEROS
048000         GO TO P335-FIM.
048100     IF WS-CONT-TEXTO = PEND-DESC
048200         GO TO P335-FIM.
048300     MOVE ZEROS TO WS-CONT-LEN.
048400     INSPECT WS-CONT-TEXTO TALLYING WS-CONT-LEN FOR TRAILING SPACES.
048500     COMPUTE WS-CONT-LEN = 60 - WS-CONT-LEN.
048600     MOVE PEND-DESC TO WS-WORK-LINE.
048700     MOVE ZEROS TO WS-DESC-LEN.
048800     INSPECT WS-WORK-LINE TALLYING WS-DESC-LEN FOR TRAILING SPACES.
048900     COMPUTE WS-DESC-LEN = 100 - WS-DESC-LEN.
049000     IF WS-DESC-LEN = ZEROS
049100         MOVE WS-CONT-TEXTO (1:WS-CONT-LEN) TO PEND-DESC
049200         GO TO P335-FIM.
049300     STRING WS-WORK-LINE (1:WS-DESC-LEN)  DELIMITED BY SIZE
049400            SPACE                         DELIMITED BY SIZE
049500            WS-CONT-TEXTO (1:WS-CONT-LEN) DELIMITED BY SIZE
049600         INTO PEND-DESC.
049700 P335-FIM.
049800     EXIT.
049900
050000*    "CHECKNO [DESCRICAO] MM/DD VALOR" - DESCRICAO OPCIONAL
050100*    PODE TER VARIAS PALAVRAS; DATA E VALOR SAO SEMPRE OS
050200*    DOIS ULTIMOS TOKENS DA LINHA (OS-0329).  VALOR POSITIVO,
050300*    SINAL NEGATIVO E APLICADO NO BANKCONF.  LANCAMENTO
050400*    TAMBEM FICA PENDENTE PARA RECEBER CONTINUACAO (OS-0330).
050500 P340-CHECKS-PAID.
050600     MOVE LINE-TEXT TO WS-REMAINDER.
050700     PERFORM P505-QUEBRA-TOKENS THRU P505-FIM.
050800     IF WS-TOKEN-COUNT < 3
050900         PERFORM P335-CONTINUACAO THRU P335-FIM
051000         GO TO P340-FIM.
051100     MOVE WS-TOKEN-ENTRY (1) TO WS-TOKEN-1.
051200     IF WS-TOKEN-1 (1:2) NOT NUMERIC
051300         PERFORM P335-CONTINUACAO THRU P335-FIM
051400         GO TO P340-FIM.
051500     COMPUTE WS-JOIN-TO = WS-TOKEN-COUNT - 1.
051600     MOVE WS-TOKEN-ENTRY (WS-JOIN-TO)      TO WS-MMDD.
051700     MOVE WS-TOKEN-ENTRY (WS-TOKEN-COUNT)  TO WS-AMT-RAW.
051800     PERFORM P520-CONVERTE-VALOR THRU P520-FIM.
051900     PERFORM P290-FLUSH-PENDENTE THRU P290-FIM.
052000     ADD 1 TO WS-SEQ-NO.
052100     MOVE SPACES         TO REG-TXN.
052200     IF WS-TOKEN-COUNT > 3
052300         MOVE 2 TO WS-JOIN-FROM
052400         COMPUTE WS-JOIN-TO = WS-TOKEN-COUNT - 2
052500         PERFORM P580-MONTA-DESCRICAO THRU P580-FIM
052600         MOVE TXN-DESC TO WS-WORK-LINE
052700         STRING "Check #" WS-TOKEN-1 " " WS-WORK-LINE
052800             DELIMITED BY SIZE INTO TXN-DESC
052900     ELSE
053000         STRING "Check #" WS-TOKEN-1 DELIMITED BY SIZE
053100             INTO TXN-DESC.
053200     MOVE WS-MMDD-MM     TO TXN-DATE-MM.
053300     MOVE WS-MMDD-DD     TO TXN-DATE-DD.
053400     MOVE WS-STMT-YEAR   TO TXN-DATE-YY.
053500     MOVE WS-AMT-VALUE   TO TXN-AMOUNT.
053600     MOVE "CHECKS PAID"  TO TXN-TYPE.
053700     MOVE WS-PAGE-NO     TO TXN-PAGE.
053800     MOVE WS-SEQ-NO      TO TXN-SEQ.
053900     MOVE TXN-DATE-MM    TO PEND-DATE-MM.
054000     MOVE TXN-DATE-DD    TO PEND-DATE-DD.
054100     MOVE TXN-DATE-YY    TO PEND-DATE-YY.
054200     MOVE TXN-DESC       TO PEND-DESC.
054300     MOVE TXN-AMOUNT     TO PEND-AMOUNT.
054400     MOVE TXN-TYPE       TO PEND-TYPE.
054500     MOVE TXN-PAGE       TO PEND-PAGE.
054600     MOVE TXN-SEQ        TO PEND-SEQ.
054700     SET HA-PENDENTE     TO TRUE.
054800 P340-FIM.
054900     EXIT.
055000
055100*    PARES "MM/DD VALOR" REPETIDOS - TODOS OS PARES DA LINHA SAO
055200*    GRAVADOS, NAO SO O PRIMEIRO (OS-0329).  REPARO: MES AUSENTE
055300*    HERDA O DA ENTRADA ANTERIOR; SE O DIA DIMINUI, O MES
055400*    HERDADO E ACRESCIDO DE 1; MES QUE VOLTA NO TEMPO E
055500*    SUBSTITUIDO PELO MES DA ENTRADA ANTERIOR.
055600 P350-DAILY-ENDING-BAL.
055700     MOVE LINE-TEXT TO WS-REMAINDER.
055800     PERFORM P505-QUEBRA-TOKENS THRU P505-FIM.
055900     MOVE 1 TO WS-TRIP-IX.
056000 P350-LOOP.
056100     IF WS-TRIP-IX + 1 > WS-TOKEN-COUNT
056200         GO TO P350-FIM.
056300     MOVE WS-TOKEN-ENTRY (WS-TRIP-IX)     TO WS-MMDD.
056400     MOVE WS-TOKEN-ENTRY (WS-TRIP-IX + 1) TO WS-AMT-RAW.
056500     IF WS-MMDD = SPACES
056600         GO TO P350-FIM.
056700     IF WS-MMDD (1:1) = "/"
056800         MOVE WS-PREV-MONTH TO WS-MMDD-MM
056900         MOVE WS-MMDD (2:2) TO WS-MMDD-DD
057000     ELSE
057100         IF WS-MMDD (1:2) NOT NUMERIC
057200             ADD 2 TO WS-TRIP-IX
057300             GO TO P350-LOOP
057400         END-IF
057500         IF WS-MMDD-DD < WS-PREV-DAY
057600             COMPUTE WS-MMDD-MM = WS-PREV-MONTH + 1
057700         ELSE
057800             IF WS-MMDD-MM < WS-PREV-MONTH
057900                 MOVE WS-PREV-MONTH TO WS-MMDD-MM
058000             END-IF
058100         END-IF.
058200     MOVE WS-MMDD-MM TO WS-PREV-MONTH.
058300     MOVE WS-MMDD-DD TO WS-PREV-DAY.
058400     PERFORM P520-CONVERTE-VALOR THRU P520-FIM.
058500     MOVE SPACES         TO REG-BAL.
058600     MOVE WS-MMDD-MM     TO BAL-DATE-MM.
058700     MOVE WS-MMDD-DD     TO BAL-DATE-DD.
058800     MOVE WS-STMT-YEAR   TO BAL-DATE-YY.
058900     MOVE WS-AMT-VALUE   TO BAL-PRINTED.
059000     WRITE REG-BAL.
059100     ADD 2 TO WS-TRIP-IX.
059200     GO TO P350-LOOP.
059300 P350-FIM.
059400     EXIT.
059500
059600*    REMOVE "$" "," ESPACOS E "+"; "-" NO INICIO TORNA O
059700*    VALOR NEGATIVO.  DOIS ULTIMOS DIGITOS SAO CENTAVOS.
059800 P520-CONVERTE-VALOR.
059900     MOVE ZEROS TO WS-AMT-DIGITS WS-DIGIT-COUNT.
060000     MOVE "N" TO WS-SIGN-NEG.
060100     PERFORM P525-CONVERTE-LOOP THRU P525-FIM
060200         VARYING AMT-IX FROM 1 BY 1 UNTIL AMT-IX > 18.
060300     IF AMOUNT-NEGATIVO
060400         COMPUTE WS-AMT-VALUE = ZERO - WS-AMT-VALUE.
060500     GO TO P520-FIM.
060600 P525-CONVERTE-LOOP.
060700     IF WS-AMT-CHAR (AMT-IX) = "-"
060800         MOVE "Y" TO WS-SIGN-NEG
060900     ELSE
061000         IF WS-AMT-CHAR (AMT-IX) NOT = "$"
061100            AND WS-AMT-CHAR (AMT-IX) NOT = ","
061200            AND WS-AMT-CHAR (AMT-IX) NOT = SPACE
061300            AND WS-AMT-CHAR (AMT-IX) NOT = "+"
061400            AND WS-AMT-CHAR (AMT-IX) NOT = "."
061500            AND WS-DIGIT-COUNT < 11
061600             ADD 1 TO WS-DIGIT-COUNT
061700             MOVE WS-AMT-CHAR (AMT-IX)
061800               TO WS-AMT-DIGITS (WS-DIGIT-COUNT:1)
061900         END-IF
062000     END-IF.
062100 P525-FIM.
062200     EXIT.
062300 P520-FIM.
062400     EXIT.
062500
062600*    QUEBRA WS-REMAINDER (CARREGADO PELO CHAMADOR A PARTIR DE
062700*    LINE-TEXT) EM ATE 15 TOKENS SEPARADOS POR ESPACO, EM
062800*    WS-TOKEN-TAB.  WS-TOKEN-COUNT FICA COM A QUANTIDADE REAL DE
062900*    TOKENS DA LINHA (OS-0329).
063000 P505-QUEBRA-TOKENS.
063100     MOVE ZEROS  TO WS-TOKEN-COUNT.
063200     MOVE SPACES TO WS-TOKEN-TAB.
063300 P505-LOOP.
063400     IF WS-REMAINDER = SPACES
063500         GO TO P505-FIM.
063600     IF WS-TOKEN-COUNT NOT < 15
063700         GO TO P505-FIM.
063800     ADD 1 TO WS-TOKEN-COUNT.
063900     MOVE 1 TO WS-CHAR-IX.
064000     UNSTRING WS-REMAINDER DELIMITED BY ALL SPACES
064100         INTO WS-TOKEN-ENTRY (WS-TOKEN-COUNT)
064200         WITH POINTER WS-CHAR-IX.
064300     IF WS-CHAR-IX > 100
064400         MOVE SPACES TO WS-REMAINDER
064500     ELSE
064600         MOVE WS-REMAINDER (WS-CHAR-IX:) TO WS-WORK-LINE
064700         MOVE WS-WORK-LINE TO WS-REMAINDER.
064800     GO TO P505-LOOP.
064900 P505-FIM.
065000     EXIT.
065100
065200*    JUNTA OS TOKENS WS-JOIN-FROM ATE WS-JOIN-TO (SEPARADOS POR
065300*    UM ESPACO) EM TXN-DESC - A DESCRICAO DE VARIAS PALAVRAS DA
065400*    TXN-LINE OU DO CHECKS PAID (OS-0329).
065500 P580-MONTA-DESCRICAO.
065600     MOVE SPACES TO TXN-DESC.
065700     IF WS-JOIN-FROM > WS-JOIN-TO
065800         GO TO P580-FIM.
065900     MOVE WS-TOKEN-ENTRY (WS-JOIN-FROM) TO TXN-DESC.
066000     MOVE WS-JOIN-FROM TO WS-JOIN-IX.
066100 P580-LOOP.
066200     IF WS-JOIN-IX NOT < WS-JOIN-TO
066300         GO TO P580-FIM.
066400     ADD 1 TO WS-JOIN-IX.
066500     MOVE SPACES TO WS-WORK-LINE.
066600     STRING TXN-DESC                     DELIMITED BY SPACE
066700            SPACE                        DELIMITED BY SIZE
066800            WS-TOKEN-ENTRY (WS-JOIN-IX)  DELIMITED BY SPACE
066900         INTO WS-WORK-LINE.
067000     MOVE WS-WORK-LINE TO TXN-DESC.
067100     GO TO P580-LOOP.
067200 P580-FIM.
067300     EXIT.
