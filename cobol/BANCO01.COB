000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BANKID.
000300 AUTHOR.        R-MACHADO.
000400 INSTALLATION.  ELDORADO SISTEMAS - SAPUCAIA DO SUL.
000500 DATE-WRITTEN.  12/03/87.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONTABILIDADE ELDORADO.
000800*****************************************************************
000900*   B A N K I D  -  IDENTIFICADOR DE BANCO / DESPACHANTE
001000*   LE O EXTRATO JA CONVERTIDO PARA TEXTO (STMTLIN.DAT),
001100*   RECONHECE O BANCO EMISSOR PELAS PALAVRAS-CHAVE DO
001200*   CABECALHO E ENCADEIA (CHAIN) PARA O EXTRATOR PROPRIO
001300*   DO BANCO.  SE O BANCO NAO FOR RECONHECIDO, GRAVA A
001400*   MENSAGEM "BANK NOT SUPPORTED" E ENCERRA O LOTE.
001500*-----------------------------------------------------------
001600*   HISTORICO DE ALTERACOES
001700*   12/03/87  RFM  OS-0001  PROGRAMA ORIGINAL (CTRL BCO.DAT)
001800*   05/09/89  RFM  OS-0044  INCLUIDA TELA DE CONFERENCIA
001900*   22/01/91  RFM  OS-0091  AJUSTE LEIAUTE REG-BCO P/ TITULOS
002000*   14/07/93  VLM  OS-0133  ROTINA DE FECHAMENTO MENSAL
002100*   30/11/95  RFM  OS-0170  CORRECAO DATA VENCTO VIRADA ANO
002200*   03/02/98  JCS  OS-0205  REVISAO GERAL CONTROLE DE CHEQUES
002300*   19/10/98  JCS  OS-0219  AJUSTE ANO 2000 - CAMPOS DE DATA
002400*   11/03/99  JCS  OS-0227  TESTE VIRADA DE SECULO - OK
002500*   ---------------------------------------------------------
002600*   02/06/00  LTM  OS-0261  PROGRAMA REESCRITO: DEIXA DE SER
002700*                           CADASTRO DE CHEQUES E PASSA A SER
002800*                           IDENTIFICADOR DE EXTRATO BANCARIO
002900*                           DO LOTE DE CONFERENCIA (BANKxx)
003000*   14/09/00  LTM  OS-0266  VARREDURA DAS 3 PRIMEIRAS PAGINAS
003100*                           DO EXTRATO (FINGERPRINT)
003200*   20/03/01  LTM  OS-0281  INCLUIDO CHASE E WELLS FARGO
003300*   08/08/01  LTM  OS-0289  REGRA "FIRST CITIZENS" NAO
003400*                           CONFUNDIR COM "CITIZENS BANK"
003500*   17/01/02  RFM  OS-0301  DESPACHO DINAMICO VIA CHAMADOR
003600*                           (IGUAL AO MENU - VIDE BANCO36)
003700*   25/06/03  RFM  OS-0318  MENSAGEM DE BANCO NAO SUPORTADO
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     CLASS LETRA-MAIUSCULA IS "A" THRU "Z"
004300     UPSI-0 ON  STATUS IS BANCO-NAO-IDENTIFICADO
004400     UPSI-0 OFF STATUS IS BANCO-IDENTIFICADO.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT STMTLIN  ASSIGN TO DISK
004800            FILE STATUS IS FS-STMT.
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  STMTLIN
005200     LABEL RECORD IS STANDARD
005300     VALUE OF FILE-ID IS "STMTLIN.DAT".
005400 01  REG-STMT.
005500     03  LINE-TEXT           PIC X(120).
005600     03  FILLER              PIC X(01).
005700*                                 ***********************
005800 WORKING-STORAGE SECTION.
005900 77  FS-STMT                 PIC XX          VALUE SPACES.
006000 77  WS-EOF                  PIC X           VALUE "N".
006100     88  EOF-STMT                            VALUE "Y".
006200 77  WS-PAGE-COUNT           PIC 9(03) COMP  VALUE ZEROS.
006300 77  WS-LINE-COUNT           PIC 9(05) COMP  VALUE ZEROS.
006400 77  WS-BUFF-LINES           PIC 9(03) COMP  VALUE ZEROS.
006500 77  WS-TALLY                PIC 9(05) COMP  VALUE ZEROS.
006600 77  WS-BANK-CODE            PIC X(02)       VALUE SPACES.
006700
006800 01  WS-SCAN-AREA.
006900     03  WS-SCAN-LINE OCCURS 40 TIMES
007000                       INDEXED BY SCAN-IX    PIC X(120).
007100
007200 01  WS-SCAN-TABLE-R REDEFINES WS-SCAN-AREA.
007300     03  WS-SCAN-WHOLE       PIC X(4800).
007400
007500 01  CHAMADOR.
007600     03  FILLER              PIC X(04)  VALUE "BANK".
007700     03  CHAM-BANK-CODE      PIC X(02)  VALUE SPACES.
007800     03  FILLER              PIC X(04)  VALUE ".COM".
007900
008000 01  CHAMADOR-R REDEFINES CHAMADOR.
008100     03  CHAM-WHOLE          PIC X(10).
008200
008300 01  MSG-NAO-SUPORTADO.
008400     03  FILLER              PIC X(20)  VALUE SPACES.
008500     03  FILLER              PIC X(19)
008600             VALUE "BANK NOT SUPPORTED".
008700     03  FILLER              PIC X(41)  VALUE SPACES.
008800
008900 01  MSG-NAO-SUPORTADO-R REDEFINES MSG-NAO-SUPORTADO.
009000     03  MSG-NS-WHOLE        PIC X(80).
009100*                                 ***********************
009200 PROCEDURE DIVISION.
009300
009400 P000-ABERTURA.
009500     OPEN INPUT STMTLIN.
009600     IF FS-STMT NOT = "00"
009700         DISPLAY "BANKID - ERRO ABERTURA FS=" FS-STMT
009800         STOP RUN.
009900     PERFORM P100-VARRE-FINGERPRINT THRU P100-FIM.
010000     PERFORM P150-TESTA-CHASE THRU P150-FIM.
010100     IF WS-BANK-CODE = SPACES
010200         PERFORM P160-TESTA-USBANK THRU P160-FIM.
010300     IF WS-BANK-CODE = SPACES
010400         PERFORM P170-TESTA-BOA THRU P170-FIM.
010500     IF WS-BANK-CODE = SPACES
010600         PERFORM P180-TESTA-CITIZENS THRU P180-FIM.
010700     IF WS-BANK-CODE = SPACES
010800         PERFORM P190-TESTA-WELLS THRU P190-FIM.
010900     CLOSE STMTLIN.
011000     IF WS-BANK-CODE = SPACES
011100         GO TO P900-NAO-SUPORTADO.
011200     GO TO P200-DESPACHA.
011300
011400*    VARRE ATE 3 PAGINAS (40 LINHAS) E MONTA UM BLOCO EM
011500*    MINUSCULAS PARA TESTE DE PALAVRA-CHAVE.
011600 P100-VARRE-FINGERPRINT.
011700     MOVE SPACES TO WS-SCAN-AREA.
011800     MOVE ZEROS  TO WS-PAGE-COUNT WS-BUFF-LINES.
011900 P100-LOOP.
012000     READ STMTLIN
012100         AT END
012200             SET EOF-STMT TO TRUE
012300             GO TO P100-FIM.
012400     IF LINE-TEXT (1:5) = "=PAGE"
012500         ADD 1 TO WS-PAGE-COUNT
012600         IF WS-PAGE-COUNT > 3
012700             GO TO P100-FIM
012800         END-IF
012900         GO TO P100-LOOP.
013000     IF WS-BUFF-LINES < 40
013100         ADD 1 TO WS-BUFF-LINES
013200         SET SCAN-IX TO WS-BUFF-LINES
013300         MOVE LINE-TEXT TO WS-SCAN-LINE (SCAN-IX)
013400         INSPECT WS-SCAN-LINE (SCAN-IX)
013500             CONVERTING
013600             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
013700          TO "abcdefghijklmnopqrstuvwxyz".
013800     GO TO P100-LOOP.
013900 P100-FIM.
014000     EXIT.
014100
014200*    CHASE: "CHASE" COM "JPMORGAN" OU "CHASE BANK", OU
014300*    "CHASE.COM".
014400 P150-TESTA-CHASE.
014500     MOVE ZEROS TO WS-TALLY.
014600     INSPECT WS-SCAN-WHOLE TALLYING WS-TALLY
014700         FOR ALL "chase".
014800     IF WS-TALLY = ZEROS
014900         GO TO P150-FIM.
015000     MOVE ZEROS TO WS-TALLY.
015100     INSPECT WS-SCAN-WHOLE TALLYING WS-TALLY
015200         FOR ALL "jpmorgan".
015300     IF WS-TALLY > ZEROS
015400         MOVE "CH" TO WS-BANK-CODE
015500         GO TO P150-FIM.
015600     MOVE ZEROS TO WS-TALLY.
015700     INSPECT WS-SCAN-WHOLE TALLYING WS-TALLY
015800         FOR ALL "chase bank".
015900     IF WS-TALLY > ZEROS
016000         MOVE "CH" TO WS-BANK-CODE
016100         GO TO P150-FIM.
016200     MOVE ZEROS TO WS-TALLY.
016300     INSPECT WS-SCAN-WHOLE TALLYING WS-TALLY
016400         FOR ALL "chase.com".
016500     IF WS-TALLY > ZEROS
016600         MOVE "CH" TO WS-BANK-CODE.
016700 P150-FIM.
016800     EXIT.
016900
017000 P160-TESTA-USBANK.
017100     MOVE ZEROS TO WS-TALLY.
017200     INSPECT WS-SCAN-WHOLE TALLYING WS-TALLY
017300         FOR ALL "u.s. bank".
017400     IF WS-TALLY > ZEROS
017500         MOVE "US" TO WS-BANK-CODE
017600         GO TO P160-FIM.
017700     MOVE ZEROS TO WS-TALLY.
017800     INSPECT WS-SCAN-WHOLE TALLYING WS-TALLY
017900         FOR ALL "us bank".
018000     IF WS-TALLY > ZEROS
018100         MOVE "US" TO WS-BANK-CODE.
018200 P160-FIM.
018300     EXIT.
018400
018500 P170-TESTA-BOA.
018600     MOVE ZEROS TO WS-TALLY.
018700     INSPECT WS-SCAN-WHOLE TALLYING WS-TALLY
018800         FOR ALL "bank of america".
018900     IF WS-TALLY > ZEROS
019000         MOVE "BA" TO WS-BANK-CODE
019100         GO TO P170-FIM.
019200     MOVE ZEROS TO WS-TALLY.
019300     INSPECT WS-SCAN-WHOLE TALLYING WS-TALLY
019400         FOR ALL "bofa".
019500     IF WS-TALLY > ZEROS
019600         MOVE "BA" TO WS-BANK-CODE.
019700 P170-FIM.
019800     EXIT.
019900
020000*    CITIZENS BANK, MAS NUNCA "FIRST CITIZENS BANK".
020100 P180-TESTA-CITIZENS.
020200     MOVE ZEROS TO WS-TALLY.
020300     INSPECT WS-SCAN-WHOLE TALLYING WS-TALLY
020400         FOR ALL "citizens bank".
020500     IF WS-TALLY = ZEROS
020600         GO TO P180-TESTA-URL.
020700     MOVE ZEROS TO WS-TALLY.
020800     INSPECT WS-SCAN-WHOLE TALLYING WS-TALLY
020900         FOR ALL "first citizens bank".
021000     IF WS-TALLY > ZEROS
021100         GO TO P180-TESTA-URL.
021200     MOVE "CB" TO WS-BANK-CODE.
021300     GO TO P180-FIM.
021400 P180-TESTA-URL.
021500     MOVE ZEROS TO WS-TALLY.
021600     INSPECT WS-SCAN-WHOLE TALLYING WS-TALLY
021700         FOR ALL "citizensbank.com".
021800     IF WS-TALLY > ZEROS
021900         MOVE "CB" TO WS-BANK-CODE.
022000 P180-FIM.
022100     EXIT.
022200
022300*    WELLS FARGO: URL OU "1-800-CALL-WELLS" TESTADOS SO
022400*    DEPOIS DE CHASE, PARA NAO CONFUNDIR OS DOIS.
022500 P190-TESTA-WELLS.
022600     MOVE ZEROS TO WS-TALLY.
022700     INSPECT WS-SCAN-WHOLE TALLYING WS-TALLY
022800         FOR ALL "wellsfargo.com".
022900     IF WS-TALLY > ZEROS
023000         MOVE "WF" TO WS-BANK-CODE
023100         GO TO P190-FIM.
023200     MOVE ZEROS TO WS-TALLY.
023300     INSPECT WS-SCAN-WHOLE TALLYING WS-TALLY
023400         FOR ALL "1-800-call-wells".
023500     IF WS-TALLY > ZEROS
023600         MOVE "WF" TO WS-BANK-CODE
023700         GO TO P190-FIM.
023800     MOVE ZEROS TO WS-TALLY.
023900     INSPECT WS-SCAN-WHOLE TALLYING WS-TALLY
024000         FOR ALL "wells fargo".
024100     IF WS-TALLY > ZEROS
024200         MOVE "WF" TO WS-BANK-CODE.
024300 P190-FIM.
024400     EXIT.
024500
024600*    MONTA O NOME DO EXTRATOR (BANKxx.COM) E ENCADEIA, IGUAL
024700*    AO MENU DO SUPERMERCADO MONTANDO MERCnn.COM (BANCO36).
024800 P200-DESPACHA.
024900     MOVE WS-BANK-CODE TO CHAM-BANK-CODE.
025000     DISPLAY "BANKID - DESPACHANDO PARA " CHAM-WHOLE.
025100     CHAIN CHAMADOR.
025200
025300 P900-NAO-SUPORTADO.
025400     DISPLAY MSG-NS-WHOLE.
025500     STOP RUN.
