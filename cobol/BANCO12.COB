000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BANKWF.
000300 AUTHOR.        R-MACHADO.
000400 INSTALLATION.  ELDORADO SISTEMAS - SAPUCAIA DO SUL.
000500 DATE-WRITTEN.  16/04/87.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONTABILIDADE ELDORADO.
000800*****************************************************************
000900*   B A N K W F  -  EXTRATOR DE EXTRATO WELLS FARGO
001000*   LE STMTLIN.DAT (LEIAUTE EM COLUNAS: DATA, DESCRICAO,
001100*   COLUNA DE DEPOSITOS, COLUNA DE SAQUES, COLUNA DE
001200*   SALDO) E CLASSIFICA CADA LANCAMENTO PELA COLUNA EM
001300*   QUE O VALOR APARECE.  SO GRAVA TRANWORK.DAT - ESTE
001400*   BANCO NAO TEM RESUMO NEM SALDO DIARIO NO LOTE.
001500*-----------------------------------------------------------
001600*   HISTORICO DE ALTERACOES
001700*   16/04/87  RFM  OS-0006  PROGRAMA ORIGINAL (IMPRESSAO DE
001800*                           RELATORIO DE CONTAS - REG-PROD)
001900*   25/11/89  RFM  OS-0052  INCLUIDA SELECAO POR CONTA
002000*   14/02/91  RFM  OS-0097  AJUSTE VALOR-CHE P/ 6 DIGITOS
002100*   30/07/93  VLM  OS-0139  ROTINA DE FECHAMENTO MENSAL
002200*   15/12/95  RFM  OS-0176  CORRECAO DATA VIRADA DE ANO
002300*   18/02/98  JCS  OS-0211  REVISAO GERAL RELATORIO
002400*   29/10/98  JCS  OS-0225  AJUSTE ANO 2000 - CAMPOS DE DATA
002500*   20/03/99  JCS  OS-0233  TESTE VIRADA DE SECULO - OK
002600*   ---------------------------------------------------------
002700*   14/06/00  LTM  OS-0267  PROGRAMA REESCRITO: A TABELA DE
002800*                           CONTAS (WS-NUM-CONTA) VIRA A
002900*                           CLASSIFICACAO POR COLUNA DO
003000*                           EXTRATO WELLS FARGO
003100*   26/09/00  LTM  OS-0272  DATA M/D COM ANO DA 1A PAGINA
003200*   01/04/01  LTM  OS-0287  CONTINUACAO DE DESCRICAO
003300*   20/08/01  RFM  OS-0295  IGNORA CABECALHOS DATE/BALANCE
003400*   30/01/02  RFM  OS-0307  GRAVACAO DE TRANWORK
003500*   06/07/03  RFM  OS-0324  COLUNA DE SALDO IGNORADA
003600*   24/11/03  RFM  OS-0331  LANCAMENTO PENDENTE (BUFFER) PARA
003700*                           NAO PERDER LINHA DE CONTINUACAO DE
003800*                           DESCRICAO SEM DATA NA FRENTE
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     CLASS DIGITO IS "0" THRU "9"
004300     UPSI-1 ON  STATUS IS COLUNA-RECONHECIDA
004400     UPSI-1 OFF STATUS IS COLUNA-DESCONHECIDA.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT STMTLIN  ASSIGN TO DISK
004800            FILE STATUS IS FS-STMT.
004900     SELECT TRANWORK ASSIGN TO DISK
005000            FILE STATUS IS FS-TRAN.
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  STMTLIN
005400     LABEL RECORD IS STANDARD
005500     VALUE OF FILE-ID IS "STMTLIN.DAT".
005600 01  REG-STMT.
005700     03  LINE-TEXT           PIC X(120).
005800     03  FILLER              PIC X(01).
005900
006000 FD  TRANWORK
006100     LABEL RECORD IS STANDARD
006200     VALUE OF FILE-ID IS "TRANWORK.DAT".
006300 01  REG-TXN.
006400     03  TXN-DATE-MM         PIC 9(02).
006500     03  TXN-DATE-DD         PIC 9(02).
006600     03  TXN-DATE-YY         PIC 9(02).
006700     03  TXN-DESC            PIC X(60).
006800     03  TXN-REF             PIC X(16).
006900     03  TXN-AMOUNT          PIC S9(9)V99.
007000     03  TXN-SIGNED          PIC S9(9)V99.
007100     03  TXN-TYPE            PIC X(20).
007200     03  TXN-PAGE            PIC 9(03).
007300     03  TXN-SEQ             PIC 9(05).
007400     03  FILLER              PIC X(03).
007500*                                 ***********************
007600 WORKING-STORAGE SECTION.
007700 77  FS-STMT                 PIC XX          VALUE SPACES.
007800 77  FS-TRAN                 PIC XX          VALUE SPACES.
007900 77  WS-EOF                  PIC X           VALUE "N".
008000     88  EOF-STMT                            VALUE "Y".
008100 77  WS-TALLY                PIC 9(05) COMP  VALUE ZEROS.
008200 77  WS-PAGE-NO              PIC 9(03) COMP  VALUE 1.
008300 77  WS-SEQ-NO               PIC 9(05) COMP  VALUE ZEROS.
008400 77  WS-STMT-YEAR            PIC 9(04)       VALUE 2025.
008500 77  WS-YEAR-CAPTURADO       PIC X           VALUE "N".
008600     88  ANO-JA-CAPTURADO                    VALUE "Y".
008700 77  WS-DIGIT-COUNT          PIC 9(02) COMP  VALUE ZEROS.
008800 77  WS-SIGN-NEG             PIC X           VALUE "N".
008900     88  AMOUNT-NEGATIVO                     VALUE "Y".
009000
009100*    NUMERO DA COLUNA ONDE O VALOR APARECEU (1=DEPOSITO,
009200*    2=SAQUE, 3=SALDO/IGNORADO) - SUBSTITUI A ANTIGA
009300*    TABELA DE SELECAO DE CONTA WS-NUM-CONTA (BANCO12).
009400 77  WS-NUM-COLUNA           PIC 9           VALUE ZEROS.
009500     88  COLUNA-DEPOSITO     VALUE 1.
009600     88  COLUNA-SAQUE        VALUE 2.
009700     88  COLUNA-SALDO        VALUE 3.
009800
009900 01  WS-COLUNA-NOME-TAB.
010000     03  FILLER              PIC X(20)
010100             VALUE "DEPOSIT".
010200     03  FILLER              PIC X(20)
010300             VALUE "WITHDRAWAL".
010400     03  FILLER              PIC X(20)
010500             VALUE "BALANCE".
010600
010700 01  WS-COLUNA-NOME-R REDEFINES WS-COLUNA-NOME-TAB.
010800     03  WS-COLUNA-NOME OCCURS 3 TIMES
010900                        INDEXED BY COL-IX  PIC X(20).
011000
011100 01  WS-AMT-RAW              PIC X(18)       VALUE SPACES.
011200 01  WS-AMT-RAW-TAB REDEFINES WS-AMT-RAW.
011300     03  WS-AMT-CHAR OCCURS 18 TIMES
011400                     INDEXED BY AMT-IX       PIC X.
011500
011600 01  WS-AMT-DIGITS           PIC X(11)       VALUE ZEROS.
011700 01  WS-AMT-DIGITS-N REDEFINES WS-AMT-DIGITS.
011800     03  WS-AMT-VALUE        PIC 9(09)V99.
011900
012000 01  WS-MD                   PIC X(05)       VALUE SPACES.
012100 01  WS-MD-R REDEFINES WS-MD.
012200     03  WS-MD-MM            PIC 99.
012300     03  FILLER              PIC X.
012400     03  WS-MD-DD            PIC 99.
012500
012600 01  WS-COL-DEP.
012700     03  WS-COL-DEP-TXT      PIC X(13)       VALUE SPACES.
012800     03  FILLER              PIC X(01).
012900 01  WS-COL-WD.
013000     03  WS-COL-WD-TXT       PIC X(13)       VALUE SPACES.
013100     03  FILLER              PIC X(01).
013200 01  WS-COL-BAL.
013300     03  WS-COL-BAL-TXT      PIC X(13)       VALUE SPACES.
013400     03  FILLER              PIC X(01).
013500
013600 01  WS-TOKEN-1              PIC X(20)       VALUE SPACES.
013700 01  WS-TOKEN-2              PIC X(60)       VALUE SPACES.
013800 01  WS-WORK-LINE            PIC X(60)       VALUE SPACES.
013900 01  WS-CONT-TEXTO           PIC X(47)       VALUE SPACES.
014000 77  WS-DESC-LEN             PIC 9(02) COMP  VALUE ZEROS.
014100 77  WS-CONT-LEN             PIC 9(02) COMP  VALUE ZEROS.
014200
014300 77  WS-TEM-PENDENTE         PIC X           VALUE "N".
014400     88  HA-PENDENTE                         VALUE "Y".
014500*
014600*    LANCAMENTO PENDENTE: A GRAVACAO EM TRANWORK E ADIADA ATE
014700*    O PROXIMO LANCAMENTO, MUDANCA DE PAGINA OU FIM DE ARQUIVO,
014800*    PARA QUE LINHAS DE CONTINUACAO SEM DATA NA FRENTE POSSAM
014900*    SER ANEXADAS A DESCRICAO ANTES DA GRAVACAO (OS-0331).
015000 01  WS-PEND-TXN.
015100     03  PEND-DATE-MM        PIC 9(02).
015200     03  PEND-DATE-DD        PIC 9(02).
015300     03  PEND-DATE-YY        PIC 9(02).
015400     03  PEND-DESC           PIC X(60).
015500     03  PEND-REF            PIC X(16).
015600     03  PEND-AMOUNT         PIC S9(9)V99.
015700     03  PEND-TYPE           PIC X(20).
015800     03  PEND-PAGE           PIC 9(03).
015900     03  PEND-SEQ            PIC 9(05).
016000     03  FILLER              PIC X(03).
016100*                                 ***********************
016200 PROCEDURE DIVISION.
016300
016400 P000-ABERTURA.
016500     OPEN INPUT  STMTLIN.
016600     OPEN OUTPUT TRANWORK.
016700     PERFORM P100-VARRE-LINHAS THRU P100-FIM.
016800     CLOSE STMTLIN TRANWORK.
016900     STOP RUN.
017000
017100 P100-VARRE-LINHAS.
017200 P100-LOOP.
017300     READ STMTLIN
017400         AT END
017500             PERFORM P290-FLUSH-PENDENTE THRU P290-FIM
017600             SET EOF-STMT TO TRUE
017700             GO TO P100-FIM.
017800     IF LINE-TEXT (1:5) = "=PAGE"
017900         PERFORM P290-FLUSH-PENDENTE THRU P290-FIM
018000         ADD 1 TO WS-PAGE-NO
018100         GO TO P100-LOOP.
018200     IF NOT ANO-JA-CAPTURADO
018300         PERFORM P110-CAPTURA-ANO THRU P110-FIM.
018400     MOVE ZEROS TO WS-TALLY.
018500     INSPECT LINE-TEXT TALLYING WS-TALLY
018600         FOR ALL "Date" "Balance".
018700     IF WS-TALLY > ZEROS
018800         PERFORM P290-FLUSH-PENDENTE THRU P290-FIM
018900         GO TO P100-LOOP.
019000     IF LINE-TEXT (1:2) NOT NUMERIC
019100        AND LINE-TEXT (1:1) NOT NUMERIC
019200         PERFORM P295-CONTINUACAO THRU P295-FIM
019300         GO TO P100-LOOP.
019400     PERFORM P300-COLUMN-CLASSIFY THRU P300-FIM.
019500     GO TO P100-LOOP.
019600 P100-FIM.
019700     EXIT.
019800
019900*    ANO DA DECLARACAO: PRIMEIRO "20XX" ENCONTRADO NA
020000*    PRIMEIRA PAGINA (PADRAO 2025).
020100 P110-CAPTURA-ANO.
020200     IF WS-PAGE-NO > 1
020300         GO TO P110-FIM.
020400     MOVE ZEROS TO WS-TALLY.
020500     INSPECT LINE-TEXT TALLYING WS-TALLY FOR ALL "20".
020600     IF WS-TALLY > ZEROS
020700         SET ANO-JA-CAPTURADO TO TRUE.
020800 P110-FIM.
020900     EXIT.
021000
021100*    DATA M/D (1-2 DIGITOS) SEGUIDA DE DESCRICAO E ATE
021200*    TRES COLUNAS DE VALOR (DEPOSITO/SAQUE/SALDO).  A
021300*    COLUNA COM VALOR NAO-BRANCO DEFINE O TIPO.
021400 P300-COLUMN-CLASSIFY.
021500     UNSTRING LINE-TEXT DELIMITED BY ALL SPACES
021600         INTO WS-MD WS-TOKEN-2.
021700     MOVE LINE-TEXT (48:13) TO WS-COL-DEP-TXT.
021800     MOVE LINE-TEXT (62:13) TO WS-COL-WD-TXT.
021900     MOVE LINE-TEXT (76:13) TO WS-COL-BAL-TXT.
022000     IF WS-COL-DEP-TXT NOT = SPACES
022100         MOVE WS-COL-DEP-TXT TO WS-AMT-RAW
022200         MOVE 1 TO WS-NUM-COLUNA
022300     ELSE IF WS-COL-WD-TXT NOT = SPACES
022400         MOVE WS-COL-WD-TXT TO WS-AMT-RAW
022500         MOVE 2 TO WS-NUM-COLUNA
022600     ELSE
022700         GO TO P300-SEM-COLUNA.
022800     PERFORM P290-FLUSH-PENDENTE THRU P290-FIM.
022900     PERFORM P520-CONVERTE-VALOR THRU P520-FIM.
023000     ADD 1 TO WS-SEQ-NO.
023100     MOVE SPACES         TO WS-PEND-TXN.
023200     MOVE WS-MD-MM       TO PEND-DATE-MM.
023300     MOVE WS-MD-DD       TO PEND-DATE-DD.
023400     MOVE WS-STMT-YEAR (3:2) TO PEND-DATE-YY.
023500     MOVE WS-TOKEN-2     TO PEND-DESC.
023600     IF COLUNA-DEPOSITO
023700         MOVE WS-AMT-VALUE TO PEND-AMOUNT
023800         MOVE WS-COLUNA-NOME (1) TO PEND-TYPE
023900     ELSE
024000         COMPUTE PEND-AMOUNT = ZERO - WS-AMT-VALUE
024100         MOVE WS-COLUNA-NOME (2) TO PEND-TYPE.
024200     MOVE WS-PAGE-NO     TO PEND-PAGE.
024300     MOVE WS-SEQ-NO      TO PEND-SEQ.
024400     SET HA-PENDENTE     TO TRUE.
024500     GO TO P300-FIM.
024600 P300-SEM-COLUNA.
024700     CONTINUE.
024800 P300-FIM.
024900     EXIT.
025000
025100*    GRAVA O LANCAMENTO PENDENTE (SE HOUVER) EM TRANWORK E
025200*    LIMPA O PONTEIRO - CHAMADO ANTES DE MONTAR O PROXIMO
025300*    LANCAMENTO, NA MUDANCA DE PAGINA, NUM CABECALHO/RODAPE
025400*    IGNORADO OU NO FIM DO ARQUIVO (OS-0331).
025500 P290-FLUSH-PENDENTE.
025600     IF NOT HA-PENDENTE
025700         GO TO P290-FIM.
025800     MOVE SPACES        TO REG-TXN.
025900     MOVE PEND-DATE-MM  TO TXN-DATE-MM.
026000     MOVE PEND-DATE-DD  TO TXN-DATE-DD.
026100     MOVE PEND-DATE-YY  TO TXN-DATE-YY.
026200     MOVE PEND-DESC     TO TXN-DESC.
026300     MOVE PEND-REF      TO TXN-REF.
026400     MOVE PEND-AMOUNT   TO TXN-AMOUNT.
026500     MOVE PEND-TYPE     TO TXN-TYPE.
026600     MOVE PEND-PAGE     TO TXN-PAGE.
026700     MOVE PEND-SEQ      TO TXN-SEQ.
026800     WRITE REG-TXN.
026900     MOVE "N" TO WS-TEM-PENDENTE.
027000 P290-FIM.
027100     EXIT.
027200
027300*    LINHA SEM DATA NA FRENTE, FORA DOS CABECALHOS DATE/
027400*    BALANCE (JA DESCARTADOS NO LACO PRINCIPAL) - CONTINUA A
027500*    DESCRICAO DO LANCAMENTO PENDENTE, SE HOUVER (OS-0331,
027600*    REFAZ A ANTIGA OS-0287).
027700 P295-CONTINUACAO.
027800     IF NOT HA-PENDENTE
027900         GO TO P295-FIM.
028000     MOVE LINE-TEXT (1:47) TO WS-CONT-TEXTO.
028100     IF WS-CONT-TEXTO = SPACES
028200         GO TO P295-FIM.
028300     MOVE ZEROS TO WS-CONT-LEN.
028400     INSPECT WS-CONT-TEXTO TALLYING WS-CONT-LEN FOR TRAILING SPACES.
028500     COMPUTE WS-CONT-LEN = 47 - WS-CONT-LEN.
028600     MOVE PEND-DESC TO WS-WORK-LINE.
028700     MOVE ZEROS TO WS-DESC-LEN.
028800     INSPECT WS-WORK-LINE TALLYING WS-DESC-LEN FOR TRAILING SPACES.
028900     COMPUTE WS-DESC-LEN = 60 - WS-DESC-LEN.
029000     IF WS-DESC-LEN = ZEROS
029100         MOVE WS-CONT-TEXTO (1:WS-CONT-LEN) TO PEND-DESC
029200         GO TO P295-FIM.
029300     STRING WS-WORK-LINE (1:WS-DESC-LEN)   DELIMITED BY SIZE
029400            SPACE                          DELIMITED BY SIZE
029500            WS-CONT-TEXTO (1:WS-CONT-LEN)  DELIMITED BY SIZE
029600         INTO PEND-DESC.
029700 P295-FIM.
029800     EXIT.
029900
030000*    REMOVE "$" "," ESPACOS E "+"; "-" NO INICIO TORNA O
030100*    VALOR NEGATIVO.  DOIS ULTIMOS DIGITOS SAO CENTAVOS.
030200 P520-CONVERTE-VALOR.
030300     MOVE ZEROS TO WS-AMT-DIGITS WS-DIGIT-COUNT.
030400     MOVE "N" TO WS-SIGN-NEG.
030500     PERFORM P525-CONVERTE-LOOP THRU P525-FIM
030600         VARYING AMT-IX FROM 1 BY 1 UNTIL AMT-IX > 18.
030700     IF AMOUNT-NEGATIVO
030800         COMPUTE WS-AMT-VALUE = ZERO - WS-AMT-VALUE.
030900     GO TO P520-FIM.
031000 P525-CONVERTE-LOOP.
031100     IF WS-AMT-CHAR (AMT-IX) = "-"
031200         MOVE "Y" TO WS-SIGN-NEG
031300     ELSE
031400         IF WS-AMT-CHAR (AMT-IX) NOT = "$"
031500            AND WS-AMT-CHAR (AMT-IX) NOT = ","
031600            AND WS-AMT-CHAR (AMT-IX) NOT = SPACE
031700            AND WS-AMT-CHAR (AMT-IX) NOT = "+"
031800            AND WS-AMT-CHAR (AMT-IX) NOT = "."
031900            AND WS-DIGIT-COUNT < 11
032000             ADD 1 TO WS-DIGIT-COUNT
032100             MOVE WS-AMT-CHAR (AMT-IX)
032200               TO WS-AMT-DIGITS (WS-DIGIT-COUNT:1)
032300         END-IF
032400     END-IF.
032500 P525-FIM.
032600     EXIT.
032700 P520-FIM.
032800     EXIT.
