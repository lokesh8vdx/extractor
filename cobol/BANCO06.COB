000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BANKBA.
000300 AUTHOR.        R-MACHADO.
000400 INSTALLATION.  ELDORADO SISTEMAS - SAPUCAIA DO SUL.
000500 DATE-WRITTEN.  02/04/87.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONTABILIDADE ELDORADO.
000800*****************************************************************
000900*   B A N K B A  -  EXTRATOR DE EXTRATO BANK OF AMERICA
001000*   LE STMTLIN.DAT E EXTRAI DEPOSITS AND OTHER CREDITS,
001100*   WITHDRAWALS AND OTHER DEBITS, CHECKS, SERVICE FEES E
001200*   O DAILY LEDGER BALANCES.  GRAVA TRANWORK.DAT,
001300*   SUMWORK.DAT E BALWORK.DAT PARA O BANKCONF CONFERIR.
001400*-----------------------------------------------------------
001500*   HISTORICO DE ALTERACOES
001600*   02/04/87  RFM  OS-0004  PROGRAMA ORIGINAL (CTRL BCO.DAT)
001700*   18/11/89  RFM  OS-0050  INCLUSAO CAMPO OBSERVACAO
001800*   08/02/91  RFM  OS-0095  AJUSTE VALOR-CHE P/ 6 DIGITOS
001900*   25/07/93  VLM  OS-0137  ROTINA DE FECHAMENTO MENSAL
002000*   09/12/95  RFM  OS-0174  CORRECAO DATA VIRADA DE ANO
002100*   13/02/98  JCS  OS-0209  REVISAO GERAL CADASTRO
002200*   25/10/98  JCS  OS-0223  AJUSTE ANO 2000 - CAMPOS DE DATA
002300*   16/03/99  JCS  OS-0231  TESTE VIRADA DE SECULO - OK
002400*   ---------------------------------------------------------
002500*   10/06/00  LTM  OS-0265  PROGRAMA REESCRITO: EXTRATOR DO
002600*                           EXTRATO BANK OF AMERICA
002700*   22/09/00  LTM  OS-0270  QUATRO SECOES + DAILY LEDGER
002800*   28/03/01  LTM  OS-0285  CHECKS COM NUMERO OPCIONAL
002900*   16/08/01  RFM  OS-0293  RESUMO DA PRIMEIRA PAGINA
003000*   26/01/02  RFM  OS-0305  GRAVACAO DE TRANWORK/SUMWORK
003100*   02/07/03  RFM  OS-0322  ANO DO DAILY LEDGER HERDADO
003200*   19/11/03  RFM  OS-0327  UNSTRING DE ARIDADE FIXA EM
003300*                           DEPOSITS/WITHDRAWALS/SERVICE FEES
003400*                           GRUDAVA A 2A PALAVRA DA DESCRICAO
003500*                           NO VALOR QUANDO A DESCRICAO TINHA
003600*                           MAIS DE UMA PALAVRA.  QUEBRA DE
003700*                           TOKENS REFEITA VIA TABELA (P505).
003800*   24/11/03  RFM  OS-0328  LANCAMENTO PENDENTE (BUFFER) EM
003900*                           DEPOSITS/WITHDRAWALS/SERVICE FEES -
004000*                           LINHA SEM DATA NA FRENTE CONTINUAVA
004100*                           SENDO DESCARTADA EM VEZ DE ANEXADA A
004200*                           DESCRICAO DO LANCAMENTO ANTERIOR.
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     CLASS DIGITO IS "0" THRU "9"
004700     UPSI-1 ON  STATUS IS SECAO-RECONHECIDA
004800     UPSI-1 OFF STATUS IS SECAO-DESCONHECIDA.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT STMTLIN  ASSIGN TO DISK
005200            FILE STATUS IS FS-STMT.
005300     SELECT TRANWORK ASSIGN TO DISK
005400            FILE STATUS IS FS-TRAN.
005500     SELECT SUMWORK  ASSIGN TO DISK
005600            FILE STATUS IS FS-SUM.
005700     SELECT BALWORK  ASSIGN TO DISK
005800            FILE STATUS IS FS-BAL.
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  STMTLIN
006200     LABEL RECORD IS STANDARD
006300     VALUE OF FILE-ID IS "STMTLIN.DAT".
006400 01  REG-STMT.
006500     03  LINE-TEXT           PIC X(120).
006600     03  FILLER              PIC X(01).
006700
006800 FD  TRANWORK
006900     LABEL RECORD IS STANDARD
007000     VALUE OF FILE-ID IS "TRANWORK.DAT".
007100 01  REG-TXN.
007200     03  TXN-DATE-MM         PIC 9(02).
007300     03  TXN-DATE-DD         PIC 9(02).
007400     03  TXN-DATE-YY         PIC 9(02).
007500     03  TXN-DESC            PIC X(60).
007600     03  TXN-REF             PIC X(16).
007700     03  TXN-AMOUNT          PIC S9(9)V99.
007800     03  TXN-SIGNED          PIC S9(9)V99.
007900     03  TXN-TYPE            PIC X(20).
008000     03  TXN-PAGE            PIC 9(03).
008100     03  TXN-SEQ             PIC 9(05).
008200     03  FILLER              PIC X(03).
008300
008400 FD  SUMWORK
008500     LABEL RECORD IS STANDARD
008600     VALUE OF FILE-ID IS "SUMWORK.DAT".
008700 01  REG-SUM.
008800     03  SUM-BANK-CODE       PIC X(02).
008900     03  SUM-BEGIN-BAL       PIC S9(9)V99.
009000     03  SUM-END-BAL         PIC S9(9)V99.
009100     03  SUM-CAT-TABLE OCCURS 6 TIMES.
009200         05  SUM-CAT-NAME    PIC X(20).
009300         05  SUM-CAT-AMT     PIC S9(9)V99.
009400     03  FILLER              PIC X(20).
009500
009600 FD  BALWORK
009700     LABEL RECORD IS STANDARD
009800     VALUE OF FILE-ID IS "BALWORK.DAT".
009900 01  REG-BAL.
010000     03  BAL-DATE-MM         PIC 9(02).
010100     03  BAL-DATE-DD         PIC 9(02).
010200     03  BAL-DATE-YY         PIC 9(02).
010300     03  BAL-PRINTED         PIC S9(9)V99.
010400     03  BAL-COMPUTED        PIC S9(9)V99.
010500     03  BAL-DIFF            PIC S9(9)V99.
010600     03  FILLER              PIC X(10).
010700*                                 ***********************
010800 WORKING-STORAGE SECTION.
010900 77  FS-STMT                 PIC XX          VALUE SPACES.
011000 77  FS-TRAN                 PIC XX          VALUE SPACES.
011100 77  FS-SUM                  PIC XX          VALUE SPACES.
011200 77  FS-BAL                  PIC XX          VALUE SPACES.
011300 77  WS-EOF                  PIC X           VALUE "N".
011400     88  EOF-STMT                            VALUE "Y".
011500 77  WS-TALLY                PIC 9(05) COMP  VALUE ZEROS.
011600 77  WS-PAGE-NO              PIC 9(03) COMP  VALUE 1.
011700 77  WS-SEQ-NO               PIC 9(05) COMP  VALUE ZEROS.
011800 77  WS-STMT-YEAR            PIC 9(02)       VALUE 25.
011900 77  WS-YEAR-CAPTURADO       PIC X           VALUE "N".
012000     88  ANO-JA-CAPTURADO                    VALUE "Y".
012100 77  WS-DIGIT-COUNT          PIC 9(02) COMP  VALUE ZEROS.
012200 77  WS-TOKEN-COUNT          PIC 9(02) COMP  VALUE ZEROS.
012300 77  WS-CHAR-IX              PIC 9(03) COMP  VALUE ZEROS.
012400 77  WS-JOIN-IX              PIC 9(02) COMP  VALUE ZEROS.
012500 77  WS-TRIP-IX              PIC 9(02) COMP  VALUE ZEROS.
012600 77  WS-JOIN-TO              PIC 9(02) COMP  VALUE ZEROS.
012700 77  WS-SIGN-NEG             PIC X           VALUE "N".
012800     88  AMOUNT-NEGATIVO                     VALUE "Y".
012900
013000 01  WS-CURRENT-SECTION      PIC X(20)       VALUE SPACES.
013100     88  SEC-DEPOSITS        VALUE "DEPOSITS".
013200     88  SEC-WITHDRAWALS     VALUE "WITHDRAWALS".
013300     88  SEC-CHECKS          VALUE "CHECKS".
013400     88  SEC-SVC-FEES        VALUE "SERVICE FEES".
013500     88  SEC-DAILY-LEDGER    VALUE "DAILY LEDGER".
013600
013700 01  WS-AMT-RAW              PIC X(18)       VALUE SPACES.
013800 01  WS-AMT-RAW-TAB REDEFINES WS-AMT-RAW.
013900     03  WS-AMT-CHAR OCCURS 18 TIMES
014000                     INDEXED BY AMT-IX       PIC X.
014100
014200 01  WS-AMT-DIGITS           PIC X(11)       VALUE ZEROS.
014300 01  WS-AMT-DIGITS-N REDEFINES WS-AMT-DIGITS.
014400     03  WS-AMT-VALUE        PIC 9(09)V99.
014500
014600 01  WS-MMDDYY                PIC X(08)      VALUE SPACES.
014700 01  WS-MMDDYY-R REDEFINES WS-MMDDYY.
014800     03  WS-FULL-MM          PIC XX.
014900     03  FILLER              PIC X.
015000     03  WS-FULL-DD          PIC XX.
015100     03  FILLER              PIC X.
015200     03  WS-FULL-YY          PIC XX.
015300
015400 01  WS-MMDD                 PIC X(05)       VALUE SPACES.
015500 01  WS-MMDD-R REDEFINES WS-MMDD.
015600     03  WS-MMDD-MM          PIC XX.
015700     03  FILLER              PIC X.
015800     03  WS-MMDD-DD          PIC XX.
015900
016000 01  WS-TOKEN-1              PIC X(20)       VALUE SPACES.
016100 01  WS-REMAINDER            PIC X(100)      VALUE SPACES.
016200 01  WS-WORK-LINE            PIC X(100)      VALUE SPACES.
016300
016400*    TABELA DE TOKENS (SEPARADOS POR ESPACO) DE UMA LINHA DE
016500*    DEPOSITS/WITHDRAWALS/SERVICE FEES - ACHA O ULTIMO TOKEN
016600*    REAL (VALOR) MESMO COM DESCRICAO DE VARIAS PALAVRAS
016700*    (OS-0327).
016800 01  WS-TOKEN-TAB.
016900     03  WS-TOKEN-ENTRY OCCURS 10 TIMES PIC X(20).
017000     03  FILLER                        PIC X(01).
017100
017200 01  WS-CONT-TEXTO           PIC X(60)       VALUE SPACES.
017300 77  WS-DESC-LEN             PIC 9(02) COMP  VALUE ZEROS.
017400 77  WS-CONT-LEN             PIC 9(02) COMP  VALUE ZEROS.
017500
017600 77  WS-TEM-PENDENTE         PIC X           VALUE "N".
017700     88  HA-PENDENTE                         VALUE "Y".
017800*
017900*    LANCAMENTO PENDENTE: A GRAVACAO EM TRANWORK E ADIADA ATE O
018000*    PROXIMO LANCAMENTO, MUDANCA DE SECAO, MUDANCA DE PAGINA OU
018100*    FIM DE ARQUIVO, PARA QUE UMA LINHA SEM DATA NA FRENTE
018200*    POSSA SER ANEXADA A DESCRICAO ANTES DA GRAVACAO (OS-0328).
018300 01  WS-PEND-TXN.
018400     03  PEND-DATE-MM        PIC 9(02).
018500     03  PEND-DATE-DD        PIC 9(02).
018600     03  PEND-DATE-YY        PIC 9(02).
018700     03  PEND-DESC           PIC X(60).
018800     03  PEND-AMOUNT         PIC S9(9)V99.
018900     03  PEND-TYPE           PIC X(20).
019000     03  PEND-PAGE           PIC 9(03).
019100     03  PEND-SEQ            PIC 9(05).
019200     03  FILLER              PIC X(03).
019300*                                 ***********************
019400 PROCEDURE DIVISION.
019500
019600 P000-ABERTURA.
019700     OPEN INPUT  STMTLIN.
019800     OPEN OUTPUT TRANWORK.
019900     OPEN OUTPUT SUMWORK.
020000     OPEN OUTPUT BALWORK.
020100     MOVE SPACES TO REG-SUM.
020200     MOVE "BA" TO SUM-BANK-CODE.
020300     PERFORM P100-VARRE-LINHAS THRU P100-FIM.
020400     WRITE REG-SUM.
020500     CLOSE STMTLIN TRANWORK SUMWORK BALWORK.
020600     STOP RUN.
020700
020800 P100-VARRE-LINHAS.
020900 P100-LOOP.
021000     READ STMTLIN
021100         AT END
021200             PERFORM P290-FLUSH-PENDENTE THRU P290-FIM
021300             SET EOF-STMT TO TRUE
021400             GO TO P100-FIM.
021500     IF LINE-TEXT (1:5) = "=PAGE"
021600         PERFORM P290-FLUSH-PENDENTE THRU P290-FIM
021700         ADD 1 TO WS-PAGE-NO
021800         GO TO P100-LOOP.
021900     PERFORM P150-TESTA-SECAO THRU P150-FIM.
022000     IF SECAO-RECONHECIDA
022100         PERFORM P290-FLUSH-PENDENTE THRU P290-FIM
022200         GO TO P100-LOOP.
022300     IF WS-CURRENT-SECTION = SPACES
022400         PERFORM P400-SUMMARY-CAPTURE THRU P400-FIM
022500         GO TO P100-LOOP.
022600     IF SEC-DEPOSITS OR SEC-WITHDRAWALS OR SEC-SVC-FEES
022700         PERFORM P310-DEP-WD-FEE-LINE THRU P310-FIM
022800     ELSE IF SEC-CHECKS
022900         PERFORM P320-CHECKS-LINE THRU P320-FIM
023000     ELSE IF SEC-DAILY-LEDGER
023100         PERFORM P330-DAILY-LEDGER THRU P330-FIM
023200     END-IF.
023300     GO TO P100-LOOP.
023400 P100-FIM.
023500     EXIT.
023600
023700 P150-TESTA-SECAO.
023800     SET SECAO-DESCONHECIDA TO TRUE.
023900     IF LINE-TEXT (1:24) = "Deposits and other credi"
024000         SET SEC-DEPOSITS TO TRUE
024100         SET SECAO-RECONHECIDA TO TRUE
024200         GO TO P150-FIM.
024300     IF LINE-TEXT (1:27) = "Withdrawals and other debi"
024400         SET SEC-WITHDRAWALS TO TRUE
024500         SET SECAO-RECONHECIDA TO TRUE
024600         GO TO P150-FIM.
024700     IF LINE-TEXT (1:6) = "Checks"
024800         SET SEC-CHECKS TO TRUE
024900         SET SECAO-RECONHECIDA TO TRUE
025000         GO TO P150-FIM.
025100     IF LINE-TEXT (1:12) = "Service fees"
025200         SET SEC-SVC-FEES TO TRUE
025300         SET SECAO-RECONHECIDA TO TRUE
025400         GO TO P150-FIM.
025500     IF LINE-TEXT (1:19) = "Daily ledger balanc"
025600         SET SEC-DAILY-LEDGER TO TRUE
025700         SET SECAO-RECONHECIDA TO TRUE.
025800 P150-FIM.
025900     EXIT.
026000
026100*    "MM/DD/YY DESCRICAO VALOR" - VALOR GRAVADO COMO
026200*    IMPRESSO (O SINAL FICA A CARGO DO BANKCONF).  LINHA SEM
026300*    DATA NA FRENTE NAO CASA AQUI E VAI PARA P315-CONTINUACAO
026400*    CONTINUAR A DESCRICAO DO LANCAMENTO PENDENTE.  O VALOR E
026500*    SEMPRE O ULTIMO TOKEN, E A DESCRICAO PODE TER VARIAS
026600*    PALAVRAS NO MEIO (OS-0327, OS-0328).
026700 P310-DEP-WD-FEE-LINE.
026800     MOVE LINE-TEXT TO WS-REMAINDER.
026900     PERFORM P505-QUEBRA-TOKENS THRU P505-FIM.
027000     IF WS-TOKEN-COUNT < 3
027100         PERFORM P315-CONTINUACAO THRU P315-FIM
027200         GO TO P310-FIM.
027300     MOVE WS-TOKEN-ENTRY (1) TO WS-MMDDYY.
027400     IF WS-MMDDYY (1:1) NOT NUMERIC
027500         PERFORM P315-CONTINUACAO THRU P315-FIM
027600         GO TO P310-FIM.
027700     PERFORM P290-FLUSH-PENDENTE THRU P290-FIM.
027800     IF NOT ANO-JA-CAPTURADO
027900         MOVE WS-FULL-YY TO WS-STMT-YEAR
028000         SET ANO-JA-CAPTURADO TO TRUE.
028100     MOVE WS-TOKEN-ENTRY (WS-TOKEN-COUNT) TO WS-AMT-RAW.
028200     PERFORM P520-CONVERTE-VALOR THRU P520-FIM.
028300     COMPUTE WS-JOIN-TO = WS-TOKEN-COUNT - 1.
028400     ADD 1 TO WS-SEQ-NO.
028500     MOVE SPACES         TO WS-PEND-TXN.
028600     PERFORM P580-MONTA-DESCRICAO THRU P580-FIM.
028700     MOVE WS-FULL-MM     TO PEND-DATE-MM.
028800     MOVE WS-FULL-DD     TO PEND-DATE-DD.
028900     MOVE WS-FULL-YY     TO PEND-DATE-YY.
029000     MOVE WS-AMT-VALUE   TO PEND-AMOUNT.
029100     IF SEC-DEPOSITS
029200         MOVE "DEPOSITS"      TO PEND-TYPE
029300     ELSE IF SEC-WITHDRAWALS
029400         MOVE "WITHDRAWALS"   TO PEND-TYPE
029500     ELSE
029600         MOVE "SERVICE FEES"  TO PEND-TYPE.
029700     MOVE WS-PAGE-NO     TO PEND-PAGE.
029800     MOVE WS-SEQ-NO      TO PEND-SEQ.
029900     SET HA-PENDENTE     TO TRUE.
030000 P310-FIM.
030100     EXIT.
030200
030300*    GRAVA O LANCAMENTO PENDENTE (SE HOUVER) EM TRANWORK E
030400*    LIMPA O PONTEIRO - CHAMADO ANTES DE MONTAR O PROXIMO
030500*    LANCAMENTO, NA MUDANCA DE SECAO, NA MUDANCA DE PAGINA OU
030600*    NO FIM DO ARQUIVO (OS-0328).
030700 P290-FLUSH-PENDENTE.
030800     IF NOT HA-PENDENTE
030900         GO TO P290-FIM.
031000     MOVE SPACES        TO REG-TXN.
031100     MOVE PEND-DATE-MM  TO TXN-DATE-MM.
031200     MOVE PEND-DATE-DD  TO TXN-DATE-DD.
031300     MOVE PEND-DATE-YY  TO TXN-DATE-YY.
031400     MOVE PEND-DESC     TO TXN-DESC.
031500     MOVE PEND-AMOUNT   TO TXN-AMOUNT.
031600     MOVE PEND-TYPE     TO TXN-TYPE.
031700     MOVE PEND-PAGE     TO TXN-PAGE.
031800     MOVE PEND-SEQ      TO TXN-SEQ.
031900     WRITE REG-TXN.
032000     MOVE "N" TO WS-TEM-PENDENTE.
032100 P290-FIM.
032200     EXIT.
032300
032400*    LINHA QUE NAO CASOU COMO LANCAMENTO EM DEPOSITS/
032500*    WITHDRAWALS/SERVICE FEES - REGRA "CATCH-ALL" DO BANK OF
032600*    AMERICA: QUALQUER LINHA NAO RECONHECIDA CONTINUA A
032700*    DESCRICAO DO LANCAMENTO PENDENTE, SE HOUVER (OS-0328).
032800 P315-CONTINUACAO.
032900     IF NOT HA-PENDENTE
033000         GO TO P315-FIM.
033100     MOVE LINE-TEXT (1:60) TO WS-CONT-TEXTO.
033200     IF WS-CONT-TEXTO = SPACES
033300         GO TO P315-FIM.
033400     MOVE ZEROS TO WS-CONT-LEN.
033500     INSPECT WS-CONT-TEXTO TALLYING WS-CONT-LEN FOR TRAILING SPACES.
033600     COMPUTE WS-CONT-LEN = 60 - WS-CONT-LEN.
033700     MOVE PEND-DESC TO WS-WORK-LINE.
033800     MOVE ZEROS TO WS-DESC-LEN.
033900     INSPECT WS-WORK-LINE TALLYING WS-DESC-LEN FOR TRAILING SPACES.
034000     COMPUTE WS-DESC-LEN = 100 - WS-DESC-LEN.
034100     IF WS-DESC-LEN = ZEROS
034200         MOVE WS-CONT-TEXTO (1:WS-CONT-LEN) TO PEND-DESC
034300         GO TO P315-FIM.
034400     STRING WS-WORK-LINE (1:WS-DESC-LEN)  DELIMITED BY SIZE
034500            SPACE                         DELIMITED BY SIZE
034600            WS-CONT-TEXTO (1:WS-CONT-LEN) DELIMITED BY SIZE
034700         INTO PEND-DESC.
034800 P315-FIM.
034900     EXIT.
035000
035100*    "MM/DD/YY [CHECKNO[*]] VALOR" - NUMERO OPCIONAL.
035200 P320-CHECKS-LINE.
035300     UNSTRING LINE-TEXT DELIMITED BY ALL SPACES
035400         INTO WS-MMDDYY WS-TOKEN-1 WS-AMT-RAW.
035500     IF WS-MMDDYY (1:1) NOT NUMERIC
035600         GO TO P320-FIM.
035700     IF WS-AMT-RAW = SPACES
035800         MOVE WS-TOKEN-1 TO WS-AMT-RAW
035900         MOVE SPACES     TO WS-TOKEN-1.
036000     PERFORM P520-CONVERTE-VALOR THRU P520-FIM.
036100     ADD 1 TO WS-SEQ-NO.
036200     MOVE SPACES         TO REG-TXN.
036300     MOVE WS-FULL-MM     TO TXN-DATE-MM.
036400     MOVE WS-FULL-DD     TO TXN-DATE-DD.
036500     MOVE WS-FULL-YY     TO TXN-DATE-YY.
036600     IF WS-TOKEN-1 = SPACES
036700         STRING "Check (No #)" DELIMITED BY SIZE
036800             INTO TXN-DESC
036900     ELSE
037000         STRING "Check #" WS-TOKEN-1 DELIMITED BY SIZE
037100             INTO TXN-DESC.
037200     MOVE WS-AMT-VALUE   TO TXN-AMOUNT.
037300     MOVE "CHECKS"       TO TXN-TYPE.
037400     MOVE WS-PAGE-NO     TO TXN-PAGE.
037500     MOVE WS-SEQ-NO      TO TXN-SEQ.
037600     WRITE REG-TXN.
037700 P320-FIM.
037800     EXIT.
037900
038000*    PARES "MM/DD BALANCE" REPETIDOS; ANO ANEXADO DEPOIS
038100*    (HERDADO DA PRIMEIRA TRANSACAO, PADRAO 25).  TODOS OS
038200*    PARES DA LINHA SAO GRAVADOS, NAO SO O PRIMEIRO (OS-0327).
038300 P330-DAILY-LEDGER.
038400     MOVE LINE-TEXT TO WS-REMAINDER.
038500     PERFORM P505-QUEBRA-TOKENS THRU P505-FIM.
038600     MOVE 1 TO WS-TRIP-IX.
038700 P330-LOOP.
038800     IF WS-TRIP-IX + 1 > WS-TOKEN-COUNT
038900         GO TO P330-FIM.
039000     MOVE WS-TOKEN-ENTRY (WS-TRIP-IX)     TO WS-MMDD.
039100     MOVE WS-TOKEN-ENTRY (WS-TRIP-IX + 1) TO WS-AMT-RAW.
039200     IF WS-MMDD (1:1) NOT NUMERIC
039300         GO TO P330-FIM.
039400     PERFORM P520-CONVERTE-VALOR THRU P520-FIM.
039500     MOVE SPACES         TO REG-BAL.
039600     MOVE WS-MMDD-MM     TO BAL-DATE-MM.
039700     MOVE WS-MMDD-DD     TO BAL-DATE-DD.
039800     MOVE WS-STMT-YEAR   TO BAL-DATE-YY.
039900     MOVE WS-AMT-VALUE   TO BAL-PRINTED.
040000     WRITE REG-BAL.
040100     ADD 2 TO WS-TRIP-IX.
040200     GO TO P330-LOOP.
040300 P330-FIM.
040400     EXIT.
040500
040600*    RESUMO DA PRIMEIRA PAGINA: BEGINNING BALANCE ON,
040700*    DEPOSITS AND OTHER CREDITS, WITHDRAWALS AND OTHER
040800*    DEBITS, CHECKS, SERVICE FEES, ENDING BALANCE ON.
040900 P400-SUMMARY-CAPTURE.
041000     IF LINE-TEXT (1:20) = "Beginning balance on"
041100         MOVE LINE-TEXT (32:20) TO WS-AMT-RAW
041200         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
041300         MOVE WS-AMT-VALUE TO SUM-BEGIN-BAL
041400         GO TO P400-FIM.
041500     IF LINE-TEXT (1:24) = "Deposits and other credi"
041600         MOVE "DEPOSITS"   TO SUM-CAT-NAME (1)
041700         MOVE LINE-TEXT (26:20) TO WS-AMT-RAW
041800         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
041900         MOVE WS-AMT-VALUE TO SUM-CAT-AMT (1)
042000         GO TO P400-FIM.
042100     IF LINE-TEXT (1:27) = "Withdrawals and other debi"
042200         MOVE "WITHDRAWALS" TO SUM-CAT-NAME (2)
042300         MOVE LINE-TEXT (29:20) TO WS-AMT-RAW
042400         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
042500         MOVE WS-AMT-VALUE TO SUM-CAT-AMT (2)
042600         GO TO P400-FIM.
042700     IF LINE-TEXT (1:6) = "Checks"
042800         MOVE "CHECKS"     TO SUM-CAT-NAME (3)
042900         MOVE LINE-TEXT (10:20) TO WS-AMT-RAW
043000         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
043100         MOVE WS-AMT-VALUE TO SUM-CAT-AMT (3)
043200         GO TO P400-FIM.
043300     IF LINE-TEXT (1:12) = "Service fees"
043400         MOVE "SERVICE FEES" TO SUM-CAT-NAME (4)
043500         MOVE LINE-TEXT (14:20) TO WS-AMT-RAW
043600         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
043700         MOVE WS-AMT-VALUE TO SUM-CAT-AMT (4)
043800         GO TO P400-FIM.
043900     IF LINE-TEXT (1:17) = "Ending balance on"
044000         MOVE LINE-TEXT (29:20) TO WS-AMT-RAW
044100         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
044200         MOVE WS-AMT-VALUE TO SUM-END-BAL.
044300 P400-FIM.
044400     EXIT.
044500
044600*    QUEBRA WS-REMAINDER (CARREGADO PELO CHAMADOR A PARTIR
044700*    DE LINE-TEXT) EM ATE 10 TOKENS SEPARADOS POR ESPACO, EM
044800*    WS-TOKEN-TAB.  WS-TOKEN-COUNT FICA COM A QUANTIDADE REAL
044900*    DE TOKENS - O ULTIMO E SEMPRE O VALOR (OS-0327).
045000 P505-QUEBRA-TOKENS.
045100     MOVE ZEROS  TO WS-TOKEN-COUNT.
045200     MOVE SPACES TO WS-TOKEN-TAB.
045300 P505-LOOP.
045400     IF WS-REMAINDER = SPACES
045500         GO TO P505-FIM.
045600     IF WS-TOKEN-COUNT NOT < 10
045700         GO TO P505-FIM.
045800     ADD 1 TO WS-TOKEN-COUNT.
045900     MOVE 1 TO WS-CHAR-IX.
046000     UNSTRING WS-REMAINDER DELIMITED BY ALL SPACES
046100         INTO WS-TOKEN-ENTRY (WS-TOKEN-COUNT)
046200         WITH POINTER WS-CHAR-IX.
046300     IF WS-CHAR-IX > 100
046400         MOVE SPACES TO WS-REMAINDER
046500     ELSE
046600         MOVE WS-REMAINDER (WS-CHAR-IX:) TO WS-WORK-LINE
046700         MOVE WS-WORK-LINE TO WS-REMAINDER.
046800     GO TO P505-LOOP.
046900 P505-FIM.
047000     EXIT.
047100
047200*    JUNTA OS TOKENS 2 ATE WS-JOIN-TO (SEPARADOS POR UM
047300*    ESPACO) EM PEND-DESC - A DESCRICAO DE VARIAS PALAVRAS
047400*    ENTRE A DATA E O VALOR (OS-0327, OS-0328).
047500 P580-MONTA-DESCRICAO.
047600     MOVE SPACES TO PEND-DESC.
047700     IF WS-JOIN-TO < 2
047800         GO TO P580-FIM.
047900     MOVE WS-TOKEN-ENTRY (2) TO PEND-DESC.
048000     MOVE 2 TO WS-JOIN-IX.
048100 P580-LOOP.
048200     IF WS-JOIN-IX NOT < WS-JOIN-TO
048300         GO TO P580-FIM.
048400     ADD 1 TO WS-JOIN-IX.
048500     MOVE SPACES TO WS-WORK-LINE.
048600     STRING PEND-DESC                    DELIMITED BY SPACE
048700            SPACE                        DELIMITED BY SIZE
048800            WS-TOKEN-ENTRY (WS-JOIN-IX)  DELIMITED BY SPACE
048900         INTO WS-WORK-LINE.
049000     MOVE WS-WORK-LINE TO PEND-DESC.
049100     GO TO P580-LOOP.
049200 P580-FIM.
049300     EXIT.
049400
049500*    REMOVE "$" "," ESPACOS E "+"; "-" NO INICIO TORNA O
049600*    VALOR NEGATIVO.  DOIS ULTIMOS DIGITOS SAO CENTAVOS.
049700 P520-CONVERTE-VALOR.
049800     MOVE ZEROS TO WS-AMT-DIGITS WS-DIGIT-COUNT.
049900     MOVE "N" TO WS-SIGN-NEG.
050000     PERFORM P525-CONVERTE-LOOP THRU P525-FIM
050100         VARYING AMT-IX FROM 1 BY 1 UNTIL AMT-IX > 18.
050200     IF AMOUNT-NEGATIVO
050300         COMPUTE WS-AMT-VALUE = ZERO - WS-AMT-VALUE.
050400     GO TO P520-FIM.
050500 P525-CONVERTE-LOOP.
050600     IF WS-AMT-CHAR (AMT-IX) = "-"
050700         MOVE "Y" TO WS-SIGN-NEG
050800     ELSE
050900         IF WS-AMT-CHAR (AMT-IX) NOT = "$"
051000            AND WS-AMT-CHAR (AMT-IX) NOT = ","
051100            AND WS-AMT-CHAR (AMT-IX) NOT = SPACE
051200            AND WS-AMT-CHAR (AMT-IX) NOT = "+"
051300            AND WS-AMT-CHAR (AMT-IX) NOT = "."
051400            AND WS-DIGIT-COUNT < 11
051500             ADD 1 TO WS-DIGIT-COUNT
051600             MOVE WS-AMT-CHAR (AMT-IX)
051700               TO WS-AMT-DIGITS (WS-DIGIT-COUNT:1)
051800         END-IF
051900     END-IF.
052000 P525-FIM.
052100     EXIT.
052200 P520-FIM.
052300     EXIT.
