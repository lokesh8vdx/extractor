000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BANKUS.
000300 AUTHOR.        R-MACHADO.
000400 INSTALLATION.  ELDORADO SISTEMAS - SAPUCAIA DO SUL.
000500 DATE-WRITTEN.  18/03/87.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONTABILIDADE ELDORADO.
000800*****************************************************************
000900*   B A N K U S  -  EXTRATOR DE EXTRATO US BANK
001000*   LE STMTLIN.DAT (JA POSICIONADO PELO BANKID) E EXTRAI
001100*   AS TRANSACOES DAS SECOES CUSTOMER DEPOSITS, OTHER
001200*   DEPOSITS, CARD DEPOSITS, CARD WITHDRAWALS, OTHER
001300*   WITHDRAWALS, CHECKS PAID E BALANCE SUMMARY.  GRAVA
001400*   TRANWORK.DAT (TRANSACOES) E SUMWORK.DAT (RESUMO DA
001500*   CONTA) PARA O BANKCONF CONFERIR.
001600*-----------------------------------------------------------
001700*   HISTORICO DE ALTERACOES
001800*   18/03/87  RFM  OS-0002  PROGRAMA ORIGINAL (CTRL BCO.DAT)
001900*   11/11/89  RFM  OS-0048  INCLUSAO CAMPO OBSERVACAO
002000*   30/01/91  RFM  OS-0093  AJUSTE VALOR-CHE P/ 6 DIGITOS
002100*   19/07/93  VLM  OS-0135  ROTINA DE FECHAMENTO MENSAL
002200*   02/12/95  RFM  OS-0172  CORRECAO DATA VIRADA DE ANO
002300*   09/02/98  JCS  OS-0207  REVISAO GERAL CADASTRO
002400*   21/10/98  JCS  OS-0221  AJUSTE ANO 2000 - CAMPOS DE DATA
002500*   12/03/99  JCS  OS-0229  TESTE VIRADA DE SECULO - OK
002600*   ---------------------------------------------------------
002700*   06/06/00  LTM  OS-0263  PROGRAMA REESCRITO: EXTRATOR DO
002800*                           EXTRATO US BANK (SUBSTITUI CTRL
002900*                           DE CHEQUES POR LEITURA DE LINHAS)
003000*   18/09/00  LTM  OS-0268  CAPTURA DO ACCOUNT SUMMARY
003100*   24/03/01  LTM  OS-0283  SPLIT DO NUMERO DE REFERENCIA
003200*   12/08/01  LTM  OS-0291  TABELA DE MESES (JAN A DEC)
003300*   22/01/02  RFM  OS-0303  GRAVACAO DE TRANWORK/SUMWORK
003400*   28/06/03  RFM  OS-0320  BALANCE SUMMARY - SINAL NEGATIVO
003500*   17/11/03  RFM  OS-0326  UNSTRING DE ARIDADE FIXA PERDIA O
003600*                           VALOR (TOKEN FINAL) EM CUSTOMER
003700*                           DEPOSITS/CHECKS PAID/BALANCE
003800*                           SUMMARY E TRUNCAVA DESCRICAO DE
003900*                           VARIAS PALAVRAS EM OTHER/CARD
004000*                           DEPOSITS E WITHDRAWALS.  QUEBRA
004100*                           DE TOKENS REFEITA VIA TABELA
004200*                           WS-TOKEN-TAB (P505), PEGANDO O
004300*                           ULTIMO TOKEN REAL COMO VALOR.
004400*   24/11/03  RFM  OS-0327  LINHA DE CONTINUACAO EM OTHER
004500*                           DEPOSITS/CARD DEPOSITS (SEM MES
004600*                           VALIDO NA FRENTE) ERA DESCARTADA.
004700*                           LANCAMENTO PENDENTE (BUFFER) CRIADO
004800*                           PARA ANEXAR "ON ..."/"REF=..." A
004900*                           DESCRICAO, OU "SERIAL NO." A
005000*                           REFERENCIA, ANTES DE GRAVAR EM
005100*                           TRANWORK.
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     CLASS DIGITO IS "0" THRU "9"
005600     CLASS REF-CHAR IS "0" THRU "9", "A" THRU "Z", "-", "_"
005700     UPSI-1 ON  STATUS IS SECAO-RECONHECIDA
005800     UPSI-1 OFF STATUS IS SECAO-DESCONHECIDA.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT STMTLIN  ASSIGN TO DISK
006200            FILE STATUS IS FS-STMT.
006300     SELECT TRANWORK ASSIGN TO DISK
006400            FILE STATUS IS FS-TRAN.
006500     SELECT SUMWORK  ASSIGN TO DISK
006600            FILE STATUS IS FS-SUM.
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  STMTLIN
007000     LABEL RECORD IS STANDARD
007100     VALUE OF FILE-ID IS "STMTLIN.DAT".
007200 01  REG-STMT.
007300     03  LINE-TEXT           PIC X(120).
007400     03  FILLER              PIC X(01).
007500
007600 FD  TRANWORK
007700     LABEL RECORD IS STANDARD
007800     VALUE OF FILE-ID IS "TRANWORK.DAT".
007900 01  REG-TXN.
008000     03  TXN-DATE-MM         PIC 9(02).
008100     03  TXN-DATE-DD         PIC 9(02).
008200     03  TXN-DATE-YY         PIC 9(02).
008300     03  TXN-DESC            PIC X(60).
008400     03  TXN-REF             PIC X(16).
008500     03  TXN-AMOUNT          PIC S9(9)V99.
008600     03  TXN-SIGNED          PIC S9(9)V99.
008700     03  TXN-TYPE            PIC X(20).
008800     03  TXN-PAGE            PIC 9(03).
008900     03  TXN-SEQ             PIC 9(05).
009000     03  FILLER              PIC X(03).
009100
009200 FD  SUMWORK
009300     LABEL RECORD IS STANDARD
009400     VALUE OF FILE-ID IS "SUMWORK.DAT".
009500 01  REG-SUM.
009600     03  SUM-BANK-CODE       PIC X(02).
009700     03  SUM-BEGIN-BAL       PIC S9(9)V99.
009800     03  SUM-END-BAL         PIC S9(9)V99.
009900     03  SUM-CAT-TABLE OCCURS 6 TIMES.
010000         05  SUM-CAT-NAME    PIC X(20).
010100         05  SUM-CAT-AMT     PIC S9(9)V99.
010200     03  FILLER              PIC X(20).
010300*                                 ***********************
010400 WORKING-STORAGE SECTION.
010500 77  FS-STMT                 PIC XX          VALUE SPACES.
010600 77  FS-TRAN                 PIC XX          VALUE SPACES.
010700 77  FS-SUM                  PIC XX          VALUE SPACES.
010800 77  WS-EOF                  PIC X           VALUE "N".
010900     88  EOF-STMT                            VALUE "Y".
011000 77  WS-TALLY                PIC 9(05) COMP  VALUE ZEROS.
011100 77  WS-PAGE-NO              PIC 9(03) COMP  VALUE 1.
011200 77  WS-SEQ-NO               PIC 9(05) COMP  VALUE ZEROS.
011300 77  WS-STMT-YEAR            PIC 9(02)       VALUE 25.
011400 77  WS-MONTH-IX             PIC 9(02) COMP  VALUE ZEROS.
011500 77  WS-TOKEN-COUNT          PIC 9(02) COMP  VALUE ZEROS.
011600 77  WS-CHAR-IX              PIC 9(03) COMP  VALUE ZEROS.
011700 77  WS-DIGIT-COUNT          PIC 9(02) COMP  VALUE ZEROS.
011800 77  WS-MID-COUNT            PIC 9(02) COMP  VALUE ZEROS.
011900 77  WS-JOIN-FROM            PIC 9(02) COMP  VALUE ZEROS.
012000 77  WS-JOIN-TO              PIC 9(02) COMP  VALUE ZEROS.
012100 77  WS-JOIN-IX              PIC 9(02) COMP  VALUE ZEROS.
012200 77  WS-REF-CAND-LEN         PIC 9(02) COMP  VALUE ZEROS.
012300 77  WS-SIGN-NEG             PIC X           VALUE "N".
012400     88  AMOUNT-NEGATIVO                     VALUE "Y".
012500 77  WS-REF-OK               PIC X           VALUE "N".
012600     88  REF-VALIDO                          VALUE "Y".
012700
012800 01  WS-CURRENT-SECTION      PIC X(20)       VALUE SPACES.
012900     88  SEC-CUST-DEP        VALUE "CUSTOMER DEPOSITS".
013000     88  SEC-OTHER-DEP       VALUE "OTHER DEPOSITS".
013100     88  SEC-CARD-DEP        VALUE "CARD DEPOSITS".
013200     88  SEC-CARD-WD         VALUE "CARD WITHDRAWALS".
013300     88  SEC-OTHER-WD        VALUE "OTHER WITHDRAWALS".
013400     88  SEC-CHECKS          VALUE "CHECKS PAID".
013500     88  SEC-BAL-SUMM        VALUE "BALANCE SUMMARY".
013600     88  SEC-ACCT-SUMM       VALUE "ACCOUNT SUMMARY".
013700
013800 01  WS-MONTH-NAMES.
013900     03  FILLER              PIC X(03)  VALUE "JAN".
014000     03  FILLER              PIC X(03)  VALUE "FEB".
014100     03  FILLER              PIC X(03)  VALUE "MAR".
014200     03  FILLER              PIC X(03)  VALUE "APR".
014300     03  FILLER              PIC X(03)  VALUE "MAY".
014400     03  FILLER              PIC X(03)  VALUE "JUN".
014500     03  FILLER              PIC X(03)  VALUE "JUL".
014600     03  FILLER              PIC X(03)  VALUE "AUG".
014700     03  FILLER              PIC X(03)  VALUE "SEP".
014800     03  FILLER              PIC X(03)  VALUE "OCT".
014900     03  FILLER              PIC X(03)  VALUE "NOV".
015000     03  FILLER              PIC X(03)  VALUE "DEC".
015100
015200 01  WS-MONTH-TABLE REDEFINES WS-MONTH-NAMES.
015300     03  WS-MONTH-NAME OCCURS 12 TIMES
015400                       INDEXED BY MONTH-IX  PIC X(03).
015500
015600 01  WS-AMT-RAW              PIC X(18)       VALUE SPACES.
015700 01  WS-AMT-RAW-TAB REDEFINES WS-AMT-RAW.
015800     03  WS-AMT-CHAR OCCURS 18 TIMES
015900                     INDEXED BY AMT-IX       PIC X.
016000
016100 01  WS-AMT-DIGITS           PIC X(11)       VALUE ZEROS.
016200 01  WS-AMT-DIGITS-N REDEFINES WS-AMT-DIGITS.
016300     03  WS-AMT-VALUE        PIC 9(09)V99.
016400
016500 01  WS-DATE-TOKENS.
016600     03  WS-TOK-MONTH        PIC X(03)       VALUE SPACES.
016700     03  WS-TOK-DAY          PIC 9(02)       VALUE ZEROS.
016800     03  FILLER              PIC X(01).
016900
017000 01  WS-DATE-TOKENS-R REDEFINES WS-DATE-TOKENS.
017100     03  WS-TOK-WHOLE        PIC X(05).
017200     03  FILLER              PIC X(01).
017300
017400 01  WS-TOKEN-1              PIC X(20)       VALUE SPACES.
017500 01  WS-REMAINDER            PIC X(100)      VALUE SPACES.
017600 01  WS-WORK-LINE            PIC X(100)      VALUE SPACES.
017700 01  WS-REF-CANDIDATE        PIC X(20)       VALUE SPACES.
017800
017900*    TABELA DE TOKENS (SEPARADOS POR ESPACO) DE UMA LINHA DE
018000*    TRANSACAO - USADA PARA ACHAR O ULTIMO TOKEN REAL (VALOR)
018100*    MESMO QUANDO A DESCRICAO TEM VARIAS PALAVRAS (OS-0326).
018200 01  WS-TOKEN-TAB.
018300     03  WS-TOKEN-ENTRY OCCURS 10 TIMES PIC X(20).
018400     03  FILLER                        PIC X(01).
018500
018600 01  WS-CONT-TEXTO           PIC X(60)       VALUE SPACES.
018700 77  WS-DESC-LEN             PIC 9(02) COMP  VALUE ZEROS.
018800 77  WS-CONT-LEN             PIC 9(02) COMP  VALUE ZEROS.
018900
019000 77  WS-TEM-PENDENTE         PIC X           VALUE "N".
019100     88  HA-PENDENTE                         VALUE "Y".
019200*
019300*    LANCAMENTO PENDENTE: A GRAVACAO EM TRANWORK E ADIADA ATE O
019400*    PROXIMO LANCAMENTO EM OTHER/CARD DEPOSITS, MUDANCA DE
019500*    SECAO, MUDANCA DE PAGINA OU FIM DE ARQUIVO, PARA QUE UMA
019600*    LINHA "ON ..."/"REF=..."/"SERIAL NO." POSSA SER ANEXADA A
019700*    DESCRICAO OU REFERENCIA ANTES DA GRAVACAO (OS-0327).
019800 01  WS-PEND-TXN.
019900     03  PEND-DATE-MM        PIC 9(02).
020000     03  PEND-DATE-DD        PIC 9(02).
020100     03  PEND-DATE-YY        PIC 9(02).
020200     03  PEND-DESC           PIC X(60).
020300     03  PEND-REF            PIC X(16).
020400     03  PEND-AMOUNT         PIC S9(9)V99.
020500     03  PEND-TYPE           PIC X(20).
020600     03  PEND-PAGE           PIC 9(03).
020700     03  PEND-SEQ            PIC 9(05).
020800     03  FILLER              PIC X(03).
020900*                                 ***********************
021000 PROCEDURE DIVISION.
021100
021200 P000-ABERTURA.
021300     OPEN INPUT  STMTLIN.
021400     OPEN OUTPUT TRANWORK.
021500     OPEN OUTPUT SUMWORK.
021600     MOVE SPACES TO REG-SUM.
021700     MOVE "US" TO SUM-BANK-CODE.
021800     PERFORM P100-VARRE-LINHAS THRU P100-FIM.
021900     PERFORM P900-GRAVA-SUMARIO THRU P900-FIM.
022000     CLOSE STMTLIN TRANWORK SUMWORK.
022100     STOP RUN.
022200
022300*    LACO PRINCIPAL DE LEITURA (LACO COMUM A TODOS OS
022400*    EXTRATORES): TESTA SECAO, IGNORA RUIDO, EXTRAI DADO
022500*    OU CONCATENA CONTINUACAO NA ULTIMA DESCRICAO.
022600 P100-VARRE-LINHAS.
022700 P100-LOOP.
022800     READ STMTLIN
022900         AT END
023000             PERFORM P290-FLUSH-PENDENTE THRU P290-FIM
023100             SET EOF-STMT TO TRUE
023200             GO TO P100-FIM.
023300     IF LINE-TEXT (1:5) = "=PAGE"
023400         PERFORM P290-FLUSH-PENDENTE THRU P290-FIM
023500         ADD 1 TO WS-PAGE-NO
023600         GO TO P100-LOOP.
023700     PERFORM P150-TESTA-SECAO THRU P150-FIM.
023800     IF SECAO-RECONHECIDA
023900         PERFORM P290-FLUSH-PENDENTE THRU P290-FIM
024000         GO TO P100-LOOP.
024100     IF WS-CURRENT-SECTION = SPACES
024200         GO TO P100-LOOP.
024300     IF SEC-CUST-DEP
024400         PERFORM P310-CUST-DEPOSIT THRU P310-FIM
024500     ELSE IF SEC-OTHER-DEP OR SEC-CARD-DEP
024600         PERFORM P320-OTHER-CARD-DEP THRU P320-FIM
024700     ELSE IF SEC-CARD-WD OR SEC-OTHER-WD
024800         PERFORM P330-WITHDRAWAL THRU P330-FIM
024900     ELSE IF SEC-CHECKS
025000         PERFORM P340-CHECKS-PAID THRU P340-FIM
025100     ELSE IF SEC-BAL-SUMM
025200         PERFORM P350-BALANCE-SUMMARY THRU P350-FIM
025300     ELSE IF SEC-ACCT-SUMM
025400         PERFORM P400-ACCT-SUMMARY-CAPTURE THRU P400-FIM
025500     END-IF.
025600     GO TO P100-LOOP.
025700 P100-FIM.
025800     EXIT.
025900
026000*    RECONHECE OS ROTULOS DE SECAO DO US BANK.
026100 P150-TESTA-SECAO.
026200     SET SECAO-DESCONHECIDA TO TRUE.
026300     IF LINE-TEXT (1:17) = "Customer Deposits"
026400         SET SEC-CUST-DEP TO TRUE
026500         SET SECAO-RECONHECIDA TO TRUE
026600         GO TO P150-FIM.
026700     IF LINE-TEXT (1:14) = "Other Deposits"
026800         SET SEC-OTHER-DEP TO TRUE
026900         SET SECAO-RECONHECIDA TO TRUE
027000         GO TO P150-FIM.
027100     IF LINE-TEXT (1:13) = "Card Deposits"
027200         SET SEC-CARD-DEP TO TRUE
027300         SET SECAO-RECONHECIDA TO TRUE
027400         GO TO P150-FIM.
027500     IF LINE-TEXT (1:16) = "Card Withdrawals"
027600         SET SEC-CARD-WD TO TRUE
027700         SET SECAO-RECONHECIDA TO TRUE
027800         GO TO P150-FIM.
027900     IF LINE-TEXT (1:17) = "Other Withdrawals"
028000         SET SEC-OTHER-WD TO TRUE
028100         SET SECAO-RECONHECIDA TO TRUE
028200         GO TO P150-FIM.
028300     IF LINE-TEXT (1:11) = "Checks Paid"
028400         SET SEC-CHECKS TO TRUE
028500         SET SECAO-RECONHECIDA TO TRUE
028600         GO TO P150-FIM.
028700     IF LINE-TEXT (1:15) = "Balance Summary"
028800         SET SEC-BAL-SUMM TO TRUE
028900         SET SECAO-RECONHECIDA TO TRUE
029000         GO TO P150-FIM.
029100     IF LINE-TEXT (1:15) = "Account Summary"
029200         SET SEC-ACCT-SUMM TO TRUE
029300         SET SECAO-RECONHECIDA TO TRUE
029400         GO TO P150-FIM.
029500     IF LINE-TEXT (1:16) = "Date Description"
029600         MOVE SPACES TO WS-CURRENT-SECTION
029700         SET SECAO-RECONHECIDA TO TRUE.
029800 P150-FIM.
029900     EXIT.
030000
030100*    "MON D REF AMOUNT" - VALOR SEMPRE POSITIVO.  O VALOR E
030200*    SEMPRE O ULTIMO TOKEN DA LINHA (OS-0326).
030300 P310-CUST-DEPOSIT.
030400     MOVE LINE-TEXT TO WS-REMAINDER.
030500     PERFORM P505-QUEBRA-TOKENS THRU P505-FIM.
030600     IF WS-TOKEN-COUNT < 3
030700         GO TO P310-FIM.
030800     MOVE WS-TOKEN-ENTRY (1) TO WS-TOK-MONTH.
030900     IF WS-TOK-MONTH = SPACES
031000         GO TO P310-FIM.
031100     PERFORM P550-MES-PARA-NUMERO THRU P550-FIM.
031200     MOVE WS-TOKEN-ENTRY (2) TO WS-TOK-DAY.
031300     MOVE WS-TOKEN-ENTRY (WS-TOKEN-COUNT) TO WS-AMT-RAW.
031400     PERFORM P520-CONVERTE-VALOR THRU P520-FIM.
031500     ADD 1 TO WS-SEQ-NO.
031600     MOVE SPACES              TO REG-TXN.
031700     MOVE WS-MONTH-IX         TO TXN-DATE-MM.
031800     MOVE WS-TOK-DAY          TO TXN-DATE-DD.
031900     MOVE WS-STMT-YEAR        TO TXN-DATE-YY.
032000     MOVE "Customer Deposit"  TO TXN-DESC.
032100     MOVE SPACES              TO TXN-REF.
032200     MOVE WS-AMT-VALUE        TO TXN-AMOUNT.
032300     MOVE "CUSTOMER DEPOSITS" TO TXN-TYPE.
032400     MOVE WS-PAGE-NO          TO TXN-PAGE.
032500     MOVE WS-SEQ-NO           TO TXN-SEQ.
032600     WRITE REG-TXN.
032700 P310-FIM.
032800     EXIT.
032900
033000*    "MON D DESCRICAO [REF] AMOUNT" - REF = ULTIMO TOKEN
033100*    SE >= 8 (OU >=6 SE UNICO TOKEN DA DESCRICAO).  DESCRICAO
033200*    PODE TER VARIAS PALAVRAS (OS-0326).
033300 P320-OTHER-CARD-DEP.
033400     MOVE LINE-TEXT TO WS-REMAINDER.
033500     PERFORM P505-QUEBRA-TOKENS THRU P505-FIM.
033600     IF WS-TOKEN-COUNT < 3
033700         PERFORM P325-CONTINUACAO THRU P325-FIM
033800         GO TO P320-FIM.
033900     MOVE WS-TOKEN-ENTRY (1) TO WS-TOK-MONTH.
034000     IF WS-TOK-MONTH = SPACES
034100         PERFORM P325-CONTINUACAO THRU P325-FIM
034200         GO TO P320-FIM.
034300     PERFORM P550-MES-PARA-NUMERO THRU P550-FIM.
034400     MOVE WS-TOKEN-ENTRY (2) TO WS-TOK-DAY.
034500     MOVE WS-TOKEN-ENTRY (WS-TOKEN-COUNT) TO WS-AMT-RAW.
034600     PERFORM P520-CONVERTE-VALOR THRU P520-FIM.
034700     PERFORM P290-FLUSH-PENDENTE THRU P290-FIM.
034800     ADD 1 TO WS-SEQ-NO.
034900     MOVE SPACES        TO REG-TXN.
035000     PERFORM P570-SEPARA-REFERENCIA THRU P570-FIM.
035100     MOVE WS-MONTH-IX   TO TXN-DATE-MM.
035200     MOVE WS-TOK-DAY    TO TXN-DATE-DD.
035300     MOVE WS-STMT-YEAR  TO TXN-DATE-YY.
035400     MOVE WS-AMT-VALUE  TO TXN-AMOUNT.
035500     IF SEC-CARD-DEP
035600         MOVE "CARD DEPOSITS"  TO TXN-TYPE
035700     ELSE
035800         MOVE "OTHER DEPOSITS" TO TXN-TYPE.
035900     MOVE WS-PAGE-NO    TO TXN-PAGE.
036000     MOVE WS-SEQ-NO     TO TXN-SEQ.
036100     MOVE TXN-DATE-MM   TO PEND-DATE-MM.
036200     MOVE TXN-DATE-DD   TO PEND-DATE-DD.
036300     MOVE TXN-DATE-YY   TO PEND-DATE-YY.
036400     MOVE TXN-AMOUNT    TO PEND-AMOUNT.
036500     MOVE TXN-TYPE      TO PEND-TYPE.
036600     MOVE TXN-PAGE      TO PEND-PAGE.
036700     MOVE TXN-SEQ       TO PEND-SEQ.
036800     SET HA-PENDENTE    TO TRUE.
036900 P320-FIM.
037000     EXIT.
037100
037200*    GRAVA O LANCAMENTO PENDENTE (SE HOUVER) EM TRANWORK.
037300 P290-FLUSH-PENDENTE.
037400     IF NOT HA-PENDENTE
037500         GO TO P290-FIM.
037600     MOVE SPACES        TO REG-TXN.
037700     MOVE PEND-DATE-MM  TO TXN-DATE-MM.
037800     MOVE PEND-DATE-DD  TO TXN-DATE-DD.
037900     MOVE PEND-DATE-YY  TO TXN-DATE-YY.
038000     MOVE PEND-DESC     TO TXN-DESC.
038100     MOVE PEND-REF      TO TXN-REF.
038200     MOVE PEND-AMOUNT   TO TXN-AMOUNT.
038300     MOVE PEND-TYPE     TO TXN-TYPE.
038400     MOVE PEND-PAGE     TO TXN-PAGE.
038500     MOVE PEND-SEQ      TO TXN-SEQ.
038600     WRITE REG-TXN.
038700     MOVE "N" TO WS-TEM-PENDENTE.
038800 P290-FIM.
038900     EXIT.
039000
039100*    LINHA SEM MES VALIDO NA FRENTE, EM OTHER DEPOSITS/CARD
039200*    DEPOSITS: SO CONTINUA A DESCRICAO SE COMECAR COM "On " OU
039300*    "REF="; "Serial No." VIRA A REFERENCIA DO LANCAMENTO
039400*    PENDENTE, SE ESTA AINDA ESTIVER EM BRANCO (OS-0327).
039500 P325-CONTINUACAO.
039600     IF NOT HA-PENDENTE
039700         GO TO P325-FIM.
039800     MOVE LINE-TEXT (1:60) TO WS-CONT-TEXTO.
039900     IF WS-CONT-TEXTO = SPACES
040000         GO TO P325-FIM.
040100     IF SEC-CARD-DEP AND WS-CONT-TEXTO (1:10) = "Serial No."
040200         IF PEND-REF = SPACES
040300             MOVE WS-CONT-TEXTO (11:10) TO PEND-REF
040400         END-IF
040500         GO TO P325-FIM.
040600     IF WS-CONT-TEXTO (1:3) NOT = "On "
040700        AND WS-CONT-TEXTO (1:4) NOT = "REF="
040800         GO TO P325-FIM.
040900     MOVE ZEROS TO WS-CONT-LEN.
041000     INSPECT WS-CONT-TEXTO TALLYING WS-CONT-LEN FOR TRAILING SPACES.
041100     COMPUTE WS-CONT-LEN = 60 - WS-CONT-LEN.
041200     MOVE PEND-DESC TO WS-WORK-LINE.
041300     MOVE ZEROS TO WS-DESC-LEN.
041400     INSPECT WS-WORK-LINE TALLYING WS-DESC-LEN FOR TRAILING SPACES.
041500     COMPUTE WS-DESC-LEN = 100 - WS-DESC-LEN.
041600     IF WS-DESC-LEN = ZEROS
041700         MOVE WS-CONT-TEXTO (1:WS-CONT-LEN) TO PEND-DESC
041800         GO TO P325-FIM.
041900     STRING WS-WORK-LINE (1:WS-DESC-LEN)  DELIMITED BY SIZE
042000            SPACE                         DELIMITED BY SIZE
042100            WS-CONT-TEXTO (1:WS-CONT-LEN) DELIMITED BY SIZE
042200         INTO PEND-DESC.
042300 P325-FIM.
042400     EXIT.
042500
042600*    MESMO LEIAUTE DE P320, MAS VALOR GRAVADO NEGATIVO.  SEM
042700*    REGRA DE CONTINUACAO NESTA CATEGORIA (OS-0327) - PASSA
042800*    PELO BUFFER SO PARA REUTILIZAR P570 (QUE AGORA GRAVA EM
042900*    PEND-DESC/PEND-REF) E P290.
043000 P330-WITHDRAWAL.
043100     MOVE LINE-TEXT TO WS-REMAINDER.
043200     PERFORM P505-QUEBRA-TOKENS THRU P505-FIM.
043300     IF WS-TOKEN-COUNT < 3
043400         GO TO P330-FIM.
043500     MOVE WS-TOKEN-ENTRY (1) TO WS-TOK-MONTH.
043600     IF WS-TOK-MONTH = SPACES
043700         GO TO P330-FIM.
043800     PERFORM P550-MES-PARA-NUMERO THRU P550-FIM.
043900     MOVE WS-TOKEN-ENTRY (2) TO WS-TOK-DAY.
044000     MOVE WS-TOKEN-ENTRY (WS-TOKEN-COUNT) TO WS-AMT-RAW.
044100     PERFORM P520-CONVERTE-VALOR THRU P520-FIM.
044200     ADD 1 TO WS-SEQ-NO.
044300     MOVE SPACES        TO REG-TXN.
044400     PERFORM P570-SEPARA-REFERENCIA THRU P570-FIM.
044500     MOVE WS-MONTH-IX   TO TXN-DATE-MM.
044600     MOVE WS-TOK-DAY    TO TXN-DATE-DD.
044700     MOVE WS-STMT-YEAR  TO TXN-DATE-YY.
044800     COMPUTE TXN-AMOUNT = ZERO - WS-AMT-VALUE.
044900     IF SEC-CARD-WD
045000         MOVE "CARD WITHDRAWALS"  TO TXN-TYPE
045100     ELSE
045200         MOVE "OTHER WITHDRAWALS" TO TXN-TYPE.
045300     MOVE WS-PAGE-NO    TO TXN-PAGE.
045400     MOVE WS-SEQ-NO     TO TXN-SEQ.
045500     MOVE TXN-DATE-MM   TO PEND-DATE-MM.
045600     MOVE TXN-DATE-DD   TO PEND-DATE-DD.
045700     MOVE TXN-DATE-YY   TO PEND-DATE-YY.
045800     MOVE TXN-AMOUNT    TO PEND-AMOUNT.
045900     MOVE TXN-TYPE      TO PEND-TYPE.
046000     MOVE TXN-PAGE      TO PEND-PAGE.
046100     MOVE TXN-SEQ       TO PEND-SEQ.
046200     SET HA-PENDENTE    TO TRUE.
046300     PERFORM P290-FLUSH-PENDENTE THRU P290-FIM.
046400 P330-FIM.
046500     EXIT.
046600
046700*    "CHECKNO MON D REF AMOUNT" - VALOR NEGATIVO.  O VALOR E
046800*    SEMPRE O ULTIMO TOKEN DA LINHA (OS-0326); REF (4O TOKEN,
046900*    SE HOUVER) NAO E GRAVADA NESTA CATEGORIA.
047000 P340-CHECKS-PAID.
047100     MOVE LINE-TEXT TO WS-REMAINDER.
047200     PERFORM P505-QUEBRA-TOKENS THRU P505-FIM.
047300     IF WS-TOKEN-COUNT < 4
047400         GO TO P340-FIM.
047500     MOVE WS-TOKEN-ENTRY (1) TO WS-TOKEN-1.
047600     IF WS-TOKEN-1 = SPACES
047700         GO TO P340-FIM.
047800     MOVE WS-TOKEN-ENTRY (2) TO WS-TOK-MONTH.
047900     PERFORM P550-MES-PARA-NUMERO THRU P550-FIM.
048000     MOVE WS-TOKEN-ENTRY (3) TO WS-TOK-DAY.
048100     MOVE WS-TOKEN-ENTRY (WS-TOKEN-COUNT) TO WS-AMT-RAW.
048200     PERFORM P520-CONVERTE-VALOR THRU P520-FIM.
048300     ADD 1 TO WS-SEQ-NO.
048400     MOVE SPACES         TO REG-TXN.
048500     MOVE WS-MONTH-IX    TO TXN-DATE-MM.
048600     MOVE WS-TOK-DAY     TO TXN-DATE-DD.
048700     MOVE WS-STMT-YEAR   TO TXN-DATE-YY.
048800     STRING "Check #" WS-TOKEN-1 DELIMITED BY SIZE
048900         INTO TXN-DESC.
049000     MOVE SPACES         TO TXN-REF.
049100     COMPUTE TXN-AMOUNT = ZERO - WS-AMT-VALUE.
049200     MOVE "CHECKS PAID"  TO TXN-TYPE.
049300     MOVE WS-PAGE-NO     TO TXN-PAGE.
049400     MOVE WS-SEQ-NO      TO TXN-SEQ.
049500     WRITE REG-TXN.
049600 P340-FIM.
049700     EXIT.
049800
049900*    "MON D BALANCE" - NAO GRAVA TRANSACAO, SO ACUMULA
050000*    O SALDO MAIS RECENTE NO RESUMO (SEM DAILY-BALANCE
050100*    PARA O US BANK NESTA VERSAO).  O SALDO E O ULTIMO
050200*    TOKEN DA LINHA, NAO O 2O (OS-0326).
050300 P350-BALANCE-SUMMARY.
050400     MOVE LINE-TEXT TO WS-REMAINDER.
050500     PERFORM P505-QUEBRA-TOKENS THRU P505-FIM.
050600     IF WS-TOKEN-COUNT < 3
050700         GO TO P350-FIM.
050800     MOVE WS-TOKEN-ENTRY (1) TO WS-TOK-MONTH.
050900     IF WS-TOK-MONTH = SPACES
051000         GO TO P350-FIM.
051100     MOVE WS-TOKEN-ENTRY (WS-TOKEN-COUNT) TO WS-AMT-RAW.
051200     PERFORM P520-CONVERTE-VALOR THRU P520-FIM.
051300     MOVE WS-AMT-VALUE TO SUM-END-BAL.
051400 P350-FIM.
051500     EXIT.
051600
051700*    CAPTURA BEGINNING/ENDING BALANCE E OS SEIS TOTAIS DE
051800*    CATEGORIA DO BLOCO ACCOUNT SUMMARY (PRIMEIRA OCORREN-
051900*    CIA GANHA, ENCERRA NA PROXIMA SECAO RECONHECIDA).
052000 P400-ACCT-SUMMARY-CAPTURE.
052100     IF LINE-TEXT (1:17) = "Beginning Balance"
052200        AND SUM-BEGIN-BAL = ZEROS
052300         MOVE LINE-TEXT (19:20) TO WS-AMT-RAW
052400         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
052500         MOVE WS-AMT-VALUE TO SUM-BEGIN-BAL
052600         GO TO P400-FIM.
052700     PERFORM P450-CATEGORIA THRU P450-FIM.
052800 P400-FIM.
052900     EXIT.
053000
053100*    TESTA CADA UM DOS SEIS ROTULOS DE CATEGORIA E GRAVA
053200*    NA PRIMEIRA CELULA LIVRE DA TABELA SUM-CAT-TABLE.
053300 P450-CATEGORIA.
053400     MOVE ZEROS TO WS-TALLY.
053500     IF LINE-TEXT (1:17) = "Customer Deposits"
053600         MOVE "CUSTOMER DEPOSITS"  TO SUM-CAT-NAME (1)
053700         MOVE LINE-TEXT (19:20)    TO WS-AMT-RAW
053800         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
053900         MOVE WS-AMT-VALUE TO SUM-CAT-AMT (1)
054000         GO TO P450-FIM.
054100     IF LINE-TEXT (1:14) = "Other Deposits"
054200         MOVE "OTHER DEPOSITS"     TO SUM-CAT-NAME (2)
054300         MOVE LINE-TEXT (16:20)    TO WS-AMT-RAW
054400         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
054500         MOVE WS-AMT-VALUE TO SUM-CAT-AMT (2)
054600         GO TO P450-FIM.
054700     IF LINE-TEXT (1:13) = "Card Deposits"
054800         MOVE "CARD DEPOSITS"      TO SUM-CAT-NAME (3)
054900         MOVE LINE-TEXT (15:20)    TO WS-AMT-RAW
055000         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
055100         MOVE WS-AMT-VALUE TO SUM-CAT-AMT (3)
055200         GO TO P450-FIM.
055300     IF LINE-TEXT (1:16) = "Card Withdrawals"
055400         MOVE "CARD WITHDRAWALS"   TO SUM-CAT-NAME (4)
055500         MOVE LINE-TEXT (18:20)    TO WS-AMT-RAW
055600         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
055700         MOVE WS-AMT-VALUE TO SUM-CAT-AMT (4)
055800         GO TO P450-FIM.
055900     IF LINE-TEXT (1:17) = "Other Withdrawals"
056000         MOVE "OTHER WITHDRAWALS"  TO SUM-CAT-NAME (5)
056100         MOVE LINE-TEXT (19:20)    TO WS-AMT-RAW
056200         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
056300         MOVE WS-AMT-VALUE TO SUM-CAT-AMT (5)
056400         GO TO P450-FIM.
056500     IF LINE-TEXT (1:11) = "Checks Paid"
056600         MOVE "CHECKS PAID"        TO SUM-CAT-NAME (6)
056700         MOVE LINE-TEXT (13:20)    TO WS-AMT-RAW
056800         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
056900         MOVE WS-AMT-VALUE TO SUM-CAT-AMT (6)
057000         GO TO P450-FIM.
057100     IF LINE-TEXT (1:14) = "Ending Balance"
057200         MOVE LINE-TEXT (16:20) TO WS-AMT-RAW
057300         PERFORM P520-CONVERTE-VALOR THRU P520-FIM
057400         MOVE WS-AMT-VALUE TO SUM-END-BAL.
057500 P450-FIM.
057600     EXIT.
057700
057800*    QUEBRA WS-REMAINDER (CARREGADO PELO CHAMADOR A PARTIR
057900*    DE LINE-TEXT) EM ATE 10 TOKENS SEPARADOS POR ESPACO,
058000*    GUARDADOS EM WS-TOKEN-TAB.  WS-TOKEN-COUNT FICA COM A
058100*    QUANTIDADE REAL DE TOKENS - O ULTIMO E SEMPRE O VALOR
058200*    (OU SALDO) DA LINHA, NAO IMPORTA QUANTAS PALAVRAS TEM
058300*    A DESCRICAO NO MEIO (OS-0326 - SUBSTITUI O UNSTRING DE
058400*    ARIDADE FIXA QUE PERDIA O ULTIMO TOKEN).
058500 P505-QUEBRA-TOKENS.
058600     MOVE ZEROS  TO WS-TOKEN-COUNT.
058700     MOVE SPACES TO WS-TOKEN-TAB.
058800 P505-LOOP.
058900     IF WS-REMAINDER = SPACES
059000         GO TO P505-FIM.
059100     IF WS-TOKEN-COUNT NOT < 10
059200         GO TO P505-FIM.
059300     ADD 1 TO WS-TOKEN-COUNT.
059400     MOVE 1 TO WS-CHAR-IX.
059500     UNSTRING WS-REMAINDER DELIMITED BY ALL SPACES
059600         INTO WS-TOKEN-ENTRY (WS-TOKEN-COUNT)
059700         WITH POINTER WS-CHAR-IX.
059800     IF WS-CHAR-IX > 100
059900         MOVE SPACES TO WS-REMAINDER
060000     ELSE
060100         MOVE WS-REMAINDER (WS-CHAR-IX:) TO WS-WORK-LINE
060200         MOVE WS-WORK-LINE TO WS-REMAINDER.
060300     GO TO P505-LOOP.
060400 P505-FIM.
060500     EXIT.
060600
060700*    CONVERTE NOME DO MES (3 LETRAS) EM NUMERO 01-12 VIA
060800*    BUSCA NA TABELA WS-MONTH-NAME (SEM FUNCAO INTRINSECA).
060900 P550-MES-PARA-NUMERO.
061000     SET MONTH-IX TO 1.
061100     SEARCH WS-MONTH-NAME
061200         AT END MOVE 1 TO WS-MONTH-IX
061300         WHEN WS-MONTH-NAME (MONTH-IX) = WS-TOK-MONTH
061400             SET WS-MONTH-IX TO MONTH-IX.
061500 P550-FIM.
061600     EXIT.
061700
061800*    SEPARA A REFERENCIA (SE HOUVER) DA DESCRICAO NOS TOKENS
061900*    DO MEIO DA LINHA (ENTRE A DATA E O VALOR), CONFORME A
062000*    REGRA DE SPLIT DE REFERENCIA (VIDE HISTORICO OS-0283):
062100*    ULTIMO TOKEN DO MEIO COM >=8 CARACTERES DE [A-Z0-9_-] E
062200*    REFERENCIA; SE HOUVER MAIS DE UM TOKEN NO MEIO E O
062300*    ULTIMO TIVER >=6, TAMBEM E REFERENCIA; CASO CONTRARIO A
062400*    REFERENCIA FICA EM BRANCO E TUDO E DESCRICAO (OS-0326).
062500 P570-SEPARA-REFERENCIA.
062600     MOVE SPACES TO PEND-DESC PEND-REF WS-REF-CANDIDATE.
062700     COMPUTE WS-MID-COUNT = WS-TOKEN-COUNT - 3.
062800     IF WS-MID-COUNT < 1
062900         GO TO P570-FIM.
063000     MOVE 3 TO WS-JOIN-FROM.
063100     COMPUTE WS-JOIN-TO = WS-TOKEN-COUNT - 1.
063200     MOVE WS-TOKEN-ENTRY (WS-JOIN-TO) TO WS-REF-CANDIDATE.
063300     MOVE ZEROS TO WS-REF-CAND-LEN.
063400     INSPECT WS-REF-CANDIDATE TALLYING WS-REF-CAND-LEN
063500         FOR CHARACTERS BEFORE INITIAL SPACE.
063600     MOVE "N" TO WS-REF-OK.
063700     IF WS-REF-CAND-LEN > 0
063800         IF WS-REF-CANDIDATE (1:WS-REF-CAND-LEN) IS REF-CHAR
063900             IF WS-REF-CAND-LEN NOT < 8
064000                 MOVE "Y" TO WS-REF-OK
064100             ELSE
064200                 IF WS-MID-COUNT > 1 AND WS-REF-CAND-LEN NOT < 6
064300                     MOVE "Y" TO WS-REF-OK.
064400     IF NOT REF-VALIDO
064500         GO TO P580-CALL.
064600     MOVE WS-REF-CANDIDATE TO PEND-REF.
064700     COMPUTE WS-JOIN-TO = WS-TOKEN-COUNT - 2.
064800 P580-CALL.
064900     PERFORM P580-MONTA-DESCRICAO THRU P580-FIM.
065000 P570-FIM.
065100     EXIT.
065200
065300*    JUNTA OS TOKENS WS-JOIN-FROM ATE WS-JOIN-TO (SEPARADOS
065400*    POR UM ESPACO) EM PEND-DESC (OS-0327).
065500 P580-MONTA-DESCRICAO.
065600     IF WS-JOIN-TO < WS-JOIN-FROM
065700         GO TO P580-FIM.
065800     MOVE WS-TOKEN-ENTRY (WS-JOIN-FROM) TO PEND-DESC.
065900     MOVE WS-JOIN-FROM TO WS-JOIN-IX.
066000 P580-LOOP.
066100     IF WS-JOIN-IX NOT < WS-JOIN-TO
066200         GO TO P580-FIM.
066300     ADD 1 TO WS-JOIN-IX.
066400     MOVE SPACES TO WS-WORK-LINE.
066500     STRING PEND-DESC                    DELIMITED BY SPACE
066600            SPACE                        DELIMITED BY SIZE
066700            WS-TOKEN-ENTRY (WS-JOIN-IX)  DELIMITED BY SPACE
066800         INTO WS-WORK-LINE.
066900     MOVE WS-WORK-LINE TO PEND-DESC.
067000     GO TO P580-LOOP.
067100 P580-FIM.
067200     EXIT.
067300
067400*    REMOVE "$" "," ESPACOS E "+"; UM "-" NO FIM (US BANK)
067500*    OU NO INICIO TORNA O VALOR NEGATIVO.  SEM ARREDONDA-
067600*    MENTO - OS DOIS ULTIMOS DIGITOS SAO OS CENTAVOS.
067700 P520-CONVERTE-VALOR.
067800     MOVE ZEROS TO WS-AMT-DIGITS WS-DIGIT-COUNT.
067900     MOVE "N" TO WS-SIGN-NEG.
068000     IF WS-AMT-RAW (1:1) = "-"
068100         MOVE "Y" TO WS-SIGN-NEG.
068200     PERFORM P525-CONVERTE-LOOP THRU P525-FIM
068300         VARYING AMT-IX FROM 1 BY 1 UNTIL AMT-IX > 18.
068400     IF AMOUNT-NEGATIVO
068500         COMPUTE WS-AMT-VALUE = ZERO - WS-AMT-VALUE.
068600     GO TO P520-FIM.
068700 P525-CONVERTE-LOOP.
068800     IF WS-AMT-CHAR (AMT-IX) = "-"
068900         MOVE "Y" TO WS-SIGN-NEG
069000     ELSE
069100         IF WS-AMT-CHAR (AMT-IX) NOT = "$"
069200            AND WS-AMT-CHAR (AMT-IX) NOT = ","
069300            AND WS-AMT-CHAR (AMT-IX) NOT = SPACE
069400            AND WS-AMT-CHAR (AMT-IX) NOT = "+"
069500            AND WS-AMT-CHAR (AMT-IX) NOT = "."
069600            AND WS-DIGIT-COUNT < 11
069700             ADD 1 TO WS-DIGIT-COUNT
069800             MOVE WS-AMT-CHAR (AMT-IX)
069900               TO WS-AMT-DIGITS (WS-DIGIT-COUNT:1)
070000         END-IF
070100     END-IF.
070200 P525-FIM.
070300     EXIT.
070400 P520-FIM.
070500     EXIT.
070600
070700*    GRAVA O UNICO REGISTRO DE RESUMO DA CONTA (SUMWORK).
070800 P900-GRAVA-SUMARIO.
070900     WRITE REG-SUM.
071000 P900-FIM.
071100     EXIT.
